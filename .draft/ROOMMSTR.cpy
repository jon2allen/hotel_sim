      ******************************************************************
      *              R O O M   M A S T E R   R E C O R D                *
      *                                                                *
      *    ONE RECORD PER ROOM.  BUILT BY ROOMBLD, MAINTAINED IN       *
      *    PLACE BY EVTPROC (STATUS CHANGES DRIVEN BY RESVENG) AND BY  *
      *    PRCUPDT (PRICE CHANGES).  READ INTO A KEYED WORKING-        *
      *    STORAGE TABLE BY DALYRPT, HTLRPTS AND HTLSTAT.              *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - ROOMMSTR                   *
      *    02/02/95  AHK  ADDED ROOM-MAX-OCC (WAS CARRIED IN ROOMTYPE  *
      *                   ONLY; BOOKING ENGINE NEEDS IT ON THE ROOM)   *
      *    11/09/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
      *    07/17/07  TGD  ROOM-STATUS 88-LEVELS ADDED FOR RESVENG      *
      ******************************************************************
       01  ROOM-MASTER-REC.
           05  ROOM-ID                     PIC 9(06).
           05  ROOM-HOTEL-ID                PIC 9(06).
           05  ROOM-FLOOR-NO                PIC 9(03).
           05  ROOM-NUMBER                  PIC X(06).
           05  ROOM-TYPE-NAME               PIC X(12).
           05  ROOM-STATUS                  PIC X(12).
               88  ROOM-AVAILABLE           VALUE "available   ".
               88  ROOM-OCCUPIED            VALUE "occupied    ".
               88  ROOM-RESERVED            VALUE "reserved    ".
               88  ROOM-MAINTENANCE         VALUE "maintenance ".
           05  ROOM-PRICE-NIGHT             PIC S9(07)V99.
           05  ROOM-MAX-OCC                 PIC 9(02).
           05  FILLER                       PIC X(06).
