      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DALYRPT.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - DAILY TRANSACTION REPORT,   DR0001
      *                   ONE HOTEL, ONE DATE.                          DR0002
      *    02/02/95  AHK  ADDED DATE-RANGE MODE (CONTROL-CARD CC-MODE    DR0003
      *                   "R") SO OPS CAN SWEEP A WEEK IN ONE RUN.       DR0004
      *    09/23/97  AHK  OCCUPIED-ROOM OVERRIDE ADDED - ROOM-STATUS     DR0005
      *                   ALONE WAS UNDERCOUNTING SAME-DAY TURNS.        DR0006
      *    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  DR0007
      *                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.   DR0008
      *    03/21/06  TGD  TRAILING-7-DAY ADDITIONAL REVENUE AVERAGE      DR0009
      *                   ADDED TO THE EXPECTED-EOD-REVENUE FIGURE.      DR0010
      ******************************************************************
      *  PRINTS THE DAILY TRANSACTION REPORT FOR ONE HOTEL.  THE        *
      *  CONTROL CARD NAMES A SINGLE DATE OR A START/END RANGE; RANGE    *
      *  MODE REPEATS THE WHOLE REPORT ONCE PER CALENDAR DAY.  ROOM,     *
      *  RESERVATION, GUEST AND TRANSACTION MASTERS ARE LOADED ONCE      *
      *  INTO WORKING-STORAGE TABLES (PATSRCH STYLE) AND RE-USED ACROSS  *
      *  EVERY DATE IN THE RANGE.                                        *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT CONTROL-CARD-FILE
               ASSIGN TO UT-S-CTLCARD
               ORGANIZATION IS LINE SEQUENTIAL.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RMCODE.

           SELECT RESERVATION-FILE
               ASSIGN TO UT-S-RESVIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RSCODE.

           SELECT GUEST-FILE
               ASSIGN TO UT-S-GUESTIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS GSCODE.

           SELECT TRANSACTION-FILE
               ASSIGN TO UT-S-TRANIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS TNCODE.

           SELECT REPORT-FILE
               ASSIGN TO UT-S-RPTOUT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

      ****** ONE CARD - HOTEL ID, MODE, AND EITHER ONE DATE OR A RANGE
       FD  CONTROL-CARD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 40 CHARACTERS
           DATA RECORD IS CONTROL-CARD-REC.
       01  CONTROL-CARD-REC.
           05  CC-HOTEL-ID                  PIC 9(06).
           05  CC-MODE                      PIC X(01).
               88  CC-SINGLE-DATE           VALUE "S".
               88  CC-DATE-RANGE            VALUE "R".
           05  CC-REPORT-DATE               PIC X(10).
           05  CC-START-DATE                PIC X(10).
           05  CC-END-DATE                  PIC X(10).
           05  FILLER                       PIC X(03).

       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       FD  RESERVATION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS RESERVATION-FILE-REC.
       01  RESERVATION-FILE-REC.
           COPY RESVREC.

       FD  GUEST-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 178 CHARACTERS
           DATA RECORD IS GUEST-FILE-REC.
       01  GUEST-FILE-REC.
           COPY GUESTREC.

       FD  TRANSACTION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 98 CHARACTERS
           DATA RECORD IS TRANSACTION-FILE-REC.
       01  TRANSACTION-FILE-REC.
           COPY TRANREC.

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC                       PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  RMCODE                   PIC X(2).
           05  RSCODE                   PIC X(2).
           05  GSCODE                   PIC X(2).
           05  TNCODE                   PIC X(2).

       01  WS-SYSOUT-REC.
           05  WS-MSG                   PIC X(80).
           05  FILLER                   PIC X(52).

       77  WS-DATE                      PIC 9(6).
       77  WS-REPORT-DATE                PIC X(10).
       77  WS-ROOM-TOKEN-COUNT           PIC 9(03) COMP.
       01  WS-ROOM-TOKEN-COUNT-R REDEFINES WS-ROOM-TOKEN-COUNT.
           05  FILLER                    PIC X(02).

       01  LK-NIGHTS-HOLD                PIC S9(05) COMP.
       01  LK-NIGHTS-HOLD-R REDEFINES LK-NIGHTS-HOLD.
           05  FILLER                    PIC X(04).

       01  ROOM-TABLE.
           05  RM-ROW OCCURS 500 TIMES
                       INDEXED BY RM-IDX RM-SRCH-IDX.
               10  RM-ID                PIC 9(06).
               10  RM-HOTEL-ID          PIC 9(06).
               10  RM-FLOOR-NO          PIC 9(03).
               10  RM-NUMBER            PIC X(06).
               10  RM-TYPE-NAME         PIC X(12).
               10  RM-STATUS            PIC X(12).
                   88  RM-AVAILABLE     VALUE "available   ".
                   88  RM-OCCUPIED      VALUE "occupied    ".
                   88  RM-RESERVED      VALUE "reserved    ".
                   88  RM-MAINTENANCE   VALUE "maintenance ".
               10  RM-PRICE-NIGHT       PIC S9(07)V99.
               10  RM-MAX-OCC           PIC 9(02).
               10  RM-OCC-OVERRIDE-SW   PIC X(01).
                   88  RM-OVERRIDE-ON   VALUE "Y".
               10  RM-RESV-IDX-FOUND    PIC 9(05) COMP.
               10  FILLER               PIC X(03).

       01  RESV-TABLE.
           05  RS-ROW OCCURS 3000 TIMES
                       INDEXED BY RS-IDX RS-SRCH-IDX.
               10  RS-ID                PIC 9(06).
               10  RS-ROOM-ID           PIC 9(06).
               10  RS-GUEST-ID          PIC 9(06).
               10  RS-CHECK-IN          PIC X(10).
               10  RS-CHECK-OUT         PIC X(10).
               10  RS-STATUS            PIC X(12).
                   88  RS-CONFIRMED     VALUE "confirmed   ".
                   88  RS-CHECKED-IN    VALUE "checked_in  ".
                   88  RS-CHECKED-OUT   VALUE "checked_out ".
                   88  RS-CANCELLED     VALUE "cancelled   ".
               10  RS-TOTAL-PRICE       PIC S9(07)V99.
               10  RS-BOOKING-DATE      PIC X(10).
               10  RS-PAY-STATUS        PIC X(12).
               10  FILLER               PIC X(04).

       01  GUEST-TABLE.
           05  GS-ROW OCCURS 1000 TIMES
                       INDEXED BY GS-IDX GS-SRCH-IDX.
               10  GS-ID                PIC 9(06).
               10  GS-FIRST-NAME        PIC X(20).
               10  GS-LAST-NAME         PIC X(20).
               10  GS-LOYALTY-POINTS    PIC 9(06).
               10  FILLER               PIC X(04).

       01  TRAN-TABLE.
           05  TN-ROW OCCURS 4000 TIMES
                       INDEXED BY TN-IDX TN-SRCH-IDX.
               10  TN-ID                PIC 9(06).
               10  TN-RES-ID            PIC 9(06).
               10  TN-AMOUNT            PIC S9(07)V99.
               10  TN-TYPE              PIC X(10).
                   88  TN-PAYMENT       VALUE "payment   ".
                   88  TN-REFUND        VALUE "refund    ".
                   88  TN-CHARGE        VALUE "charge    ".
               10  TN-DATE              PIC X(10).
               10  TN-DESC              PIC X(40).
               10  FILLER               PIC X(04).

       01  TABLE-ROW-COUNTS.
           05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
           05  RESV-ROWS-LOADED         PIC 9(05) COMP.
           05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
           05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
           05  FILLER                   PIC X(04).

       01  DAILY-COUNT-AREA.
           05  WS-TOTAL-ROOMS           PIC 9(04) COMP.
           05  WS-OCCUPIED-ROOMS        PIC 9(04) COMP.
           05  WS-AVAILABLE-ROOMS       PIC 9(04) COMP.
           05  WS-RESERVED-ROOMS        PIC 9(04) COMP.
           05  WS-MAINTENANCE-ROOMS     PIC 9(04) COMP.
           05  WS-CHECKINS-TODAY        PIC 9(04) COMP.
           05  WS-CHECKOUTS-TODAY       PIC 9(04) COMP.
           05  WS-NEW-RESVS-TODAY       PIC 9(04) COMP.
           05  WS-CANCELS-TODAY         PIC 9(04) COMP.
           05  FILLER                   PIC X(04).

       01  DAILY-REVENUE-AREA.
           05  WS-TOTAL-REVENUE         PIC S9(07)V99.
           05  WS-ROOM-REVENUE          PIC S9(07)V99.
           05  WS-ADDITIONAL-REVENUE    PIC S9(07)V99.
           05  WS-EXPECTED-EOD-REVENUE  PIC S9(07)V99.
           05  WS-TRAILING-ADD-SUM      PIC S9(07)V99.
           05  WS-TRAILING-ADD-COUNT    PIC 9(05) COMP.
           05  WS-TRAILING-ADD-AVG      PIC S9(07)V99.
           05  FILLER                   PIC X(04).

       01  DAILY-METRICS-AREA.
           05  WS-OCCUPANCY-RATE        PIC 9(03)V99.
           05  WS-ADR                   PIC S9(07)V99.
           05  WS-REVPAR                PIC S9(07)V99.
           05  FILLER                   PIC X(04).

       01  WS-DAY-DIFF-WORK.
           05  WS-DAY-DIFF              PIC S9(05) COMP.
           05  FILLER                   PIC X(04).

      ****** SIMPLE +1 DAY STEP FOR RANGE MODE - NIGHTS MAX ONE MONTH
      ****** CARRY SO ONE NORMALIZE PASS IS ENOUGH, SAME AS EVTPROC.
       01  DAYS-IN-MONTH-TABLE.
           05  DIM-ROW OCCURS 12 TIMES
                        INDEXED BY DIM-IDX.
               10  DAYS-IN-MO           PIC 9(02).
       01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 28.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.

       01  STEP-DATE-WORK.
           05  WS-SD-YEAR               PIC 9(04).
           05  WS-SD-MONTH              PIC 9(02).
           05  WS-SD-DAY                PIC 9(02).
           05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
           05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
               88  SD-IS-LEAP           VALUE "Y".
           05  WS-SD-DIV-4              PIC 9(04) COMP.
           05  WS-SD-DIV-100            PIC 9(04) COMP.
           05  WS-SD-DIV-400            PIC 9(04) COMP.
           05  WS-SD-REM-4              PIC 9(04) COMP.
           05  WS-SD-REM-100            PIC 9(04) COMP.
           05  WS-SD-REM-400            PIC 9(04) COMP.
           05  FILLER                   PIC X(04).

       01  WS-ROOM-LOOKUP-RESULT.
           05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE "N".
               88  LOOKUP-FOUND         VALUE "Y".
               88  LOOKUP-NOT-FOUND     VALUE "N".
           05  WS-LOOKUP-IDX            PIC 9(05) COMP.
           05  FILLER                   PIC X(04).

       01  WS-ROOM-DETAIL-STATUS.
           05  WS-DETAIL-STATUS-TEXT    PIC X(11).
           05  WS-DETAIL-GUEST-NAME     PIC X(40).
           05  WS-DETAIL-CHECKIN        PIC X(10).
           05  WS-DETAIL-CHECKOUT       PIC X(10).
           05  WS-DETAIL-RATE           PIC S9(07)V99.
           05  WS-DETAIL-RESV-ID        PIC 9(06).
           05  FILLER                   PIC X(04).

      ****** PAGINATED PRINT - PATLIST STYLE
       01  WS-LINES                     PIC 9(03) COMP VALUE 99.
       01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.

       01  WS-RPT-TITLE-1.
           05  FILLER                   PIC X(10) VALUE SPACES.
           05  FILLER                   PIC X(30)
                        VALUE "DAILY TRANSACTION REPORT".
           05  T1-REPORT-DATE           PIC X(10).
           05  FILLER                   PIC X(82) VALUE SPACES.

       01  WS-RPT-RULE-LINE              PIC X(132)
                        VALUE ALL "=".

       01  WS-RPT-LABEL-LINE.
           05  LL-LABEL                 PIC X(40).
           05  LL-VALUE                 PIC X(40).
           05  FILLER                   PIC X(52).

      ****** EDIT FIELDS - COMP/COMP-3 AMOUNTS ARE NOT MOVED DIRECTLY
      ****** TO AN ALPHANUMERIC PRINT FIELD IN THIS SHOP'S PROGRAMS
       01  WS-EDIT-COUNT                PIC ZZZZ9.
       01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
       01  WS-EDIT-RATE                 PIC ZZ9.99-.

       01  WS-RPT-ROOM-HEADING.
           05  RH-TEXT                  PIC X(80).
           05  FILLER                   PIC X(52).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB DALYRPT ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT CONTROL-CARD-FILE.
           READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
               AT END
               MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-READ.
           CLOSE CONTROL-CARD-FILE.

           OPEN INPUT ROOM-FILE.
           OPEN INPUT RESERVATION-FILE.
           OPEN INPUT GUEST-FILE.
           OPEN INPUT TRANSACTION-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
           PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
           PERFORM 220-LOAD-GUEST-TABLE THRU 220-EXIT.
           PERFORM 230-LOAD-TRAN-TABLE THRU 230-EXIT.
       000-EXIT.
           EXIT.

      ****** ROOM TABLE IS FILTERED TO THE CONTROL CARD'S HOTEL
       200-LOAD-ROOM-TABLE.
           MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
           MOVE ZERO TO ROOM-ROWS-LOADED.
           PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
               UNTIL RMCODE = "10".
       200-EXIT.
           EXIT.

       205-LOAD-ONE-ROOM.
           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "10" TO RMCODE
               GO TO 205-EXIT
           END-READ.
           IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
               GO TO 205-EXIT.
           ADD 1 TO ROOM-ROWS-LOADED.
           SET RM-IDX TO ROOM-ROWS-LOADED.
           MOVE ROOM-ID TO RM-ID(RM-IDX).
           MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
           MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
           MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
           MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
           MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
           MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
           MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
           MOVE "N" TO RM-OCC-OVERRIDE-SW(RM-IDX).
           MOVE ZERO TO RM-RESV-IDX-FOUND(RM-IDX).
       205-EXIT.
           EXIT.

       210-LOAD-RESV-TABLE.
           MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
           MOVE ZERO TO RESV-ROWS-LOADED.
           PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
               UNTIL RSCODE = "10".
       210-EXIT.
           EXIT.

       215-LOAD-ONE-RESV.
           READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
               AT END
               MOVE "10" TO RSCODE
               GO TO 215-EXIT
           END-READ.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE RES-ID TO RS-ID(RS-IDX).
           MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
           MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
           MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
           MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
       215-EXIT.
           EXIT.

       220-LOAD-GUEST-TABLE.
           MOVE "220-LOAD-GUEST-TABLE" TO PARA-NAME.
           MOVE ZERO TO GUEST-ROWS-LOADED.
           PERFORM 225-LOAD-ONE-GUEST THRU 225-EXIT
               UNTIL GSCODE = "10".
       220-EXIT.
           EXIT.

       225-LOAD-ONE-GUEST.
           READ GUEST-FILE INTO GUEST-MASTER-REC
               AT END
               MOVE "10" TO GSCODE
               GO TO 225-EXIT
           END-READ.
           ADD 1 TO GUEST-ROWS-LOADED.
           SET GS-IDX TO GUEST-ROWS-LOADED.
           MOVE GST-ID TO GS-ID(GS-IDX).
           MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
           MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
           MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
       225-EXIT.
           EXIT.

       230-LOAD-TRAN-TABLE.
           MOVE "230-LOAD-TRAN-TABLE" TO PARA-NAME.
           MOVE ZERO TO TRAN-ROWS-LOADED.
           PERFORM 235-LOAD-ONE-TRAN THRU 235-EXIT
               UNTIL TNCODE = "10".
       230-EXIT.
           EXIT.

       235-LOAD-ONE-TRAN.
           READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
               AT END
               MOVE "10" TO TNCODE
               GO TO 235-EXIT
           END-READ.
           ADD 1 TO TRAN-ROWS-LOADED.
           SET TN-IDX TO TRAN-ROWS-LOADED.
           MOVE TRN-ID TO TN-ID(TN-IDX).
           MOVE TRN-RES-ID TO TN-RES-ID(TN-IDX).
           MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
           MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
           MOVE TRN-DATE TO TN-DATE(TN-IDX).
           MOVE TRN-DESC TO TN-DESC(TN-IDX).
       235-EXIT.
           EXIT.

      ****** SINGLE DATE OR A DATE RANGE, ONE FULL REPORT PER DATE
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF CC-SINGLE-DATE
               MOVE CC-REPORT-DATE TO WS-REPORT-DATE
               PERFORM 250-RUN-ONE-DAY THRU 250-EXIT
           ELSE
               MOVE CC-START-DATE TO WS-REPORT-DATE
               PERFORM 250-RUN-ONE-DAY THRU 250-EXIT
                   UNTIL WS-REPORT-DATE > CC-END-DATE
           END-IF.
       100-EXIT.
           EXIT.

       250-RUN-ONE-DAY.
           PERFORM 300-COUNT-ROOM-STATUS THRU 300-EXIT.
           PERFORM 350-RESOLVE-OCCUPIED-OVERRIDE THRU 350-EXIT.
           PERFORM 400-ACTIVITY-COUNTS THRU 400-EXIT.
           PERFORM 500-REVENUE-TOTALS THRU 500-EXIT.
           PERFORM 550-EXPECTED-EOD-REVENUE THRU 550-EXIT.
           PERFORM 600-DERIVED-METRICS THRU 600-EXIT.
           PERFORM 700-PRINT-SUMMARY THRU 700-EXIT.
           PERFORM 720-PRINT-ACTIVITY THRU 720-EXIT.
           PERFORM 740-PRINT-REVENUE THRU 740-EXIT.
           PERFORM 760-PRINT-ROOM-DETAIL THRU 760-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
           IF CC-DATE-RANGE
               PERFORM 260-ADD-ONE-DAY THRU 260-EXIT
           END-IF.
       250-EXIT.
           EXIT.

      ****** ROOM-STATUS COUNTS FOR THE HOTEL, AS STORED ON THE MASTER
       300-COUNT-ROOM-STATUS.
           MOVE "300-COUNT-ROOM-STATUS" TO PARA-NAME.
           MOVE ROOM-ROWS-LOADED TO WS-TOTAL-ROOMS.
           MOVE ZERO TO WS-OCCUPIED-ROOMS WS-AVAILABLE-ROOMS
                        WS-RESERVED-ROOMS WS-MAINTENANCE-ROOMS.
           PERFORM 305-TALLY-ONE-ROOM THRU 305-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
       300-EXIT.
           EXIT.

       305-TALLY-ONE-ROOM.
           MOVE "N" TO RM-OCC-OVERRIDE-SW(RM-IDX).
           IF RM-AVAILABLE(RM-IDX)
               ADD 1 TO WS-AVAILABLE-ROOMS
           ELSE IF RM-OCCUPIED(RM-IDX)
               ADD 1 TO WS-OCCUPIED-ROOMS
           ELSE IF RM-RESERVED(RM-IDX)
               ADD 1 TO WS-RESERVED-ROOMS
           ELSE IF RM-MAINTENANCE(RM-IDX)
               ADD 1 TO WS-MAINTENANCE-ROOMS
           END-IF.
       305-EXIT.
           EXIT.

      ****** OCCUPIED COUNT IS OVERRIDDEN BY RESERVATION ACTIVITY -
      ****** A ROOM IS OCCUPIED-TODAY IF A RESERVATION ON IT IS
      ****** CHECKED-IN SPANNING D, OR CHECKED-IN/OUT WITH CHECK-IN OR
      ****** CHECK-OUT EXACTLY D, REGARDLESS OF WHAT ROOM-STATUS HOLDS.
       350-RESOLVE-OCCUPIED-OVERRIDE.
           MOVE "350-RESOLVE-OCCUPIED-OVERRIDE" TO PARA-NAME.
           PERFORM 355-TEST-ONE-RESV-OVERRIDE THRU 355-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           MOVE ZERO TO WS-OCCUPIED-ROOMS.
           PERFORM 360-COUNT-OVERRIDE THRU 360-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
       350-EXIT.
           EXIT.

       355-TEST-ONE-RESV-OVERRIDE.
           IF NOT (RS-CHECKED-IN(RS-IDX) OR RS-CHECKED-OUT(RS-IDX))
               GO TO 355-EXIT.
           PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 355-EXIT.

           IF RS-CHECKED-IN(RS-IDX)
              AND RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-REPORT-DATE
              AND RS-CHECK-OUT(RS-IDX) GREATER THAN WS-REPORT-DATE
               MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
               MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
           ELSE IF RS-CHECK-IN(RS-IDX) = WS-REPORT-DATE
               MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
               MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
           ELSE IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
               MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
               MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
           END-IF.
       355-EXIT.
           EXIT.

       357-FIND-ROOM-FOR-RESV.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 357-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
                   SET WS-LOOKUP-IDX TO RM-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       357-EXIT.
           EXIT.

       360-COUNT-OVERRIDE.
           IF RM-OVERRIDE-ON(RM-IDX)
               ADD 1 TO WS-OCCUPIED-ROOMS.
       360-EXIT.
           EXIT.

      ****** CHECK-IN / CHECK-OUT / NEW-RESERVATION / CANCEL COUNTS FOR D
       400-ACTIVITY-COUNTS.
           MOVE "400-ACTIVITY-COUNTS" TO PARA-NAME.
           MOVE ZERO TO WS-CHECKINS-TODAY WS-CHECKOUTS-TODAY
                        WS-NEW-RESVS-TODAY WS-CANCELS-TODAY.
           PERFORM 405-TALLY-ONE-ACTIVITY THRU 405-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
       400-EXIT.
           EXIT.

       405-TALLY-ONE-ACTIVITY.
           PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 405-EXIT.
           IF RS-CHECK-IN(RS-IDX) = WS-REPORT-DATE
              AND RS-CHECKED-IN(RS-IDX)
               ADD 1 TO WS-CHECKINS-TODAY.
           IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
              AND RS-CHECKED-OUT(RS-IDX)
               ADD 1 TO WS-CHECKOUTS-TODAY.
           IF RS-BOOKING-DATE(RS-IDX) = WS-REPORT-DATE
              AND (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
               ADD 1 TO WS-NEW-RESVS-TODAY.
           IF RS-CANCELLED(RS-IDX)
              AND RS-BOOKING-DATE(RS-IDX) = WS-REPORT-DATE
               ADD 1 TO WS-CANCELS-TODAY.
       405-EXIT.
           EXIT.

      ****** TOTAL / ROOM / ADDITIONAL REVENUE FOR TRANSACTIONS DATED D
      ****** AGAINST A RESERVATION ON ONE OF THIS HOTEL'S ROOMS
       500-REVENUE-TOTALS.
           MOVE "500-REVENUE-TOTALS" TO PARA-NAME.
           MOVE ZERO TO WS-TOTAL-REVENUE WS-ROOM-REVENUE
                        WS-ADDITIONAL-REVENUE.
           PERFORM 505-TALLY-ONE-TRAN THRU 505-EXIT
               VARYING TN-IDX FROM 1 BY 1
               UNTIL TN-IDX > TRAN-ROWS-LOADED.
       500-EXIT.
           EXIT.

       505-TALLY-ONE-TRAN.
           IF TN-DATE(TN-IDX) NOT = WS-REPORT-DATE
               GO TO 505-EXIT.
           PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 505-EXIT.

           ADD TN-AMOUNT(TN-IDX) TO WS-TOTAL-REVENUE.
           MOVE ZERO TO WS-ROOM-TOKEN-COUNT.
           INSPECT TN-DESC(TN-IDX) TALLYING WS-ROOM-TOKEN-COUNT
               FOR ALL "room".
           IF TN-PAYMENT(TN-IDX) AND WS-ROOM-TOKEN-COUNT > ZERO
               ADD TN-AMOUNT(TN-IDX) TO WS-ROOM-REVENUE
           ELSE IF (TN-PAYMENT(TN-IDX) OR TN-CHARGE(TN-IDX))
                   AND WS-ROOM-TOKEN-COUNT = ZERO
               ADD TN-AMOUNT(TN-IDX) TO WS-ADDITIONAL-REVENUE
           END-IF.
       505-EXIT.
           EXIT.

       510-TRAN-BELONGS-TO-HOTEL.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 510-EXIT
               WHEN RS-ID(RS-SRCH-IDX) = TN-RES-ID(TN-IDX)
                   SET RS-IDX TO RS-SRCH-IDX
           END-SEARCH.
           IF RS-IDX > RESV-ROWS-LOADED OR RS-IDX = ZERO
               GO TO 510-EXIT.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 510-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       510-EXIT.
           EXIT.

      ****** CONFIRMED/CHECKED-IN RESERVATIONS SPANNING D, PLUS THE
      ****** TRAILING 7-DAY ADDITIONAL-REVENUE AVERAGE
       550-EXPECTED-EOD-REVENUE.
           MOVE "550-EXPECTED-EOD-REVENUE" TO PARA-NAME.
           MOVE ZERO TO WS-EXPECTED-EOD-REVENUE.
           PERFORM 555-ADD-ONE-RESV-EXPECTED THRU 555-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.

           MOVE ZERO TO WS-TRAILING-ADD-SUM WS-TRAILING-ADD-COUNT.
           PERFORM 570-TALLY-TRAILING-TRAN THRU 570-EXIT
               VARYING TN-IDX FROM 1 BY 1
               UNTIL TN-IDX > TRAN-ROWS-LOADED.
           IF WS-TRAILING-ADD-COUNT > ZERO
               COMPUTE WS-TRAILING-ADD-AVG ROUNDED =
                   WS-TRAILING-ADD-SUM / WS-TRAILING-ADD-COUNT
           ELSE
               MOVE ZERO TO WS-TRAILING-ADD-AVG
           END-IF.
           ADD WS-TRAILING-ADD-AVG TO WS-EXPECTED-EOD-REVENUE.
       550-EXIT.
           EXIT.

       555-ADD-ONE-RESV-EXPECTED.
           IF NOT (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
               GO TO 555-EXIT.
           IF RS-CHECK-IN(RS-IDX) GREATER THAN WS-REPORT-DATE
               GO TO 555-EXIT.
           IF RS-CHECK-OUT(RS-IDX) NOT GREATER THAN WS-REPORT-DATE
               GO TO 555-EXIT.
           PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 555-EXIT.

           IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
               ADD RS-TOTAL-PRICE(RS-IDX) TO WS-EXPECTED-EOD-REVENUE
           ELSE
               ADD RM-PRICE-NIGHT(WS-LOOKUP-IDX)
                   TO WS-EXPECTED-EOD-REVENUE
           END-IF.
       555-EXIT.
           EXIT.

       570-TALLY-TRAILING-TRAN.
           CALL "DATEDIF" USING TN-DATE(TN-IDX) WS-REPORT-DATE
                                 LK-NIGHTS-HOLD.
           MOVE LK-NIGHTS-HOLD TO WS-DAY-DIFF.
           IF WS-DAY-DIFF < ZERO OR WS-DAY-DIFF > 6
               GO TO 570-EXIT.
           PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 570-EXIT.
           MOVE ZERO TO WS-ROOM-TOKEN-COUNT.
           INSPECT TN-DESC(TN-IDX) TALLYING WS-ROOM-TOKEN-COUNT
               FOR ALL "room".
           IF (TN-PAYMENT(TN-IDX) OR TN-CHARGE(TN-IDX))
              AND WS-ROOM-TOKEN-COUNT = ZERO
               ADD TN-AMOUNT(TN-IDX) TO WS-TRAILING-ADD-SUM
               ADD 1 TO WS-TRAILING-ADD-COUNT
           END-IF.
       570-EXIT.
           EXIT.

      ****** OCCUPANCY RATE, ADR, REVPAR - DIVISOR ZERO GIVES ZERO
       600-DERIVED-METRICS.
           MOVE "600-DERIVED-METRICS" TO PARA-NAME.
           IF WS-TOTAL-ROOMS > ZERO
               COMPUTE WS-OCCUPANCY-RATE ROUNDED =
                   WS-OCCUPIED-ROOMS / WS-TOTAL-ROOMS * 100
           ELSE
               MOVE ZERO TO WS-OCCUPANCY-RATE
           END-IF.
           IF WS-OCCUPIED-ROOMS > ZERO
               COMPUTE WS-ADR ROUNDED =
                   WS-ROOM-REVENUE / WS-OCCUPIED-ROOMS
           ELSE
               MOVE ZERO TO WS-ADR
           END-IF.
           IF WS-TOTAL-ROOMS > ZERO
               COMPUTE WS-REVPAR ROUNDED =
                   WS-ROOM-REVENUE / WS-TOTAL-ROOMS
           ELSE
               MOVE ZERO TO WS-REVPAR
           END-IF.
       600-EXIT.
           EXIT.

      ****** TITLE BLOCK AND SUMMARY SECTION
       700-PRINT-SUMMARY.
           MOVE "700-PRINT-SUMMARY" TO PARA-NAME.
           MOVE 99 TO WS-LINES.
           MOVE WS-REPORT-DATE TO T1-REPORT-DATE.
           PERFORM 710-PRINT-HEADING-IF-NEEDED THRU 710-EXIT.
           WRITE REPORT-REC FROM WS-RPT-TITLE-1
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-REC FROM WS-RPT-RULE-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "TOTAL ROOMS" TO LL-LABEL.
           MOVE WS-TOTAL-ROOMS TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "OCCUPIED / AVAILABLE" TO LL-LABEL.
           MOVE WS-OCCUPIED-ROOMS TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE WS-AVAILABLE-ROOMS TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "RESERVED / MAINTENANCE" TO LL-LABEL.
           MOVE WS-RESERVED-ROOMS TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE WS-MAINTENANCE-ROOMS TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "OCCUPANCY RATE PCT" TO LL-LABEL.
           MOVE WS-OCCUPANCY-RATE TO WS-EDIT-RATE
           MOVE WS-EDIT-RATE TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "ADR" TO LL-LABEL.
           MOVE WS-ADR TO WS-EDIT-RATE
           MOVE WS-EDIT-RATE TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "REVPAR" TO LL-LABEL.
           MOVE WS-REVPAR TO WS-EDIT-RATE
           MOVE WS-EDIT-RATE TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
       700-EXIT.
           EXIT.

       710-PRINT-HEADING-IF-NEEDED.
           IF WS-LINES > 50
               ADD 1 TO WS-PAGE-NO
               MOVE 1 TO WS-LINES
           END-IF.
       710-EXIT.
           EXIT.

       715-PRINT-LABEL-LINE.
           IF WS-LINES > 55
               PERFORM 710-PRINT-HEADING-IF-NEEDED THRU 710-EXIT
           END-IF.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.
           ADD 1 TO WS-LINES.
       715-EXIT.
           EXIT.

      ****** ACTIVITY SECTION
       720-PRINT-ACTIVITY.
           MOVE "720-PRINT-ACTIVITY" TO PARA-NAME.
           MOVE "CHECK-INS" TO LL-LABEL.
           MOVE WS-CHECKINS-TODAY TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "CHECK-OUTS" TO LL-LABEL.
           MOVE WS-CHECKOUTS-TODAY TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "NEW RESERVATIONS" TO LL-LABEL.
           MOVE WS-NEW-RESVS-TODAY TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "CANCELLATIONS" TO LL-LABEL.
           MOVE WS-CANCELS-TODAY TO WS-EDIT-COUNT
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
       720-EXIT.
           EXIT.

      ****** REVENUE SECTION
       740-PRINT-REVENUE.
           MOVE "740-PRINT-REVENUE" TO PARA-NAME.
           MOVE "TOTAL REVENUE" TO LL-LABEL.
           MOVE WS-TOTAL-REVENUE TO WS-EDIT-MONEY
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "  ROOM REVENUE" TO LL-LABEL.
           MOVE WS-ROOM-REVENUE TO WS-EDIT-MONEY
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "  ADDITIONAL REVENUE" TO LL-LABEL.
           MOVE WS-ADDITIONAL-REVENUE TO WS-EDIT-MONEY
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
           MOVE "EXPECTED END-OF-DAY REVENUE" TO LL-LABEL.
           MOVE WS-EXPECTED-EOD-REVENUE TO WS-EDIT-MONEY
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
       740-EXIT.
           EXIT.

      ****** ONE DETAIL GROUP PER ROOM - STATUS RESOLUTION ORDER PER
      ****** RULE 6: CHECKED-IN SPANNING D, ELSE RESERVED FOR D, ELSE
      ****** CHECK-IN/OUT ACTIVITY ON D, ELSE THE STORED ROOM STATUS.
       760-PRINT-ROOM-DETAIL.
           MOVE "760-PRINT-ROOM-DETAIL" TO PARA-NAME.
           PERFORM 765-RESOLVE-ROOM-STATUS THRU 765-EXIT.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.

           STRING "ROOM " DELIMITED BY SIZE
                  RM-NUMBER(RM-IDX) DELIMITED BY SIZE
                  " (" DELIMITED BY SIZE
                  RM-TYPE-NAME(RM-IDX) DELIMITED BY SIZE
                  "): " DELIMITED BY SIZE
                  WS-DETAIL-STATUS-TEXT DELIMITED BY SIZE
                  INTO RH-TEXT.
           WRITE REPORT-REC FROM WS-RPT-ROOM-HEADING
               AFTER ADVANCING 1 LINE.
           ADD 1 TO WS-LINES.

           IF WS-DETAIL-STATUS-TEXT NOT = "available"
               MOVE "  GUEST" TO LL-LABEL
               MOVE WS-DETAIL-GUEST-NAME TO LL-VALUE
               PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
               MOVE "  RATE / NIGHT" TO LL-LABEL
               MOVE WS-DETAIL-RATE TO WS-EDIT-MONEY
               MOVE WS-EDIT-MONEY TO LL-VALUE
               PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
               MOVE "  STAY DATES" TO LL-LABEL
               MOVE WS-DETAIL-CHECKIN TO LL-VALUE
               PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
               MOVE WS-DETAIL-CHECKOUT TO LL-VALUE
               PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
               PERFORM 770-PRINT-ROOM-TRANS THRU 770-EXIT
           END-IF.
       760-EXIT.
           EXIT.

       765-RESOLVE-ROOM-STATUS.
           MOVE SPACES TO WS-DETAIL-GUEST-NAME.
           MOVE SPACES TO WS-DETAIL-CHECKIN WS-DETAIL-CHECKOUT.
           MOVE RM-PRICE-NIGHT(RM-IDX) TO WS-DETAIL-RATE.
           MOVE ZERO TO WS-DETAIL-RESV-ID.
           MOVE "available  " TO WS-DETAIL-STATUS-TEXT.

           PERFORM 775-FIND-CHECKED-IN-SPAN THRU 775-EXIT.
           IF LOOKUP-FOUND
               MOVE "occupied   " TO WS-DETAIL-STATUS-TEXT
               PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
               GO TO 765-EXIT.

           PERFORM 785-FIND-RESERVED-SPAN THRU 785-EXIT.
           IF LOOKUP-FOUND
               MOVE "reserved   " TO WS-DETAIL-STATUS-TEXT
               PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
               GO TO 765-EXIT.

           PERFORM 790-FIND-TODAY-ACTIVITY THRU 790-EXIT.
           IF LOOKUP-FOUND
               MOVE "occupied   " TO WS-DETAIL-STATUS-TEXT
               PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
               MOVE 220.00 TO WS-DETAIL-RATE
               GO TO 765-EXIT.

           MOVE RM-STATUS(RM-IDX) TO WS-DETAIL-STATUS-TEXT.
       765-EXIT.
           EXIT.

       775-FIND-CHECKED-IN-SPAN.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 775-EXIT
               WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
                  AND RS-CHECKED-IN(RS-SRCH-IDX)
                  AND RS-CHECK-IN(RS-SRCH-IDX) NOT GREATER
                      THAN WS-REPORT-DATE
                  AND RS-CHECK-OUT(RS-SRCH-IDX) GREATER
                      THAN WS-REPORT-DATE
                   SET WS-LOOKUP-IDX TO RS-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       775-EXIT.
           EXIT.

       785-FIND-RESERVED-SPAN.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 785-EXIT
               WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
                  AND RS-CONFIRMED(RS-SRCH-IDX)
                  AND RS-CHECK-IN(RS-SRCH-IDX) NOT GREATER
                      THAN WS-REPORT-DATE
                  AND RS-CHECK-OUT(RS-SRCH-IDX) GREATER
                      THAN WS-REPORT-DATE
                   SET WS-LOOKUP-IDX TO RS-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       785-EXIT.
           EXIT.

       790-FIND-TODAY-ACTIVITY.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 790-EXIT
               WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
                  AND (RS-CHECK-IN(RS-SRCH-IDX) = WS-REPORT-DATE
                       OR RS-CHECK-OUT(RS-SRCH-IDX) = WS-REPORT-DATE)
                   SET WS-LOOKUP-IDX TO RS-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       790-EXIT.
           EXIT.

       780-FILL-DETAIL-FROM-RESV.
           MOVE RS-CHECK-IN(WS-LOOKUP-IDX) TO WS-DETAIL-CHECKIN.
           MOVE RS-CHECK-OUT(WS-LOOKUP-IDX) TO WS-DETAIL-CHECKOUT.
           MOVE RS-ID(WS-LOOKUP-IDX) TO WS-DETAIL-RESV-ID.
           SET GS-SRCH-IDX TO 1.
           SEARCH GS-ROW
               AT END
                   MOVE "UNKNOWN GUEST" TO WS-DETAIL-GUEST-NAME
               WHEN GS-ID(GS-SRCH-IDX) = RS-GUEST-ID(WS-LOOKUP-IDX)
                   STRING GS-FIRST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
                          " " DELIMITED BY SIZE
                          GS-LAST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
                          INTO WS-DETAIL-GUEST-NAME
           END-SEARCH.
       780-EXIT.
           EXIT.

      ****** THIS ROOM'S TRANSACTIONS DATED D, IF ANY WERE FOUND ABOVE
       770-PRINT-ROOM-TRANS.
           IF WS-DETAIL-RESV-ID = ZERO
               GO TO 770-EXIT.
           PERFORM 772-PRINT-ONE-TRAN THRU 772-EXIT
               VARYING TN-IDX FROM 1 BY 1
               UNTIL TN-IDX > TRAN-ROWS-LOADED.
       770-EXIT.
           EXIT.

       772-PRINT-ONE-TRAN.
           IF TN-RES-ID(TN-IDX) NOT = WS-DETAIL-RESV-ID
               GO TO 772-EXIT.
           IF TN-DATE(TN-IDX) NOT = WS-REPORT-DATE
               GO TO 772-EXIT.
           MOVE TN-DESC(TN-IDX) TO LL-LABEL.
           MOVE TN-AMOUNT(TN-IDX) TO WS-EDIT-MONEY
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
       772-EXIT.
           EXIT.

      ****** NIGHTS REMAINING IN RANGE MODE NEVER CARRY MORE THAN ONE
      ****** MONTH SINCE THE STEP IS ALWAYS A SINGLE DAY
       260-ADD-ONE-DAY.
           MOVE WS-REPORT-DATE(1:4) TO WS-SD-YEAR.
           MOVE WS-REPORT-DATE(6:2) TO WS-SD-MONTH.
           MOVE WS-REPORT-DATE(9:2) TO WS-SD-DAY.
           ADD 1 TO WS-SD-DAY.
           PERFORM 265-LEAP-TEST-FOR-STEP THRU 265-EXIT.
           PERFORM 270-NORMALIZE-STEP-DAY THRU 270-EXIT.
           MOVE WS-SD-YEAR TO WS-REPORT-DATE(1:4).
           MOVE "-" TO WS-REPORT-DATE(5:1).
           MOVE WS-SD-MONTH TO WS-REPORT-DATE(6:2).
           MOVE "-" TO WS-REPORT-DATE(8:1).
           MOVE WS-SD-DAY TO WS-REPORT-DATE(9:2).
       260-EXIT.
           EXIT.

       265-LEAP-TEST-FOR-STEP.
           DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
                                    REMAINDER WS-SD-REM-4.
           DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
                                    REMAINDER WS-SD-REM-100.
           DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
                                    REMAINDER WS-SD-REM-400.
           MOVE "N" TO WS-SD-LEAP-SW.
           IF WS-SD-REM-4 = ZERO
               IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
                   MOVE "Y" TO WS-SD-LEAP-SW
               END-IF
           END-IF.
       265-EXIT.
           EXIT.

       270-NORMALIZE-STEP-DAY.
           SET DIM-IDX TO WS-SD-MONTH.
           MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-MONTH = 2 AND SD-IS-LEAP
               ADD 1 TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
               SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
               ADD 1 TO WS-SD-MONTH
               IF WS-SD-MONTH > 12
                   MOVE 1 TO WS-SD-MONTH
                   ADD 1 TO WS-SD-YEAR
               END-IF
           END-IF.
       270-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE ROOM-FILE, RESERVATION-FILE, GUEST-FILE,
                 TRANSACTION-FILE, REPORT-FILE, SYSOUT.
           DISPLAY "******** NORMAL END OF JOB DALYRPT ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           DISPLAY "*** ABNORMAL END OF JOB-DALYRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
       1000-EXIT.
           EXIT.
