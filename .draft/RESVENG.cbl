      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  RESVENG.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - PRICING AND RESERVATION    RE0001
      *                   LIFE-CYCLE ENGINE, CALLED BY EVTPROC.         RE0002
      *    09/23/97  AHK  ADDED ACTION-CHECK-AVAIL SO THE CALLER CAN     RE0003
      *                   TEST ONE EXISTING RESERVATION AT A TIME       RE0004
      *                   WITHOUT DUPLICATING THE OVERLAP RULE.          RE0005
      *    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  RE0006
      *                   TEXT COMPARED/PASSED AS-IS, NO CHANGE NEEDED.  RE0007
      *    03/21/06  TGD  TAX RATE BUMPED TO 10% (WAS 7%) PER FINANCE    RE0008
      *                   REQUEST 5880.  SEE 100-CALC-PRICE.             RE0009
      ******************************************************************
      *  THIS SUBPROGRAM HOLDS ALL OF THE RESERVATION LIFE-CYCLE        *
      *  RULES.  EVTPROC (AND ANY FUTURE CALLER) LOADS THE ROOM,        *
      *  RESERVATION AND TRANSACTION RECORDS IT CARES ABOUT, SETS       *
      *  RESVENG-ACTION-SW, AND CALLS THIS PROGRAM ONCE PER ACTION.     *
      *  THIS PROGRAM NEVER OPENS A FILE - THE CALLER OWNS ALL I-O.     *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

       01  WS-CALC-AMOUNT               PIC S9(09)V99 COMP-3.
       01  WS-CALC-AMOUNT-R REDEFINES WS-CALC-AMOUNT.
           05  FILLER                   PIC X(06).

       01  WS-NIGHTS-HOLD                PIC S9(05) COMP.
       01  WS-NIGHTS-HOLD-R REDEFINES WS-NIGHTS-HOLD.
           05  FILLER                    PIC X(04).

       01  WS-LIFECYCLE-SW               PIC X(01) VALUE SPACE.
       01  WS-LIFECYCLE-SW-R REDEFINES WS-LIFECYCLE-SW.
           05  FILLER                    PIC X(01).

       01  COUNTERS-AND-ACCUMULATORS.
           05  WS-CALLS-MADE             PIC 9(07) COMP.
           05  FILLER                    PIC X(04).

       01  WS-TAX-RATE                   PIC 9(01)V999 VALUE 1.100.

       LINKAGE SECTION.

      ****** CONTROL RECORD - ACTION SWITCH AND REQUEST/REPLY FIELDS
       01  RESVENG-CONTROL-REC.
           05  RESVENG-ACTION-SW         PIC X(01).
               88  ACTION-CHECK-AVAIL    VALUE "A".
               88  ACTION-CREATE         VALUE "C".
               88  ACTION-CHECK-IN       VALUE "I".
               88  ACTION-CHECK-OUT      VALUE "O".
               88  ACTION-CANCEL         VALUE "X".
           05  RESVENG-TODAY             PIC X(10).
           05  RESVENG-REQ-CHECKIN       PIC X(10).
           05  RESVENG-REQ-CHECKOUT      PIC X(10).
           05  RESVENG-FINAL-AMOUNT      PIC S9(07)V99.
           05  RESVENG-REJECT-SW         PIC X(01).
               88  RESVENG-REJECTED      VALUE "Y".
               88  RESVENG-ACCEPTED      VALUE "N".
           05  RESVENG-REJECT-REASON     PIC X(30).

       01  ROOM-MASTER-REC.
           COPY ROOMMSTR.

       01  RESERVATION-MASTER-REC.
           COPY RESVREC.

       01  TRANSACTION-MASTER-REC.
           COPY TRANREC.

       01  RETURN-CD                     PIC 9(04) COMP.

       PROCEDURE DIVISION USING RESVENG-CONTROL-REC
                                 ROOM-MASTER-REC
                                 RESERVATION-MASTER-REC
                                 TRANSACTION-MASTER-REC
                                 RETURN-CD.

           ADD 1 TO WS-CALLS-MADE.
           SET RESVENG-ACCEPTED TO TRUE.
           MOVE SPACES TO RESVENG-REJECT-REASON.

           IF ACTION-CHECK-AVAIL
               PERFORM 200-CHECK-AVAIL THRU 200-EXIT
           ELSE IF ACTION-CREATE
               PERFORM 300-CREATE-RESV THRU 300-EXIT
           ELSE IF ACTION-CHECK-IN
               PERFORM 400-CHECK-IN THRU 400-EXIT
           ELSE IF ACTION-CHECK-OUT
               PERFORM 500-CHECK-OUT THRU 500-EXIT
           ELSE IF ACTION-CANCEL
               PERFORM 600-CANCEL-RESV THRU 600-EXIT
           ELSE
               SET RESVENG-REJECTED TO TRUE
               MOVE "** UNKNOWN RESVENG ACTION" TO RESVENG-REJECT-REASON.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

      ****** NIGHTS * NIGHTLY PRICE * 1.10 TAX, ROUNDED HALF-UP
       100-CALC-PRICE.
           CALL "DATEDIF" USING RESVENG-REQ-CHECKIN
                                 RESVENG-REQ-CHECKOUT
                                 WS-NIGHTS-HOLD.
           COMPUTE WS-CALC-AMOUNT ROUNDED =
               WS-NIGHTS-HOLD * ROOM-PRICE-NIGHT * WS-TAX-RATE.
       100-EXIT.
           EXIT.

      ****** OVERLAP EXISTS UNLESS EXISTING CHECK-OUT <= REQ CHECK-IN
      ****** OR EXISTING CHECK-IN >= REQ CHECK-OUT.  ONLY CONFIRMED OR
      ****** CHECKED-IN RESERVATIONS BLOCK AVAILABILITY.
       200-CHECK-AVAIL.
           SET RESVENG-ACCEPTED TO TRUE.
           IF NOT ROOM-AVAILABLE
               SET RESVENG-REJECTED TO TRUE
               MOVE "** ROOM NOT AVAILABLE" TO RESVENG-REJECT-REASON
               GO TO 200-EXIT.

           IF RES-CONFIRMED OR RES-CHECKED-IN
               IF RES-CHECK-OUT > RESVENG-REQ-CHECKIN
                  AND RES-CHECK-IN < RESVENG-REQ-CHECKOUT
                   SET RESVENG-REJECTED TO TRUE
                   MOVE "** DATE OVERLAP" TO RESVENG-REJECT-REASON
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

      ****** CREATE: STATUS CONFIRMED, PAY PENDING, ROOM RESERVED
       300-CREATE-RESV.
           PERFORM 100-CALC-PRICE THRU 100-EXIT.
           MOVE RESVENG-REQ-CHECKIN TO RES-CHECK-IN.
           MOVE RESVENG-REQ-CHECKOUT TO RES-CHECK-OUT.
           MOVE WS-CALC-AMOUNT TO RES-TOTAL-PRICE.
           MOVE RESVENG-TODAY TO RES-BOOKING-DATE.
           SET RES-CONFIRMED TO TRUE.
           SET PAY-PENDING TO TRUE.
           SET ROOM-RESERVED TO TRUE.
           MOVE WS-CALC-AMOUNT TO RESVENG-FINAL-AMOUNT.
       300-EXIT.
           EXIT.

      ****** CHECK-IN ONLY FROM CONFIRMED
       400-CHECK-IN.
           IF NOT RES-CONFIRMED
               SET RESVENG-REJECTED TO TRUE
               MOVE "** NOT CONFIRMED - CANNOT CHECK-IN" TO
                    RESVENG-REJECT-REASON
               GO TO 400-EXIT.
           SET RES-CHECKED-IN TO TRUE.
           SET ROOM-OCCUPIED TO TRUE.
       400-EXIT.
           EXIT.

      ****** CHECK-OUT BLOCKED WHEN ALREADY CHECKED-OUT.  POSTS THE
      ****** FINAL-PAYMENT TRANSACTION FOR THE CALLER TO WRITE.
       500-CHECK-OUT.
           IF RES-CHECKED-OUT
               SET RESVENG-REJECTED TO TRUE
               MOVE "** ALREADY CHECKED-OUT" TO RESVENG-REJECT-REASON
               GO TO 500-EXIT.

           MOVE RES-TOTAL-PRICE TO RESVENG-FINAL-AMOUNT.
           SET RES-CHECKED-OUT TO TRUE.
           SET PAY-PAID TO TRUE.
           SET ROOM-AVAILABLE TO TRUE.

           MOVE RES-ID TO TRN-RES-ID.
           MOVE RESVENG-FINAL-AMOUNT TO TRN-AMOUNT.
           SET TRN-PAYMENT TO TRUE.
           MOVE "Final payment for stay" TO TRN-DESC.
           MOVE RESVENG-TODAY TO TRN-DATE.
       500-EXIT.
           EXIT.

      ****** CANCEL BLOCKED WHEN CANCELLED OR CHECKED-IN
       600-CANCEL-RESV.
           IF RES-CANCELLED OR RES-CHECKED-IN
               SET RESVENG-REJECTED TO TRUE
               MOVE "** CANNOT CANCEL IN CURRENT STATUS" TO
                    RESVENG-REJECT-REASON
               GO TO 600-EXIT.
           SET RES-CANCELLED TO TRUE.
           SET ROOM-AVAILABLE TO TRUE.
       600-EXIT.
           EXIT.
