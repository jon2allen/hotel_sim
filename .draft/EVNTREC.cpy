      ******************************************************************
      *             E V E N T   F E E D   R E C O R D                   *
      *                                                                *
      *    ONE RECORD PER DAILY EVENT, PREPARED AND SORTED BY DATE      *
      *    AHEAD OF THE RUN.  EVTPROC READS THIS FILE ON THE CONTROL   *
      *    BREAK FOR EACH SIMULATED DAY AND CALLS RESVENG FOR THE       *
      *    BOOKING/CANCEL/SPECIAL EVENTS IT DESCRIBES.                  *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - EVNTREC                    *
      *    09/23/97  AHK  ADDED EVT-REQUEST-KIND (SPECIAL EVENTS)       *
      *    11/16/98  PLW  Y2K REVIEW - EVT-DATE IS YYYY-MM-DD TEXT, N/C  *
      ******************************************************************
       01  EVENT-FEED-REC.
           05  EVT-DATE                     PIC X(10).
           05  EVT-TYPE                     PIC X(16).
               88  EVT-BOOKING              VALUE "BOOKING         ".
               88  EVT-WALK-IN              VALUE "WALK-IN         ".
               88  EVT-GROUP                VALUE "GROUP           ".
               88  EVT-EXTENDED             VALUE "EXTENDED        ".
               88  EVT-LOYALTY              VALUE "LOYALTY         ".
               88  EVT-SPECIAL              VALUE "SPECIAL         ".
               88  EVT-CANCEL               VALUE "CANCEL          ".
           05  EVT-GUEST-FIRST              PIC X(20).
           05  EVT-GUEST-LAST               PIC X(20).
           05  EVT-STAY-NIGHTS              PIC 9(02).
           05  EVT-ROOM-COUNT               PIC 9(01).
           05  EVT-REQUEST-KIND             PIC X(14).
               88  REQ-UPGRADE              VALUE "UPGRADE       ".
               88  REQ-LATE-CHECKOUT        VALUE "LATE-CHECKOUT ".
               88  REQ-AMENITIES            VALUE "AMENITIES     ".
               88  REQ-ROOM-SERVICE         VALUE "ROOM-SERVICE  ".
           05  EVT-RES-ID                   PIC 9(06).
           05  FILLER                       PIC X(01).
