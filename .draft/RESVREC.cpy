      ******************************************************************
      *        R E S E R V A T I O N   M A S T E R   R E C O R D       *
      *                                                                *
      *    ONE RECORD PER RESERVATION.  WRITTEN BY RESVENG (CALLED BY  *
      *    EVTPROC) ON CREATE, REWRITTEN IN PLACE ON CHECK-IN, CHECK-  *
      *    OUT AND CANCEL.  RES-STATUS/RES-PAY-STATUS DRIVE THE LIFE-  *
      *    CYCLE GUARDS IN RESVENG 200/400/500/600.                    *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - RESVREC                   *
      *    09/23/97  AHK  ADDED RES-PAY-STATUS (PARTIAL PAYMENT PLANS) *
      *    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
      ******************************************************************
       01  RESERVATION-MASTER-REC.
           05  RES-ID                       PIC 9(06).
           05  RES-ROOM-ID                  PIC 9(06).
           05  RES-GUEST-ID                 PIC 9(06).
           05  RES-CHECK-IN                 PIC X(10).
           05  RES-CHECK-OUT                PIC X(10).
           05  RES-STATUS                   PIC X(12).
               88  RES-CONFIRMED            VALUE "confirmed   ".
               88  RES-CHECKED-IN           VALUE "checked_in  ".
               88  RES-CHECKED-OUT          VALUE "checked_out ".
               88  RES-CANCELLED            VALUE "cancelled   ".
           05  RES-TOTAL-PRICE              PIC S9(07)V99.
           05  RES-BOOKING-DATE             PIC X(10).
           05  RES-PAY-STATUS               PIC X(12).
               88  PAY-PENDING              VALUE "pending     ".
               88  PAY-PAID                 VALUE "paid        ".
               88  PAY-PARTIALLY-PAID       VALUE "partially_pa".
               88  PAY-REFUNDED             VALUE "refunded    ".
           05  FILLER                       PIC X(04).
