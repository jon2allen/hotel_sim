      ******************************************************************
      *             A B E N D   M E S S A G E   R E C O R D              *
      *                                                                *
      *    SHOP-STANDARD ABEND/DIAGNOSTIC LAYOUT.  EVERY BATCH PROGRAM  *
      *    IN THIS SYSTEM COPIES THIS MEMBER AND WRITES SYSOUT-REC      *
      *    FROM ABEND-REC BEFORE FALLING INTO ITS 1000-ABEND-RTN.       *
      *    ZERO-VAL/ONE-VAL ARE THE FORCED-ABEND DIVISORS - 1000-ABEND- *
      *    RTN DIVIDES BY ZERO-VAL TO GET THE 0C7 THE OPERATOR WANTS.   *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - ABENDREC                   *
      *    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                    PIC X(20).
           05  ABEND-REASON                 PIC X(60).
           05  EXPECTED-VAL                 PIC X(20).
           05  ACTUAL-VAL                   PIC X(20).
           05  FILLER                       PIC X(10).
       77  ZERO-VAL                         PIC 9(01) VALUE ZERO.
       77  ONE-VAL                          PIC 9(01) VALUE 1.
