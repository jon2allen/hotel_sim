      ******************************************************************
      *             G U E S T   M A S T E R   R E C O R D               *
      *                                                                *
      *    ONE RECORD PER GUEST WHO HAS EVER BOOKED.  EVTPROC ADDS A   *
      *    RECORD WHEN A BOOKING/WALK-IN/GROUP/EXTENDED/LOYALTY EVENT  *
      *    NAMES A NEW GUEST.  HTLRPTS SUMS GST-LOYALTY-POINTS FOR THE *
      *    GUEST-DEMOGRAPHICS REPORT.                                  *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - GUESTREC                   *
      *    04/30/96  AHK  ADDED VEHICLE FIELDS (VALET REQUEST)         *
      *    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
      ******************************************************************
       01  GUEST-MASTER-REC.
           05  GST-ID                       PIC 9(06).
           05  GST-FIRST-NAME               PIC X(20).
           05  GST-LAST-NAME                PIC X(20).
           05  GST-EMAIL                    PIC X(30).
           05  GST-PHONE                    PIC X(12).
           05  GST-ADDRESS                  PIC X(40).
           05  GST-CAR-MAKE                 PIC X(15).
           05  GST-CAR-MODEL                PIC X(15).
           05  GST-CAR-COLOR                PIC X(10).
           05  GST-LOYALTY-POINTS           PIC 9(06).
           05  FILLER                       PIC X(04).
