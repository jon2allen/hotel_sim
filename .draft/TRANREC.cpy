      ******************************************************************
      *         T R A N S A C T I O N   M A S T E R   R E C O R D       *
      *                                                                *
      *    ONE RECORD PER POSTED TRANSACTION (PAYMENT/REFUND/CHARGE/   *
      *    ADJUSTMENT).  RESVENG WRITES THE "FINAL PAYMENT FOR STAY"   *
      *    RECORD ON CHECK-OUT.  TRN-DESC CARRYING THE WORD "room" IS   *
      *    THE ROOM-VS-ADDITIONAL REVENUE SPLIT USED BY DALYRPT AND    *
      *    HTLRPTS - DO NOT CHANGE THE WORDING WITHOUT CHECKING BOTH.  *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - TRANREC                   *
      *    05/05/97  AHK  ADDED TRN-PAY-METHOD                         *
      *    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
      ******************************************************************
       01  TRANSACTION-MASTER-REC.
           05  TRN-ID                       PIC 9(06).
           05  TRN-RES-ID                   PIC 9(06).
           05  TRN-AMOUNT                   PIC S9(07)V99.
           05  TRN-TYPE                     PIC X(10).
               88  TRN-PAYMENT              VALUE "payment   ".
               88  TRN-REFUND               VALUE "refund    ".
               88  TRN-CHARGE               VALUE "charge    ".
               88  TRN-ADJUSTMENT           VALUE "adjustment".
           05  TRN-PAY-METHOD               PIC X(13).
               88  PAY-CREDIT-CARD          VALUE "credit_card  ".
               88  PAY-CASH                 VALUE "cash         ".
               88  PAY-BANK-TRANSFER        VALUE "bank_transfer".
           05  TRN-DATE                     PIC X(10).
           05  TRN-DESC                     PIC X(40).
           05  FILLER                       PIC X(04).
