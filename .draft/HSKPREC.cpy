      ******************************************************************
      *           H O U S E K E E P I N G   M A S T E R   R E C O R D   *
      *                                                                *
      *    ONE RECORD PER ROOM.  REWRITTEN BY EVTPROC WHEN A CHECK-    *
      *    OUT EVENT IS POSTED (ROOM GOES "dirty") AND BY HTLSTAT WHEN  *
      *    THE NIGHTLY HOUSEKEEPING SWEEP CLEARS THE ROOM.             *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - HSKPREC                    *
      *    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
      ******************************************************************
       01  HOUSEKEEPING-MASTER-REC.
           05  HK-ROOM-ID                   PIC 9(06).
           05  HK-STATUS                    PIC X(12).
               88  HK-CLEAN                 VALUE "clean       ".
               88  HK-DIRTY                 VALUE "dirty       ".
               88  HK-IN-PROGRESS           VALUE "in_progress ".
           05  HK-LAST-CLEANED              PIC X(10).
           05  HK-NOTES                     PIC X(40).
           05  FILLER                       PIC X(02).
