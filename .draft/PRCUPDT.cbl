      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PRCUPDT.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - SINGLE ROOM PRICE UPDATE    PU0001
      *                   ONLY.                                        PU0002
      *    04/30/96  AHK  ADDED UPDATE-BY-TYPE SO RATE CHANGES CAN BE   PU0003
      *                   APPLIED TO A WHOLE ROOM TYPE AT ONCE.          PU0004
      *    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  PU0005
      *                   NO CHANGE NEEDED.                             PU0006
      *    03/21/06  TGD  ADDED PERCENTAGE-INCREASE ACTION PER RATE      PU0007
      *                   COMMITTEE REQUEST 5901.                       PU0008
      ******************************************************************
      *  ONE CONTROL CARD DRIVES THREE PRICE-MAINTENANCE ACTIONS -       *
      *  SET THE PRICE OF ONE ROOM, SET THE PRICE OF EVERY ROOM OF A     *
      *  GIVEN TYPE IN A HOTEL, OR RAISE EVERY ROOM IN A HOTEL BY A      *
      *  PERCENTAGE.  ROOM-FILE IS SEQUENTIAL, OPENED I-O, AND EACH      *
      *  MATCHING RECORD IS REWRITTEN IN PLACE AS IT IS READ.            *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT CONTROL-CARD-FILE
               ASSIGN TO UT-S-CTLCARD
               ORGANIZATION IS LINE SEQUENTIAL.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMIO
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RMCODE.

           SELECT REPORT-FILE
               ASSIGN TO UT-S-RPTOUT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

      ****** ACTION, HOTEL AND THE FIELDS EACH ACTION NEEDS
       FD  CONTROL-CARD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 40 CHARACTERS
           DATA RECORD IS CONTROL-CARD-REC.
       01  CONTROL-CARD-REC.
           05  CC-ACTION                    PIC 9(01).
               88  CC-SINGLE-ROOM           VALUE 1.
               88  CC-BY-TYPE               VALUE 2.
               88  CC-PCT-INCREASE-ACTION   VALUE 3.
           05  CC-HOTEL-ID                  PIC 9(06).
           05  CC-ROOM-ID                   PIC 9(06).
           05  CC-TYPE-NAME                 PIC X(12).
           05  CC-NEW-PRICE                 PIC 9(07)V99.
           05  CC-PCT-INCREASE              PIC 9(03)V99.
           05  FILLER                       PIC X(03).

       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC                       PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  RMCODE                   PIC X(2).
           05  FILLER                   PIC X(8).

       77  WS-DATE                      PIC 9(6).
       01  MORE-ROOM-SW                 PIC X(01) VALUE SPACE.
           88  NO-MORE-ROOM-RECS        VALUE "N".
           88  MORE-ROOM-RECS           VALUE SPACE.

       01  COUNTERS-AND-ACCUMULATORS.
           05  WS-ROOMS-READ             PIC 9(05) COMP VALUE ZERO.
           05  WS-ROOMS-UPDATED          PIC 9(05) COMP VALUE ZERO.
           05  WS-SINGLE-ROOM-FOUND-SW   PIC X(01) VALUE "N".
               88  WS-SINGLE-ROOM-WAS-FOUND VALUE "Y".
           05  FILLER                   PIC X(04) VALUE SPACES.

       01  WS-NEW-PRICE-HOLD             PIC S9(07)V99 COMP-3.
       01  WS-NEW-PRICE-HOLD-R REDEFINES WS-NEW-PRICE-HOLD.
           05  FILLER                    PIC X(06).

       01  WS-PCT-FACTOR                 PIC 9(01)V99999 COMP-3.
       01  WS-PCT-FACTOR-R REDEFINES WS-PCT-FACTOR.
           05  FILLER                    PIC X(03).

       01  WS-RPT-TITLE-1.
           05  FILLER                   PIC X(06) VALUE SPACES.
           05  FILLER                   PIC X(30)
                    VALUE "PRICE MAINTENANCE RUN REPORT".
           05  FILLER                   PIC X(04) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
           05  T1-HOTEL-ID              PIC 9(06).
           05  FILLER                   PIC X(76) VALUE SPACES.

       01  WS-RPT-TITLE-1-R REDEFINES WS-RPT-TITLE-1.
           05  FILLER                   PIC X(132).

       01  WS-RPT-RULE-LINE              PIC X(132)
                        VALUE ALL "=".

       01  WS-RPT-LABEL-LINE.
           05  LL-LABEL                 PIC X(40).
           05  LL-VALUE                 PIC X(40).
           05  FILLER                   PIC X(52).

       01  WS-EDIT-COUNT                PIC ZZZZ9.
       01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-ROOM-RECS.
           PERFORM 800-PRINT-REPORT THRU 800-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PRCUPDT ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT CONTROL-CARD-FILE.
           READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
               AT END
               MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-READ.
           CLOSE CONTROL-CARD-FILE.

           IF CC-PCT-INCREASE-ACTION
               COMPUTE WS-PCT-FACTOR ROUNDED =
                   1 + (CC-PCT-INCREASE / 100)
           END-IF.

           OPEN I-O ROOM-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "N" TO MORE-ROOM-SW
           END-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           ADD 1 TO WS-ROOMS-READ.
           IF CC-SINGLE-ROOM
               PERFORM 200-UPDATE-SINGLE-ROOM THRU 200-EXIT
           ELSE IF CC-BY-TYPE
               PERFORM 300-UPDATE-BY-TYPE THRU 300-EXIT
           ELSE IF CC-PCT-INCREASE-ACTION
               PERFORM 400-INCREASE-BY-PERCENT THRU 400-EXIT
           ELSE
               MOVE "** UNKNOWN PRCUPDT ACTION ON CONTROL CARD" TO
                    ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-IF.

           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "N" TO MORE-ROOM-SW
           END-READ.
       100-EXIT.
           EXIT.

      ****** SET-PRICE ON ONE ROOM BY ROOM-ID - NOT FOUND IS NOT AN
      ****** ERROR, JUST A ZERO-UPDATE RUN
       200-UPDATE-SINGLE-ROOM.
           MOVE "200-UPDATE-SINGLE-ROOM" TO PARA-NAME.
           IF ROOM-ID NOT = CC-ROOM-ID
               GO TO 200-EXIT.
           SET WS-SINGLE-ROOM-WAS-FOUND TO TRUE.
           MOVE CC-NEW-PRICE TO WS-NEW-PRICE-HOLD.
           MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
           REWRITE ROOM-FILE-REC.
           ADD 1 TO WS-ROOMS-UPDATED.
       200-EXIT.
           EXIT.

      ****** SET-PRICE ON EVERY ROOM OF ONE TYPE IN ONE HOTEL
       300-UPDATE-BY-TYPE.
           MOVE "300-UPDATE-BY-TYPE" TO PARA-NAME.
           IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
              OR ROOM-TYPE-NAME NOT = CC-TYPE-NAME
               GO TO 300-EXIT.
           MOVE CC-NEW-PRICE TO WS-NEW-PRICE-HOLD.
           MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
           REWRITE ROOM-FILE-REC.
           ADD 1 TO WS-ROOMS-UPDATED.
       300-EXIT.
           EXIT.

      ****** RAISE EVERY ROOM IN A HOTEL BY A PERCENTAGE -
      ****** NEW PRICE = OLD PRICE * (1 + PCT / 100), ROUNDED
       400-INCREASE-BY-PERCENT.
           MOVE "400-INCREASE-BY-PERCENT" TO PARA-NAME.
           IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
               GO TO 400-EXIT.
           COMPUTE WS-NEW-PRICE-HOLD ROUNDED =
               ROOM-PRICE-NIGHT * WS-PCT-FACTOR.
           MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
           REWRITE ROOM-FILE-REC.
           ADD 1 TO WS-ROOMS-UPDATED.
       400-EXIT.
           EXIT.

       800-PRINT-REPORT.
           MOVE "800-PRINT-REPORT" TO PARA-NAME.
           MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
           WRITE REPORT-REC FROM WS-RPT-TITLE-1
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-REC FROM WS-RPT-RULE-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "ROOMS READ" TO LL-LABEL.
           MOVE WS-ROOMS-READ TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "ROOMS UPDATED" TO LL-LABEL.
           MOVE WS-ROOMS-UPDATED TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           IF CC-SINGLE-ROOM AND NOT WS-SINGLE-ROOM-WAS-FOUND
               MOVE "RESULT" TO LL-LABEL
               MOVE "ROOM NOT FOUND" TO LL-VALUE
               WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
                   AFTER ADVANCING 1 LINE
           END-IF.
       800-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE ROOM-FILE, REPORT-FILE, SYSOUT.
           DISPLAY "******** NORMAL END OF JOB PRCUPDT ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           DISPLAY "*** ABNORMAL END OF JOB-PRCUPDT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
       1000-EXIT.
           EXIT.
