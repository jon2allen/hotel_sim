      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  HTLSTAT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    01/01/08  JS   ORIGINAL PROGRAM - POINT-IN-TIME STATUS ONLY.  HS0001
      *    02/02/95  AHK  ADDED TRAILING-N-DAY FINANCIAL SUMMARY BY       HS0002
      *                   TRANSACTION TYPE.                              HS0003
      *    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD   HS0004
      *                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.    HS0005
      *    04/02/11  TGD  ADDED N-DAY FORWARD FORECAST SECTION PER OPS    HS0006
      *                   REQUEST 6114.                                  HS0007
      ******************************************************************
      *  ONE CONTROL CARD DRIVES ALL THREE SECTIONS OF THE HOTEL         *
      *  REPORTER RUN - POINT-IN-TIME OCCUPANCY STATUS, A TRAILING-N-    *
      *  DAY FINANCIAL SUMMARY BY TRANSACTION TYPE, AND AN N-DAY         *
      *  FORWARD FORECAST OF CHECK-INS, CHECK-OUTS AND ROOMS OCCUPIED.   *
      *  ROOM AND RESERVATION MASTERS ARE LOADED INTO WORKING-STORAGE   *
      *  TABLES, AS HTLRPTS DOES; TRANSACTION MASTER IS LOADED AND      *
      *  FILTERED AGAINST THE RESERVATION TABLE SO ONLY THIS HOTEL'S    *
      *  ACTIVITY IS CARRIED.                                           *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT CONTROL-CARD-FILE
               ASSIGN TO UT-S-CTLCARD
               ORGANIZATION IS LINE SEQUENTIAL.

           SELECT HOTEL-FILE
               ASSIGN TO UT-S-HOTELIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS HTCODE.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RMCODE.

           SELECT RESERVATION-FILE
               ASSIGN TO UT-S-RESVIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RSCODE.

           SELECT TRANSACTION-FILE
               ASSIGN TO UT-S-TRANIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS TNCODE.

           SELECT REPORT-FILE
               ASSIGN TO UT-S-RPTOUT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

      ****** HOTEL ID, AS-OF DATE, TRAILING-DAYS AND FORECAST-DAYS
       FD  CONTROL-CARD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 40 CHARACTERS
           DATA RECORD IS CONTROL-CARD-REC.
       01  CONTROL-CARD-REC.
           05  CC-HOTEL-ID                   PIC 9(06).
           05  CC-AS-OF-DATE                 PIC X(10).
           05  CC-TRAILING-DAYS              PIC 9(03).
           05  CC-FORECAST-DAYS              PIC 9(03).
           05  FILLER                        PIC X(18).

       FD  HOTEL-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 84 CHARACTERS
           DATA RECORD IS HOTEL-FILE-REC.
       01  HOTEL-FILE-REC.
           COPY HOTELREC.

       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       FD  RESERVATION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS RESERVATION-FILE-REC.
       01  RESERVATION-FILE-REC.
           COPY RESVREC.

       FD  TRANSACTION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 98 CHARACTERS
           DATA RECORD IS TRANSACTION-FILE-REC.
       01  TRANSACTION-FILE-REC.
           COPY TRANREC.

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC                       PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  HTCODE                   PIC X(2).
           05  RMCODE                   PIC X(2).
           05  RSCODE                   PIC X(2).
           05  TNCODE                   PIC X(2).
           05  FILLER                   PIC X(8).

       77  WS-DATE                      PIC 9(6).
       77  WS-HOTEL-FOUND-SW            PIC X(01) VALUE "N".
           88  WS-HOTEL-WAS-FOUND       VALUE "Y".
       01  WS-HOTEL-SAVE.
           05  WS-HOTEL-NAME            PIC X(30).
       01  WS-HOTEL-SAVE-R REDEFINES WS-HOTEL-SAVE.
           05  FILLER                   PIC X(30).

       01  ROOM-TABLE.
           05  RM-ROW OCCURS 500 TIMES
                       INDEXED BY RM-IDX RM-SRCH-IDX.
               10  RM-ID                PIC 9(06).
               10  RM-STATUS            PIC X(12).
                   88  RM-AVAILABLE     VALUE "available   ".
                   88  RM-OCCUPIED      VALUE "occupied    ".
                   88  RM-RESERVED      VALUE "reserved    ".
                   88  RM-MAINTENANCE   VALUE "maintenance ".
               10  FILLER               PIC X(04).

       01  RESV-TABLE.
           05  RS-ROW OCCURS 3000 TIMES
                       INDEXED BY RS-IDX RS-SRCH-IDX.
               10  RS-ID                PIC 9(06).
               10  RS-CHECK-IN          PIC X(10).
               10  RS-CHECK-OUT         PIC X(10).
               10  RS-STATUS            PIC X(12).
                   88  RS-CONFIRMED     VALUE "confirmed   ".
                   88  RS-CHECKED-IN    VALUE "checked_in  ".
                   88  RS-CHECKED-OUT   VALUE "checked_out ".
                   88  RS-CANCELLED     VALUE "cancelled   ".
               10  RS-TOTAL-PRICE       PIC S9(07)V99.
               10  FILLER               PIC X(04).

       01  TRAN-TABLE.
           05  TN-ROW OCCURS 4000 TIMES
                       INDEXED BY TN-IDX TN-SRCH-IDX.
               10  TN-AMOUNT            PIC S9(07)V99.
               10  TN-TYPE              PIC X(10).
                   88  TN-PAYMENT       VALUE "payment   ".
                   88  TN-REFUND        VALUE "refund    ".
                   88  TN-CHARGE        VALUE "charge    ".
                   88  TN-ADJUSTMENT    VALUE "adjustment".
               10  TN-DATE              PIC X(10).
               10  FILLER               PIC X(04).

       01  TABLE-ROW-COUNTS.
           05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
           05  RESV-ROWS-LOADED         PIC 9(05) COMP.
           05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
           05  FILLER                   PIC X(04).

       01  WS-LOOKUP-RESULT.
           05  WS-LOOKUP-SW             PIC X(01) VALUE "N".
               88  LOOKUP-FOUND         VALUE "Y".
               88  LOOKUP-NOT-FOUND     VALUE "N".
           05  WS-LOOKUP-IDX            PIC 9(05) COMP.
           05  FILLER                   PIC X(04) VALUE SPACES.

      ****** 200-STATUS-RTN COUNTERS
       01  STATUS-RTN-COUNTERS.
           05  WS-ST-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-ST-FUTURE-RESV-COUNT  PIC 9(05) COMP VALUE ZERO.
           05  FILLER                   PIC X(04) VALUE SPACES.
       01  WS-ST-OCCUPANCY-RATE         PIC 9(03)V99.
       01  WS-ST-OCCUPANCY-RATE-R REDEFINES WS-ST-OCCUPANCY-RATE.
           05  FILLER                   PIC X(05).

      ****** 300-FINANCIAL-SUMMARY-RTN ACCUMULATORS
       01  FINANCIAL-SUMMARY-ACCUMS.
           05  WS-FS-PAYMENT-TOTAL      PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-PAYMENT-COUNT      PIC 9(05) COMP VALUE ZERO.
           05  WS-FS-REFUND-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-REFUND-COUNT       PIC 9(05) COMP VALUE ZERO.
           05  WS-FS-CHARGE-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-CHARGE-COUNT       PIC 9(05) COMP VALUE ZERO.
           05  WS-FS-ADJUST-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-ADJUST-COUNT       PIC 9(05) COMP VALUE ZERO.
           05  FILLER                   PIC X(04) VALUE SPACES.
       01  WS-FS-TOTAL-REVENUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
       01  WS-FS-UPCOMING-REVENUE       PIC S9(09)V99 COMP-3 VALUE ZERO.

      ****** 400-FORECAST-RTN COUNTERS AND WORK DATE
       01  FORECAST-RTN-COUNTERS.
           05  WS-FC-CHECKIN-COUNT      PIC 9(05) COMP VALUE ZERO.
           05  WS-FC-CHECKOUT-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-FC-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  FILLER                   PIC X(04) VALUE SPACES.
       01  WS-FC-DAY-IDX                PIC 9(03) COMP.

      ****** GENERAL DAY-STEP WORK - SAME IDIOM AS HTLRPTS
       01  DAYS-IN-MONTH-TABLE.
           05  DIM-ROW OCCURS 12 TIMES
                        INDEXED BY DIM-IDX.
               10  DAYS-IN-MO           PIC 9(02).
       01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 28.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.

       01  STEP-DATE-WORK.
           05  WS-SD-YEAR               PIC 9(04).
           05  WS-SD-MONTH              PIC 9(02).
           05  WS-SD-DAY                PIC 9(02).
           05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
           05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
               88  SD-IS-LEAP           VALUE "Y".
           05  WS-SD-DIV-4              PIC 9(04) COMP.
           05  WS-SD-DIV-100            PIC 9(04) COMP.
           05  WS-SD-DIV-400            PIC 9(04) COMP.
           05  WS-SD-REM-4              PIC 9(04) COMP.
           05  WS-SD-REM-100            PIC 9(04) COMP.
           05  WS-SD-REM-400            PIC 9(04) COMP.
           05  WS-SD-STEP-WORK-DATE     PIC X(10).
           05  WS-SD-DAYS-BACK          PIC 9(03) COMP.
           05  WS-SD-BACK-IDX           PIC 9(03) COMP.
           05  FILLER                   PIC X(04) VALUE SPACES.

       77  WS-PERIOD-START               PIC X(10).

       01  WS-RPT-TITLE-1.
           05  FILLER                   PIC X(06) VALUE SPACES.
           05  FILLER                   PIC X(30)
                    VALUE "HOTEL STATUS / SUMMARY / FCST".
           05  FILLER                   PIC X(04) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
           05  T1-HOTEL-ID              PIC 9(06).
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(74) VALUE SPACES.

       01  WS-RPT-RULE-LINE              PIC X(132)
                        VALUE ALL "=".

       01  WS-RPT-LABEL-LINE.
           05  LL-LABEL                 PIC X(40).
           05  LL-VALUE                 PIC X(40).
           05  FILLER                   PIC X(52).

       01  WS-FORECAST-LINE.
           05  FL-DATE                  PIC X(10).
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  FL-CHECKINS              PIC X(08).
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  FL-CHECKOUTS             PIC X(08).
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  FL-OCCUPIED              PIC X(08).
           05  FILLER                   PIC X(89) VALUE SPACES.

       01  WS-EDIT-COUNT                PIC ZZZZ9.
       01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
       01  WS-EDIT-RATE                 PIC ZZ9.99-.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           IF WS-HOTEL-WAS-FOUND
               PERFORM 100-MAINLINE THRU 100-EXIT
           ELSE
               MOVE "** HOTEL ID NOT ON HOTEL-FILE" TO ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-IF.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB HTLSTAT ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT CONTROL-CARD-FILE.
           READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
               AT END
               MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-READ.
           CLOSE CONTROL-CARD-FILE.

           OPEN INPUT HOTEL-FILE.
           OPEN INPUT ROOM-FILE.
           OPEN INPUT RESERVATION-FILE.
           OPEN INPUT TRANSACTION-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           PERFORM 180-FIND-HOTEL THRU 180-EXIT.
           IF NOT WS-HOTEL-WAS-FOUND
               GO TO 000-EXIT.

           PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
           PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
           PERFORM 220-LOAD-TRAN-TABLE THRU 220-EXIT.

           MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
           PERFORM 120-SUBTRACT-ONE-DAY THRU 120-EXIT
               VARYING WS-SD-BACK-IDX FROM 1 BY 1
               UNTIL WS-SD-BACK-IDX > CC-TRAILING-DAYS.
           MOVE WS-SD-STEP-WORK-DATE TO WS-PERIOD-START.
       000-EXIT.
           EXIT.

       180-FIND-HOTEL.
           MOVE "N" TO WS-HOTEL-FOUND-SW.
           PERFORM 185-READ-ONE-HOTEL THRU 185-EXIT
               UNTIL HTCODE = "10" OR WS-HOTEL-WAS-FOUND.
       180-EXIT.
           EXIT.

       185-READ-ONE-HOTEL.
           READ HOTEL-FILE INTO HOTEL-MASTER-REC
               AT END
               MOVE "10" TO HTCODE
               GO TO 185-EXIT
           END-READ.
           IF HOTEL-ID = CC-HOTEL-ID
               MOVE "Y" TO WS-HOTEL-FOUND-SW
               MOVE HOTEL-NAME TO WS-HOTEL-NAME
           END-IF.
       185-EXIT.
           EXIT.

       200-LOAD-ROOM-TABLE.
           MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
           MOVE ZERO TO ROOM-ROWS-LOADED.
           PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
               UNTIL RMCODE = "10".
       200-EXIT.
           EXIT.

       205-LOAD-ONE-ROOM.
           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "10" TO RMCODE
               GO TO 205-EXIT
           END-READ.
           IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
               GO TO 205-EXIT.
           ADD 1 TO ROOM-ROWS-LOADED.
           SET RM-IDX TO ROOM-ROWS-LOADED.
           MOVE ROOM-ID TO RM-ID(RM-IDX).
           MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
       205-EXIT.
           EXIT.

      ****** RESV-TABLE IS FILTERED TO THIS HOTEL BY LOOKING UP EACH
      ****** RESERVATION'S ROOM AGAINST THE ROOM TABLE JUST LOADED
       210-LOAD-RESV-TABLE.
           MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
           MOVE ZERO TO RESV-ROWS-LOADED.
           PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
               UNTIL RSCODE = "10".
       210-EXIT.
           EXIT.

       215-LOAD-ONE-RESV.
           READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
               AT END
               MOVE "10" TO RSCODE
               GO TO 215-EXIT
           END-READ.
           PERFORM 216-FIND-ROOM-FOR-RESV THRU 216-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 215-EXIT.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE RES-ID TO RS-ID(RS-IDX).
           MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
       215-EXIT.
           EXIT.

       216-FIND-ROOM-FOR-RESV.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 216-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = RES-ROOM-ID
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       216-EXIT.
           EXIT.

      ****** TRAN-TABLE IS FILTERED TO THIS HOTEL BY LOOKING UP EACH
      ****** TRANSACTION'S RESERVATION AGAINST THE RESV TABLE ABOVE
       220-LOAD-TRAN-TABLE.
           MOVE "220-LOAD-TRAN-TABLE" TO PARA-NAME.
           MOVE ZERO TO TRAN-ROWS-LOADED.
           PERFORM 225-LOAD-ONE-TRAN THRU 225-EXIT
               UNTIL TNCODE = "10".
       220-EXIT.
           EXIT.

       225-LOAD-ONE-TRAN.
           READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
               AT END
               MOVE "10" TO TNCODE
               GO TO 225-EXIT
           END-READ.
           PERFORM 226-FIND-RESV-FOR-TRAN THRU 226-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 225-EXIT.
           ADD 1 TO TRAN-ROWS-LOADED.
           SET TN-IDX TO TRAN-ROWS-LOADED.
           MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
           MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
           MOVE TRN-DATE TO TN-DATE(TN-IDX).
       225-EXIT.
           EXIT.

       226-FIND-RESV-FOR-TRAN.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 226-EXIT
               WHEN RS-ID(RS-SRCH-IDX) = TRN-RES-ID
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       226-EXIT.
           EXIT.

      ****** ONE-DAY STEPS FORWARD AND BACK - SAME IDIOM AS HTLRPTS
       120-SUBTRACT-ONE-DAY.
           MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
           MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
           MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
           SUBTRACT 1 FROM WS-SD-DAY.
           IF WS-SD-DAY = ZERO
               PERFORM 140-LEAP-TEST THRU 140-EXIT
               SUBTRACT 1 FROM WS-SD-MONTH
               IF WS-SD-MONTH = ZERO
                   MOVE 12 TO WS-SD-MONTH
                   SUBTRACT 1 FROM WS-SD-YEAR
               END-IF
               PERFORM 140-LEAP-TEST THRU 140-EXIT
               SET DIM-IDX TO WS-SD-MONTH
               MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAY
               IF WS-SD-MONTH = 2 AND SD-IS-LEAP
                   ADD 1 TO WS-SD-DAY
               END-IF
           END-IF.
           MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
           MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
           MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
       120-EXIT.
           EXIT.

       130-ADD-ONE-DAY-TO-STEP.
           MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
           MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
           MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
           ADD 1 TO WS-SD-DAY.
           PERFORM 140-LEAP-TEST THRU 140-EXIT.
           SET DIM-IDX TO WS-SD-MONTH.
           MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-MONTH = 2 AND SD-IS-LEAP
               ADD 1 TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
               SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
               ADD 1 TO WS-SD-MONTH
               IF WS-SD-MONTH > 12
                   MOVE 1 TO WS-SD-MONTH
                   ADD 1 TO WS-SD-YEAR
               END-IF
           END-IF.
           MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
           MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
           MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
       130-EXIT.
           EXIT.

       140-LEAP-TEST.
           DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
                                    REMAINDER WS-SD-REM-4.
           DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
                                    REMAINDER WS-SD-REM-100.
           DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
                                    REMAINDER WS-SD-REM-400.
           MOVE "N" TO WS-SD-LEAP-SW.
           IF WS-SD-REM-4 = ZERO
               IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
                   MOVE "Y" TO WS-SD-LEAP-SW
               END-IF
           END-IF.
       140-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
           WRITE REPORT-REC FROM WS-RPT-TITLE-1
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-REC FROM WS-RPT-RULE-LINE
               AFTER ADVANCING 1 LINE.
           PERFORM 200-STATUS-RTN THRU 200-EXIT.
           PERFORM 300-FINANCIAL-SUMMARY-RTN THRU 300-EXIT.
           PERFORM 400-FORECAST-RTN THRU 400-EXIT.
       100-EXIT.
           EXIT.

      ****** OCCUPIED = ROOMS STATUS OCCUPIED OR RESERVED.  CONFIRMED-
      ****** WITH-FUTURE-CHECK-IN COUNTS RESERVATIONS CONFIRMED AND NOT
      ****** YET DUE IN AS OF CC-AS-OF-DATE.
       200-STATUS-RTN.
           MOVE "200-STATUS-RTN" TO PARA-NAME.
           MOVE ZERO TO WS-ST-OCCUPIED-COUNT, WS-ST-FUTURE-RESV-COUNT.
           PERFORM 205-TALLY-ONE-ROOM THRU 205-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
           PERFORM 210-TALLY-ONE-RESV THRU 210-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           IF ROOM-ROWS-LOADED = ZERO
               MOVE ZERO TO WS-ST-OCCUPANCY-RATE
           ELSE
               COMPUTE WS-ST-OCCUPANCY-RATE ROUNDED =
                   WS-ST-OCCUPIED-COUNT / ROOM-ROWS-LOADED * 100
           END-IF.
           PERFORM 250-PRINT-STATUS THRU 250-EXIT.
       200-EXIT.
           EXIT.

       205-TALLY-ONE-ROOM.
           IF RM-OCCUPIED(RM-IDX) OR RM-RESERVED(RM-IDX)
               ADD 1 TO WS-ST-OCCUPIED-COUNT
           END-IF.
       205-EXIT.
           EXIT.

       210-TALLY-ONE-RESV.
           IF RS-CONFIRMED(RS-IDX)
              AND RS-CHECK-IN(RS-IDX) NOT LESS THAN CC-AS-OF-DATE
               ADD 1 TO WS-ST-FUTURE-RESV-COUNT
           END-IF.
       210-EXIT.
           EXIT.

       250-PRINT-STATUS.
           MOVE "STATUS - TOTAL ROOMS" TO LL-LABEL.
           MOVE ROOM-ROWS-LOADED TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "STATUS - ROOMS OCCUPIED" TO LL-LABEL.
           MOVE WS-ST-OCCUPIED-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "STATUS - ROOMS AVAILABLE" TO LL-LABEL.
           COMPUTE WS-EDIT-COUNT =
               ROOM-ROWS-LOADED - WS-ST-OCCUPIED-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "STATUS - OCCUPANCY RATE PCT" TO LL-LABEL.
           MOVE WS-ST-OCCUPANCY-RATE TO WS-EDIT-RATE.
           MOVE WS-EDIT-RATE TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "STATUS - CONFIRMED FUTURE CHECK-INS" TO LL-LABEL.
           MOVE WS-ST-FUTURE-RESV-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.
       250-EXIT.
           EXIT.

      ****** TRAILING CC-TRAILING-DAYS WINDOW (WS-PERIOD-START THRU
      ****** CC-AS-OF-DATE, BOTH INCLUSIVE), GROUPED BY TRN-TYPE, PLUS
      ****** UPCOMING REVENUE FROM CONFIRMED FUTURE RESERVATIONS
       300-FINANCIAL-SUMMARY-RTN.
           MOVE "300-FINANCIAL-SUMMARY-RTN" TO PARA-NAME.
           INITIALIZE FINANCIAL-SUMMARY-ACCUMS.
           MOVE ZERO TO WS-FS-TOTAL-REVENUE, WS-FS-UPCOMING-REVENUE.
           PERFORM 305-TALLY-ONE-TRAN THRU 305-EXIT
               VARYING TN-IDX FROM 1 BY 1
               UNTIL TN-IDX > TRAN-ROWS-LOADED.
           PERFORM 310-TALLY-ONE-UPCOMING THRU 310-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           COMPUTE WS-FS-TOTAL-REVENUE =
               WS-FS-PAYMENT-TOTAL + WS-FS-REFUND-TOTAL +
               WS-FS-CHARGE-TOTAL + WS-FS-ADJUST-TOTAL.
           PERFORM 350-PRINT-FINANCIAL THRU 350-EXIT.
       300-EXIT.
           EXIT.

       305-TALLY-ONE-TRAN.
           IF TN-DATE(TN-IDX) < WS-PERIOD-START
              OR TN-DATE(TN-IDX) > CC-AS-OF-DATE
               GO TO 305-EXIT.
           IF TN-PAYMENT(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-PAYMENT-TOTAL
               ADD 1 TO WS-FS-PAYMENT-COUNT
           ELSE IF TN-REFUND(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-REFUND-TOTAL
               ADD 1 TO WS-FS-REFUND-COUNT
           ELSE IF TN-CHARGE(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-CHARGE-TOTAL
               ADD 1 TO WS-FS-CHARGE-COUNT
           ELSE IF TN-ADJUSTMENT(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-ADJUST-TOTAL
               ADD 1 TO WS-FS-ADJUST-COUNT
           END-IF.
       305-EXIT.
           EXIT.

       310-TALLY-ONE-UPCOMING.
           IF RS-CONFIRMED(RS-IDX)
              AND RS-CHECK-IN(RS-IDX) NOT LESS THAN CC-AS-OF-DATE
               ADD RS-TOTAL-PRICE(RS-IDX) TO WS-FS-UPCOMING-REVENUE
           END-IF.
       310-EXIT.
           EXIT.

       350-PRINT-FINANCIAL.
           MOVE "FINANCIAL - PAYMENT TOTAL" TO LL-LABEL.
           MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "FINANCIAL - REFUND TOTAL" TO LL-LABEL.
           MOVE WS-FS-REFUND-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "FINANCIAL - CHARGE TOTAL" TO LL-LABEL.
           MOVE WS-FS-CHARGE-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "FINANCIAL - ADJUSTMENT TOTAL" TO LL-LABEL.
           MOVE WS-FS-ADJUST-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "FINANCIAL - TOTAL REVENUE" TO LL-LABEL.
           MOVE WS-FS-TOTAL-REVENUE TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.

           MOVE "FINANCIAL - UPCOMING REVENUE" TO LL-LABEL.
           MOVE WS-FS-UPCOMING-REVENUE TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.
       350-EXIT.
           EXIT.

      ****** ONE LINE PER FORECAST DAY - CHECK-INS/CHECK-OUTS ARE
      ****** CONFIRMED-OR-CHECKED-IN RESERVATIONS DUE IN/OUT THAT DAY;
      ****** OCCUPIED IS CHECKED-IN RESERVATIONS SPANNING THAT DAY
       400-FORECAST-RTN.
           MOVE "400-FORECAST-RTN" TO PARA-NAME.
           MOVE "FORECAST DATE   CHECK-INS  CHECK-OUTS  OCCUPIED"
               TO LL-LABEL.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 2 LINES.
           MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
           PERFORM 420-FORECAST-ONE-DAY THRU 420-EXIT
               VARYING WS-FC-DAY-IDX FROM 1 BY 1
               UNTIL WS-FC-DAY-IDX > CC-FORECAST-DAYS.
       400-EXIT.
           EXIT.

       420-FORECAST-ONE-DAY.
           PERFORM 130-ADD-ONE-DAY-TO-STEP THRU 130-EXIT.
           MOVE ZERO TO WS-FC-CHECKIN-COUNT, WS-FC-CHECKOUT-COUNT,
                        WS-FC-OCCUPIED-COUNT.
           PERFORM 425-TALLY-ONE-FORECAST-RESV THRU 425-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           MOVE WS-SD-STEP-WORK-DATE TO FL-DATE.
           MOVE WS-FC-CHECKIN-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO FL-CHECKINS.
           MOVE WS-FC-CHECKOUT-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO FL-CHECKOUTS.
           MOVE WS-FC-OCCUPIED-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO FL-OCCUPIED.
           WRITE REPORT-REC FROM WS-FORECAST-LINE
               AFTER ADVANCING 1 LINE.
       420-EXIT.
           EXIT.

       425-TALLY-ONE-FORECAST-RESV.
           IF (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
              AND RS-CHECK-IN(RS-IDX) = WS-SD-STEP-WORK-DATE
               ADD 1 TO WS-FC-CHECKIN-COUNT
           END-IF.
           IF (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
              AND RS-CHECK-OUT(RS-IDX) = WS-SD-STEP-WORK-DATE
               ADD 1 TO WS-FC-CHECKOUT-COUNT
           END-IF.
           IF RS-CHECKED-IN(RS-IDX)
              AND RS-CHECK-IN(RS-IDX) NOT GREATER THAN
                  WS-SD-STEP-WORK-DATE
              AND RS-CHECK-OUT(RS-IDX) > WS-SD-STEP-WORK-DATE
               ADD 1 TO WS-FC-OCCUPIED-COUNT
           END-IF.
       425-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE HOTEL-FILE, ROOM-FILE, RESERVATION-FILE,
                 TRANSACTION-FILE, REPORT-FILE, SYSOUT.
           DISPLAY "******** NORMAL END OF JOB HTLSTAT ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           DISPLAY "*** ABNORMAL END OF JOB-HTLSTAT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
       1000-EXIT.
           EXIT.
