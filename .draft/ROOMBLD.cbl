      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ROOMBLD.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - BUILDS ROOM-FILE FROM THE  *
      *                   HOTEL HEADER AND THE ROOM-TYPE TABLE.         *
      *    03/02/94  JRS  ADDED ROOMTYPE-FILE TABLE LOOKUP - PRICE AND   PGM001
      *                   OCCUPANCY NO LONGER HARD-CODED.               PGM002
      *    09/23/97  AHK  HOTEL VALIDATION ADDED PER REQUEST 4471.       PGM003
      *    11/16/98  PLW  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,     PGM004
      *                   NO CHANGE REQUIRED.                           PGM005
      *    07/17/07  TGD  ROOM NUMBER FORMAT CHANGED TO FLOOR + GLOBAL   PGM006
      *                   SEQUENCE PER REQUEST 6102 (WAS FLOOR+SLOT).    PGM007
      ******************************************************************
      *  THIS PROGRAM BUILDS THE ROOM INVENTORY FOR ONE HOTEL.  THE     *
      *  HOTEL-FILE RECORD CARRIES THE FLOOR COUNT AND THE TOTAL ROOM   *
      *  COUNT FOR THE PROPERTY; ROOMS ARE SPREAD EVENLY ACROSS THE     *
      *  FLOORS.  ROOM TYPE IS ASSIGNED BY POSITION - SEE 300-ASSIGN-   *
      *  ROOM-TYPE.  PRICE AND MAX OCCUPANCY ARE COPIED FROM THE        *
      *  MATCHING ROOMTYPE-FILE ENTRY.                                  *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT HOTEL-FILE
               ASSIGN TO UT-S-HOTELIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS HFCODE.

           SELECT ROOMTYPE-FILE
               ASSIGN TO UT-S-RTYPEIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS TFCODE.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

      ****** HOTEL MASTER - ONE RECORD, READ ONCE PER RUN
       FD  HOTEL-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 84 CHARACTERS
           DATA RECORD IS HOTEL-FILE-REC.
       01  HOTEL-FILE-REC.
           COPY HOTELREC.

      ****** ROOM TYPE TABLE - STANDARD / DELUXE / SUITE
       FD  ROOMTYPE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 29 CHARACTERS
           DATA RECORD IS ROOMTYPE-FILE-REC.
       01  ROOMTYPE-FILE-REC.
           COPY ROOMTYPE.

      ****** NEW ROOM INVENTORY - ONE RECORD PER ROOM CREATED
       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  HFCODE                   PIC X(2).
               88  NO-MORE-HOTELS       VALUE "10".
           05  TFCODE                   PIC X(2).
               88  NO-MORE-TYPES        VALUE "10".
           05  RFCODE                   PIC X(2).
               88  ROOM-WRITE-OK        VALUE "00".

       01  WS-SYSOUT-REC.
           05  WS-MSG                   PIC X(80).
           05  FILLER                   PIC X(52).

       77  WS-DATE                      PIC 9(6).

      ****** ROOM-TYPE TABLE LOADED FROM ROOMTYPE-FILE - 3 ROWS EXPECTED
       01  ROOM-TYPE-TABLE.
           05  RT-TABLE-ROW OCCURS 10 TIMES
                            INDEXED BY RT-IDX.
               10  RT-TBL-NAME          PIC X(12).
               10  RT-TBL-PRICE         PIC S9(07)V99.
               10  RT-TBL-MAX-OCC       PIC 9(02).
               10  FILLER               PIC X(04).

      ****** COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP STD
       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RT-ROWS-LOADED           PIC 9(03) COMP.
           05  FLOOR-SUB                PIC 9(03) COMP.
           05  ROOM-SUB                 PIC 9(04) COMP.
           05  GLOBAL-ROOM-SEQ          PIC 9(04) COMP.
           05  ROOMS-PER-FLOOR          PIC 9(04) COMP.
           05  ROOMS-CREATED            PIC 9(07) COMP.
           05  MOD-RESULT-5             PIC 9(04) COMP.
           05  MOD-RESULT-3             PIC 9(04) COMP.
           05  FILLER                   PIC X(04).

       01  HOTEL-VALID-SW               PIC X(01) VALUE "Y".
           88  HOTEL-IS-VALID           VALUE "Y".
           88  HOTEL-IS-INVALID         VALUE "N".

      ****** DEFAULT ROOM-TYPE VALUES - USED ONLY WHEN ROOMTYPE-FILE IS
      ****** SHORT A ROW FOR A TYPE THE POSITION RULE CALLS FOR
       01  ROOM-TYPE-DEFAULTS.
           05  DFLT-STANDARD-PRICE      PIC S9(07)V99 VALUE 120.00.
           05  DFLT-STANDARD-OCC        PIC 9(02)     VALUE 02.
           05  DFLT-DELUXE-PRICE        PIC S9(07)V99 VALUE 180.00.
           05  DFLT-DELUXE-OCC          PIC 9(02)     VALUE 03.
           05  DFLT-SUITE-PRICE         PIC S9(07)V99 VALUE 300.00.
           05  DFLT-SUITE-OCC           PIC 9(02)     VALUE 04.
           05  FILLER                   PIC X(04).

      ****** THIS-ROOM WORK AREA - REDEFINED THREE WAYS BELOW
       01  WS-THIS-ROOM-TYPE            PIC X(12).
       01  WS-THIS-ROOM-TYPE-R REDEFINES WS-THIS-ROOM-TYPE.
           05  WS-TYPE-FIRST-CHAR       PIC X(01).
           05  FILLER                   PIC X(11).

       01  WS-ROOM-NUMBER-WORK          PIC X(06).
       01  WS-ROOM-NUMBER-WORK-R REDEFINES WS-ROOM-NUMBER-WORK.
           05  WS-RNW-FLOOR-PART        PIC X(03).
           05  WS-RNW-SEQ-PART          PIC X(03).

       01  WS-FLOOR-DISPLAY-NUM         PIC 9(03).
       01  WS-FLOOR-DISPLAY-NUM-R REDEFINES WS-FLOOR-DISPLAY-NUM.
           05  FILLER                   PIC 9(01).
           05  WS-FLOOR-LOW-2           PIC 9(02).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           IF HOTEL-IS-VALID
               PERFORM 200-BUILD-FLOORS THRU 200-EXIT
                   VARYING FLOOR-SUB FROM 1 BY 1
                   UNTIL FLOOR-SUB > HOTEL-TOTAL-FLOORS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB ROOMBLD ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT HOTEL-FILE.
           OPEN INPUT ROOMTYPE-FILE.
           OPEN OUTPUT ROOM-FILE.
           OPEN OUTPUT SYSOUT.

           READ HOTEL-FILE INTO HOTEL-MASTER-REC
               AT END
               MOVE "** EMPTY HOTEL-FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 100-LOAD-ROOM-TYPES THRU 100-EXIT.
           PERFORM 400-HOTEL-VALIDATION THRU 400-EXIT.

           IF HOTEL-IS-VALID
               COMPUTE ROOMS-PER-FLOOR =
                   HOTEL-TOTAL-ROOMS / HOTEL-TOTAL-FLOORS.
           MOVE ZERO TO GLOBAL-ROOM-SEQ.
           MOVE ZERO TO ROOMS-CREATED.
       000-EXIT.
           EXIT.

       100-LOAD-ROOM-TYPES.
           MOVE "100-LOAD-ROOM-TYPES" TO PARA-NAME.
           MOVE ZERO TO RT-ROWS-LOADED.
           READ ROOMTYPE-FILE INTO ROOM-TYPE-MASTER-REC
               AT END
               MOVE "10" TO TFCODE
           END-READ.
           PERFORM 150-LOAD-ONE-TYPE THRU 150-EXIT
               UNTIL NO-MORE-TYPES.
       100-EXIT.
           EXIT.

       150-LOAD-ONE-TYPE.
           MOVE "150-LOAD-ONE-TYPE" TO PARA-NAME.
           ADD 1 TO RT-ROWS-LOADED.
           SET RT-IDX TO RT-ROWS-LOADED.
           MOVE RT-NAME TO RT-TBL-NAME(RT-IDX).
           MOVE RT-BASE-PRICE TO RT-TBL-PRICE(RT-IDX).
           MOVE RT-MAX-OCCUPANCY TO RT-TBL-MAX-OCC(RT-IDX).
           READ ROOMTYPE-FILE INTO ROOM-TYPE-MASTER-REC
               AT END
               MOVE "10" TO TFCODE
           END-READ.
       150-EXIT.
           EXIT.

       200-BUILD-FLOORS.
           MOVE "200-BUILD-FLOORS" TO PARA-NAME.
           DISPLAY "FLOOR " FLOOR-SUB.
           PERFORM 250-BUILD-ROOMS-ON-FLOOR THRU 250-EXIT
               VARYING ROOM-SUB FROM 0 BY 1
               UNTIL ROOM-SUB NOT LESS THAN ROOMS-PER-FLOOR.
       200-EXIT.
           EXIT.

       250-BUILD-ROOMS-ON-FLOOR.
           MOVE "250-BUILD-ROOMS-ON-FLOOR" TO PARA-NAME.
           ADD 1 TO GLOBAL-ROOM-SEQ.
           PERFORM 300-ASSIGN-ROOM-TYPE THRU 300-EXIT.
           PERFORM 320-FORMAT-ROOM-NUMBER THRU 320-EXIT.

           MOVE GLOBAL-ROOM-SEQ TO ROOM-ID.
           MOVE HOTEL-ID TO ROOM-HOTEL-ID.
           MOVE FLOOR-SUB TO ROOM-FLOOR-NO.
           MOVE WS-ROOM-NUMBER-WORK TO ROOM-NUMBER.
           MOVE WS-THIS-ROOM-TYPE TO ROOM-TYPE-NAME.
           SET ROOM-AVAILABLE TO TRUE.

           WRITE ROOM-FILE-REC FROM ROOM-MASTER-REC
               INVALID KEY
                   MOVE "** PROBLEM WRITING ROOM-FILE" TO ABEND-REASON
                   MOVE RFCODE TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-WRITE.
           ADD 1 TO ROOMS-CREATED.
       250-EXIT.
           EXIT.

      ****** ROOM-TYPE ASSIGNMENT BY POSITION - I MOD 5 THEN I MOD 3
       300-ASSIGN-ROOM-TYPE.
           MOVE "300-ASSIGN-ROOM-TYPE" TO PARA-NAME.
           DIVIDE ROOM-SUB BY 5 GIVING MOD-RESULT-5
                                       REMAINDER MOD-RESULT-5.
           IF MOD-RESULT-5 = ZERO
               MOVE "Suite       " TO WS-THIS-ROOM-TYPE
               MOVE DFLT-SUITE-PRICE TO ROOM-PRICE-NIGHT
               MOVE DFLT-SUITE-OCC TO ROOM-MAX-OCC
           ELSE
               DIVIDE ROOM-SUB BY 3 GIVING MOD-RESULT-3
                                           REMAINDER MOD-RESULT-3
               IF MOD-RESULT-3 = ZERO
                   MOVE "Deluxe      " TO WS-THIS-ROOM-TYPE
                   MOVE DFLT-DELUXE-PRICE TO ROOM-PRICE-NIGHT
                   MOVE DFLT-DELUXE-OCC TO ROOM-MAX-OCC
               ELSE
                   MOVE "Standard    " TO WS-THIS-ROOM-TYPE
                   MOVE DFLT-STANDARD-PRICE TO ROOM-PRICE-NIGHT
                   MOVE DFLT-STANDARD-OCC TO ROOM-MAX-OCC
               END-IF
           END-IF.
           PERFORM 310-LOOKUP-ROOM-TYPE THRU 310-EXIT.
       300-EXIT.
           EXIT.

      ****** OVERRIDE THE DEFAULT PRICE/OCCUPANCY FROM THE LOADED TABLE
      ****** WHEN THE TYPE NAME IS FOUND - THE DEFAULTS ABOVE ARE A
      ****** FALLBACK ONLY, FOR A SHORT ROOMTYPE-FILE.
       310-LOOKUP-ROOM-TYPE.
           MOVE "310-LOOKUP-ROOM-TYPE" TO PARA-NAME.
           SET RT-IDX TO 1.
           SEARCH RT-TABLE-ROW
               AT END
                   GO TO 310-EXIT
               WHEN RT-TBL-NAME(RT-IDX) = WS-THIS-ROOM-TYPE
                   MOVE RT-TBL-PRICE(RT-IDX) TO ROOM-PRICE-NIGHT
                   MOVE RT-TBL-MAX-OCC(RT-IDX) TO ROOM-MAX-OCC
           END-SEARCH.
       310-EXIT.
           EXIT.

      ****** ROOM NUMBER = FLOOR NUMBER CONCATENATED WITH THE GLOBAL
      ****** ROOM SEQUENCE NUMBER, ZERO-SUPPRESSED ON THE FLOOR PART
       320-FORMAT-ROOM-NUMBER.
           MOVE "320-FORMAT-ROOM-NUMBER" TO PARA-NAME.
           MOVE FLOOR-SUB TO WS-FLOOR-DISPLAY-NUM.
           MOVE SPACES TO WS-ROOM-NUMBER-WORK.
           MOVE WS-FLOOR-LOW-2 TO WS-RNW-FLOOR-PART.
           MOVE GLOBAL-ROOM-SEQ TO WS-RNW-SEQ-PART.
       320-EXIT.
           EXIT.

      ****** HOTEL NAME NON-BLANK, STARS 1-5, FLOORS > 0, ROOMS > 0
       400-HOTEL-VALIDATION.
           MOVE "400-HOTEL-VALIDATION" TO PARA-NAME.
           SET HOTEL-IS-VALID TO TRUE.
           IF HOTEL-NAME = SPACES
               SET HOTEL-IS-INVALID TO TRUE
               MOVE "** HOTEL NAME IS BLANK" TO WS-MSG
               WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
           IF NOT HOTEL-STARS-VALID
               SET HOTEL-IS-INVALID TO TRUE
               MOVE "** HOTEL STARS NOT IN RANGE 1-5" TO WS-MSG
               WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
           IF HOTEL-TOTAL-FLOORS = ZERO
               SET HOTEL-IS-INVALID TO TRUE
               MOVE "** HOTEL TOTAL FLOORS IS ZERO" TO WS-MSG
               WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
           IF HOTEL-TOTAL-ROOMS = ZERO
               SET HOTEL-IS-INVALID TO TRUE
               MOVE "** HOTEL TOTAL ROOMS IS ZERO" TO WS-MSG
               WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
       400-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE HOTEL-FILE, ROOMTYPE-FILE, ROOM-FILE, SYSOUT.
       700-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           MOVE "** ROOMS CREATED **" TO WS-MSG.
           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
           DISPLAY "** ROOMS CREATED **".
           DISPLAY ROOMS-CREATED.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "******** NORMAL END OF JOB ROOMBLD ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-ROOMBLD ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
