      ******************************************************************
      *           H O T E L   M A S T E R   R E C O R D               *
      *                                                                *
      *    ONE RECORD PER PROPERTY.  LOADED INTO WS-HOTEL-TABLE BY     *
      *    EVERY JOB THAT NEEDS THE HOTEL NAME, STAR RATING OR THE     *
      *    FLOOR/ROOM COUNTS A PROPERTY WAS BUILT WITH (ROOMBLD USES   *
      *    THE COUNTS TO DRIVE THE INVENTORY-BUILD LOOP).              *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - HOTELREC                   *
      *    11/02/98  PLW  Y2K - NO 2-DIGIT YEARS IN THIS RECORD, N/C    *
      *    03/21/06  TGD  ADDED HOTEL-STARS 88-LEVEL RANGE CHECK        *
      ******************************************************************
       01  HOTEL-MASTER-REC.
           05  HOTEL-ID                   PIC 9(06).
           05  HOTEL-NAME                 PIC X(30).
           05  HOTEL-ADDRESS               PIC X(40).
           05  HOTEL-STARS                PIC 9(01).
               88  HOTEL-STARS-VALID       VALUES 1 THRU 5.
           05  HOTEL-TOTAL-FLOORS          PIC 9(03).
           05  HOTEL-TOTAL-ROOMS           PIC 9(04).
           05  FILLER                      PIC X(06).
