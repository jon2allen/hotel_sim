      ******************************************************************
      *         R O O M   T Y P E   M A S T E R   R E C O R D          *
      *                                                                *
      *    ONE RECORD PER ROOM TYPE (STANDARD/DELUXE/SUITE).  ROOMBLD  *
      *    READS THIS TABLE TO PRICE EVERY ROOM IT BUILDS; PRCUPDT     *
      *    RE-READS IT WHEN A BY-TYPE PRICE CHANGE IS REQUESTED.       *
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL LAYOUT - ROOMTYPE                   *
      *    08/09/99  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
      ******************************************************************
       01  ROOM-TYPE-MASTER-REC.
           05  RT-ID                       PIC 9(06).
           05  RT-NAME                     PIC X(12).
           05  RT-BASE-PRICE               PIC S9(07)V99.
           05  RT-MAX-OCCUPANCY            PIC 9(02).
           05  FILLER                      PIC X(05).
