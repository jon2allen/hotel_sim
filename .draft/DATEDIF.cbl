      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  DATEDIF.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - NIGHTS BETWEEN TWO YYYY-    DD0001
      *                   MM-DD DATES, CALLED FROM RESVENG.             DD0002
      *    11/16/98  PLW  Y2K REVIEW - DAY-NUMBER MATH USES A FULL 4-    DD0003
      *                   DIGIT YEAR THROUGHOUT, NO 2-DIGIT YEAR EVER    DD0004
      *                   TOUCHES THIS PROGRAM.  NO CHANGE REQUIRED.     DD0005
      ******************************************************************
      *  SMALL CALLED UTILITY.  CONVERTS EACH YYYY-MM-DD LINKAGE DATE   *
      *  TO A DAY NUMBER (CALENDAR DAYS SINCE AN ARBITRARY FIXED        *
      *  EPOCH) AND RETURNS THE DIFFERENCE AS LK-NIGHTS.  NO INTRINSIC  *
      *  FUNCTIONS ARE USED - DATE MATH IS DONE WITH A MONTH-OFFSET     *
      *  TABLE AND THE STANDARD LEAP-YEAR TEST, SHOP STYLE.             *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

      ****** CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
       01  MONTH-OFFSET-TABLE.
           05  MONTH-OFFSET-ROW OCCURS 12 TIMES
                                 INDEXED BY MO-IDX.
               10  MONTH-OFFSET-DAYS    PIC 9(03).
       01  MONTH-OFFSET-VALUES REDEFINES MONTH-OFFSET-TABLE.
           05  FILLER               PIC 9(03) VALUE 000.
           05  FILLER               PIC 9(03) VALUE 031.
           05  FILLER               PIC 9(03) VALUE 059.
           05  FILLER               PIC 9(03) VALUE 090.
           05  FILLER               PIC 9(03) VALUE 120.
           05  FILLER               PIC 9(03) VALUE 151.
           05  FILLER               PIC 9(03) VALUE 181.
           05  FILLER               PIC 9(03) VALUE 212.
           05  FILLER               PIC 9(03) VALUE 243.
           05  FILLER               PIC 9(03) VALUE 273.
           05  FILLER               PIC 9(03) VALUE 304.
           05  FILLER               PIC 9(03) VALUE 334.

       01  WS-WORK-DATE.
           05  WS-WORK-YEAR         PIC 9(04).
           05  FILLER               PIC X(01).
           05  WS-WORK-MONTH        PIC 9(02).
           05  FILLER               PIC X(01).
           05  WS-WORK-DAY          PIC 9(02).
       01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
           05  WS-WD-RAW            PIC X(10).

       01  LEAP-YEAR-SW             PIC X(01) VALUE "N".
           88  IS-LEAP-YEAR         VALUE "Y".
           88  NOT-LEAP-YEAR        VALUE "N".
       01  LEAP-YEAR-SW-R REDEFINES LEAP-YEAR-SW.
           05  FILLER               PIC X(01).

       01  COUNTERS-AND-WORKAREAS.
           05  WS-DIV-4             PIC 9(04) COMP.
           05  WS-DIV-100           PIC 9(04) COMP.
           05  WS-DIV-400           PIC 9(04) COMP.
           05  WS-REM-4             PIC 9(04) COMP.
           05  WS-REM-100           PIC 9(04) COMP.
           05  WS-REM-400           PIC 9(04) COMP.
           05  WS-CHECK-IN-DAYNO    PIC S9(09) COMP.
           05  WS-CHECK-OUT-DAYNO   PIC S9(09) COMP.
           05  FILLER               PIC X(04).

       LINKAGE SECTION.
       01  LK-CHECK-IN-DATE         PIC X(10).
       01  LK-CHECK-OUT-DATE        PIC X(10).
       01  LK-NIGHTS                PIC S9(05) COMP.

       PROCEDURE DIVISION USING LK-CHECK-IN-DATE
                                 LK-CHECK-OUT-DATE
                                 LK-NIGHTS.
           MOVE LK-CHECK-IN-DATE TO WS-WD-RAW.
           PERFORM 100-CALC-DAY-NUMBER THRU 100-EXIT.
           MOVE WS-CHECK-OUT-DAYNO TO WS-CHECK-IN-DAYNO.

           MOVE LK-CHECK-OUT-DATE TO WS-WD-RAW.
           PERFORM 100-CALC-DAY-NUMBER THRU 100-EXIT.

           COMPUTE LK-NIGHTS =
               WS-CHECK-OUT-DAYNO - WS-CHECK-IN-DAYNO.
           GOBACK.

      ****** DAY NUMBER = YEAR*365 + LEAP DAYS THRU PRIOR YEAR
      ****** + CUMULATIVE MONTH OFFSET + DAY + 1 IF LEAP AND MONTH > 2
       100-CALC-DAY-NUMBER.
           MOVE WS-WD-RAW(1:4) TO WS-WORK-YEAR.
           MOVE WS-WD-RAW(6:2) TO WS-WORK-MONTH.
           MOVE WS-WD-RAW(9:2) TO WS-WORK-DAY.

           DIVIDE WS-WORK-YEAR BY 4   GIVING WS-DIV-4   REMAINDER WS-REM-4.
           DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIV-100 REMAINDER WS-REM-100.
           DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIV-400 REMAINDER WS-REM-400.

           SET NOT-LEAP-YEAR TO TRUE.
           IF WS-REM-4 = ZERO
               IF WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO
                   SET IS-LEAP-YEAR TO TRUE
               END-IF
           END-IF.

           SET MO-IDX TO WS-WORK-MONTH.
           COMPUTE WS-CHECK-OUT-DAYNO =
               (WS-WORK-YEAR * 365) + WS-DIV-4 - WS-DIV-100 + WS-DIV-400
               + MONTH-OFFSET-DAYS(MO-IDX) + WS-WORK-DAY.
           IF IS-LEAP-YEAR AND WS-WORK-MONTH > 2
               ADD 1 TO WS-CHECK-OUT-DAYNO
           END-IF.
       100-EXIT.
           EXIT.
