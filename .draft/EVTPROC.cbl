      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  EVTPROC.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - DAY-LOOP EVENT PROCESSOR,  EV0001
      *                   CONTROL BREAK ON EVT-DATE.                   EV0002
      *    02/02/95  AHK  ADDED GROUP AND LOYALTY EVENT HANDLING.       EV0003
      *    09/23/97  AHK  ADDED SPECIAL-REQUEST FLAT-FEE EVENTS.        EV0004
      *    11/16/98  PLW  Y2K REVIEW - EVT-DATE AND ALL STORED DATES     EV0005
      *                   ARE 10-BYTE YYYY-MM-DD TEXT, NO CHANGE.        EV0006
      *    07/17/07  TGD  EVENT LOG FILE ADDED PER REQUEST 6102.         EV0007
      *    04/02/11  TGD  BUSY/SLOW DAY LISTS ADDED TO STATISTICS        EV0008
      *                   REPORT PER REQUEST 7744.                      EV0009
      ******************************************************************
      *  THIS PROGRAM RUNS THE DAILY EVENT FEED AGAINST THE ROOM,       *
      *  RESERVATION AND GUEST MASTERS, ONE SIMULATED DAY AT A TIME.    *
      *  THE THREE MASTERS ARE READ ENTIRELY INTO WORKING-STORAGE       *
      *  TABLES AT THE START OF THE RUN AND REWRITTEN IN FULL AT        *
      *  900-CLEANUP - THE SAME KEYED-TABLE TECHNIQUE PATSRCH USES      *
      *  FOR THE EQUIPMENT FILE.  RESVENG CARRIES ALL OF THE LIFE-      *
      *  CYCLE RULES; THIS PROGRAM ONLY DRIVES IT.                      *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT REPORT-FILE
               ASSIGN TO UT-S-RPTOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT EVENT-FILE
               ASSIGN TO UT-S-EVENTIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS EFCODE.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMIO
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RMCODE.

           SELECT RESERVATION-FILE
               ASSIGN TO UT-S-RESVIO
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RSCODE.

           SELECT GUEST-FILE
               ASSIGN TO UT-S-GUESTIO
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS GSCODE.

           SELECT TRANSACTION-FILE
               ASSIGN TO UT-S-TRANOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS TNCODE.

           SELECT EVENT-LOG-FILE
               ASSIGN TO UT-S-EVLOGOUT
               ORGANIZATION IS LINE SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC                      PIC X(132).

      ****** EVENT FEED, SORTED BY DATE, CONTROL BREAK DRIVES THE DAY LOOP
       FD  EVENT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 90 CHARACTERS
           DATA RECORD IS EVENT-FILE-REC.
       01  EVENT-FILE-REC.
           COPY EVNTREC.

       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       FD  RESERVATION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS RESERVATION-FILE-REC.
       01  RESERVATION-FILE-REC.
           COPY RESVREC.

       FD  GUEST-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 178 CHARACTERS
           DATA RECORD IS GUEST-FILE-REC.
       01  GUEST-FILE-REC.
           COPY GUESTREC.

      ****** NEW TRANSACTIONS ARE APPENDED - OPENED EXTEND, NEVER REWRITTEN
       FD  TRANSACTION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 98 CHARACTERS
           DATA RECORD IS TRANSACTION-FILE-REC.
       01  TRANSACTION-FILE-REC.
           COPY TRANREC.

       FD  EVENT-LOG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS EVENT-LOG-REC.
       01  EVENT-LOG-REC                   PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  EFCODE                   PIC X(2).
               88  NO-MORE-EVENTS       VALUE "10".
           05  RMCODE                   PIC X(2).
           05  RSCODE                   PIC X(2).
           05  GSCODE                   PIC X(2).
           05  TNCODE                   PIC X(2).

       01  WS-SYSOUT-REC.
           05  WS-MSG                   PIC X(80).
           05  FILLER                   PIC X(52).

       77  WS-DATE                      PIC 9(6).

      ****** ROOM TABLE - ENTIRE ROOM-FILE LOADED AND REWRITTEN IN PLACE
       01  ROOM-TABLE.
           05  RM-ROW OCCURS 500 TIMES
                       INDEXED BY RM-IDX RM-SRCH-IDX.
               10  RM-ID                PIC 9(06).
               10  RM-HOTEL-ID          PIC 9(06).
               10  RM-FLOOR-NO          PIC 9(03).
               10  RM-NUMBER            PIC X(06).
               10  RM-TYPE-NAME         PIC X(12).
               10  RM-STATUS            PIC X(12).
                   88  RM-AVAILABLE     VALUE "available   ".
                   88  RM-OCCUPIED      VALUE "occupied    ".
                   88  RM-RESERVED      VALUE "reserved    ".
                   88  RM-MAINTENANCE   VALUE "maintenance ".
               10  RM-PRICE-NIGHT       PIC S9(07)V99.
               10  RM-MAX-OCC           PIC 9(02).
               10  FILLER               PIC X(06).

      ****** RESERVATION TABLE - ENTIRE RESERVATION-FILE LOADED/REWRITTEN
       01  RESV-TABLE.
           05  RS-ROW OCCURS 3000 TIMES
                       INDEXED BY RS-IDX RS-SRCH-IDX.
               10  RS-ID                PIC 9(06).
               10  RS-ROOM-ID           PIC 9(06).
               10  RS-GUEST-ID          PIC 9(06).
               10  RS-CHECK-IN          PIC X(10).
               10  RS-CHECK-OUT         PIC X(10).
               10  RS-STATUS            PIC X(12).
                   88  RS-CONFIRMED     VALUE "confirmed   ".
                   88  RS-CHECKED-IN    VALUE "checked_in  ".
                   88  RS-CHECKED-OUT   VALUE "checked_out ".
                   88  RS-CANCELLED     VALUE "cancelled   ".
               10  RS-TOTAL-PRICE       PIC S9(07)V99.
               10  RS-BOOKING-DATE      PIC X(10).
               10  RS-PAY-STATUS        PIC X(12).
               10  FILLER               PIC X(04).

      ****** GUEST TABLE - ENTIRE GUEST-FILE LOADED/REWRITTEN
       01  GUEST-TABLE.
           05  GS-ROW OCCURS 1000 TIMES
                       INDEXED BY GS-IDX.
               10  GS-ID                PIC 9(06).
               10  GS-FIRST-NAME        PIC X(20).
               10  GS-LAST-NAME         PIC X(20).
               10  GS-EMAIL             PIC X(30).
               10  GS-PHONE             PIC X(12).
               10  GS-ADDRESS           PIC X(40).
               10  GS-CAR-MAKE          PIC X(15).
               10  GS-CAR-MODEL         PIC X(15).
               10  GS-CAR-COLOR         PIC X(10).
               10  GS-LOYALTY-POINTS    PIC 9(06).
               10  FILLER               PIC X(04).

       01  TABLE-ROW-COUNTS.
           05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
           05  RESV-ROWS-LOADED         PIC 9(05) COMP.
           05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
           05  FILLER                   PIC X(04).

       01  NEXT-ID-COUNTERS.
           05  WS-NEXT-RES-ID           PIC 9(06) COMP.
           05  WS-NEXT-GUEST-ID         PIC 9(06) COMP.
           05  WS-NEXT-TRN-ID           PIC 9(06) COMP.
           05  FILLER                   PIC X(04).

      ****** RESVENG LINKAGE WORK AREA - PASSED BY REFERENCE ON EACH CALL
       01  RESVENG-CONTROL-REC.
           05  RESVENG-ACTION-SW        PIC X(01).
               88  ACTION-CHECK-AVAIL   VALUE "A".
               88  ACTION-CREATE        VALUE "C".
               88  ACTION-CHECK-IN      VALUE "I".
               88  ACTION-CHECK-OUT     VALUE "O".
               88  ACTION-CANCEL        VALUE "X".
           05  RESVENG-TODAY            PIC X(10).
           05  RESVENG-REQ-CHECKIN      PIC X(10).
           05  RESVENG-REQ-CHECKOUT     PIC X(10).
           05  RESVENG-FINAL-AMOUNT     PIC S9(07)V99.
           05  RESVENG-REJECT-SW        PIC X(01).
               88  RESVENG-REJECTED     VALUE "Y".
               88  RESVENG-ACCEPTED     VALUE "N".
           05  RESVENG-REJECT-REASON    PIC X(30).

       01  CALL-ROOM-REC.
           05  CR-ROOM-ID               PIC 9(06).
           05  CR-ROOM-HOTEL-ID         PIC 9(06).
           05  CR-ROOM-FLOOR-NO         PIC 9(03).
           05  CR-ROOM-NUMBER           PIC X(06).
           05  CR-ROOM-TYPE-NAME        PIC X(12).
           05  CR-ROOM-STATUS           PIC X(12).
               88  CR-ROOM-AVAILABLE    VALUE "available   ".
               88  CR-ROOM-OCCUPIED     VALUE "occupied    ".
               88  CR-ROOM-RESERVED     VALUE "reserved    ".
               88  CR-ROOM-MAINTENANCE  VALUE "maintenance ".
           05  CR-ROOM-PRICE-NIGHT      PIC S9(07)V99.
           05  CR-ROOM-MAX-OCC          PIC 9(02).
           05  FILLER                   PIC X(06).

       01  CALL-RESV-REC.
           05  CV-RES-ID                PIC 9(06).
           05  CV-RES-ROOM-ID           PIC 9(06).
           05  CV-RES-GUEST-ID          PIC 9(06).
           05  CV-RES-CHECK-IN          PIC X(10).
           05  CV-RES-CHECK-OUT         PIC X(10).
           05  CV-RES-STATUS            PIC X(12).
               88  CV-RES-CONFIRMED     VALUE "confirmed   ".
               88  CV-RES-CHECKED-IN    VALUE "checked_in  ".
               88  CV-RES-CHECKED-OUT   VALUE "checked_out ".
               88  CV-RES-CANCELLED     VALUE "cancelled   ".
           05  CV-RES-TOTAL-PRICE       PIC S9(07)V99.
           05  CV-RES-BOOKING-DATE      PIC X(10).
           05  CV-RES-PAY-STATUS        PIC X(12).
           05  FILLER                   PIC X(04).

       01  CALL-TRAN-REC.
           05  CT-TRN-ID                PIC 9(06).
           05  CT-TRN-RES-ID            PIC 9(06).
           05  CT-TRN-AMOUNT            PIC S9(07)V99.
           05  CT-TRN-TYPE              PIC X(10).
           05  CT-TRN-PAY-METHOD        PIC X(13).
           05  CT-TRN-DATE              PIC X(10).
           05  CT-TRN-DESC              PIC X(40).
           05  FILLER                   PIC X(04).

       01  CALL-RETURN-CD               PIC 9(04) COMP.

      ****** DAY-LOOP CONTROL FIELDS
       01  WS-CURRENT-DAY               PIC X(10).
       01  WS-CURRENT-DAY-R REDEFINES WS-CURRENT-DAY.
           05  WS-CD-YEAR               PIC X(04).
           05  FILLER                   PIC X(01).
           05  WS-CD-MONTH               PIC X(02).
           05  FILLER                   PIC X(01).
           05  WS-CD-DAY                 PIC X(02).

       01  DAY-COUNTERS-AND-SWITCHES.
           05  WS-DAY-SEQ                PIC 9(05) COMP.
           05  WS-DAY-CHECKINS            PIC 9(05) COMP.
           05  WS-DAY-EVENT-COUNT         PIC 9(05) COMP.
           05  WS-DAY-REVENUE             PIC S9(09)V99 COMP-3.
           05  WS-DAY-OCCUPIED-ROOMS      PIC 9(05) COMP.
           05  WS-DAY-OCCUPANCY-RATE      PIC 9(03)V99.
           05  FILLER                     PIC X(04).

       01  RUN-TOTALS.
           05  RUN-DAYS-PROCESSED         PIC 9(05) COMP.
           05  RUN-TOTAL-REVENUE          PIC S9(09)V99 COMP-3.
           05  RUN-TOTAL-GUESTS           PIC 9(07) COMP.
           05  RUN-TOTAL-RESERVATIONS     PIC 9(07) COMP.
           05  RUN-SUM-OCCUPANCY-RATE     PIC 9(07)V99 COMP-3.
           05  RUN-CANCEL-COUNT           PIC 9(05) COMP.
           05  RUN-WALKIN-COUNT           PIC 9(05) COMP.
           05  RUN-GROUP-COUNT            PIC 9(05) COMP.
           05  RUN-EXTENDED-COUNT         PIC 9(05) COMP.
           05  RUN-LOYALTY-COUNT          PIC 9(05) COMP.
           05  RUN-SPECIAL-COUNT          PIC 9(05) COMP.
           05  RUN-BOOKING-COUNT          PIC 9(05) COMP.
           05  FILLER                     PIC X(04).

      ****** EVENT-TYPE COUNT AND REVENUE BREAKDOWN FOR THE STATS REPORT
       01  EVENT-TYPE-BREAKDOWN.
           05  ETB-ROW OCCURS 7 TIMES
                        INDEXED BY ETB-IDX.
               10  ETB-NAME             PIC X(16).
               10  ETB-COUNT            PIC 9(05) COMP.
               10  ETB-REVENUE          PIC S9(09)V99 COMP-3.

      ****** BUSY/SLOW DAY LISTS - DAY SEQUENCE NUMBERS WITHIN THE RUN
       01  BUSY-SLOW-DAY-LISTS.
           05  BUSY-DAY-ENTRY OCCURS 60 TIMES
                              INDEXED BY BUSY-IDX.
               10  BUSY-DAY-NO          PIC 9(05) COMP.
           05  SLOW-DAY-ENTRY OCCURS 60 TIMES
                              INDEXED BY SLOW-IDX.
               10  SLOW-DAY-NO          PIC 9(05) COMP.
           05  BUSY-DAY-COUNT           PIC 9(03) COMP.
           05  SLOW-DAY-COUNT           PIC 9(03) COMP.

       01  WS-GROUP-WORK.
           05  WS-GROUP-AVAIL-COUNT     PIC 9(03) COMP.
           05  WS-GROUP-LEADER-ID       PIC 9(06) COMP.
           05  WS-GROUP-TOTAL-AMOUNT    PIC S9(09)V99 COMP-3.
           05  FILLER                   PIC X(04).

       01  WS-MISC-WORK.
           05  WS-FOUND-ROOM-SW         PIC X(01) VALUE "N".
               88  ROOM-WAS-FOUND       VALUE "Y".
               88  ROOM-NOT-FOUND       VALUE "N".
           05  WS-AVAIL-ROOM-IDX        PIC 9(05) COMP.
           05  WS-EVENT-DATE-STRING     PIC X(10).
           05  WS-EVENT-TIME-STRING     PIC X(08) VALUE "00:00:00".
           05  WS-LOG-LINE              PIC X(132).
           05  WS-EVT-AMOUNT            PIC S9(07)V99.
           05  FILLER                   PIC X(04).

       01  WS-FLAT-FEE-TABLE.
           05  WS-FEE-UPGRADE           PIC S9(05)V99 VALUE 50.00.
           05  WS-FEE-LATE-CHECKOUT     PIC S9(05)V99 VALUE 25.00.
           05  WS-FEE-AMENITIES        PIC S9(05)V99 VALUE 35.00.
           05  WS-FEE-ROOM-SERVICE      PIC S9(05)V99 VALUE 45.00.

      ****** DAYS-IN-MONTH TABLE, NON-LEAP YEAR - USED TO ADD THE FEED'S
      ****** EVT-STAY-NIGHTS ONTO WS-CURRENT-DAY TO GET THE CHECK-OUT
      ****** DATE, NO INTRINSIC FUNCTIONS.
       01  DAYS-IN-MONTH-TABLE.
           05  DIM-ROW OCCURS 12 TIMES
                        INDEXED BY DIM-IDX.
               10  DAYS-IN-MO           PIC 9(02).
       01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 28.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.

       01  CHECKOUT-CALC-WORK.
           05  WS-CO-YEAR               PIC 9(04).
           05  WS-CO-MONTH              PIC 9(02).
           05  WS-CO-DAY                PIC 9(02).
           05  WS-CO-DAYS-THIS-MONTH    PIC 9(02).
           05  WS-CO-LEAP-SW            PIC X(01) VALUE "N".
               88  CO-IS-LEAP           VALUE "Y".
           05  WS-CO-DIV-4              PIC 9(04) COMP.
           05  WS-CO-DIV-100            PIC 9(04) COMP.
           05  WS-CO-DIV-400            PIC 9(04) COMP.
           05  WS-CO-REM-4              PIC 9(04) COMP.
           05  WS-CO-REM-100            PIC 9(04) COMP.
           05  WS-CO-REM-400            PIC 9(04) COMP.
           05  FILLER                  PIC X(04).

      ****** PAGINATED STATISTICS REPORT - PATLIST-STYLE HEADINGS
       01  WS-LINES                     PIC 9(03) COMP VALUE 99.
       01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.

       01  WS-RPT-HEADING-1.
           05  FILLER                   PIC X(40) VALUE SPACES.
           05  FILLER                   PIC X(32)
                        VALUE "SIMULATION STATISTICS REPORT".
           05  FILLER                   PIC X(10) VALUE "PAGE ".
           05  H1-PAGE-NO               PIC ZZ9.
           05  FILLER                   PIC X(47) VALUE SPACES.

       01  WS-RPT-DETAIL-LINE.
           05  DL-LABEL                 PIC X(40).
           05  DL-VALUE                 PIC X(30).
           05  FILLER                   PIC X(62).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
               UNTIL NO-MORE-EVENTS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB EVTPROC ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT ROOM-FILE.
           OPEN INPUT RESERVATION-FILE.
           OPEN INPUT GUEST-FILE.
           OPEN INPUT EVENT-FILE.
           OPEN EXTEND TRANSACTION-FILE.
           OPEN OUTPUT EVENT-LOG-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           MOVE "Day,Time,Event Type,Amount"
                TO WS-LOG-LINE.
           WRITE EVENT-LOG-REC FROM WS-LOG-LINE.

           PERFORM 110-LOAD-ROOM-TABLE THRU 110-EXIT.
           PERFORM 120-LOAD-RESV-TABLE THRU 120-EXIT.
           PERFORM 130-LOAD-GUEST-TABLE THRU 130-EXIT.
           INITIALIZE RUN-TOTALS.
           INITIALIZE BUSY-SLOW-DAY-LISTS.
           PERFORM 140-INIT-EVENT-BREAKDOWN THRU 140-EXIT.
           MOVE ZERO TO WS-DAY-SEQ.

           READ EVENT-FILE INTO EVENT-FEED-REC
               AT END
               MOVE "10" TO EFCODE
           END-READ.
       000-EXIT.
           EXIT.

       110-LOAD-ROOM-TABLE.
           MOVE "110-LOAD-ROOM-TABLE" TO PARA-NAME.
           MOVE ZERO TO ROOM-ROWS-LOADED.
           PERFORM 115-LOAD-ONE-ROOM THRU 115-EXIT
               UNTIL RMCODE = "10".
       110-EXIT.
           EXIT.

       115-LOAD-ONE-ROOM.
           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "10" TO RMCODE
               GO TO 115-EXIT
           END-READ.
           ADD 1 TO ROOM-ROWS-LOADED.
           SET RM-IDX TO ROOM-ROWS-LOADED.
           MOVE ROOM-ID TO RM-ID(RM-IDX).
           MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
           MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
           MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
           MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
           MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
           MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
           MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
       115-EXIT.
           EXIT.

       120-LOAD-RESV-TABLE.
           MOVE "120-LOAD-RESV-TABLE" TO PARA-NAME.
           MOVE ZERO TO RESV-ROWS-LOADED.
           MOVE ZERO TO WS-NEXT-RES-ID.
           PERFORM 125-LOAD-ONE-RESV THRU 125-EXIT
               UNTIL RSCODE = "10".
           ADD 1 TO WS-NEXT-RES-ID.
       120-EXIT.
           EXIT.

       125-LOAD-ONE-RESV.
           READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
               AT END
               MOVE "10" TO RSCODE
               GO TO 125-EXIT
           END-READ.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE RES-ID TO RS-ID(RS-IDX).
           MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
           MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
           MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
           MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
           IF RES-ID NOT LESS THAN WS-NEXT-RES-ID
               MOVE RES-ID TO WS-NEXT-RES-ID.
       125-EXIT.
           EXIT.

       130-LOAD-GUEST-TABLE.
           MOVE "130-LOAD-GUEST-TABLE" TO PARA-NAME.
           MOVE ZERO TO GUEST-ROWS-LOADED.
           MOVE ZERO TO WS-NEXT-GUEST-ID.
           PERFORM 135-LOAD-ONE-GUEST THRU 135-EXIT
               UNTIL GSCODE = "10".
           ADD 1 TO WS-NEXT-GUEST-ID.
       130-EXIT.
           EXIT.

       135-LOAD-ONE-GUEST.
           READ GUEST-FILE INTO GUEST-MASTER-REC
               AT END
               MOVE "10" TO GSCODE
               GO TO 135-EXIT
           END-READ.
           ADD 1 TO GUEST-ROWS-LOADED.
           SET GS-IDX TO GUEST-ROWS-LOADED.
           MOVE GST-ID TO GS-ID(GS-IDX).
           MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
           MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
           MOVE GST-EMAIL TO GS-EMAIL(GS-IDX).
           MOVE GST-PHONE TO GS-PHONE(GS-IDX).
           MOVE GST-ADDRESS TO GS-ADDRESS(GS-IDX).
           MOVE GST-CAR-MAKE TO GS-CAR-MAKE(GS-IDX).
           MOVE GST-CAR-MODEL TO GS-CAR-MODEL(GS-IDX).
           MOVE GST-CAR-COLOR TO GS-CAR-COLOR(GS-IDX).
           MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
           IF GST-ID NOT LESS THAN WS-NEXT-GUEST-ID
               MOVE GST-ID TO WS-NEXT-GUEST-ID.
       135-EXIT.
           EXIT.

       140-INIT-EVENT-BREAKDOWN.
           MOVE "140-INIT-EVENT-BREAKDOWN" TO PARA-NAME.
           MOVE "BOOKING         " TO ETB-NAME(1).
           MOVE "WALK-IN         " TO ETB-NAME(2).
           MOVE "GROUP           " TO ETB-NAME(3).
           MOVE "EXTENDED        " TO ETB-NAME(4).
           MOVE "LOYALTY         " TO ETB-NAME(5).
           MOVE "SPECIAL         " TO ETB-NAME(6).
           MOVE "CANCEL          " TO ETB-NAME(7).
           MOVE ZERO TO ETB-COUNT(1) ETB-COUNT(2) ETB-COUNT(3)
                        ETB-COUNT(4) ETB-COUNT(5) ETB-COUNT(6)
                        ETB-COUNT(7).
           MOVE ZERO TO ETB-REVENUE(1) ETB-REVENUE(2) ETB-REVENUE(3)
                        ETB-REVENUE(4) ETB-REVENUE(5) ETB-REVENUE(6)
                        ETB-REVENUE(7).
       140-EXIT.
           EXIT.

      ****** ONE PASS = ONE SIMULATED DAY (CONTROL BREAK ON EVT-DATE)
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE EVT-DATE TO WS-CURRENT-DAY.
           ADD 1 TO WS-DAY-SEQ.
           MOVE ZERO TO WS-DAY-CHECKINS.
           MOVE ZERO TO WS-DAY-EVENT-COUNT.
           MOVE ZERO TO WS-DAY-REVENUE.

           PERFORM 200-PROCESS-CHECKINS THRU 200-EXIT.
           PERFORM 250-PROCESS-CHECKOUTS THRU 250-EXIT.

           PERFORM 280-APPLY-ONE-EVENT THRU 280-EXIT
               UNTIL NO-MORE-EVENTS OR EVT-DATE NOT = WS-CURRENT-DAY.

           PERFORM 600-DAY-STATUS-LINE THRU 600-EXIT.
           ADD 1 TO RUN-DAYS-PROCESSED.

           IF WS-DAY-CHECKINS NOT LESS THAN 3
               ADD 1 TO BUSY-DAY-COUNT
               SET BUSY-IDX TO BUSY-DAY-COUNT
               MOVE WS-DAY-SEQ TO BUSY-DAY-NO(BUSY-IDX).
           IF WS-DAY-EVENT-COUNT NOT GREATER THAN 2
               ADD 1 TO SLOW-DAY-COUNT
               SET SLOW-IDX TO SLOW-DAY-COUNT
               MOVE WS-DAY-SEQ TO SLOW-DAY-NO(SLOW-IDX).
       100-EXIT.
           EXIT.

      ****** EVERY RESERVATION WITH CHECK-IN = D AND STATUS CONFIRMED
       200-PROCESS-CHECKINS.
           MOVE "200-PROCESS-CHECKINS" TO PARA-NAME.
           SET RS-IDX TO 1.
           PERFORM 210-CHECKIN-ONE-RESV THRU 210-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
       200-EXIT.
           EXIT.

       210-CHECKIN-ONE-RESV.
           IF RS-CHECK-IN(RS-IDX) = WS-CURRENT-DAY
              AND RS-CONFIRMED(RS-IDX)
               SET ACTION-CHECK-IN TO TRUE
               PERFORM 290-CALL-RESVENG THRU 290-EXIT
               ADD 1 TO WS-DAY-CHECKINS
               ADD 1 TO RUN-TOTAL-GUESTS
           END-IF.
       210-EXIT.
           EXIT.

      ****** EVERY RESERVATION WITH CHECK-OUT = D AND STATUS CHECKED-IN
       250-PROCESS-CHECKOUTS.
           MOVE "250-PROCESS-CHECKOUTS" TO PARA-NAME.
           PERFORM 260-CHECKOUT-ONE-RESV THRU 260-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
       250-EXIT.
           EXIT.

       260-CHECKOUT-ONE-RESV.
           IF RS-CHECK-OUT(RS-IDX) = WS-CURRENT-DAY
              AND RS-CHECKED-IN(RS-IDX)
               SET ACTION-CHECK-OUT TO TRUE
               PERFORM 290-CALL-RESVENG THRU 290-EXIT
               ADD RESVENG-FINAL-AMOUNT TO WS-DAY-REVENUE
               ADD RESVENG-FINAL-AMOUNT TO RUN-TOTAL-REVENUE
               PERFORM 270-WRITE-CHECKOUT-TRANSACTION THRU 270-EXIT
           END-IF.
       260-EXIT.
           EXIT.

       270-WRITE-CHECKOUT-TRANSACTION.
           ADD 1 TO WS-NEXT-TRN-ID.
           MOVE WS-NEXT-TRN-ID TO TRN-ID.
           MOVE RS-ID(RS-IDX) TO TRN-RES-ID.
           MOVE RESVENG-FINAL-AMOUNT TO TRN-AMOUNT.
           SET TRN-PAYMENT TO TRUE.
           MOVE "credit_card  " TO TRN-PAY-METHOD.
           MOVE WS-CURRENT-DAY TO TRN-DATE.
           MOVE "Final payment for stay" TO TRN-DESC.
           WRITE TRANSACTION-FILE-REC FROM TRANSACTION-MASTER-REC.
       270-EXIT.
           EXIT.

      ****** RESVENG CALL HARNESS - MOVES TABLE ROW RS-IDX/RM-IDX OF THE
      ****** RESERVATION'S OWN ROOM IN/OUT OF THE CALL AREAS
       290-CALL-RESVENG.
           PERFORM 292-FIND-ROOM-BY-ID THRU 292-EXIT.
           MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-ID.
           MOVE RM-HOTEL-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-HOTEL-ID.
           MOVE RM-FLOOR-NO(WS-AVAIL-ROOM-IDX) TO CR-ROOM-FLOOR-NO.
           MOVE RM-NUMBER(WS-AVAIL-ROOM-IDX) TO CR-ROOM-NUMBER.
           MOVE RM-TYPE-NAME(WS-AVAIL-ROOM-IDX) TO CR-ROOM-TYPE-NAME.
           MOVE RM-STATUS(WS-AVAIL-ROOM-IDX) TO CR-ROOM-STATUS.
           MOVE RM-PRICE-NIGHT(WS-AVAIL-ROOM-IDX) TO CR-ROOM-PRICE-NIGHT.
           MOVE RM-MAX-OCC(WS-AVAIL-ROOM-IDX) TO CR-ROOM-MAX-OCC.

           MOVE RS-ID(RS-IDX) TO CV-RES-ID.
           MOVE RS-ROOM-ID(RS-IDX) TO CV-RES-ROOM-ID.
           MOVE RS-GUEST-ID(RS-IDX) TO CV-RES-GUEST-ID.
           MOVE RS-CHECK-IN(RS-IDX) TO CV-RES-CHECK-IN.
           MOVE RS-CHECK-OUT(RS-IDX) TO CV-RES-CHECK-OUT.
           MOVE RS-STATUS(RS-IDX) TO CV-RES-STATUS.
           MOVE RS-TOTAL-PRICE(RS-IDX) TO CV-RES-TOTAL-PRICE.
           MOVE RS-BOOKING-DATE(RS-IDX) TO CV-RES-BOOKING-DATE.
           MOVE RS-PAY-STATUS(RS-IDX) TO CV-RES-PAY-STATUS.

           MOVE WS-CURRENT-DAY TO RESVENG-TODAY.
           CALL "RESVENG" USING RESVENG-CONTROL-REC
                                 CALL-ROOM-REC
                                 CALL-RESV-REC
                                 CALL-TRAN-REC
                                 CALL-RETURN-CD.

           MOVE CR-ROOM-STATUS TO RM-STATUS(WS-AVAIL-ROOM-IDX).
           MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
           MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
       290-EXIT.
           EXIT.

       292-FIND-ROOM-BY-ID.
           SET WS-AVAIL-ROOM-IDX TO 1.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   MOVE "** ROOM ID NOT FOUND FOR RESVENG CALL"
                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
               WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
                   SET WS-AVAIL-ROOM-IDX TO RM-SRCH-IDX
           END-SEARCH.
       292-EXIT.
           EXIT.

      ****** APPLY THE NEXT EVENT ON THE CURRENT DAY, THEN READ AHEAD
       280-APPLY-ONE-EVENT.
           MOVE "280-APPLY-ONE-EVENT" TO PARA-NAME.
           ADD 1 TO WS-DAY-EVENT-COUNT.

           IF EVT-BOOKING OR EVT-WALK-IN OR EVT-EXTENDED
               PERFORM 300-APPLY-BOOKING-EVENT THRU 300-EXIT
           ELSE IF EVT-GROUP
               PERFORM 350-APPLY-GROUP-EVENT THRU 350-EXIT
           ELSE IF EVT-LOYALTY
               PERFORM 360-APPLY-LOYALTY-EVENT THRU 360-EXIT
           ELSE IF EVT-SPECIAL
               PERFORM 400-APPLY-SPECIAL-EVENT THRU 400-EXIT
           ELSE IF EVT-CANCEL
               PERFORM 450-APPLY-CANCEL-EVENT THRU 450-EXIT
           END-IF.

           READ EVENT-FILE INTO EVENT-FEED-REC
               AT END
               MOVE "10" TO EFCODE
           END-READ.
       280-EXIT.
           EXIT.

      ****** PICK THE FIRST AVAILABLE ROOM FOR [EVT-DATE, +NIGHTS)
       295-FIND-AVAILABLE-ROOM.
           SET ROOM-NOT-FOUND TO TRUE.
           SET RM-IDX TO 1.
           PERFORM 296-TEST-ONE-ROOM THRU 296-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED OR ROOM-WAS-FOUND.
       295-EXIT.
           EXIT.

       296-TEST-ONE-ROOM.
           IF NOT RM-AVAILABLE(RM-IDX)
               GO TO 296-EXIT.
           SET ROOM-WAS-FOUND TO TRUE.
           PERFORM 297-TEST-ROOM-OVERLAP THRU 297-EXIT
               VARYING RS-SRCH-IDX FROM 1 BY 1
               UNTIL RS-SRCH-IDX > RESV-ROWS-LOADED.
           IF ROOM-WAS-FOUND
               MOVE RM-IDX TO WS-AVAIL-ROOM-IDX
           END-IF.
       296-EXIT.
           EXIT.

       297-TEST-ROOM-OVERLAP.
           IF RS-ROOM-ID(RS-SRCH-IDX) NOT = RM-ID(RM-IDX)
               GO TO 297-EXIT.
           IF NOT (RS-CONFIRMED(RS-SRCH-IDX) OR RS-CHECKED-IN(RS-SRCH-IDX))
               GO TO 297-EXIT.
           IF RS-CHECK-OUT(RS-SRCH-IDX) > WS-EVENT-DATE-STRING
              AND RS-CHECK-IN(RS-SRCH-IDX) < WS-CURRENT-DAY
               SET ROOM-NOT-FOUND TO TRUE
           END-IF.
       297-EXIT.
           EXIT.

      ****** BOOKING / WALK-IN / EXTENDED - NEW GUEST, ONE RESERVATION
       300-APPLY-BOOKING-EVENT.
           MOVE "300-APPLY-BOOKING-EVENT" TO PARA-NAME.
           PERFORM 310-CALC-CHECKOUT-DATE THRU 310-EXIT.
           PERFORM 295-FIND-AVAILABLE-ROOM THRU 295-EXIT.
           IF ROOM-NOT-FOUND
               GO TO 300-EXIT.

           PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
           PERFORM 330-CREATE-RESERVATION THRU 330-EXIT.

           ADD 1 TO RUN-TOTAL-GUESTS.
           ADD 1 TO RUN-TOTAL-RESERVATIONS.
           IF EVT-WALK-IN
               ADD 1 TO RUN-WALKIN-COUNT
               PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
           ELSE IF EVT-EXTENDED
               ADD 1 TO RUN-EXTENDED-COUNT
               PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
           ELSE
               ADD 1 TO RUN-BOOKING-COUNT
               PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
           END-IF.
           PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
       300-EXIT.
           EXIT.

       310-CALC-CHECKOUT-DATE.
           MOVE WS-CURRENT-DAY TO WS-EVENT-DATE-STRING.
       310-EXIT.
           EXIT.

       320-ADD-NEW-GUEST.
           ADD 1 TO WS-NEXT-GUEST-ID.
           ADD 1 TO GUEST-ROWS-LOADED.
           SET GS-IDX TO GUEST-ROWS-LOADED.
           MOVE WS-NEXT-GUEST-ID TO GS-ID(GS-IDX).
           MOVE EVT-GUEST-FIRST TO GS-FIRST-NAME(GS-IDX).
           MOVE EVT-GUEST-LAST TO GS-LAST-NAME(GS-IDX).
           MOVE SPACES TO GS-EMAIL(GS-IDX) GS-PHONE(GS-IDX)
                          GS-ADDRESS(GS-IDX) GS-CAR-MAKE(GS-IDX)
                          GS-CAR-MODEL(GS-IDX) GS-CAR-COLOR(GS-IDX).
           MOVE ZERO TO GS-LOYALTY-POINTS(GS-IDX).
       320-EXIT.
           EXIT.

       330-CREATE-RESERVATION.
           ADD 1 TO WS-NEXT-RES-ID.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE WS-NEXT-RES-ID TO RS-ID(RS-IDX).
           MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO RS-ROOM-ID(RS-IDX).
           MOVE GS-ID(GS-IDX) TO RS-GUEST-ID(RS-IDX).

           SET ACTION-CREATE TO TRUE.
           MOVE WS-CURRENT-DAY TO RESVENG-REQ-CHECKIN.
           PERFORM 335-ADD-NIGHTS-TO-CHECKOUT THRU 335-EXIT.
           MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-ID.
           MOVE RM-PRICE-NIGHT(WS-AVAIL-ROOM-IDX) TO CR-ROOM-PRICE-NIGHT.
           MOVE RM-STATUS(WS-AVAIL-ROOM-IDX) TO CR-ROOM-STATUS.
           MOVE RS-ID(RS-IDX) TO CV-RES-ID.

           CALL "RESVENG" USING RESVENG-CONTROL-REC
                                 CALL-ROOM-REC
                                 CALL-RESV-REC
                                 CALL-TRAN-REC
                                 CALL-RETURN-CD.

           MOVE CR-ROOM-STATUS TO RM-STATUS(WS-AVAIL-ROOM-IDX).
           MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
           MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE WS-CURRENT-DAY TO RS-BOOKING-DATE(RS-IDX).
           MOVE RESVENG-FINAL-AMOUNT TO WS-EVT-AMOUNT.
       330-EXIT.
           EXIT.

      ****** NIGHTS COME FROM THE FEED - WALK-IN 1-3, EXTENDED 7-14,
      ****** STANDARD 1-7 PER THE FEED'S OWN EVT-STAY-NIGHTS VALUE.
      ****** ADDS THE NIGHTS ONTO WS-CURRENT-DAY BY HAND - NO INTRINSIC
      ****** FUNCTIONS - AND FORMATS THE RESULT INTO RESVENG-REQ-CHECKOUT.
       335-ADD-NIGHTS-TO-CHECKOUT.
           MOVE WS-CURRENT-DAY(1:4) TO WS-CO-YEAR.
           MOVE WS-CURRENT-DAY(6:2) TO WS-CO-MONTH.
           MOVE WS-CURRENT-DAY(9:2) TO WS-CO-DAY.
           ADD EVT-STAY-NIGHTS TO WS-CO-DAY.
           PERFORM 336-LEAP-TEST-FOR-CHECKOUT THRU 336-EXIT.
           PERFORM 337-NORMALIZE-CHECKOUT-DAY THRU 337-EXIT.
           PERFORM 338-FORMAT-CHECKOUT-DATE THRU 338-EXIT.
       335-EXIT.
           EXIT.

       336-LEAP-TEST-FOR-CHECKOUT.
           DIVIDE WS-CO-YEAR BY 4   GIVING WS-CO-DIV-4
                                    REMAINDER WS-CO-REM-4.
           DIVIDE WS-CO-YEAR BY 100 GIVING WS-CO-DIV-100
                                    REMAINDER WS-CO-REM-100.
           DIVIDE WS-CO-YEAR BY 400 GIVING WS-CO-DIV-400
                                    REMAINDER WS-CO-REM-400.
           MOVE "N" TO WS-CO-LEAP-SW.
           IF WS-CO-REM-4 = ZERO
               IF WS-CO-REM-100 NOT = ZERO OR WS-CO-REM-400 = ZERO
                   MOVE "Y" TO WS-CO-LEAP-SW
               END-IF
           END-IF.
       336-EXIT.
           EXIT.

      ****** NIGHTS ARE NEVER MORE THAN 14, SO AT MOST ONE MONTH CARRY
       337-NORMALIZE-CHECKOUT-DAY.
           SET DIM-IDX TO WS-CO-MONTH.
           MOVE DAYS-IN-MO(DIM-IDX) TO WS-CO-DAYS-THIS-MONTH.
           IF WS-CO-MONTH = 2 AND CO-IS-LEAP
               ADD 1 TO WS-CO-DAYS-THIS-MONTH.
           IF WS-CO-DAY > WS-CO-DAYS-THIS-MONTH
               SUBTRACT WS-CO-DAYS-THIS-MONTH FROM WS-CO-DAY
               ADD 1 TO WS-CO-MONTH
               IF WS-CO-MONTH > 12
                   MOVE 1 TO WS-CO-MONTH
                   ADD 1 TO WS-CO-YEAR
               END-IF
           END-IF.
       337-EXIT.
           EXIT.

       338-FORMAT-CHECKOUT-DATE.
           MOVE WS-CO-YEAR TO RESVENG-REQ-CHECKOUT(1:4).
           MOVE "-" TO RESVENG-REQ-CHECKOUT(5:1).
           MOVE WS-CO-MONTH TO RESVENG-REQ-CHECKOUT(6:2).
           MOVE "-" TO RESVENG-REQ-CHECKOUT(8:1).
           MOVE WS-CO-DAY TO RESVENG-REQ-CHECKOUT(9:2).
       338-EXIT.
           EXIT.

       370-ADD-EVENT-BREAKDOWN.
           IF EVT-BOOKING
               SET ETB-IDX TO 1
           ELSE IF EVT-WALK-IN
               SET ETB-IDX TO 2
           ELSE IF EVT-GROUP
               SET ETB-IDX TO 3
           ELSE IF EVT-EXTENDED
               SET ETB-IDX TO 4
           ELSE IF EVT-LOYALTY
               SET ETB-IDX TO 5
           ELSE IF EVT-SPECIAL
               SET ETB-IDX TO 6
           ELSE
               SET ETB-IDX TO 7
           END-IF.
           ADD 1 TO ETB-COUNT(ETB-IDX).
           ADD WS-EVT-AMOUNT TO ETB-REVENUE(ETB-IDX).
       370-EXIT.
           EXIT.

      ****** GROUP NEEDS >= 3 AVAILABLE ROOMS, ONE LEADER GUEST, ONE
      ****** RESERVATION PER ROOM, SAME DATES
       350-APPLY-GROUP-EVENT.
           MOVE "350-APPLY-GROUP-EVENT" TO PARA-NAME.
           IF EVT-ROOM-COUNT < 3
               GO TO 350-EXIT.
           PERFORM 355-COUNT-AVAILABLE-ROOMS THRU 355-EXIT.
           IF WS-GROUP-AVAIL-COUNT < 3
               GO TO 350-EXIT.

           PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
           MOVE GS-ID(GS-IDX) TO WS-GROUP-LEADER-ID.
           MOVE ZERO TO WS-GROUP-TOTAL-AMOUNT.

           PERFORM 358-BOOK-ONE-GROUP-ROOM THRU 358-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED
               OR WS-GROUP-AVAIL-COUNT = ZERO.

           MOVE WS-GROUP-TOTAL-AMOUNT TO WS-EVT-AMOUNT.
           ADD 1 TO RUN-GROUP-COUNT.
           PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
           PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
       350-EXIT.
           EXIT.

       355-COUNT-AVAILABLE-ROOMS.
           MOVE ZERO TO WS-GROUP-AVAIL-COUNT.
           PERFORM 356-TALLY-ONE-ROOM THRU 356-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
       355-EXIT.
           EXIT.

       356-TALLY-ONE-ROOM.
           IF RM-AVAILABLE(RM-IDX)
               ADD 1 TO WS-GROUP-AVAIL-COUNT.
       356-EXIT.
           EXIT.

       358-BOOK-ONE-GROUP-ROOM.
           IF NOT RM-AVAILABLE(RM-IDX)
               GO TO 358-EXIT.
           MOVE RM-IDX TO WS-AVAIL-ROOM-IDX.

           ADD 1 TO WS-NEXT-RES-ID.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE WS-NEXT-RES-ID TO RS-ID(RS-IDX).
           MOVE RM-ID(RM-IDX) TO RS-ROOM-ID(RS-IDX).
           MOVE WS-GROUP-LEADER-ID TO RS-GUEST-ID(RS-IDX).

           SET ACTION-CREATE TO TRUE.
           MOVE WS-CURRENT-DAY TO RESVENG-REQ-CHECKIN.
           PERFORM 335-ADD-NIGHTS-TO-CHECKOUT THRU 335-EXIT.
           MOVE RM-ID(RM-IDX) TO CR-ROOM-ID.
           MOVE RM-PRICE-NIGHT(RM-IDX) TO CR-ROOM-PRICE-NIGHT.
           MOVE RM-STATUS(RM-IDX) TO CR-ROOM-STATUS.
           MOVE RS-ID(RS-IDX) TO CV-RES-ID.

           CALL "RESVENG" USING RESVENG-CONTROL-REC
                                 CALL-ROOM-REC
                                 CALL-RESV-REC
                                 CALL-TRAN-REC
                                 CALL-RETURN-CD.

           MOVE CR-ROOM-STATUS TO RM-STATUS(RM-IDX).
           MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
           MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE WS-CURRENT-DAY TO RS-BOOKING-DATE(RS-IDX).
           ADD CV-RES-TOTAL-PRICE TO WS-GROUP-TOTAL-AMOUNT.
           SUBTRACT 1 FROM WS-GROUP-AVAIL-COUNT.
       358-EXIT.
           EXIT.

      ****** LOYALTY - AS BOOKING, THEN 10% DISCOUNT ON THE QUOTED AMOUNT
       360-APPLY-LOYALTY-EVENT.
           MOVE "360-APPLY-LOYALTY-EVENT" TO PARA-NAME.
           PERFORM 310-CALC-CHECKOUT-DATE THRU 310-EXIT.
           PERFORM 295-FIND-AVAILABLE-ROOM THRU 295-EXIT.
           IF ROOM-NOT-FOUND
               GO TO 360-EXIT.
           PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
           PERFORM 330-CREATE-RESERVATION THRU 330-EXIT.

           COMPUTE RS-TOTAL-PRICE(RS-IDX) ROUNDED =
               RS-TOTAL-PRICE(RS-IDX) * 0.90.
           COMPUTE WS-EVT-AMOUNT ROUNDED =
               RESVENG-FINAL-AMOUNT * 0.90.

           ADD 1 TO RUN-TOTAL-GUESTS.
           ADD 1 TO RUN-TOTAL-RESERVATIONS.
           ADD 1 TO RUN-LOYALTY-COUNT.
           PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
           PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
       360-EXIT.
           EXIT.

      ****** SPECIAL - FLAT-FEE EVENT AGAINST A CHECKED-IN RESERVATION
       400-APPLY-SPECIAL-EVENT.
           MOVE "400-APPLY-SPECIAL-EVENT" TO PARA-NAME.
           PERFORM 410-FIND-RESV-BY-ID THRU 410-EXIT.
           IF ROOM-NOT-FOUND
               GO TO 400-EXIT.
           IF NOT RS-CHECKED-IN(RS-IDX)
               GO TO 400-EXIT.

           IF REQ-UPGRADE
               MOVE WS-FEE-UPGRADE TO WS-EVT-AMOUNT
           ELSE IF REQ-LATE-CHECKOUT
               MOVE WS-FEE-LATE-CHECKOUT TO WS-EVT-AMOUNT
           ELSE IF REQ-AMENITIES
               MOVE WS-FEE-AMENITIES TO WS-EVT-AMOUNT
           ELSE IF REQ-ROOM-SERVICE
               MOVE WS-FEE-ROOM-SERVICE TO WS-EVT-AMOUNT
           END-IF.

           ADD 1 TO RUN-SPECIAL-COUNT.
           PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
           PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
       400-EXIT.
           EXIT.

       410-FIND-RESV-BY-ID.
           SET ROOM-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 410-EXIT
               WHEN RS-ID(RS-SRCH-IDX) = EVT-RES-ID
                   SET RS-IDX TO RS-SRCH-IDX
                   SET ROOM-WAS-FOUND TO TRUE
           END-SEARCH.
       410-EXIT.
           EXIT.

      ****** CANCEL - CONFIRMED FUTURE RESERVATION (CHECK-IN > D)
       450-APPLY-CANCEL-EVENT.
           MOVE "450-APPLY-CANCEL-EVENT" TO PARA-NAME.
           PERFORM 410-FIND-RESV-BY-ID THRU 410-EXIT.
           IF ROOM-NOT-FOUND
               GO TO 450-EXIT.
           IF NOT RS-CONFIRMED(RS-IDX)
               GO TO 450-EXIT.
           IF RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-CURRENT-DAY
               GO TO 450-EXIT.

           SET ACTION-CANCEL TO TRUE.
           PERFORM 290-CALL-RESVENG THRU 290-EXIT.
           MOVE ZERO TO WS-EVT-AMOUNT.
           ADD 1 TO RUN-CANCEL-COUNT.
           PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
           PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
       450-EXIT.
           EXIT.

      ****** ONE COMMA-SEPARATED LINE PER EVENT, OCCURRENCE ORDER
       500-WRITE-EVENT-LOG.
           MOVE "500-WRITE-EVENT-LOG" TO PARA-NAME.
           MOVE SPACES TO WS-LOG-LINE.
           STRING WS-CURRENT-DAY        DELIMITED BY SIZE
                  ","                   DELIMITED BY SIZE
                  WS-EVENT-TIME-STRING  DELIMITED BY SIZE
                  ","                   DELIMITED BY SIZE
                  EVT-TYPE              DELIMITED BY SIZE
                  ","                   DELIMITED BY SIZE
                  WS-EVT-AMOUNT         DELIMITED BY SIZE
                  INTO WS-LOG-LINE.
           WRITE EVENT-LOG-REC FROM WS-LOG-LINE.
       500-EXIT.
           EXIT.

      ****** DAILY STATUS LINE - OCCUPANCY RATE, DAILY REVENUE, CHECK-INS
       600-DAY-STATUS-LINE.
           MOVE "600-DAY-STATUS-LINE" TO PARA-NAME.
           MOVE ZERO TO WS-DAY-OCCUPIED-ROOMS.
           PERFORM 610-COUNT-OCCUPIED THRU 610-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
           IF ROOM-ROWS-LOADED > ZERO
               COMPUTE WS-DAY-OCCUPANCY-RATE ROUNDED =
                   WS-DAY-OCCUPIED-ROOMS / ROOM-ROWS-LOADED * 100
           ELSE
               MOVE ZERO TO WS-DAY-OCCUPANCY-RATE
           END-IF.
           ADD WS-DAY-OCCUPANCY-RATE TO RUN-SUM-OCCUPANCY-RATE.

           MOVE WS-CURRENT-DAY TO DL-LABEL.
           MOVE WS-DAY-OCCUPANCY-RATE TO DL-VALUE.
       600-EXIT.
           EXIT.

       610-COUNT-OCCUPIED.
           IF RM-OCCUPIED(RM-IDX) OR RM-RESERVED(RM-IDX)
               ADD 1 TO WS-DAY-OCCUPIED-ROOMS.
       610-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE EVENT-FILE, TRANSACTION-FILE, EVENT-LOG-FILE,
                 REPORT-FILE, SYSOUT.
       700-EXIT.
           EXIT.

      ****** REWRITE THE THREE MASTERS IN FULL, PRINT THE STATS REPORT
       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE ROOM-FILE, RESERVATION-FILE, GUEST-FILE.
           OPEN OUTPUT ROOM-FILE.
           PERFORM 910-REWRITE-ROOM THRU 910-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
           CLOSE ROOM-FILE.

           OPEN OUTPUT RESERVATION-FILE.
           PERFORM 920-REWRITE-RESV THRU 920-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           CLOSE RESERVATION-FILE.

           OPEN OUTPUT GUEST-FILE.
           PERFORM 930-REWRITE-GUEST THRU 930-EXIT
               VARYING GS-IDX FROM 1 BY 1
               UNTIL GS-IDX > GUEST-ROWS-LOADED.
           CLOSE GUEST-FILE.

           PERFORM 950-PRINT-STATISTICS-REPORT THRU 950-EXIT.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "******** NORMAL END OF JOB EVTPROC ********".
       900-EXIT.
           EXIT.

       910-REWRITE-ROOM.
           MOVE RM-ID(RM-IDX) TO ROOM-ID.
           MOVE RM-HOTEL-ID(RM-IDX) TO ROOM-HOTEL-ID.
           MOVE RM-FLOOR-NO(RM-IDX) TO ROOM-FLOOR-NO.
           MOVE RM-NUMBER(RM-IDX) TO ROOM-NUMBER.
           MOVE RM-TYPE-NAME(RM-IDX) TO ROOM-TYPE-NAME.
           MOVE RM-STATUS(RM-IDX) TO ROOM-STATUS.
           MOVE RM-PRICE-NIGHT(RM-IDX) TO ROOM-PRICE-NIGHT.
           MOVE RM-MAX-OCC(RM-IDX) TO ROOM-MAX-OCC.
           WRITE ROOM-FILE-REC FROM ROOM-MASTER-REC.
       910-EXIT.
           EXIT.

       920-REWRITE-RESV.
           MOVE RS-ID(RS-IDX) TO RES-ID.
           MOVE RS-ROOM-ID(RS-IDX) TO RES-ROOM-ID.
           MOVE RS-GUEST-ID(RS-IDX) TO RES-GUEST-ID.
           MOVE RS-CHECK-IN(RS-IDX) TO RES-CHECK-IN.
           MOVE RS-CHECK-OUT(RS-IDX) TO RES-CHECK-OUT.
           MOVE RS-STATUS(RS-IDX) TO RES-STATUS.
           MOVE RS-TOTAL-PRICE(RS-IDX) TO RES-TOTAL-PRICE.
           MOVE RS-BOOKING-DATE(RS-IDX) TO RES-BOOKING-DATE.
           MOVE RS-PAY-STATUS(RS-IDX) TO RES-PAY-STATUS.
           WRITE RESERVATION-FILE-REC FROM RESERVATION-MASTER-REC.
       920-EXIT.
           EXIT.

       930-REWRITE-GUEST.
           MOVE GS-ID(GS-IDX) TO GST-ID.
           MOVE GS-FIRST-NAME(GS-IDX) TO GST-FIRST-NAME.
           MOVE GS-LAST-NAME(GS-IDX) TO GST-LAST-NAME.
           MOVE GS-EMAIL(GS-IDX) TO GST-EMAIL.
           MOVE GS-PHONE(GS-IDX) TO GST-PHONE.
           MOVE GS-ADDRESS(GS-IDX) TO GST-ADDRESS.
           MOVE GS-CAR-MAKE(GS-IDX) TO GST-CAR-MAKE.
           MOVE GS-CAR-MODEL(GS-IDX) TO GST-CAR-MODEL.
           MOVE GS-CAR-COLOR(GS-IDX) TO GST-CAR-COLOR.
           MOVE GS-LOYALTY-POINTS(GS-IDX) TO GST-LOYALTY-POINTS.
           WRITE GUEST-FILE-REC FROM GUEST-MASTER-REC.
       930-EXIT.
           EXIT.

      ****** RUN TOTALS, PER-DAY AVERAGES, RATES, EVENT BREAKDOWN,
      ****** BUSY/SLOW DAY LISTS - PAGINATED PRINT, PATLIST STYLE
       950-PRINT-STATISTICS-REPORT.
           MOVE "950-PRINT-STATISTICS-REPORT" TO PARA-NAME.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           MOVE "RUN DAYS PROCESSED" TO DL-LABEL.
           MOVE RUN-DAYS-PROCESSED TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           MOVE "TOTAL REVENUE" TO DL-LABEL.
           MOVE RUN-TOTAL-REVENUE TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           IF RUN-DAYS-PROCESSED > ZERO
               COMPUTE RUN-SUM-OCCUPANCY-RATE ROUNDED =
                   RUN-SUM-OCCUPANCY-RATE / RUN-DAYS-PROCESSED.
           MOVE "AVERAGE OCCUPANCY RATE" TO DL-LABEL.
           MOVE RUN-SUM-OCCUPANCY-RATE TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           MOVE "TOTAL GUESTS" TO DL-LABEL.
           MOVE RUN-TOTAL-GUESTS TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           MOVE "TOTAL RESERVATIONS" TO DL-LABEL.
           MOVE RUN-TOTAL-RESERVATIONS TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           MOVE "CANCELLATION COUNT" TO DL-LABEL.
           MOVE RUN-CANCEL-COUNT TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.

           PERFORM 970-PRINT-EVENT-TYPE THRU 970-EXIT
               VARYING ETB-IDX FROM 1 BY 1
               UNTIL ETB-IDX > 7.

           PERFORM 980-PRINT-BUSY-DAYS THRU 980-EXIT
               VARYING BUSY-IDX FROM 1 BY 1
               UNTIL BUSY-IDX > BUSY-DAY-COUNT.

           PERFORM 990-PRINT-SLOW-DAYS THRU 990-EXIT
               VARYING SLOW-IDX FROM 1 BY 1
               UNTIL SLOW-IDX > SLOW-DAY-COUNT.
       950-EXIT.
           EXIT.

       960-PRINT-ONE-LINE.
           IF WS-LINES > 55
               ADD 1 TO WS-PAGE-NO
               MOVE WS-PAGE-NO TO H1-PAGE-NO
               WRITE REPORT-REC FROM WS-RPT-HEADING-1
                   AFTER ADVANCING NEXT-PAGE
               MOVE 4 TO WS-LINES
           END-IF.
           WRITE REPORT-REC FROM WS-RPT-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
           ADD 1 TO WS-LINES.
       960-EXIT.
           EXIT.

       970-PRINT-EVENT-TYPE.
           MOVE ETB-NAME(ETB-IDX) TO DL-LABEL.
           MOVE ETB-COUNT(ETB-IDX) TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
       970-EXIT.
           EXIT.

       980-PRINT-BUSY-DAYS.
           MOVE "BUSY DAY" TO DL-LABEL.
           MOVE BUSY-DAY-NO(BUSY-IDX) TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
       980-EXIT.
           EXIT.

       990-PRINT-SLOW-DAYS.
           MOVE "SLOW DAY" TO DL-LABEL.
           MOVE SLOW-DAY-NO(SLOW-IDX) TO DL-VALUE.
           PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
       990-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-EVTPROC ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
