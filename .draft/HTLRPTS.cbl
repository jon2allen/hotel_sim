      ******************************************************************
      *  IDENTIFICATION DIVISION                                       *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  HTLRPTS.
       AUTHOR. JOAN R. SHEA.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/14/91.
       DATE-COMPILED. 06/14/91.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *    CHANGE LOG                                                  *
      *    -----------                                                 *
      *    06/14/91  JRS  ORIGINAL PROGRAM - DAILY STATUS AND FINANCIAL  HR0001
      *                   SUMMARY REPORTS ONLY.                         HR0002
      *    02/02/95  AHK  ADDED OCCUPANCY ANALYSIS AND REVENUE BY ROOM   HR0003
      *                   TYPE REPORTS PER OPS REQUEST.                 HR0004
      *    09/23/97  AHK  ADDED GUEST DEMOGRAPHICS AND HOUSEKEEPING      HR0005
      *                   STATUS REPORTS.                               HR0006
      *    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  HR0007
      *                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.   HR0008
      *    03/21/06  TGD  ADDED CANCELLATION ANALYSIS REPORT - FINANCE   HR0009
      *                   WANTS NOTICE-PERIOD BUCKETS MONTHLY.          HR0010
      *    04/02/11  TGD  WEEKLY/MONTHLY/QUARTERLY/YEARLY PERIOD CODES   HR0011
      *                   ADDED ALONGSIDE THE ORIGINAL CUSTOM RANGE.     HR0012
      ******************************************************************
      *  SEVEN REPORTS SELECTED BY ONE CONTROL CARD - DAILY STATUS,     *
      *  FINANCIAL SUMMARY, OCCUPANCY ANALYSIS, REVENUE BY ROOM TYPE,    *
      *  GUEST DEMOGRAPHICS, HOUSEKEEPING STATUS, CANCELLATION          *
      *  ANALYSIS.  ROOM/RESERVATION/GUEST/TRANSACTION/HOUSEKEEPING      *
      *  MASTERS ARE LOADED ONCE INTO WORKING-STORAGE TABLES, SAME AS    *
      *  DALYRPT, AND EVERY REPORT WORKS FROM THOSE TABLES.              *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT CONTROL-CARD-FILE
               ASSIGN TO UT-S-CTLCARD
               ORGANIZATION IS LINE SEQUENTIAL.

           SELECT HOTEL-FILE
               ASSIGN TO UT-S-HOTELIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS HTCODE.

           SELECT ROOM-FILE
               ASSIGN TO UT-S-ROOMIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RMCODE.

           SELECT RESERVATION-FILE
               ASSIGN TO UT-S-RESVIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RSCODE.

           SELECT GUEST-FILE
               ASSIGN TO UT-S-GUESTIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS GSCODE.

           SELECT TRANSACTION-FILE
               ASSIGN TO UT-S-TRANIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS TNCODE.

           SELECT HOUSEKEEPING-FILE
               ASSIGN TO UT-S-HSKPIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS HKCODE.

           SELECT REPORT-FILE
               ASSIGN TO UT-S-RPTOUT
               ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                      PIC X(132).

      ****** HOTEL ID, WHICH REPORT, AND HOW TO RESOLVE THE PERIOD
       FD  CONTROL-CARD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 40 CHARACTERS
           DATA RECORD IS CONTROL-CARD-REC.
       01  CONTROL-CARD-REC.
           05  CC-HOTEL-ID                   PIC 9(06).
           05  CC-REPORT-TYPE                PIC 9(01).
               88  CC-DAILY-STATUS           VALUE 1.
               88  CC-FINANCIAL-SUMMARY      VALUE 2.
               88  CC-OCCUPANCY-ANALYSIS     VALUE 3.
               88  CC-REVENUE-BY-TYPE        VALUE 4.
               88  CC-GUEST-DEMOGRAPHICS     VALUE 5.
               88  CC-HOUSEKEEPING-STATUS    VALUE 6.
               88  CC-CANCELLATION-ANALYSIS  VALUE 7.
           05  CC-PERIOD-TYPE                PIC X(01).
               88  CC-PERIOD-DAILY           VALUE "D".
               88  CC-PERIOD-WEEKLY          VALUE "W".
               88  CC-PERIOD-MONTHLY         VALUE "M".
               88  CC-PERIOD-QUARTERLY       VALUE "Q".
               88  CC-PERIOD-YEARLY          VALUE "Y".
               88  CC-PERIOD-CUSTOM          VALUE "C".
           05  CC-AS-OF-DATE                 PIC X(10).
           05  CC-CUSTOM-START               PIC X(10).
           05  CC-CUSTOM-END                 PIC X(10).

       FD  HOTEL-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 84 CHARACTERS
           DATA RECORD IS HOTEL-FILE-REC.
       01  HOTEL-FILE-REC.
           COPY HOTELREC.

       FD  ROOM-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS
           DATA RECORD IS ROOM-FILE-REC.
       01  ROOM-FILE-REC.
           COPY ROOMMSTR.

       FD  RESERVATION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 85 CHARACTERS
           DATA RECORD IS RESERVATION-FILE-REC.
       01  RESERVATION-FILE-REC.
           COPY RESVREC.

       FD  GUEST-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 178 CHARACTERS
           DATA RECORD IS GUEST-FILE-REC.
       01  GUEST-FILE-REC.
           COPY GUESTREC.

       FD  TRANSACTION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 98 CHARACTERS
           DATA RECORD IS TRANSACTION-FILE-REC.
       01  TRANSACTION-FILE-REC.
           COPY TRANREC.

       FD  HOUSEKEEPING-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 70 CHARACTERS
           DATA RECORD IS HOUSEKEEPING-FILE-REC.
       01  HOUSEKEEPING-FILE-REC.
           COPY HSKPREC.

       FD  REPORT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS REPORT-REC.
       01  REPORT-REC                       PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  HTCODE                   PIC X(2).
           05  RMCODE                   PIC X(2).
           05  RSCODE                   PIC X(2).
           05  GSCODE                   PIC X(2).
           05  TNCODE                   PIC X(2).
           05  HKCODE                   PIC X(2).

       77  WS-DATE                      PIC 9(6).
       77  WS-PERIOD-START              PIC X(10).
       77  WS-PERIOD-END                 PIC X(10).
       77  WS-HOTEL-FOUND-SW             PIC X(01) VALUE "N".
           88  WS-HOTEL-WAS-FOUND        VALUE "Y".
       77  WS-VALIDATION-FAILED-SW       PIC X(01) VALUE "N".
           88  VALIDATION-FAILED         VALUE "Y".
       01  WS-HOTEL-SAVE.
           05  WS-HOTEL-NAME            PIC X(30).
           05  WS-HOTEL-TOTAL-ROOMS     PIC 9(04).
       01  WS-HOTEL-SAVE-R REDEFINES WS-HOTEL-SAVE.
           05  FILLER                   PIC X(30).
           05  WS-HOTEL-TOTAL-ROOMS-X   PIC X(04).

       01  ROOM-TABLE.
           05  RM-ROW OCCURS 500 TIMES
                       INDEXED BY RM-IDX RM-SRCH-IDX.
               10  RM-ID                PIC 9(06).
               10  RM-HOTEL-ID          PIC 9(06).
               10  RM-FLOOR-NO          PIC 9(03).
               10  RM-NUMBER            PIC X(06).
               10  RM-TYPE-NAME         PIC X(12).
               10  RM-STATUS            PIC X(12).
                   88  RM-AVAILABLE     VALUE "available   ".
                   88  RM-OCCUPIED      VALUE "occupied    ".
                   88  RM-RESERVED      VALUE "reserved    ".
                   88  RM-MAINTENANCE   VALUE "maintenance ".
               10  RM-PRICE-NIGHT       PIC S9(07)V99.
               10  RM-MAX-OCC           PIC 9(02).
               10  FILLER               PIC X(04).

       01  RESV-TABLE.
           05  RS-ROW OCCURS 3000 TIMES
                       INDEXED BY RS-IDX RS-SRCH-IDX.
               10  RS-ID                PIC 9(06).
               10  RS-ROOM-ID           PIC 9(06).
               10  RS-GUEST-ID          PIC 9(06).
               10  RS-CHECK-IN          PIC X(10).
               10  RS-CHECK-OUT         PIC X(10).
               10  RS-STATUS            PIC X(12).
                   88  RS-CONFIRMED     VALUE "confirmed   ".
                   88  RS-CHECKED-IN    VALUE "checked_in  ".
                   88  RS-CHECKED-OUT   VALUE "checked_out ".
                   88  RS-CANCELLED     VALUE "cancelled   ".
               10  RS-TOTAL-PRICE       PIC S9(07)V99.
               10  RS-BOOKING-DATE      PIC X(10).
               10  RS-PAY-STATUS        PIC X(12).
               10  FILLER               PIC X(04).

       01  GUEST-TABLE.
           05  GS-ROW OCCURS 1000 TIMES
                       INDEXED BY GS-IDX GS-SRCH-IDX.
               10  GS-ID                PIC 9(06).
               10  GS-FIRST-NAME        PIC X(20).
               10  GS-LAST-NAME         PIC X(20).
               10  GS-LOYALTY-POINTS    PIC 9(06).
               10  FILLER               PIC X(04).

       01  TRAN-TABLE.
           05  TN-ROW OCCURS 4000 TIMES
                       INDEXED BY TN-IDX TN-SRCH-IDX.
               10  TN-ID                PIC 9(06).
               10  TN-RES-ID            PIC 9(06).
               10  TN-AMOUNT            PIC S9(07)V99.
               10  TN-TYPE              PIC X(10).
                   88  TN-PAYMENT       VALUE "payment   ".
                   88  TN-REFUND        VALUE "refund    ".
                   88  TN-CHARGE        VALUE "charge    ".
               10  TN-PAY-METHOD        PIC X(13).
               10  TN-DATE              PIC X(10).
               10  TN-DESC              PIC X(40).
               10  FILLER               PIC X(04).

       01  HSKP-TABLE.
           05  HK-ROW OCCURS 500 TIMES
                       INDEXED BY HK-IDX HK-SRCH-IDX.
               10  HK-ROOM-ID           PIC 9(06).
               10  HK-STATUS            PIC X(12).
                   88  HK-CLEAN         VALUE "clean       ".
                   88  HK-DIRTY         VALUE "dirty       ".
                   88  HK-IN-PROGRESS   VALUE "in_progress ".
               10  HK-LAST-CLEANED      PIC X(10).
               10  FILLER               PIC X(04).

       01  TABLE-ROW-COUNTS.
           05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
           05  RESV-ROWS-LOADED         PIC 9(05) COMP.
           05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
           05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
           05  HSKP-ROWS-LOADED         PIC 9(05) COMP.
           05  FILLER                  PIC X(04).

      ****** 200-DAILY-STATUS COUNTERS
       01  DAILY-STATUS-COUNTERS.
           05  WS-DS-AVAIL-COUNT        PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-RESERVED-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-MAINT-COUNT        PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-CONFIRMED-COUNT    PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-CHECKEDIN-COUNT    PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-HK-CLEAN-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-HK-DIRTY-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-DS-HK-PROG-COUNT      PIC 9(05) COMP VALUE ZERO.

      ****** 300-FINANCIAL-SUMMARY ACCUMULATORS
       01  FINANCIAL-SUMMARY-ACCUMS.
           05  WS-FS-PAYMENT-TOTAL      PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-REFUND-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-CHARGE-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-ADR-SUM            PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-STAY-COUNT         PIC 9(05) COMP VALUE ZERO.
           05  WS-FS-CARD-TOTAL         PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-CASH-TOTAL         PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-FS-TRANSFER-TOTAL     PIC S9(09)V99 COMP-3 VALUE ZERO.

      ****** 400-OCCUPANCY-ANALYSIS ACCUMULATORS
       01  OCCUPANCY-ANALYSIS-ACCUMS.
           05  WS-OA-CHECKIN-COUNT      PIC 9(05) COMP VALUE ZERO.
           05  WS-OA-CHECKOUT-COUNT     PIC 9(05) COMP VALUE ZERO.
           05  WS-OA-STAY-COUNT         PIC 9(05) COMP VALUE ZERO.
           05  WS-OA-NIGHTS-SUM         PIC 9(07) COMP VALUE ZERO.

      ****** 500-REVENUE-BY-TYPE GRAND TOTAL AND SORT HOLD AREA
       01  WS-RT-GRAND-TOTAL            PIC S9(09)V99 COMP-3 VALUE ZERO.
       01  WS-TA-HOLD-ROW.
           05  WS-TA-HOLD-TYPE-NAME     PIC X(12).
           05  WS-TA-HOLD-RESV-COUNT    PIC 9(05) COMP.
           05  WS-TA-HOLD-TOTAL-REV     PIC S9(09)V99 COMP-3.
           05  WS-TA-HOLD-TOTAL-NIGHTS  PIC 9(07) COMP.

      ****** 600-GUEST-DEMOGRAPHICS ACCUMULATORS AND SORT HOLD AREA
       01  GUEST-DEMOGRAPHICS-ACCUMS.
           05  WS-GD-TOTAL-REVENUE      PIC S9(09)V99 COMP-3 VALUE ZERO.
           05  WS-GD-LOYALTY-COUNT      PIC 9(05) COMP VALUE ZERO.
           05  WS-GD-LOYALTY-POINT-SUM  PIC 9(08) COMP VALUE ZERO.
       01  WS-GA-HOLD-ROW.
           05  WS-GA-HOLD-GUEST-ID      PIC 9(06).
           05  WS-GA-HOLD-STAY-COUNT    PIC 9(05) COMP.
           05  WS-GA-HOLD-TOTAL-SPENT   PIC S9(09)V99 COMP-3.

      ****** 700-HOUSEKEEPING-STATUS DETAIL-LIST SORT HOLD AREA
       01  WS-HD-HOLD-ROW.
           05  WS-HD-HOLD-FLOOR-NO      PIC 9(03).
           05  WS-HD-HOLD-ROOM-NUMBER   PIC X(06).
           05  WS-HD-HOLD-STATUS        PIC X(12).

      ****** 800-CANCELLATION-ANALYSIS COUNTERS
       01  CANCELLATION-ANALYSIS-COUNTERS.
           05  WS-CA-BOOKED-COUNT       PIC 9(05) COMP VALUE ZERO.
           05  WS-CA-CANCEL-COUNT       PIC 9(05) COMP VALUE ZERO.
           05  WS-CA-LASTMIN-COUNT      PIC 9(05) COMP VALUE ZERO.
           05  WS-CA-SHORT-COUNT        PIC 9(05) COMP VALUE ZERO.
           05  WS-CA-LONG-COUNT         PIC 9(05) COMP VALUE ZERO.

      ****** TYPE-REVENUE ACCUMULATOR - U5 REVENUE BY ROOM TYPE
       01  TYPE-ACCUM-TABLE.
           05  TA-ROW OCCURS 20 TIMES
                       INDEXED BY TA-IDX TA-SRCH-IDX.
               10  TA-TYPE-NAME         PIC X(12).
               10  TA-RESV-COUNT        PIC 9(05) COMP.
               10  TA-TOTAL-REVENUE     PIC S9(09)V99 COMP-3.
               10  TA-TOTAL-NIGHTS      PIC 9(07) COMP.
       01  TA-ROWS-LOADED               PIC 9(03) COMP.

      ****** GUEST-SPEND ACCUMULATOR - U5 GUEST DEMOGRAPHICS
       01  GUEST-ACCUM-TABLE.
           05  GA-ROW OCCURS 1000 TIMES
                       INDEXED BY GA-IDX GA-SRCH-IDX.
               10  GA-GUEST-ID          PIC 9(06).
               10  GA-STAY-COUNT        PIC 9(05) COMP.
               10  GA-TOTAL-SPENT       PIC S9(09)V99 COMP-3.
       01  GA-ROWS-LOADED               PIC 9(05) COMP.

      ****** NOT-CLEAN HOUSEKEEPING DETAIL LIST - SORTED FLOOR/ROOM
       01  HSKP-DETAIL-TABLE.
           05  HD-ROW OCCURS 500 TIMES
                       INDEXED BY HD-IDX HD-SRCH-IDX.
               10  HD-FLOOR-NO          PIC 9(03).
               10  HD-ROOM-NUMBER       PIC X(06).
               10  HD-STATUS            PIC X(12).
       01  HD-ROWS-LOADED                PIC 9(05) COMP.

       01  WS-LOOKUP-RESULT.
           05  WS-LOOKUP-SW             PIC X(01) VALUE "N".
               88  LOOKUP-FOUND         VALUE "Y".
               88  LOOKUP-NOT-FOUND     VALUE "N".
           05  WS-LOOKUP-IDX            PIC 9(05) COMP.

       01  LK-NIGHTS-HOLD                PIC S9(05) COMP.
       01  LK-NIGHTS-HOLD-R REDEFINES LK-NIGHTS-HOLD.
           05  FILLER                    PIC X(04).

      ****** GENERAL DAY-STEP WORK - USED FOR BOTH TRAILING-PERIOD
      ****** START CALCULATION AND OCCUPANCY-ANALYSIS DAY-BY-DAY LOOP
       01  DAYS-IN-MONTH-TABLE.
           05  DIM-ROW OCCURS 12 TIMES
                        INDEXED BY DIM-IDX.
               10  DAYS-IN-MO           PIC 9(02).
       01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 28.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.
           05  FILLER               PIC 9(02) VALUE 30.
           05  FILLER               PIC 9(02) VALUE 31.

       01  STEP-DATE-WORK.
           05  WS-SD-YEAR               PIC 9(04).
           05  WS-SD-MONTH              PIC 9(02).
           05  WS-SD-DAY                PIC 9(02).
           05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
           05  WS-SD-DAYS-PRIOR-MONTH   PIC 9(02).
           05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
               88  SD-IS-LEAP           VALUE "Y".
           05  WS-SD-DIV-4              PIC 9(04) COMP.
           05  WS-SD-DIV-100            PIC 9(04) COMP.
           05  WS-SD-DIV-400            PIC 9(04) COMP.
           05  WS-SD-REM-4              PIC 9(04) COMP.
           05  WS-SD-REM-100            PIC 9(04) COMP.
           05  WS-SD-REM-400            PIC 9(04) COMP.
           05  WS-SD-STEP-WORK-DATE     PIC X(10).
           05  WS-SD-DAYS-BACK          PIC 9(03) COMP.
           05  WS-SD-BACK-IDX           PIC 9(03) COMP.

      ****** PAGINATED PRINT - SAME IDIOM AS DALYRPT
       01  WS-LINES                     PIC 9(03) COMP VALUE 99.
       01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.

       01  WS-RPT-TITLE-1.
           05  FILLER                   PIC X(06) VALUE SPACES.
           05  T1-REPORT-NAME           PIC X(30).
           05  FILLER                   PIC X(04) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
           05  T1-HOTEL-ID              PIC 9(06).
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(74) VALUE SPACES.

       01  WS-RPT-RULE-LINE              PIC X(132)
                        VALUE ALL "=".

       01  WS-RPT-LABEL-LINE.
           05  LL-LABEL                 PIC X(40).
           05  LL-VALUE                 PIC X(40).
           05  FILLER                   PIC X(52).

       01  WS-EDIT-COUNT                PIC ZZZZ9.
       01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
       01  WS-EDIT-RATE1                PIC ZZ9.9-.
       01  WS-EDIT-RATE2                PIC ZZ9.99-.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           IF NOT VALIDATION-FAILED
               PERFORM 100-MAINLINE THRU 100-EXIT
           END-IF.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB HTLRPTS ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT CONTROL-CARD-FILE.
           READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
               AT END
               MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-READ.
           CLOSE CONTROL-CARD-FILE.

           OPEN INPUT HOTEL-FILE.
           OPEN INPUT ROOM-FILE.
           OPEN INPUT RESERVATION-FILE.
           OPEN INPUT GUEST-FILE.
           OPEN INPUT TRANSACTION-FILE.
           OPEN INPUT HOUSEKEEPING-FILE.
           OPEN OUTPUT REPORT-FILE.
           OPEN OUTPUT SYSOUT.

           PERFORM 180-FIND-HOTEL THRU 180-EXIT.
           PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
           PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
           PERFORM 220-LOAD-GUEST-TABLE THRU 220-EXIT.
           PERFORM 230-LOAD-TRAN-TABLE THRU 230-EXIT.
           PERFORM 240-LOAD-HSKP-TABLE THRU 240-EXIT.
           PERFORM 100-VALIDATE-PERIOD THRU 100-VALIDATE-EXIT.
       000-EXIT.
           EXIT.

       180-FIND-HOTEL.
           MOVE "N" TO WS-HOTEL-FOUND-SW.
           PERFORM 185-READ-ONE-HOTEL THRU 185-EXIT
               UNTIL HTCODE = "10" OR WS-HOTEL-WAS-FOUND.
       180-EXIT.
           EXIT.

       185-READ-ONE-HOTEL.
           READ HOTEL-FILE INTO HOTEL-MASTER-REC
               AT END
               MOVE "10" TO HTCODE
               GO TO 185-EXIT
           END-READ.
           IF HOTEL-ID = CC-HOTEL-ID
               MOVE "Y" TO WS-HOTEL-FOUND-SW
               MOVE HOTEL-NAME TO WS-HOTEL-NAME
               MOVE HOTEL-TOTAL-ROOMS TO WS-HOTEL-TOTAL-ROOMS
           END-IF.
       185-EXIT.
           EXIT.

       200-LOAD-ROOM-TABLE.
           MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
           MOVE ZERO TO ROOM-ROWS-LOADED.
           PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
               UNTIL RMCODE = "10".
       200-EXIT.
           EXIT.

       205-LOAD-ONE-ROOM.
           READ ROOM-FILE INTO ROOM-MASTER-REC
               AT END
               MOVE "10" TO RMCODE
               GO TO 205-EXIT
           END-READ.
           IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
               GO TO 205-EXIT.
           ADD 1 TO ROOM-ROWS-LOADED.
           SET RM-IDX TO ROOM-ROWS-LOADED.
           MOVE ROOM-ID TO RM-ID(RM-IDX).
           MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
           MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
           MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
           MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
           MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
           MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
           MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
       205-EXIT.
           EXIT.

       210-LOAD-RESV-TABLE.
           MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
           MOVE ZERO TO RESV-ROWS-LOADED.
           PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
               UNTIL RSCODE = "10".
       210-EXIT.
           EXIT.

       215-LOAD-ONE-RESV.
           READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
               AT END
               MOVE "10" TO RSCODE
               GO TO 215-EXIT
           END-READ.
           ADD 1 TO RESV-ROWS-LOADED.
           SET RS-IDX TO RESV-ROWS-LOADED.
           MOVE RES-ID TO RS-ID(RS-IDX).
           MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
           MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
           MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
           MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
           MOVE RES-STATUS TO RS-STATUS(RS-IDX).
           MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
           MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
           MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
       215-EXIT.
           EXIT.

       220-LOAD-GUEST-TABLE.
           MOVE "220-LOAD-GUEST-TABLE" TO PARA-NAME.
           MOVE ZERO TO GUEST-ROWS-LOADED.
           PERFORM 225-LOAD-ONE-GUEST THRU 225-EXIT
               UNTIL GSCODE = "10".
       220-EXIT.
           EXIT.

       225-LOAD-ONE-GUEST.
           READ GUEST-FILE INTO GUEST-MASTER-REC
               AT END
               MOVE "10" TO GSCODE
               GO TO 225-EXIT
           END-READ.
           ADD 1 TO GUEST-ROWS-LOADED.
           SET GS-IDX TO GUEST-ROWS-LOADED.
           MOVE GST-ID TO GS-ID(GS-IDX).
           MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
           MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
           MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
       225-EXIT.
           EXIT.

       230-LOAD-TRAN-TABLE.
           MOVE "230-LOAD-TRAN-TABLE" TO PARA-NAME.
           MOVE ZERO TO TRAN-ROWS-LOADED.
           PERFORM 235-LOAD-ONE-TRAN THRU 235-EXIT
               UNTIL TNCODE = "10".
       230-EXIT.
           EXIT.

       235-LOAD-ONE-TRAN.
           READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
               AT END
               MOVE "10" TO TNCODE
               GO TO 235-EXIT
           END-READ.
           ADD 1 TO TRAN-ROWS-LOADED.
           SET TN-IDX TO TRAN-ROWS-LOADED.
           MOVE TRN-ID TO TN-ID(TN-IDX).
           MOVE TRN-RES-ID TO TN-RES-ID(TN-IDX).
           MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
           MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
           MOVE TRN-PAY-METHOD TO TN-PAY-METHOD(TN-IDX).
           MOVE TRN-DATE TO TN-DATE(TN-IDX).
           MOVE TRN-DESC TO TN-DESC(TN-IDX).
       235-EXIT.
           EXIT.

       240-LOAD-HSKP-TABLE.
           MOVE "240-LOAD-HSKP-TABLE" TO PARA-NAME.
           MOVE ZERO TO HSKP-ROWS-LOADED.
           PERFORM 245-LOAD-ONE-HSKP THRU 245-EXIT
               UNTIL HKCODE = "10".
       240-EXIT.
           EXIT.

       245-LOAD-ONE-HSKP.
           READ HOUSEKEEPING-FILE INTO HOUSEKEEPING-MASTER-REC
               AT END
               MOVE "10" TO HKCODE
               GO TO 245-EXIT
           END-READ.
           PERFORM 246-FIND-ROOM-BY-ID THRU 246-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 245-EXIT.
           ADD 1 TO HSKP-ROWS-LOADED.
           SET HK-IDX TO HSKP-ROWS-LOADED.
           MOVE HK-ROOM-ID IN HOUSEKEEPING-MASTER-REC
               TO HK-ROOM-ID(HK-IDX).
           MOVE HK-STATUS IN HOUSEKEEPING-MASTER-REC
               TO HK-STATUS(HK-IDX).
           MOVE HK-LAST-CLEANED IN HOUSEKEEPING-MASTER-REC
               TO HK-LAST-CLEANED(HK-IDX).
       245-EXIT.
           EXIT.

       246-FIND-ROOM-BY-ID.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 246-EXIT
               WHEN RM-ID(RM-SRCH-IDX) =
                    HK-ROOM-ID IN HOUSEKEEPING-MASTER-REC
                   SET WS-LOOKUP-IDX TO RM-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       246-EXIT.
           EXIT.

      ****** RESOLVES THE REPORTING WINDOW FOR EVERY PERIOD CODE AND
      ****** EDITS THE HOTEL ID / CUSTOM-RANGE FIELDS
       100-VALIDATE-PERIOD.
           MOVE "100-VALIDATE-PERIOD" TO PARA-NAME.
           MOVE "N" TO WS-VALIDATION-FAILED-SW.

           IF NOT WS-HOTEL-WAS-FOUND
               MOVE "Y" TO WS-VALIDATION-FAILED-SW
               GO TO 100-VALIDATE-EXIT.

           IF CC-PERIOD-CUSTOM
               PERFORM 110-VALIDATE-CUSTOM-RANGE THRU 110-EXIT
               GO TO 100-VALIDATE-EXIT.

           MOVE CC-AS-OF-DATE TO WS-PERIOD-END.
           IF CC-PERIOD-DAILY
               MOVE 0 TO WS-SD-DAYS-BACK
           ELSE IF CC-PERIOD-WEEKLY
               MOVE 6 TO WS-SD-DAYS-BACK
           ELSE IF CC-PERIOD-MONTHLY
               MOVE 29 TO WS-SD-DAYS-BACK
           ELSE IF CC-PERIOD-QUARTERLY
               MOVE 89 TO WS-SD-DAYS-BACK
           ELSE IF CC-PERIOD-YEARLY
               MOVE 364 TO WS-SD-DAYS-BACK
           ELSE
               MOVE "Y" TO WS-VALIDATION-FAILED-SW
               GO TO 100-VALIDATE-EXIT
           END-IF.
           MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
           PERFORM 120-SUBTRACT-ONE-DAY THRU 120-EXIT
               VARYING WS-SD-BACK-IDX FROM 1 BY 1
               UNTIL WS-SD-BACK-IDX > WS-SD-DAYS-BACK.
           MOVE WS-SD-STEP-WORK-DATE TO WS-PERIOD-START.
       100-VALIDATE-EXIT.
           EXIT.

       110-VALIDATE-CUSTOM-RANGE.
           IF CC-CUSTOM-START > CC-CUSTOM-END
               MOVE "Y" TO WS-VALIDATION-FAILED-SW
               GO TO 110-EXIT.
           MOVE CC-CUSTOM-START TO WS-SD-STEP-WORK-DATE.
           MOVE ZERO TO WS-SD-BACK-IDX.
           PERFORM 125-COUNT-UP-ONE-DAY THRU 125-EXIT
               UNTIL WS-SD-STEP-WORK-DATE NOT LESS THAN CC-CUSTOM-END
                  OR WS-SD-BACK-IDX > 365.
           IF WS-SD-BACK-IDX > 365
               MOVE "Y" TO WS-VALIDATION-FAILED-SW
               GO TO 110-EXIT.
           MOVE CC-CUSTOM-START TO WS-PERIOD-START.
           MOVE CC-CUSTOM-END TO WS-PERIOD-END.
       110-EXIT.
           EXIT.

       125-COUNT-UP-ONE-DAY.
           ADD 1 TO WS-SD-BACK-IDX.
           PERFORM 130-ADD-ONE-DAY-TO-STEP THRU 130-EXIT.
       125-EXIT.
           EXIT.

      ****** ONE-DAY STEPS FORWARD AND BACK - REUSED BY THE PERIOD
      ****** CALCULATION ABOVE AND BY 300-OCCUPANCY-ANALYSIS BELOW
       120-SUBTRACT-ONE-DAY.
           MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
           MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
           MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
           SUBTRACT 1 FROM WS-SD-DAY.
           IF WS-SD-DAY = ZERO
               PERFORM 140-LEAP-TEST THRU 140-EXIT
               SUBTRACT 1 FROM WS-SD-MONTH
               IF WS-SD-MONTH = ZERO
                   MOVE 12 TO WS-SD-MONTH
                   SUBTRACT 1 FROM WS-SD-YEAR
               END-IF
               PERFORM 140-LEAP-TEST THRU 140-EXIT
               SET DIM-IDX TO WS-SD-MONTH
               MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAY
               IF WS-SD-MONTH = 2 AND SD-IS-LEAP
                   ADD 1 TO WS-SD-DAY
               END-IF
           END-IF.
           MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
           MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
           MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
       120-EXIT.
           EXIT.

       130-ADD-ONE-DAY-TO-STEP.
           MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
           MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
           MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
           ADD 1 TO WS-SD-DAY.
           PERFORM 140-LEAP-TEST THRU 140-EXIT.
           SET DIM-IDX TO WS-SD-MONTH.
           MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-MONTH = 2 AND SD-IS-LEAP
               ADD 1 TO WS-SD-DAYS-THIS-MONTH.
           IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
               SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
               ADD 1 TO WS-SD-MONTH
               IF WS-SD-MONTH > 12
                   MOVE 1 TO WS-SD-MONTH
                   ADD 1 TO WS-SD-YEAR
               END-IF
           END-IF.
           MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
           MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
           MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
           MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
       130-EXIT.
           EXIT.

       140-LEAP-TEST.
           DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
                                    REMAINDER WS-SD-REM-4.
           DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
                                    REMAINDER WS-SD-REM-100.
           DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
                                    REMAINDER WS-SD-REM-400.
           MOVE "N" TO WS-SD-LEAP-SW.
           IF WS-SD-REM-4 = ZERO
               IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
                   MOVE "Y" TO WS-SD-LEAP-SW
               END-IF
           END-IF.
       140-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF CC-DAILY-STATUS
               PERFORM 200-DAILY-STATUS THRU 200-EXIT
           ELSE IF CC-FINANCIAL-SUMMARY
               PERFORM 300-FINANCIAL-SUMMARY THRU 300-EXIT
           ELSE IF CC-OCCUPANCY-ANALYSIS
               PERFORM 400-OCCUPANCY-ANALYSIS THRU 400-EXIT
           ELSE IF CC-REVENUE-BY-TYPE
               PERFORM 500-REVENUE-BY-TYPE THRU 500-EXIT
           ELSE IF CC-GUEST-DEMOGRAPHICS
               PERFORM 600-GUEST-DEMOGRAPHICS THRU 600-EXIT
           ELSE IF CC-HOUSEKEEPING-STATUS
               PERFORM 700-HOUSEKEEPING-STATUS THRU 700-EXIT
           ELSE IF CC-CANCELLATION-ANALYSIS
               PERFORM 800-CANCELLATION-ANALYSIS THRU 800-EXIT
           ELSE
               MOVE "** UNKNOWN REPORT-TYPE ON CONTROL CARD" TO
                    ABEND-REASON
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-IF.
       100-EXIT.
           EXIT.

      ****** COMMON TITLE BLOCK - EVERY REPORT CALLS THIS FIRST
       050-PRINT-TITLE.
           MOVE 99 TO WS-LINES.
           MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
           WRITE REPORT-REC FROM WS-RPT-TITLE-1
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-REC FROM WS-RPT-RULE-LINE
               AFTER ADVANCING 1 LINE.
       050-EXIT.
           EXIT.

       060-PRINT-LABEL-LINE.
           IF WS-LINES > 55
               ADD 1 TO WS-PAGE-NO
               MOVE 1 TO WS-LINES
           END-IF.
           WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
               AFTER ADVANCING 1 LINE.
           ADD 1 TO WS-LINES.
       060-EXIT.
           EXIT.

      ****** ROOM-STATUS / RESERVATION-STATUS / HOUSEKEEPING-STATUS
      ****** COUNTS AND OCCUPANCY RATE AS OF THE PERIOD END DATE
       200-DAILY-STATUS.
           MOVE "200-DAILY-STATUS" TO PARA-NAME.
           MOVE "DAILY STATUS REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           MOVE ZERO TO WS-SD-DAYS-BACK.
           PERFORM 205-TALLY-ROOM-STATUS THRU 205-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.
           PERFORM 210-TALLY-RESV-STATUS THRU 210-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           PERFORM 215-TALLY-HSKP-STATUS THRU 215-EXIT
               VARYING HK-IDX FROM 1 BY 1
               UNTIL HK-IDX > HSKP-ROWS-LOADED.

           MOVE "ROOM STATUS" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           PERFORM 220-PRINT-ROOM-STATUS THRU 220-EXIT.

           MOVE "RESERVATION STATUS" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           PERFORM 225-PRINT-RESV-STATUS THRU 225-EXIT.

           MOVE "HOUSEKEEPING STATUS" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           PERFORM 230-PRINT-HSKP-STATUS THRU 230-EXIT.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  OCCUPANCY RATE PCT" TO LL-LABEL.
           IF WS-HOTEL-TOTAL-ROOMS > ZERO
               COMPUTE WS-EDIT-RATE2 ROUNDED =
                   WS-DS-OCCUPIED-COUNT / WS-HOTEL-TOTAL-ROOMS * 100
           ELSE
               MOVE ZERO TO WS-EDIT-RATE2
           END-IF.
           MOVE WS-EDIT-RATE2 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       200-EXIT.
           EXIT.

       205-TALLY-ROOM-STATUS.
           IF RM-AVAILABLE(RM-IDX)
               ADD 1 TO WS-DS-AVAIL-COUNT
           ELSE IF RM-OCCUPIED(RM-IDX)
               ADD 1 TO WS-DS-OCCUPIED-COUNT
           ELSE IF RM-RESERVED(RM-IDX)
               ADD 1 TO WS-DS-RESERVED-COUNT
           ELSE IF RM-MAINTENANCE(RM-IDX)
               ADD 1 TO WS-DS-MAINT-COUNT
           END-IF.
       205-EXIT.
           EXIT.

       210-TALLY-RESV-STATUS.
           IF RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-PERIOD-END
              AND RS-CHECK-OUT(RS-IDX) GREATER THAN WS-PERIOD-END
               IF RS-CONFIRMED(RS-IDX)
                   ADD 1 TO WS-DS-CONFIRMED-COUNT
               ELSE IF RS-CHECKED-IN(RS-IDX)
                   ADD 1 TO WS-DS-CHECKEDIN-COUNT
               END-IF
           END-IF.
       210-EXIT.
           EXIT.

       215-TALLY-HSKP-STATUS.
           IF HK-CLEAN(HK-IDX)
               ADD 1 TO WS-DS-HK-CLEAN-COUNT
           ELSE IF HK-DIRTY(HK-IDX)
               ADD 1 TO WS-DS-HK-DIRTY-COUNT
           ELSE IF HK-IN-PROGRESS(HK-IDX)
               ADD 1 TO WS-DS-HK-PROG-COUNT
           END-IF.
       215-EXIT.
           EXIT.

       220-PRINT-ROOM-STATUS.
           MOVE "  AVAILABLE" TO LL-LABEL.
           MOVE WS-DS-AVAIL-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  OCCUPIED" TO LL-LABEL.
           MOVE WS-DS-OCCUPIED-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  RESERVED" TO LL-LABEL.
           MOVE WS-DS-RESERVED-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  MAINTENANCE" TO LL-LABEL.
           MOVE WS-DS-MAINT-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       220-EXIT.
           EXIT.

       225-PRINT-RESV-STATUS.
           MOVE "  CONFIRMED (SPANNING END DATE)" TO LL-LABEL.
           MOVE WS-DS-CONFIRMED-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  CHECKED-IN (SPANNING END DATE)" TO LL-LABEL.
           MOVE WS-DS-CHECKEDIN-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       225-EXIT.
           EXIT.

       230-PRINT-HSKP-STATUS.
           MOVE "  CLEAN" TO LL-LABEL.
           MOVE WS-DS-HK-CLEAN-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  DIRTY" TO LL-LABEL.
           MOVE WS-DS-HK-DIRTY-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  IN PROGRESS" TO LL-LABEL.
           MOVE WS-DS-HK-PROG-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       230-EXIT.
           EXIT.

      ****** TOTAL REVENUE (PAYMENTS), REVENUE/PAY-METHOD BREAKDOWN,
      ****** ADR OVER COMPLETED STAYS, OCCUPANCY ON THE PERIOD END DATE
       300-FINANCIAL-SUMMARY.
           MOVE "300-FINANCIAL-SUMMARY" TO PARA-NAME.
           MOVE "FINANCIAL SUMMARY REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           PERFORM 305-TALLY-ONE-TRAN THRU 305-EXIT
               VARYING TN-IDX FROM 1 BY 1
               UNTIL TN-IDX > TRAN-ROWS-LOADED.
           PERFORM 310-TALLY-ONE-ADR THRU 310-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           PERFORM 205-TALLY-ROOM-STATUS THRU 205-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.

           MOVE "TOTAL REVENUE" TO LL-LABEL.
           MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  PAYMENTS" TO LL-LABEL.
           MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  REFUNDS" TO LL-LABEL.
           MOVE WS-FS-REFUND-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  CHARGES" TO LL-LABEL.
           MOVE WS-FS-CHARGE-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.

           MOVE "REVENUE BY PAYMENT METHOD" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  CREDIT CARD" TO LL-LABEL.
           MOVE WS-FS-CARD-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  CASH" TO LL-LABEL.
           MOVE WS-FS-CASH-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  BANK TRANSFER" TO LL-LABEL.
           MOVE WS-FS-TRANSFER-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  OCCUPANCY RATE PCT" TO LL-LABEL.
           IF WS-HOTEL-TOTAL-ROOMS > ZERO
               COMPUTE WS-EDIT-RATE1 ROUNDED =
                   WS-DS-OCCUPIED-COUNT / WS-HOTEL-TOTAL-ROOMS * 100
           ELSE
               MOVE ZERO TO WS-EDIT-RATE1
           END-IF.
           MOVE WS-EDIT-RATE1 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  ADR" TO LL-LABEL.
           IF WS-FS-STAY-COUNT > ZERO
               COMPUTE WS-EDIT-MONEY ROUNDED =
                   WS-FS-ADR-SUM / WS-FS-STAY-COUNT
           ELSE
               MOVE ZERO TO WS-EDIT-MONEY
           END-IF.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       300-EXIT.
           EXIT.

       305-TALLY-ONE-TRAN.
           IF TN-DATE(TN-IDX) < WS-PERIOD-START
              OR TN-DATE(TN-IDX) > WS-PERIOD-END
               GO TO 305-EXIT.
           PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 305-EXIT.
           IF TN-PAYMENT(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-PAYMENT-TOTAL
           ELSE IF TN-REFUND(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-REFUND-TOTAL
           ELSE IF TN-CHARGE(TN-IDX)
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-CHARGE-TOTAL
           END-IF.
           IF TN-PAY-METHOD(TN-IDX) = "credit_card  "
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-CARD-TOTAL
           ELSE IF TN-PAY-METHOD(TN-IDX) = "cash         "
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-CASH-TOTAL
           ELSE IF TN-PAY-METHOD(TN-IDX) = "bank_transfer"
               ADD TN-AMOUNT(TN-IDX) TO WS-FS-TRANSFER-TOTAL
           END-IF.
       305-EXIT.
           EXIT.

       510-TRAN-BELONGS-TO-HOTEL.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RS-SRCH-IDX TO 1.
           SEARCH RS-ROW
               AT END
                   GO TO 510-EXIT
               WHEN RS-ID(RS-SRCH-IDX) = TN-RES-ID(TN-IDX)
                   SET RS-IDX TO RS-SRCH-IDX
           END-SEARCH.
           IF RS-IDX > RESV-ROWS-LOADED OR RS-IDX = ZERO
               GO TO 510-EXIT.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 510-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       510-EXIT.
           EXIT.

       310-TALLY-ONE-ADR.
           IF NOT RS-CHECKED-OUT(RS-IDX)
               GO TO 310-EXIT.
           IF RS-CHECK-OUT(RS-IDX) < WS-PERIOD-START
              OR RS-CHECK-OUT(RS-IDX) > WS-PERIOD-END
               GO TO 310-EXIT.
           CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
                                 LK-NIGHTS-HOLD.
           IF LK-NIGHTS-HOLD > ZERO
               ADD 1 TO WS-FS-STAY-COUNT
               COMPUTE WS-FS-ADR-SUM ROUNDED = WS-FS-ADR-SUM +
                   (RS-TOTAL-PRICE(RS-IDX) / LK-NIGHTS-HOLD)
           END-IF.
       310-EXIT.
           EXIT.

      ****** PER-DAY CHECK-IN/OUT COUNTS, OCCUPANCY BY ROOM TYPE ON
      ****** THE END DATE, AVERAGE STAY LENGTH OVER THE PERIOD
       400-OCCUPANCY-ANALYSIS.
           MOVE "400-OCCUPANCY-ANALYSIS" TO PARA-NAME.
           MOVE "OCCUPANCY ANALYSIS REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           PERFORM 410-TALLY-ONE-STAY THRU 410-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.

           MOVE ZERO TO TA-ROWS-LOADED.
           PERFORM 420-TALLY-TYPE-OCCUPANCY THRU 420-EXIT
               VARYING RM-IDX FROM 1 BY 1
               UNTIL RM-IDX > ROOM-ROWS-LOADED.

           MOVE "CHECK-INS IN PERIOD" TO LL-LABEL.
           MOVE WS-OA-CHECKIN-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "CHECK-OUTS IN PERIOD" TO LL-LABEL.
           MOVE WS-OA-CHECKOUT-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.

           MOVE "OCCUPANCY BY ROOM TYPE (END DATE)" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           PERFORM 425-PRINT-ONE-TYPE-PCT THRU 425-EXIT
               VARYING TA-IDX FROM 1 BY 1
               UNTIL TA-IDX > TA-ROWS-LOADED.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  AVERAGE STAY LENGTH NIGHTS" TO LL-LABEL.
           IF WS-OA-STAY-COUNT > ZERO
               COMPUTE WS-EDIT-RATE2 ROUNDED =
                   WS-OA-NIGHTS-SUM / WS-OA-STAY-COUNT
           ELSE
               MOVE ZERO TO WS-EDIT-RATE2
           END-IF.
           MOVE WS-EDIT-RATE2 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       400-EXIT.
           EXIT.

       410-TALLY-ONE-STAY.
           IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
              OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
               GO TO 410-EXIT.
           ADD 1 TO WS-OA-CHECKIN-COUNT.
           IF RS-CHECK-OUT(RS-IDX) NOT LESS THAN WS-PERIOD-START
              AND RS-CHECK-OUT(RS-IDX) NOT GREATER THAN WS-PERIOD-END
               ADD 1 TO WS-OA-CHECKOUT-COUNT
           END-IF.
           CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
                                 LK-NIGHTS-HOLD.
           IF LK-NIGHTS-HOLD > ZERO
               ADD 1 TO WS-OA-STAY-COUNT
               ADD LK-NIGHTS-HOLD TO WS-OA-NIGHTS-SUM
           END-IF.
       410-EXIT.
           EXIT.

       420-TALLY-TYPE-OCCUPANCY.
           PERFORM 430-FIND-OR-ADD-TYPE THRU 430-EXIT.
           ADD 1 TO TA-RESV-COUNT(WS-LOOKUP-IDX).
           IF RM-OCCUPIED(RM-IDX)
               ADD 1 TO TA-TOTAL-NIGHTS(WS-LOOKUP-IDX)
           END-IF.
       420-EXIT.
           EXIT.

      ****** TA-RESV-COUNT HOLDS ROOMS-OF-TYPE, TA-TOTAL-NIGHTS HOLDS
      ****** OCCUPIED-OF-TYPE WHEN CALLED FROM 420 ABOVE
       430-FIND-OR-ADD-TYPE.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET TA-SRCH-IDX TO 1.
           SEARCH TA-ROW
               AT END
                   ADD 1 TO TA-ROWS-LOADED
                   SET TA-IDX TO TA-ROWS-LOADED
                   MOVE RM-TYPE-NAME(RM-IDX) TO TA-TYPE-NAME(TA-IDX)
                   MOVE ZERO TO TA-RESV-COUNT(TA-IDX)
                   MOVE ZERO TO TA-TOTAL-REVENUE(TA-IDX)
                   MOVE ZERO TO TA-TOTAL-NIGHTS(TA-IDX)
                   SET WS-LOOKUP-IDX TO TA-IDX
               WHEN TA-TYPE-NAME(TA-SRCH-IDX) = RM-TYPE-NAME(RM-IDX)
                   SET WS-LOOKUP-IDX TO TA-SRCH-IDX
           END-SEARCH.
       430-EXIT.
           EXIT.

       425-PRINT-ONE-TYPE-PCT.
           STRING "  " DELIMITED BY SIZE
                  TA-TYPE-NAME(TA-IDX) DELIMITED BY SIZE
                  INTO LL-LABEL.
           IF TA-RESV-COUNT(TA-IDX) > ZERO
               COMPUTE WS-EDIT-RATE2 ROUNDED =
                   TA-TOTAL-NIGHTS(TA-IDX) / TA-RESV-COUNT(TA-IDX) * 100
           ELSE
               MOVE ZERO TO WS-EDIT-RATE2
           END-IF.
           MOVE WS-EDIT-RATE2 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       425-EXIT.
           EXIT.

      ****** PER-TYPE RESERVATION COUNT, TOTAL/AVERAGE REVENUE, ADR -
      ****** SORTED DESCENDING BY TOTAL REVENUE, WITH A GRAND TOTAL
       500-REVENUE-BY-TYPE.
           MOVE "500-REVENUE-BY-TYPE" TO PARA-NAME.
           MOVE "REVENUE BY ROOM TYPE REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           MOVE ZERO TO TA-ROWS-LOADED.
           PERFORM 505-ACCUM-ONE-RESV THRU 505-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           PERFORM 515-SORT-TYPE-TABLE THRU 515-EXIT.

           PERFORM 520-PRINT-ONE-TYPE THRU 520-EXIT
               VARYING TA-IDX FROM 1 BY 1
               UNTIL TA-IDX > TA-ROWS-LOADED.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  GRAND TOTAL REVENUE" TO LL-LABEL.
           MOVE WS-RT-GRAND-TOTAL TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       500-EXIT.
           EXIT.

       505-ACCUM-ONE-RESV.
           IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
              OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
               GO TO 505-EXIT.
           PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 505-EXIT.
           SET RM-IDX TO WS-LOOKUP-IDX.
           PERFORM 430-FIND-OR-ADD-TYPE THRU 430-EXIT.
           ADD 1 TO TA-RESV-COUNT(WS-LOOKUP-IDX).
           ADD RS-TOTAL-PRICE(RS-IDX) TO TA-TOTAL-REVENUE(WS-LOOKUP-IDX).
           ADD RS-TOTAL-PRICE(RS-IDX) TO WS-RT-GRAND-TOTAL.
           CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
                                 LK-NIGHTS-HOLD.
           IF LK-NIGHTS-HOLD > ZERO
               ADD LK-NIGHTS-HOLD TO TA-TOTAL-NIGHTS(WS-LOOKUP-IDX)
           END-IF.
       505-EXIT.
           EXIT.

       357-FIND-ROOM-FOR-RESV.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 357-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
                   SET WS-LOOKUP-IDX TO RM-SRCH-IDX
                   SET LOOKUP-FOUND TO TRUE
           END-SEARCH.
       357-EXIT.
           EXIT.

      ****** SMALL TABLE - A STRAIGHT BUBBLE SORT IS PLENTY
       515-SORT-TYPE-TABLE.
           IF TA-ROWS-LOADED < 2
               GO TO 515-EXIT.
           PERFORM 516-SORT-ONE-PASS THRU 516-EXIT
               VARYING TA-IDX FROM 1 BY 1
               UNTIL TA-IDX > TA-ROWS-LOADED - 1.
       515-EXIT.
           EXIT.

       516-SORT-ONE-PASS.
           PERFORM 517-COMPARE-AND-SWAP THRU 517-EXIT
               VARYING TA-SRCH-IDX FROM 1 BY 1
               UNTIL TA-SRCH-IDX > TA-ROWS-LOADED - 1.
       516-EXIT.
           EXIT.

       517-COMPARE-AND-SWAP.
           IF TA-TOTAL-REVENUE(TA-SRCH-IDX) <
              TA-TOTAL-REVENUE(TA-SRCH-IDX + 1)
               MOVE TA-ROW(TA-SRCH-IDX) TO WS-TA-HOLD-ROW
               MOVE TA-ROW(TA-SRCH-IDX + 1) TO TA-ROW(TA-SRCH-IDX)
               MOVE WS-TA-HOLD-ROW TO TA-ROW(TA-SRCH-IDX + 1)
           END-IF.
       517-EXIT.
           EXIT.

       520-PRINT-ONE-TYPE.
           STRING TA-TYPE-NAME(TA-IDX) DELIMITED BY SIZE
                  INTO LL-LABEL.
           MOVE TA-TOTAL-REVENUE(TA-IDX) TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  RESERVATIONS" TO LL-LABEL.
           MOVE TA-RESV-COUNT(TA-IDX) TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  AVERAGE REVENUE" TO LL-LABEL.
           IF TA-RESV-COUNT(TA-IDX) > ZERO
               COMPUTE WS-EDIT-MONEY ROUNDED =
                   TA-TOTAL-REVENUE(TA-IDX) / TA-RESV-COUNT(TA-IDX)
           ELSE
               MOVE ZERO TO WS-EDIT-MONEY
           END-IF.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  AVERAGE DAILY RATE" TO LL-LABEL.
           IF TA-TOTAL-NIGHTS(TA-IDX) > ZERO
               COMPUTE WS-EDIT-MONEY ROUNDED =
                   TA-TOTAL-REVENUE(TA-IDX) / TA-TOTAL-NIGHTS(TA-IDX)
           ELSE
               MOVE ZERO TO WS-EDIT-MONEY
           END-IF.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       520-EXIT.
           EXIT.

      ****** PER-GUEST STAY COUNT/TOTAL SPENT, SORTED DESCENDING,
      ****** PLUS LOYALTY AGGREGATES AND AVERAGE REVENUE PER GUEST
       600-GUEST-DEMOGRAPHICS.
           MOVE "600-GUEST-DEMOGRAPHICS" TO PARA-NAME.
           MOVE "GUEST DEMOGRAPHICS REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           MOVE ZERO TO GA-ROWS-LOADED.
           PERFORM 605-ACCUM-ONE-GUEST-STAY THRU 605-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.
           PERFORM 615-SORT-GUEST-TABLE THRU 615-EXIT.

           PERFORM 620-PRINT-ONE-GUEST THRU 620-EXIT
               VARYING GA-IDX FROM 1 BY 1
               UNTIL GA-IDX > GA-ROWS-LOADED.

           PERFORM 625-TALLY-LOYALTY THRU 625-EXIT
               VARYING GS-IDX FROM 1 BY 1
               UNTIL GS-IDX > GUEST-ROWS-LOADED.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  LOYALTY GUEST COUNT" TO LL-LABEL.
           MOVE WS-GD-LOYALTY-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  AVERAGE LOYALTY POINTS" TO LL-LABEL.
           IF WS-GD-LOYALTY-COUNT > ZERO
               COMPUTE WS-EDIT-COUNT ROUNDED =
                   WS-GD-LOYALTY-POINT-SUM / WS-GD-LOYALTY-COUNT
           ELSE
               MOVE ZERO TO WS-EDIT-COUNT
           END-IF.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  TOTAL LOYALTY POINTS" TO LL-LABEL.
           MOVE WS-GD-LOYALTY-POINT-SUM TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  AVERAGE REVENUE PER GUEST" TO LL-LABEL.
           IF GA-ROWS-LOADED > ZERO
               COMPUTE WS-EDIT-MONEY ROUNDED =
                   WS-GD-TOTAL-REVENUE / GA-ROWS-LOADED
           ELSE
               MOVE ZERO TO WS-EDIT-MONEY
           END-IF.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       600-EXIT.
           EXIT.

       605-ACCUM-ONE-GUEST-STAY.
           IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
              OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
               GO TO 605-EXIT.
           PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
           IF LOOKUP-NOT-FOUND
               GO TO 605-EXIT.
           PERFORM 610-FIND-OR-ADD-GUEST THRU 610-EXIT.
           ADD 1 TO GA-STAY-COUNT(WS-LOOKUP-IDX).
           ADD RS-TOTAL-PRICE(RS-IDX) TO GA-TOTAL-SPENT(WS-LOOKUP-IDX).
           ADD RS-TOTAL-PRICE(RS-IDX) TO WS-GD-TOTAL-REVENUE.
       605-EXIT.
           EXIT.

       610-FIND-OR-ADD-GUEST.
           SET LOOKUP-NOT-FOUND TO TRUE.
           SET GA-SRCH-IDX TO 1.
           SEARCH GA-ROW
               AT END
                   ADD 1 TO GA-ROWS-LOADED
                   SET GA-IDX TO GA-ROWS-LOADED
                   MOVE RS-GUEST-ID(RS-IDX) TO GA-GUEST-ID(GA-IDX)
                   MOVE ZERO TO GA-STAY-COUNT(GA-IDX)
                   MOVE ZERO TO GA-TOTAL-SPENT(GA-IDX)
                   SET WS-LOOKUP-IDX TO GA-IDX
               WHEN GA-GUEST-ID(GA-SRCH-IDX) = RS-GUEST-ID(RS-IDX)
                   SET WS-LOOKUP-IDX TO GA-SRCH-IDX
           END-SEARCH.
       610-EXIT.
           EXIT.

       615-SORT-GUEST-TABLE.
           IF GA-ROWS-LOADED < 2
               GO TO 615-EXIT.
           PERFORM 616-SORT-ONE-PASS THRU 616-EXIT
               VARYING GA-IDX FROM 1 BY 1
               UNTIL GA-IDX > GA-ROWS-LOADED - 1.
       615-EXIT.
           EXIT.

       616-SORT-ONE-PASS.
           PERFORM 617-COMPARE-AND-SWAP THRU 617-EXIT
               VARYING GA-SRCH-IDX FROM 1 BY 1
               UNTIL GA-SRCH-IDX > GA-ROWS-LOADED - 1.
       616-EXIT.
           EXIT.

       617-COMPARE-AND-SWAP.
           IF GA-TOTAL-SPENT(GA-SRCH-IDX) <
              GA-TOTAL-SPENT(GA-SRCH-IDX + 1)
               MOVE GA-ROW(GA-SRCH-IDX) TO WS-GA-HOLD-ROW
               MOVE GA-ROW(GA-SRCH-IDX + 1) TO GA-ROW(GA-SRCH-IDX)
               MOVE WS-GA-HOLD-ROW TO GA-ROW(GA-SRCH-IDX + 1)
           END-IF.
       617-EXIT.
           EXIT.

       620-PRINT-ONE-GUEST.
           SET GS-SRCH-IDX TO 1.
           SEARCH GS-ROW
               AT END
                   MOVE "UNKNOWN GUEST" TO LL-LABEL
               WHEN GS-ID(GS-SRCH-IDX) = GA-GUEST-ID(GA-IDX)
                   STRING GS-FIRST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
                          " " DELIMITED BY SIZE
                          GS-LAST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
                          INTO LL-LABEL
           END-SEARCH.
           MOVE GA-TOTAL-SPENT(GA-IDX) TO WS-EDIT-MONEY.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  STAYS / AVG PER STAY" TO LL-LABEL.
           IF GA-STAY-COUNT(GA-IDX) > ZERO
               COMPUTE WS-EDIT-MONEY ROUNDED =
                   GA-TOTAL-SPENT(GA-IDX) / GA-STAY-COUNT(GA-IDX)
           ELSE
               MOVE ZERO TO WS-EDIT-MONEY
           END-IF.
           MOVE WS-EDIT-MONEY TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       620-EXIT.
           EXIT.

       625-TALLY-LOYALTY.
           IF GS-LOYALTY-POINTS(GS-IDX) > ZERO
               ADD 1 TO WS-GD-LOYALTY-COUNT
               ADD GS-LOYALTY-POINTS(GS-IDX) TO
                   WS-GD-LOYALTY-POINT-SUM
           END-IF.
       625-EXIT.
           EXIT.

      ****** COUNTS/PERCENTAGE PER HOUSEKEEPING STATUS, THEN A DETAIL
      ****** LIST OF ROOMS NOT "CLEAN" ORDERED FLOOR/ROOM
       700-HOUSEKEEPING-STATUS.
           MOVE "700-HOUSEKEEPING-STATUS" TO PARA-NAME.
           MOVE "HOUSEKEEPING STATUS REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           PERFORM 215-TALLY-HSKP-STATUS THRU 215-EXIT
               VARYING HK-IDX FROM 1 BY 1
               UNTIL HK-IDX > HSKP-ROWS-LOADED.
           MOVE ZERO TO HD-ROWS-LOADED.
           PERFORM 705-ACCUM-NOT-CLEAN THRU 705-EXIT
               VARYING HK-IDX FROM 1 BY 1
               UNTIL HK-IDX > HSKP-ROWS-LOADED.
           PERFORM 715-SORT-HSKP-DETAIL THRU 715-EXIT.

           PERFORM 230-PRINT-HSKP-STATUS THRU 230-EXIT.

           MOVE "  PERCENT CLEAN" TO LL-LABEL.
           IF HSKP-ROWS-LOADED > ZERO
               COMPUTE WS-EDIT-RATE2 ROUNDED =
                   WS-DS-HK-CLEAN-COUNT / HSKP-ROWS-LOADED * 100
           ELSE
               MOVE ZERO TO WS-EDIT-RATE2
           END-IF.
           MOVE WS-EDIT-RATE2 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.

           MOVE "ROOMS NOT CLEAN (FLOOR/ROOM ORDER)" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           PERFORM 720-PRINT-ONE-DETAIL THRU 720-EXIT
               VARYING HD-IDX FROM 1 BY 1
               UNTIL HD-IDX > HD-ROWS-LOADED.
       700-EXIT.
           EXIT.

       705-ACCUM-NOT-CLEAN.
           IF HK-CLEAN(HK-IDX)
               GO TO 705-EXIT.
           SET RM-SRCH-IDX TO 1.
           SEARCH RM-ROW
               AT END
                   GO TO 705-EXIT
               WHEN RM-ID(RM-SRCH-IDX) = HK-ROOM-ID(HK-IDX)
                   ADD 1 TO HD-ROWS-LOADED
                   SET HD-IDX TO HD-ROWS-LOADED
                   MOVE RM-FLOOR-NO(RM-SRCH-IDX) TO HD-FLOOR-NO(HD-IDX)
                   MOVE RM-NUMBER(RM-SRCH-IDX) TO HD-ROOM-NUMBER(HD-IDX)
                   MOVE HK-STATUS(HK-IDX) TO HD-STATUS(HD-IDX)
           END-SEARCH.
       705-EXIT.
           EXIT.

       715-SORT-HSKP-DETAIL.
           IF HD-ROWS-LOADED < 2
               GO TO 715-EXIT.
           PERFORM 716-SORT-ONE-PASS THRU 716-EXIT
               VARYING HD-IDX FROM 1 BY 1
               UNTIL HD-IDX > HD-ROWS-LOADED - 1.
       715-EXIT.
           EXIT.

       716-SORT-ONE-PASS.
           PERFORM 717-COMPARE-AND-SWAP THRU 717-EXIT
               VARYING HD-SRCH-IDX FROM 1 BY 1
               UNTIL HD-SRCH-IDX > HD-ROWS-LOADED - 1.
       716-EXIT.
           EXIT.

       717-COMPARE-AND-SWAP.
           IF HD-FLOOR-NO(HD-SRCH-IDX) > HD-FLOOR-NO(HD-SRCH-IDX + 1)
              OR (HD-FLOOR-NO(HD-SRCH-IDX) = HD-FLOOR-NO(HD-SRCH-IDX + 1)
                  AND HD-ROOM-NUMBER(HD-SRCH-IDX) >
                      HD-ROOM-NUMBER(HD-SRCH-IDX + 1))
               MOVE HD-ROW(HD-SRCH-IDX) TO WS-HD-HOLD-ROW
               MOVE HD-ROW(HD-SRCH-IDX + 1) TO HD-ROW(HD-SRCH-IDX)
               MOVE WS-HD-HOLD-ROW TO HD-ROW(HD-SRCH-IDX + 1)
           END-IF.
       717-EXIT.
           EXIT.

       720-PRINT-ONE-DETAIL.
           STRING "  ROOM " DELIMITED BY SIZE
                  HD-ROOM-NUMBER(HD-IDX) DELIMITED BY SIZE
                  " FLOOR " DELIMITED BY SIZE
                  INTO LL-LABEL.
           MOVE HD-STATUS(HD-IDX) TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       720-EXIT.
           EXIT.

      ****** CANCELLED RESERVATIONS BUCKETED BY NOTICE PERIOD.  THE
      ****** MASTER RECORD CARRIES NO SEPARATE CANCEL-DATE FIELD, SO
      ****** NOTICE IS MEASURED AGAINST THE REPORT'S PERIOD END DATE.
       800-CANCELLATION-ANALYSIS.
           MOVE "800-CANCELLATION-ANALYSIS" TO PARA-NAME.
           MOVE "CANCELLATION ANALYSIS REPORT" TO T1-REPORT-NAME.
           PERFORM 050-PRINT-TITLE THRU 050-EXIT.

           PERFORM 805-TALLY-ONE-CANCEL THRU 805-EXIT
               VARYING RS-IDX FROM 1 BY 1
               UNTIL RS-IDX > RESV-ROWS-LOADED.

           MOVE "LAST-MINUTE (<= 1 DAY NOTICE)" TO LL-LABEL.
           MOVE WS-CA-LASTMIN-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "SHORT NOTICE (2-7 DAYS)" TO LL-LABEL.
           MOVE WS-CA-SHORT-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "LONG NOTICE (> 7 DAYS)" TO LL-LABEL.
           MOVE WS-CA-LONG-COUNT TO WS-EDIT-COUNT.
           MOVE WS-EDIT-COUNT TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.

           MOVE "SUMMARY:" TO LL-LABEL.
           MOVE SPACES TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
           MOVE "  CANCELLATION RATE PCT" TO LL-LABEL.
           IF WS-CA-BOOKED-COUNT > ZERO
               COMPUTE WS-EDIT-RATE2 ROUNDED =
                   WS-CA-CANCEL-COUNT / WS-CA-BOOKED-COUNT * 100
           ELSE
               MOVE ZERO TO WS-EDIT-RATE2
           END-IF.
           MOVE WS-EDIT-RATE2 TO LL-VALUE.
           PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
       800-EXIT.
           EXIT.

       805-TALLY-ONE-CANCEL.
           IF RS-BOOKING-DATE(RS-IDX) < WS-PERIOD-START
              OR RS-BOOKING-DATE(RS-IDX) > WS-PERIOD-END
               GO TO 805-EXIT.
           ADD 1 TO WS-CA-BOOKED-COUNT.
           IF NOT RS-CANCELLED(RS-IDX)
               GO TO 805-EXIT.
           ADD 1 TO WS-CA-CANCEL-COUNT.
           CALL "DATEDIF" USING RS-BOOKING-DATE(RS-IDX) WS-PERIOD-END
                                 LK-NIGHTS-HOLD.
           IF LK-NIGHTS-HOLD NOT GREATER THAN 1
               ADD 1 TO WS-CA-LASTMIN-COUNT
           ELSE IF LK-NIGHTS-HOLD NOT GREATER THAN 7
               ADD 1 TO WS-CA-SHORT-COUNT
           ELSE
               ADD 1 TO WS-CA-LONG-COUNT
           END-IF.
       805-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE HOTEL-FILE, ROOM-FILE, RESERVATION-FILE, GUEST-FILE,
                 TRANSACTION-FILE, HOUSEKEEPING-FILE, REPORT-FILE,
                 SYSOUT.
           DISPLAY "******** NORMAL END OF JOB HTLRPTS ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           DISPLAY "*** ABNORMAL END OF JOB-HTLRPTS ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
       1000-EXIT.
           EXIT.
