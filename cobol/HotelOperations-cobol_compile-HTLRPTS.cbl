000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  HTLRPTS.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - DAILY STATUS AND FINANCIAL  HR0001
001600*                   SUMMARY REPORTS ONLY.                         HR0002
001700*    02/02/95  AHK  ADDED OCCUPANCY ANALYSIS AND REVENUE BY ROOM   HR0003
001800*                   TYPE REPORTS PER OPS REQUEST.                 HR0004
001900*    09/23/97  AHK  ADDED GUEST DEMOGRAPHICS AND HOUSEKEEPING      HR0005
002000*                   STATUS REPORTS.                               HR0006
002100*    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  HR0007
002200*                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.   HR0008
002300*    03/21/06  TGD  ADDED CANCELLATION ANALYSIS REPORT - FINANCE   HR0009
002400*                   WANTS NOTICE-PERIOD BUCKETS MONTHLY.          HR0010
002500*    04/02/11  TGD  WEEKLY/MONTHLY/QUARTERLY/YEARLY PERIOD CODES   HR0011
002600*                   ADDED ALONGSIDE THE ORIGINAL CUSTOM RANGE.     HR0012
002700******************************************************************
002800*  SEVEN REPORTS SELECTED BY ONE CONTROL CARD - DAILY STATUS,     *
002900*  FINANCIAL SUMMARY, OCCUPANCY ANALYSIS, REVENUE BY ROOM TYPE,    *
003000*  GUEST DEMOGRAPHICS, HOUSEKEEPING STATUS, CANCELLATION          *
003100*  ANALYSIS.  ROOM/RESERVATION/GUEST/TRANSACTION/HOUSEKEEPING      *
003200*  MASTERS ARE LOADED ONCE INTO WORKING-STORAGE TABLES, SAME AS    *
003300*  DALYRPT, AND EVERY REPORT WORKS FROM THOSE TABLES.              *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600         ASSIGN TO UT-S-SYSOUT
004700         ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT CONTROL-CARD-FILE
005000         ASSIGN TO UT-S-CTLCARD
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT HOTEL-FILE
005400         ASSIGN TO UT-S-HOTELIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS HTCODE.
005700
005800     SELECT ROOM-FILE
005900         ASSIGN TO UT-S-ROOMIN
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS RMCODE.
006200
006300     SELECT RESERVATION-FILE
006400         ASSIGN TO UT-S-RESVIN
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS RSCODE.
006700
006800     SELECT GUEST-FILE
006900         ASSIGN TO UT-S-GUESTIN
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS GSCODE.
007200
007300     SELECT TRANSACTION-FILE
007400         ASSIGN TO UT-S-TRANIN
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS TNCODE.
007700
007800     SELECT HOUSEKEEPING-FILE
007900         ASSIGN TO UT-S-HSKPIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS HKCODE.
008200
008300     SELECT REPORT-FILE
008400         ASSIGN TO UT-S-RPTOUT
008500         ORGANIZATION IS SEQUENTIAL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                      PIC X(132).
009600
009700****** HOTEL ID, WHICH REPORT, AND HOW TO RESOLVE THE PERIOD
009800 FD  CONTROL-CARD-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE OMITTED
010100     RECORD CONTAINS 40 CHARACTERS
010200     DATA RECORD IS CONTROL-CARD-REC.
010300 01  CONTROL-CARD-REC.
010400     05  CC-HOTEL-ID                   PIC 9(06).
010500     05  CC-REPORT-TYPE                PIC 9(01).
010600         88  CC-DAILY-STATUS           VALUE 1.
010700         88  CC-FINANCIAL-SUMMARY      VALUE 2.
010800         88  CC-OCCUPANCY-ANALYSIS     VALUE 3.
010900         88  CC-REVENUE-BY-TYPE        VALUE 4.
011000         88  CC-GUEST-DEMOGRAPHICS     VALUE 5.
011100         88  CC-HOUSEKEEPING-STATUS    VALUE 6.
011200         88  CC-CANCELLATION-ANALYSIS  VALUE 7.
011300     05  CC-PERIOD-TYPE                PIC X(01).
011400         88  CC-PERIOD-DAILY           VALUE "D".
011500         88  CC-PERIOD-WEEKLY          VALUE "W".
011600         88  CC-PERIOD-MONTHLY         VALUE "M".
011700         88  CC-PERIOD-QUARTERLY       VALUE "Q".
011800         88  CC-PERIOD-YEARLY          VALUE "Y".
011900         88  CC-PERIOD-CUSTOM          VALUE "C".
012000     05  CC-AS-OF-DATE                 PIC X(10).
012100     05  CC-CUSTOM-START               PIC X(10).
012200     05  CC-CUSTOM-END                 PIC X(10).
012300
012400 FD  HOTEL-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE OMITTED
012700     RECORD CONTAINS 90 CHARACTERS
012800     DATA RECORD IS HOTEL-FILE-REC.
012900 01  HOTEL-FILE-REC.
013000     COPY HOTELREC.
013100
013200 FD  ROOM-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 62 CHARACTERS
013600     DATA RECORD IS ROOM-FILE-REC.
013700 01  ROOM-FILE-REC.
013800     COPY ROOMMSTR.
013900
014000 FD  RESERVATION-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 85 CHARACTERS
014400     DATA RECORD IS RESERVATION-FILE-REC.
014500 01  RESERVATION-FILE-REC.
014600     COPY RESVREC.
014700
014800 FD  GUEST-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 178 CHARACTERS
015200     DATA RECORD IS GUEST-FILE-REC.
015300 01  GUEST-FILE-REC.
015400     COPY GUESTREC.
015500
015600 FD  TRANSACTION-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 98 CHARACTERS
016000     DATA RECORD IS TRANSACTION-FILE-REC.
016100 01  TRANSACTION-FILE-REC.
016200     COPY TRANREC.
016300
016400 FD  HOUSEKEEPING-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE OMITTED
016700     RECORD CONTAINS 70 CHARACTERS
016800     DATA RECORD IS HOUSEKEEPING-FILE-REC.
016900 01  HOUSEKEEPING-FILE-REC.
017000     COPY HSKPREC.
017100
017200 FD  REPORT-FILE
017300     RECORDING MODE IS F
017400     LABEL RECORDS ARE STANDARD
017500     RECORD CONTAINS 132 CHARACTERS
017600     DATA RECORD IS REPORT-REC.
017700 01  REPORT-REC                       PIC X(132).
017800
017900 WORKING-STORAGE SECTION.
018000
018100 01  FILE-STATUS-CODES.
018200     05  HTCODE                   PIC X(2).
018300     05  RMCODE                   PIC X(2).
018400     05  RSCODE                   PIC X(2).
018500     05  GSCODE                   PIC X(2).
018600     05  TNCODE                   PIC X(2).
018700     05  HKCODE                   PIC X(2).
018800
018900 77  WS-DATE                      PIC 9(6).
019000 77  WS-PERIOD-START              PIC X(10).
019100 77  WS-PERIOD-END                 PIC X(10).
019200 77  WS-HOTEL-FOUND-SW             PIC X(01) VALUE "N".
019300     88  WS-HOTEL-WAS-FOUND        VALUE "Y".
019400 77  WS-VALIDATION-FAILED-SW       PIC X(01) VALUE "N".
019500     88  VALIDATION-FAILED         VALUE "Y".
019600 01  WS-HOTEL-SAVE.
019700     05  WS-HOTEL-NAME            PIC X(30).
019800     05  WS-HOTEL-TOTAL-ROOMS     PIC 9(04).
019900 01  WS-HOTEL-SAVE-R REDEFINES WS-HOTEL-SAVE.
020000     05  FILLER                   PIC X(30).
020100     05  WS-HOTEL-TOTAL-ROOMS-X   PIC X(04).
020200
020300 01  ROOM-TABLE.
020400     05  RM-ROW OCCURS 500 TIMES
020500                 INDEXED BY RM-IDX RM-SRCH-IDX.
020600         10  RM-ID                PIC 9(06).
020700         10  RM-HOTEL-ID          PIC 9(06).
020800         10  RM-FLOOR-NO          PIC 9(03).
020900         10  RM-NUMBER            PIC X(06).
021000         10  RM-TYPE-NAME         PIC X(12).
021100         10  RM-STATUS            PIC X(12).
021200             88  RM-AVAILABLE     VALUE "available   ".
021300             88  RM-OCCUPIED      VALUE "occupied    ".
021400             88  RM-RESERVED      VALUE "reserved    ".
021500             88  RM-MAINTENANCE   VALUE "maintenance ".
021600         10  RM-PRICE-NIGHT       PIC S9(07)V99.
021700         10  RM-MAX-OCC           PIC 9(02).
021800         10  FILLER               PIC X(04).
021900
022000 01  RESV-TABLE.
022100     05  RS-ROW OCCURS 3000 TIMES
022200                 INDEXED BY RS-IDX RS-SRCH-IDX.
022300         10  RS-ID                PIC 9(06).
022400         10  RS-ROOM-ID           PIC 9(06).
022500         10  RS-GUEST-ID          PIC 9(06).
022600         10  RS-CHECK-IN          PIC X(10).
022700         10  RS-CHECK-OUT         PIC X(10).
022800         10  RS-STATUS            PIC X(12).
022900             88  RS-CONFIRMED     VALUE "confirmed   ".
023000             88  RS-CHECKED-IN    VALUE "checked_in  ".
023100             88  RS-CHECKED-OUT   VALUE "checked_out ".
023200             88  RS-CANCELLED     VALUE "cancelled   ".
023300         10  RS-TOTAL-PRICE       PIC S9(07)V99.
023400         10  RS-BOOKING-DATE      PIC X(10).
023500         10  RS-PAY-STATUS        PIC X(12).
023600         10  FILLER               PIC X(04).
023700
023800 01  GUEST-TABLE.
023900     05  GS-ROW OCCURS 1000 TIMES
024000                 INDEXED BY GS-IDX GS-SRCH-IDX.
024100         10  GS-ID                PIC 9(06).
024200         10  GS-FIRST-NAME        PIC X(20).
024300         10  GS-LAST-NAME         PIC X(20).
024400         10  GS-LOYALTY-POINTS    PIC 9(06).
024500         10  FILLER               PIC X(04).
024600
024700 01  TRAN-TABLE.
024800     05  TN-ROW OCCURS 4000 TIMES
024900                 INDEXED BY TN-IDX TN-SRCH-IDX.
025000         10  TN-ID                PIC 9(06).
025100         10  TN-RES-ID            PIC 9(06).
025200         10  TN-AMOUNT            PIC S9(07)V99.
025300         10  TN-TYPE              PIC X(10).
025400             88  TN-PAYMENT       VALUE "payment   ".
025500             88  TN-REFUND        VALUE "refund    ".
025600             88  TN-CHARGE        VALUE "charge    ".
025700         10  TN-PAY-METHOD        PIC X(13).
025800         10  TN-DATE              PIC X(10).
025900         10  TN-DESC              PIC X(40).
026000         10  FILLER               PIC X(04).
026100
026200 01  HSKP-TABLE.
026300     05  HK-ROW OCCURS 500 TIMES
026400                 INDEXED BY HK-IDX HK-SRCH-IDX.
026500         10  HK-ROOM-ID           PIC 9(06).
026600         10  HK-STATUS            PIC X(12).
026700             88  HK-CLEAN         VALUE "clean       ".
026800             88  HK-DIRTY         VALUE "dirty       ".
026900             88  HK-IN-PROGRESS   VALUE "in_progress ".
027000         10  HK-LAST-CLEANED      PIC X(10).
027100         10  FILLER               PIC X(04).
027200
027300 01  TABLE-ROW-COUNTS.
027400     05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
027500     05  RESV-ROWS-LOADED         PIC 9(05) COMP.
027600     05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
027700     05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
027800     05  HSKP-ROWS-LOADED         PIC 9(05) COMP.
027900     05  FILLER                  PIC X(04).
028000
028100****** 200-DAILY-STATUS COUNTERS
028200 01  DAILY-STATUS-COUNTERS.
028300     05  WS-DS-AVAIL-COUNT        PIC 9(05) COMP VALUE ZERO.
028400     05  WS-DS-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
028500     05  WS-DS-RESERVED-COUNT     PIC 9(05) COMP VALUE ZERO.
028600     05  WS-DS-MAINT-COUNT        PIC 9(05) COMP VALUE ZERO.
028700     05  WS-DS-CONFIRMED-COUNT    PIC 9(05) COMP VALUE ZERO.
028800     05  WS-DS-CHECKEDIN-COUNT    PIC 9(05) COMP VALUE ZERO.
028900     05  WS-DS-HK-CLEAN-COUNT     PIC 9(05) COMP VALUE ZERO.
029000     05  WS-DS-HK-DIRTY-COUNT     PIC 9(05) COMP VALUE ZERO.
029100     05  WS-DS-HK-PROG-COUNT      PIC 9(05) COMP VALUE ZERO.
029200
029300****** 300-FINANCIAL-SUMMARY ACCUMULATORS
029400 01  FINANCIAL-SUMMARY-ACCUMS.
029500     05  WS-FS-PAYMENT-TOTAL      PIC S9(09)V99 COMP-3 VALUE ZERO.
029600     05  WS-FS-REFUND-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
029700     05  WS-FS-CHARGE-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
029800     05  WS-FS-ADR-SUM            PIC S9(09)V99 COMP-3 VALUE ZERO.
029900     05  WS-FS-STAY-COUNT         PIC 9(05) COMP VALUE ZERO.
030000     05  WS-FS-CARD-TOTAL         PIC S9(09)V99 COMP-3 VALUE ZERO.
030100     05  WS-FS-CASH-TOTAL         PIC S9(09)V99 COMP-3 VALUE ZERO.
030200     05  WS-FS-TRANSFER-TOTAL     PIC S9(09)V99 COMP-3 VALUE ZERO.
030300
030400****** 400-OCCUPANCY-ANALYSIS ACCUMULATORS
030500 01  OCCUPANCY-ANALYSIS-ACCUMS.
030600     05  WS-OA-CHECKIN-COUNT      PIC 9(05) COMP VALUE ZERO.
030700     05  WS-OA-CHECKOUT-COUNT     PIC 9(05) COMP VALUE ZERO.
030800     05  WS-OA-STAY-COUNT         PIC 9(05) COMP VALUE ZERO.
030900     05  WS-OA-NIGHTS-SUM         PIC 9(07) COMP VALUE ZERO.
031000
031100****** 500-REVENUE-BY-TYPE GRAND TOTAL AND SORT HOLD AREA
031200 01  WS-RT-GRAND-TOTAL            PIC S9(09)V99 COMP-3 VALUE ZERO.
031300 01  WS-TA-HOLD-ROW.
031400     05  WS-TA-HOLD-TYPE-NAME     PIC X(12).
031500     05  WS-TA-HOLD-RESV-COUNT    PIC 9(05) COMP.
031600     05  WS-TA-HOLD-TOTAL-REV     PIC S9(09)V99 COMP-3.
031700     05  WS-TA-HOLD-TOTAL-NIGHTS  PIC 9(07) COMP.
031800
031900****** 600-GUEST-DEMOGRAPHICS ACCUMULATORS AND SORT HOLD AREA
032000 01  GUEST-DEMOGRAPHICS-ACCUMS.
032100     05  WS-GD-TOTAL-REVENUE      PIC S9(09)V99 COMP-3 VALUE ZERO.
032200     05  WS-GD-LOYALTY-COUNT      PIC 9(05) COMP VALUE ZERO.
032300     05  WS-GD-LOYALTY-POINT-SUM  PIC 9(08) COMP VALUE ZERO.
032400 01  WS-GA-HOLD-ROW.
032500     05  WS-GA-HOLD-GUEST-ID      PIC 9(06).
032600     05  WS-GA-HOLD-STAY-COUNT    PIC 9(05) COMP.
032700     05  WS-GA-HOLD-TOTAL-SPENT   PIC S9(09)V99 COMP-3.
032800
032900****** 700-HOUSEKEEPING-STATUS DETAIL-LIST SORT HOLD AREA
033000 01  WS-HD-HOLD-ROW.
033100     05  WS-HD-HOLD-FLOOR-NO      PIC 9(03).
033200     05  WS-HD-HOLD-ROOM-NUMBER   PIC X(06).
033300     05  WS-HD-HOLD-STATUS        PIC X(12).
033400
033500****** 800-CANCELLATION-ANALYSIS COUNTERS
033600 01  CANCELLATION-ANALYSIS-COUNTERS.
033700     05  WS-CA-BOOKED-COUNT       PIC 9(05) COMP VALUE ZERO.
033800     05  WS-CA-CANCEL-COUNT       PIC 9(05) COMP VALUE ZERO.
033900     05  WS-CA-LASTMIN-COUNT      PIC 9(05) COMP VALUE ZERO.
034000     05  WS-CA-SHORT-COUNT        PIC 9(05) COMP VALUE ZERO.
034100     05  WS-CA-LONG-COUNT         PIC 9(05) COMP VALUE ZERO.
034200
034300****** TYPE-REVENUE ACCUMULATOR - U5 REVENUE BY ROOM TYPE
034400 01  TYPE-ACCUM-TABLE.
034500     05  TA-ROW OCCURS 20 TIMES
034600                 INDEXED BY TA-IDX TA-SRCH-IDX.
034700         10  TA-TYPE-NAME         PIC X(12).
034800         10  TA-RESV-COUNT        PIC 9(05) COMP.
034900         10  TA-TOTAL-REVENUE     PIC S9(09)V99 COMP-3.
035000         10  TA-TOTAL-NIGHTS      PIC 9(07) COMP.
035100 01  TA-ROWS-LOADED               PIC 9(03) COMP.
035200
035300****** GUEST-SPEND ACCUMULATOR - U5 GUEST DEMOGRAPHICS
035400 01  GUEST-ACCUM-TABLE.
035500     05  GA-ROW OCCURS 1000 TIMES
035600                 INDEXED BY GA-IDX GA-SRCH-IDX.
035700         10  GA-GUEST-ID          PIC 9(06).
035800         10  GA-STAY-COUNT        PIC 9(05) COMP.
035900         10  GA-TOTAL-SPENT       PIC S9(09)V99 COMP-3.
036000 01  GA-ROWS-LOADED               PIC 9(05) COMP.
036100
036200****** NOT-CLEAN HOUSEKEEPING DETAIL LIST - SORTED FLOOR/ROOM
036300 01  HSKP-DETAIL-TABLE.
036400     05  HD-ROW OCCURS 500 TIMES
036500                 INDEXED BY HD-IDX HD-SRCH-IDX.
036600         10  HD-FLOOR-NO          PIC 9(03).
036700         10  HD-ROOM-NUMBER       PIC X(06).
036800         10  HD-STATUS            PIC X(12).
036900 01  HD-ROWS-LOADED                PIC 9(05) COMP.
037000
037100 01  WS-LOOKUP-RESULT.
037200     05  WS-LOOKUP-SW             PIC X(01) VALUE "N".
037300         88  LOOKUP-FOUND         VALUE "Y".
037400         88  LOOKUP-NOT-FOUND     VALUE "N".
037500     05  WS-LOOKUP-IDX            PIC 9(05) COMP.
037600
037700 01  LK-NIGHTS-HOLD                PIC S9(05) COMP.
037800 01  LK-NIGHTS-HOLD-R REDEFINES LK-NIGHTS-HOLD.
037900     05  FILLER                    PIC X(04).
038000
038100****** GENERAL DAY-STEP WORK - USED FOR BOTH TRAILING-PERIOD
038200****** START CALCULATION AND OCCUPANCY-ANALYSIS DAY-BY-DAY LOOP
038300 01  DAYS-IN-MONTH-TABLE.
038400     05  DIM-ROW OCCURS 12 TIMES
038500                  INDEXED BY DIM-IDX.
038600         10  DAYS-IN-MO           PIC 9(02).
038700 01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
038800     05  FILLER               PIC 9(02) VALUE 31.
038900     05  FILLER               PIC 9(02) VALUE 28.
039000     05  FILLER               PIC 9(02) VALUE 31.
039100     05  FILLER               PIC 9(02) VALUE 30.
039200     05  FILLER               PIC 9(02) VALUE 31.
039300     05  FILLER               PIC 9(02) VALUE 30.
039400     05  FILLER               PIC 9(02) VALUE 31.
039500     05  FILLER               PIC 9(02) VALUE 31.
039600     05  FILLER               PIC 9(02) VALUE 30.
039700     05  FILLER               PIC 9(02) VALUE 31.
039800     05  FILLER               PIC 9(02) VALUE 30.
039900     05  FILLER               PIC 9(02) VALUE 31.
040000
040100 01  STEP-DATE-WORK.
040200     05  WS-SD-YEAR               PIC 9(04).
040300     05  WS-SD-MONTH              PIC 9(02).
040400     05  WS-SD-DAY                PIC 9(02).
040500     05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
040600     05  WS-SD-DAYS-PRIOR-MONTH   PIC 9(02).
040700     05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
040800         88  SD-IS-LEAP           VALUE "Y".
040900     05  WS-SD-DIV-4              PIC 9(04) COMP.
041000     05  WS-SD-DIV-100            PIC 9(04) COMP.
041100     05  WS-SD-DIV-400            PIC 9(04) COMP.
041200     05  WS-SD-REM-4              PIC 9(04) COMP.
041300     05  WS-SD-REM-100            PIC 9(04) COMP.
041400     05  WS-SD-REM-400            PIC 9(04) COMP.
041500     05  WS-SD-STEP-WORK-DATE     PIC X(10).
041600     05  WS-SD-DAYS-BACK          PIC 9(03) COMP.
041700     05  WS-SD-BACK-IDX           PIC 9(03) COMP.
041750     05  FILLER                   PIC X(04).
041800
041900****** PAGINATED PRINT - SAME IDIOM AS DALYRPT
042000 01  WS-LINES                     PIC 9(03) COMP VALUE 99.
042100 01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.
042200
042300 01  WS-RPT-TITLE-1.
042400     05  FILLER                   PIC X(06) VALUE SPACES.
042500     05  T1-REPORT-NAME           PIC X(30).
042600     05  FILLER                   PIC X(04) VALUE SPACES.
042700     05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
042800     05  T1-HOTEL-ID              PIC 9(06).
042900     05  FILLER                   PIC X(02) VALUE SPACES.
043000     05  FILLER                   PIC X(74) VALUE SPACES.
043100
043200 01  WS-RPT-RULE-LINE              PIC X(132)
043300                  VALUE ALL "=".
043400
043500 01  WS-RPT-LABEL-LINE.
043600     05  LL-LABEL                 PIC X(40).
043700     05  LL-VALUE                 PIC X(40).
043800     05  FILLER                   PIC X(52).
043900
044000 01  WS-EDIT-COUNT                PIC ZZZZ9.
044100 01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
044200 01  WS-EDIT-RATE1                PIC ZZ9.9-.
044300 01  WS-EDIT-RATE2                PIC ZZ9.99-.
044400
044500 COPY ABENDREC.
044600
044700 PROCEDURE DIVISION.
044800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044900     IF NOT VALIDATION-FAILED
045000         PERFORM 100-MAINLINE THRU 100-EXIT
045100     END-IF.
045200     PERFORM 900-CLEANUP THRU 900-EXIT.
045300     MOVE ZERO TO RETURN-CODE.
045400     GOBACK.
045500
045600 000-HOUSEKEEPING.
045700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045800     DISPLAY "******** BEGIN JOB HTLRPTS ********".
045900     ACCEPT WS-DATE FROM DATE.
046000     OPEN INPUT CONTROL-CARD-FILE.
046100     READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
046200         AT END
046300         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
046400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
046500     END-READ.
046600     CLOSE CONTROL-CARD-FILE.
046700
046800     OPEN INPUT HOTEL-FILE.
046900     OPEN INPUT ROOM-FILE.
047000     OPEN INPUT RESERVATION-FILE.
047100     OPEN INPUT GUEST-FILE.
047200     OPEN INPUT TRANSACTION-FILE.
047300     OPEN INPUT HOUSEKEEPING-FILE.
047400     OPEN OUTPUT REPORT-FILE.
047500     OPEN OUTPUT SYSOUT.
047600
047700     PERFORM 180-FIND-HOTEL THRU 180-EXIT.
047800     PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
047900     PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
048000     PERFORM 220-LOAD-GUEST-TABLE THRU 220-EXIT.
048100     PERFORM 230-LOAD-TRAN-TABLE THRU 230-EXIT.
048200     PERFORM 240-LOAD-HSKP-TABLE THRU 240-EXIT.
048300     PERFORM 100-VALIDATE-PERIOD THRU 100-VALIDATE-EXIT.
048400 000-EXIT.
048500     EXIT.
048600
048700 180-FIND-HOTEL.
048800     MOVE "N" TO WS-HOTEL-FOUND-SW.
048900     PERFORM 185-READ-ONE-HOTEL THRU 185-EXIT
049000         UNTIL HTCODE = "10" OR WS-HOTEL-WAS-FOUND.
049100 180-EXIT.
049200     EXIT.
049300
049400 185-READ-ONE-HOTEL.
049500     READ HOTEL-FILE INTO HOTEL-MASTER-REC
049600         AT END
049700         MOVE "10" TO HTCODE
049800         GO TO 185-EXIT
049900     END-READ.
050000     IF HOTEL-ID = CC-HOTEL-ID
050100         MOVE "Y" TO WS-HOTEL-FOUND-SW
050200         MOVE HOTEL-NAME TO WS-HOTEL-NAME
050300         MOVE HOTEL-TOTAL-ROOMS TO WS-HOTEL-TOTAL-ROOMS
050400     END-IF.
050500 185-EXIT.
050600     EXIT.
050700
050800 200-LOAD-ROOM-TABLE.
050900     MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
051000     MOVE ZERO TO ROOM-ROWS-LOADED.
051100     PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
051200         UNTIL RMCODE = "10".
051300 200-EXIT.
051400     EXIT.
051500
051600 205-LOAD-ONE-ROOM.
051700     READ ROOM-FILE INTO ROOM-MASTER-REC
051800         AT END
051900         MOVE "10" TO RMCODE
052000         GO TO 205-EXIT
052100     END-READ.
052200     IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
052300         GO TO 205-EXIT.
052400     ADD 1 TO ROOM-ROWS-LOADED.
052500     SET RM-IDX TO ROOM-ROWS-LOADED.
052600     MOVE ROOM-ID TO RM-ID(RM-IDX).
052700     MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
052800     MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
052900     MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
053000     MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
053100     MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
053200     MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
053300     MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
053400 205-EXIT.
053500     EXIT.
053600
053700 210-LOAD-RESV-TABLE.
053800     MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
053900     MOVE ZERO TO RESV-ROWS-LOADED.
054000     PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
054100         UNTIL RSCODE = "10".
054200 210-EXIT.
054300     EXIT.
054400
054500 215-LOAD-ONE-RESV.
054600     READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
054700         AT END
054800         MOVE "10" TO RSCODE
054900         GO TO 215-EXIT
055000     END-READ.
055100     ADD 1 TO RESV-ROWS-LOADED.
055200     SET RS-IDX TO RESV-ROWS-LOADED.
055300     MOVE RES-ID TO RS-ID(RS-IDX).
055400     MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
055500     MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
055600     MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
055700     MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
055800     MOVE RES-STATUS TO RS-STATUS(RS-IDX).
055900     MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
056000     MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
056100     MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
056200 215-EXIT.
056300     EXIT.
056400
056500 220-LOAD-GUEST-TABLE.
056600     MOVE "220-LOAD-GUEST-TABLE" TO PARA-NAME.
056700     MOVE ZERO TO GUEST-ROWS-LOADED.
056800     PERFORM 225-LOAD-ONE-GUEST THRU 225-EXIT
056900         UNTIL GSCODE = "10".
057000 220-EXIT.
057100     EXIT.
057200
057300 225-LOAD-ONE-GUEST.
057400     READ GUEST-FILE INTO GUEST-MASTER-REC
057500         AT END
057600         MOVE "10" TO GSCODE
057700         GO TO 225-EXIT
057800     END-READ.
057900     ADD 1 TO GUEST-ROWS-LOADED.
058000     SET GS-IDX TO GUEST-ROWS-LOADED.
058100     MOVE GST-ID TO GS-ID(GS-IDX).
058200     MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
058300     MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
058400     MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
058500 225-EXIT.
058600     EXIT.
058700
058800 230-LOAD-TRAN-TABLE.
058900     MOVE "230-LOAD-TRAN-TABLE" TO PARA-NAME.
059000     MOVE ZERO TO TRAN-ROWS-LOADED.
059100     PERFORM 235-LOAD-ONE-TRAN THRU 235-EXIT
059200         UNTIL TNCODE = "10".
059300 230-EXIT.
059400     EXIT.
059500
059600 235-LOAD-ONE-TRAN.
059700     READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
059800         AT END
059900         MOVE "10" TO TNCODE
060000         GO TO 235-EXIT
060100     END-READ.
060200     ADD 1 TO TRAN-ROWS-LOADED.
060300     SET TN-IDX TO TRAN-ROWS-LOADED.
060400     MOVE TRN-ID TO TN-ID(TN-IDX).
060500     MOVE TRN-RES-ID TO TN-RES-ID(TN-IDX).
060600     MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
060700     MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
060800     MOVE TRN-PAY-METHOD TO TN-PAY-METHOD(TN-IDX).
060900     MOVE TRN-DATE TO TN-DATE(TN-IDX).
061000     MOVE TRN-DESC TO TN-DESC(TN-IDX).
061100 235-EXIT.
061200     EXIT.
061300
061400 240-LOAD-HSKP-TABLE.
061500     MOVE "240-LOAD-HSKP-TABLE" TO PARA-NAME.
061600     MOVE ZERO TO HSKP-ROWS-LOADED.
061700     PERFORM 245-LOAD-ONE-HSKP THRU 245-EXIT
061800         UNTIL HKCODE = "10".
061900 240-EXIT.
062000     EXIT.
062100
062200 245-LOAD-ONE-HSKP.
062300     READ HOUSEKEEPING-FILE INTO HOUSEKEEPING-MASTER-REC
062400         AT END
062500         MOVE "10" TO HKCODE
062600         GO TO 245-EXIT
062700     END-READ.
062800     PERFORM 246-FIND-ROOM-BY-ID THRU 246-EXIT.
062900     IF LOOKUP-NOT-FOUND
063000         GO TO 245-EXIT.
063100     ADD 1 TO HSKP-ROWS-LOADED.
063200     SET HK-IDX TO HSKP-ROWS-LOADED.
063300     MOVE HK-ROOM-ID IN HOUSEKEEPING-MASTER-REC
063400         TO HK-ROOM-ID(HK-IDX).
063500     MOVE HK-STATUS IN HOUSEKEEPING-MASTER-REC
063600         TO HK-STATUS(HK-IDX).
063700     MOVE HK-LAST-CLEANED IN HOUSEKEEPING-MASTER-REC
063800         TO HK-LAST-CLEANED(HK-IDX).
063900 245-EXIT.
064000     EXIT.
064100
064200 246-FIND-ROOM-BY-ID.
064300     SET LOOKUP-NOT-FOUND TO TRUE.
064400     SET RM-SRCH-IDX TO 1.
064500     SEARCH RM-ROW
064600         AT END
064700             GO TO 246-EXIT
064800         WHEN RM-ID(RM-SRCH-IDX) =
064900              HK-ROOM-ID IN HOUSEKEEPING-MASTER-REC
065000             SET WS-LOOKUP-IDX TO RM-SRCH-IDX
065100             SET LOOKUP-FOUND TO TRUE
065200     END-SEARCH.
065300 246-EXIT.
065400     EXIT.
065500
065600****** RESOLVES THE REPORTING WINDOW FOR EVERY PERIOD CODE AND
065700****** EDITS THE HOTEL ID / CUSTOM-RANGE FIELDS
065800 100-VALIDATE-PERIOD.
065900     MOVE "100-VALIDATE-PERIOD" TO PARA-NAME.
066000     MOVE "N" TO WS-VALIDATION-FAILED-SW.
066100
066200     IF NOT WS-HOTEL-WAS-FOUND
066300         MOVE "Y" TO WS-VALIDATION-FAILED-SW
066400         GO TO 100-VALIDATE-EXIT.
066500
066600     IF CC-PERIOD-CUSTOM
066700         PERFORM 110-VALIDATE-CUSTOM-RANGE THRU 110-EXIT
066800         GO TO 100-VALIDATE-EXIT.
066900
067000     MOVE CC-AS-OF-DATE TO WS-PERIOD-END.
067100     IF CC-PERIOD-DAILY
067200         MOVE 0 TO WS-SD-DAYS-BACK
067300     ELSE IF CC-PERIOD-WEEKLY
067400         MOVE 6 TO WS-SD-DAYS-BACK
067500     ELSE IF CC-PERIOD-MONTHLY
067600         MOVE 29 TO WS-SD-DAYS-BACK
067700     ELSE IF CC-PERIOD-QUARTERLY
067800         MOVE 89 TO WS-SD-DAYS-BACK
067900     ELSE IF CC-PERIOD-YEARLY
068000         MOVE 364 TO WS-SD-DAYS-BACK
068100     ELSE
068200         MOVE "Y" TO WS-VALIDATION-FAILED-SW
068300         GO TO 100-VALIDATE-EXIT
068400     END-IF.
068500     MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
068600     PERFORM 120-SUBTRACT-ONE-DAY THRU 120-EXIT
068700         VARYING WS-SD-BACK-IDX FROM 1 BY 1
068800         UNTIL WS-SD-BACK-IDX > WS-SD-DAYS-BACK.
068900     MOVE WS-SD-STEP-WORK-DATE TO WS-PERIOD-START.
069000 100-VALIDATE-EXIT.
069100     EXIT.
069200
069300 110-VALIDATE-CUSTOM-RANGE.
069400     IF CC-CUSTOM-START > CC-CUSTOM-END
069500         MOVE "Y" TO WS-VALIDATION-FAILED-SW
069600         GO TO 110-EXIT.
069700     MOVE CC-CUSTOM-START TO WS-SD-STEP-WORK-DATE.
069800     MOVE ZERO TO WS-SD-BACK-IDX.
069900     PERFORM 125-COUNT-UP-ONE-DAY THRU 125-EXIT
070000         UNTIL WS-SD-STEP-WORK-DATE NOT LESS THAN CC-CUSTOM-END
070100            OR WS-SD-BACK-IDX > 365.
070200     IF WS-SD-BACK-IDX > 365
070300         MOVE "Y" TO WS-VALIDATION-FAILED-SW
070400         GO TO 110-EXIT.
070500     MOVE CC-CUSTOM-START TO WS-PERIOD-START.
070600     MOVE CC-CUSTOM-END TO WS-PERIOD-END.
070700 110-EXIT.
070800     EXIT.
070900
071000 125-COUNT-UP-ONE-DAY.
071100     ADD 1 TO WS-SD-BACK-IDX.
071200     PERFORM 130-ADD-ONE-DAY-TO-STEP THRU 130-EXIT.
071300 125-EXIT.
071400     EXIT.
071500
071600****** ONE-DAY STEPS FORWARD AND BACK - REUSED BY THE PERIOD
071700****** CALCULATION ABOVE AND BY 300-OCCUPANCY-ANALYSIS BELOW
071800 120-SUBTRACT-ONE-DAY.
071900     MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
072000     MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
072100     MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
072200     SUBTRACT 1 FROM WS-SD-DAY.
072300     IF WS-SD-DAY = ZERO
072400         PERFORM 140-LEAP-TEST THRU 140-EXIT
072500         SUBTRACT 1 FROM WS-SD-MONTH
072600         IF WS-SD-MONTH = ZERO
072700             MOVE 12 TO WS-SD-MONTH
072800             SUBTRACT 1 FROM WS-SD-YEAR
072900         END-IF
073000         PERFORM 140-LEAP-TEST THRU 140-EXIT
073100         SET DIM-IDX TO WS-SD-MONTH
073200         MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAY
073300         IF WS-SD-MONTH = 2 AND SD-IS-LEAP
073400             ADD 1 TO WS-SD-DAY
073500         END-IF
073600     END-IF.
073700     MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
073800     MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
073900     MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
074000     MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
074100     MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
074200 120-EXIT.
074300     EXIT.
074400
074500 130-ADD-ONE-DAY-TO-STEP.
074600     MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
074700     MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
074800     MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
074900     ADD 1 TO WS-SD-DAY.
075000     PERFORM 140-LEAP-TEST THRU 140-EXIT.
075100     SET DIM-IDX TO WS-SD-MONTH.
075200     MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
075300     IF WS-SD-MONTH = 2 AND SD-IS-LEAP
075400         ADD 1 TO WS-SD-DAYS-THIS-MONTH.
075500     IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
075600         SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
075700         ADD 1 TO WS-SD-MONTH
075800         IF WS-SD-MONTH > 12
075900             MOVE 1 TO WS-SD-MONTH
076000             ADD 1 TO WS-SD-YEAR
076100         END-IF
076200     END-IF.
076300     MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
076400     MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
076500     MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
076600     MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
076700     MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
076800 130-EXIT.
076900     EXIT.
077000
077100 140-LEAP-TEST.
077200     DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
077300                              REMAINDER WS-SD-REM-4.
077400     DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
077500                              REMAINDER WS-SD-REM-100.
077600     DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
077700                              REMAINDER WS-SD-REM-400.
077800     MOVE "N" TO WS-SD-LEAP-SW.
077900     IF WS-SD-REM-4 = ZERO
078000         IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
078100             MOVE "Y" TO WS-SD-LEAP-SW
078200         END-IF
078300     END-IF.
078400 140-EXIT.
078500     EXIT.
078600
078700 100-MAINLINE.
078800     MOVE "100-MAINLINE" TO PARA-NAME.
078900     IF CC-DAILY-STATUS
079000         PERFORM 200-DAILY-STATUS THRU 200-EXIT
079100     ELSE IF CC-FINANCIAL-SUMMARY
079200         PERFORM 300-FINANCIAL-SUMMARY THRU 300-EXIT
079300     ELSE IF CC-OCCUPANCY-ANALYSIS
079400         PERFORM 400-OCCUPANCY-ANALYSIS THRU 400-EXIT
079500     ELSE IF CC-REVENUE-BY-TYPE
079600         PERFORM 500-REVENUE-BY-TYPE THRU 500-EXIT
079700     ELSE IF CC-GUEST-DEMOGRAPHICS
079800         PERFORM 600-GUEST-DEMOGRAPHICS THRU 600-EXIT
079900     ELSE IF CC-HOUSEKEEPING-STATUS
080000         PERFORM 700-HOUSEKEEPING-STATUS THRU 700-EXIT
080100     ELSE IF CC-CANCELLATION-ANALYSIS
080200         PERFORM 800-CANCELLATION-ANALYSIS THRU 800-EXIT
080300     ELSE
080400         MOVE "** UNKNOWN REPORT-TYPE ON CONTROL CARD" TO
080500              ABEND-REASON
080600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
080700     END-IF.
080800 100-EXIT.
080900     EXIT.
081000
081100****** COMMON TITLE BLOCK - EVERY REPORT CALLS THIS FIRST
081200 050-PRINT-TITLE.
081300     MOVE 99 TO WS-LINES.
081400     MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
081500     WRITE REPORT-REC FROM WS-RPT-TITLE-1
081600         AFTER ADVANCING 1 LINE.
081700     WRITE REPORT-REC FROM WS-RPT-RULE-LINE
081800         AFTER ADVANCING 1 LINE.
081900 050-EXIT.
082000     EXIT.
082100
082200 060-PRINT-LABEL-LINE.
082300     IF WS-LINES > 55
082400         ADD 1 TO WS-PAGE-NO
082500         MOVE 1 TO WS-LINES
082600     END-IF.
082700     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
082800         AFTER ADVANCING 1 LINE.
082900     ADD 1 TO WS-LINES.
083000 060-EXIT.
083100     EXIT.
083200
083300****** ROOM-STATUS / RESERVATION-STATUS / HOUSEKEEPING-STATUS
083400****** COUNTS AND OCCUPANCY RATE AS OF THE PERIOD END DATE
083500 200-DAILY-STATUS.
083600     MOVE "200-DAILY-STATUS" TO PARA-NAME.
083700     MOVE "DAILY STATUS REPORT" TO T1-REPORT-NAME.
083800     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
083900
084000     MOVE ZERO TO WS-SD-DAYS-BACK.
084100     PERFORM 205-TALLY-ROOM-STATUS THRU 205-EXIT
084200         VARYING RM-IDX FROM 1 BY 1
084300         UNTIL RM-IDX > ROOM-ROWS-LOADED.
084400     PERFORM 210-TALLY-RESV-STATUS THRU 210-EXIT
084500         VARYING RS-IDX FROM 1 BY 1
084600         UNTIL RS-IDX > RESV-ROWS-LOADED.
084700     PERFORM 215-TALLY-HSKP-STATUS THRU 215-EXIT
084800         VARYING HK-IDX FROM 1 BY 1
084900         UNTIL HK-IDX > HSKP-ROWS-LOADED.
085000
085100     MOVE "ROOM STATUS" TO LL-LABEL.
085200     MOVE SPACES TO LL-VALUE.
085300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
085400     PERFORM 220-PRINT-ROOM-STATUS THRU 220-EXIT.
085500
085600     MOVE "RESERVATION STATUS" TO LL-LABEL.
085700     MOVE SPACES TO LL-VALUE.
085800     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
085900     PERFORM 225-PRINT-RESV-STATUS THRU 225-EXIT.
086000
086100     MOVE "HOUSEKEEPING STATUS" TO LL-LABEL.
086200     MOVE SPACES TO LL-VALUE.
086300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
086400     PERFORM 230-PRINT-HSKP-STATUS THRU 230-EXIT.
086500
086600     MOVE "SUMMARY:" TO LL-LABEL.
086700     MOVE SPACES TO LL-VALUE.
086800     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
086900     MOVE "  OCCUPANCY RATE PCT" TO LL-LABEL.
087000     IF WS-HOTEL-TOTAL-ROOMS > ZERO
087100         COMPUTE WS-EDIT-RATE2 ROUNDED =
087200             WS-DS-OCCUPIED-COUNT / WS-HOTEL-TOTAL-ROOMS * 100
087300     ELSE
087400         MOVE ZERO TO WS-EDIT-RATE2
087500     END-IF.
087600     MOVE WS-EDIT-RATE2 TO LL-VALUE.
087700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
087800 200-EXIT.
087900     EXIT.
088000
088100 205-TALLY-ROOM-STATUS.
088200     IF RM-AVAILABLE(RM-IDX)
088300         ADD 1 TO WS-DS-AVAIL-COUNT
088400     ELSE IF RM-OCCUPIED(RM-IDX)
088500         ADD 1 TO WS-DS-OCCUPIED-COUNT
088600     ELSE IF RM-RESERVED(RM-IDX)
088700         ADD 1 TO WS-DS-RESERVED-COUNT
088800     ELSE IF RM-MAINTENANCE(RM-IDX)
088900         ADD 1 TO WS-DS-MAINT-COUNT
089000     END-IF.
089100 205-EXIT.
089200     EXIT.
089300
089400 210-TALLY-RESV-STATUS.
089500     IF RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-PERIOD-END
089600        AND RS-CHECK-OUT(RS-IDX) GREATER THAN WS-PERIOD-END
089700         IF RS-CONFIRMED(RS-IDX)
089800             ADD 1 TO WS-DS-CONFIRMED-COUNT
089900         ELSE IF RS-CHECKED-IN(RS-IDX)
090000             ADD 1 TO WS-DS-CHECKEDIN-COUNT
090100         END-IF
090200     END-IF.
090300 210-EXIT.
090400     EXIT.
090500
090600 215-TALLY-HSKP-STATUS.
090700     IF HK-CLEAN(HK-IDX)
090800         ADD 1 TO WS-DS-HK-CLEAN-COUNT
090900     ELSE IF HK-DIRTY(HK-IDX)
091000         ADD 1 TO WS-DS-HK-DIRTY-COUNT
091100     ELSE IF HK-IN-PROGRESS(HK-IDX)
091200         ADD 1 TO WS-DS-HK-PROG-COUNT
091300     END-IF.
091400 215-EXIT.
091500     EXIT.
091600
091700 220-PRINT-ROOM-STATUS.
091800     MOVE "  AVAILABLE" TO LL-LABEL.
091900     MOVE WS-DS-AVAIL-COUNT TO WS-EDIT-COUNT.
092000     MOVE WS-EDIT-COUNT TO LL-VALUE.
092100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
092200     MOVE "  OCCUPIED" TO LL-LABEL.
092300     MOVE WS-DS-OCCUPIED-COUNT TO WS-EDIT-COUNT.
092400     MOVE WS-EDIT-COUNT TO LL-VALUE.
092500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
092600     MOVE "  RESERVED" TO LL-LABEL.
092700     MOVE WS-DS-RESERVED-COUNT TO WS-EDIT-COUNT.
092800     MOVE WS-EDIT-COUNT TO LL-VALUE.
092900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
093000     MOVE "  MAINTENANCE" TO LL-LABEL.
093100     MOVE WS-DS-MAINT-COUNT TO WS-EDIT-COUNT.
093200     MOVE WS-EDIT-COUNT TO LL-VALUE.
093300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
093400 220-EXIT.
093500     EXIT.
093600
093700 225-PRINT-RESV-STATUS.
093800     MOVE "  CONFIRMED (SPANNING END DATE)" TO LL-LABEL.
093900     MOVE WS-DS-CONFIRMED-COUNT TO WS-EDIT-COUNT.
094000     MOVE WS-EDIT-COUNT TO LL-VALUE.
094100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
094200     MOVE "  CHECKED-IN (SPANNING END DATE)" TO LL-LABEL.
094300     MOVE WS-DS-CHECKEDIN-COUNT TO WS-EDIT-COUNT.
094400     MOVE WS-EDIT-COUNT TO LL-VALUE.
094500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
094600 225-EXIT.
094700     EXIT.
094800
094900 230-PRINT-HSKP-STATUS.
095000     MOVE "  CLEAN" TO LL-LABEL.
095100     MOVE WS-DS-HK-CLEAN-COUNT TO WS-EDIT-COUNT.
095200     MOVE WS-EDIT-COUNT TO LL-VALUE.
095300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
095400     MOVE "  DIRTY" TO LL-LABEL.
095500     MOVE WS-DS-HK-DIRTY-COUNT TO WS-EDIT-COUNT.
095600     MOVE WS-EDIT-COUNT TO LL-VALUE.
095700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
095800     MOVE "  IN PROGRESS" TO LL-LABEL.
095900     MOVE WS-DS-HK-PROG-COUNT TO WS-EDIT-COUNT.
096000     MOVE WS-EDIT-COUNT TO LL-VALUE.
096100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
096200 230-EXIT.
096300     EXIT.
096400
096500****** TOTAL REVENUE (PAYMENTS), REVENUE/PAY-METHOD BREAKDOWN,
096600****** ADR OVER COMPLETED STAYS, OCCUPANCY ON THE PERIOD END DATE
096700 300-FINANCIAL-SUMMARY.
096800     MOVE "300-FINANCIAL-SUMMARY" TO PARA-NAME.
096900     MOVE "FINANCIAL SUMMARY REPORT" TO T1-REPORT-NAME.
097000     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
097100
097200     PERFORM 305-TALLY-ONE-TRAN THRU 305-EXIT
097300         VARYING TN-IDX FROM 1 BY 1
097400         UNTIL TN-IDX > TRAN-ROWS-LOADED.
097500     PERFORM 310-TALLY-ONE-ADR THRU 310-EXIT
097600         VARYING RS-IDX FROM 1 BY 1
097700         UNTIL RS-IDX > RESV-ROWS-LOADED.
097800     PERFORM 205-TALLY-ROOM-STATUS THRU 205-EXIT
097900         VARYING RM-IDX FROM 1 BY 1
098000         UNTIL RM-IDX > ROOM-ROWS-LOADED.
098100
098200     MOVE "TOTAL REVENUE" TO LL-LABEL.
098300     MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
098400     MOVE WS-EDIT-MONEY TO LL-VALUE.
098500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
098600     MOVE "  PAYMENTS" TO LL-LABEL.
098700     MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
098800     MOVE WS-EDIT-MONEY TO LL-VALUE.
098900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
099000     MOVE "  REFUNDS" TO LL-LABEL.
099100     MOVE WS-FS-REFUND-TOTAL TO WS-EDIT-MONEY.
099200     MOVE WS-EDIT-MONEY TO LL-VALUE.
099300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
099400     MOVE "  CHARGES" TO LL-LABEL.
099500     MOVE WS-FS-CHARGE-TOTAL TO WS-EDIT-MONEY.
099600     MOVE WS-EDIT-MONEY TO LL-VALUE.
099700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
099800
099900     MOVE "REVENUE BY PAYMENT METHOD" TO LL-LABEL.
100000     MOVE SPACES TO LL-VALUE.
100100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
100200     MOVE "  CREDIT CARD" TO LL-LABEL.
100300     MOVE WS-FS-CARD-TOTAL TO WS-EDIT-MONEY.
100400     MOVE WS-EDIT-MONEY TO LL-VALUE.
100500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
100600     MOVE "  CASH" TO LL-LABEL.
100700     MOVE WS-FS-CASH-TOTAL TO WS-EDIT-MONEY.
100800     MOVE WS-EDIT-MONEY TO LL-VALUE.
100900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
101000     MOVE "  BANK TRANSFER" TO LL-LABEL.
101100     MOVE WS-FS-TRANSFER-TOTAL TO WS-EDIT-MONEY.
101200     MOVE WS-EDIT-MONEY TO LL-VALUE.
101300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
101400
101500     MOVE "SUMMARY:" TO LL-LABEL.
101600     MOVE SPACES TO LL-VALUE.
101700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
101800     MOVE "  OCCUPANCY RATE PCT" TO LL-LABEL.
101900     IF WS-HOTEL-TOTAL-ROOMS > ZERO
102000         COMPUTE WS-EDIT-RATE1 ROUNDED =
102100             WS-DS-OCCUPIED-COUNT / WS-HOTEL-TOTAL-ROOMS * 100
102200     ELSE
102300         MOVE ZERO TO WS-EDIT-RATE1
102400     END-IF.
102500     MOVE WS-EDIT-RATE1 TO LL-VALUE.
102600     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
102700     MOVE "  ADR" TO LL-LABEL.
102800     IF WS-FS-STAY-COUNT > ZERO
102900         COMPUTE WS-EDIT-MONEY ROUNDED =
103000             WS-FS-ADR-SUM / WS-FS-STAY-COUNT
103100     ELSE
103200         MOVE ZERO TO WS-EDIT-MONEY
103300     END-IF.
103400     MOVE WS-EDIT-MONEY TO LL-VALUE.
103500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
103600 300-EXIT.
103700     EXIT.
103800
103900 305-TALLY-ONE-TRAN.
104000     IF TN-DATE(TN-IDX) < WS-PERIOD-START
104100        OR TN-DATE(TN-IDX) > WS-PERIOD-END
104200         GO TO 305-EXIT.
104300     PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
104400     IF LOOKUP-NOT-FOUND
104500         GO TO 305-EXIT.
104600     IF TN-PAYMENT(TN-IDX)
104700         ADD TN-AMOUNT(TN-IDX) TO WS-FS-PAYMENT-TOTAL
104800     ELSE IF TN-REFUND(TN-IDX)
104900         ADD TN-AMOUNT(TN-IDX) TO WS-FS-REFUND-TOTAL
105000     ELSE IF TN-CHARGE(TN-IDX)
105100         ADD TN-AMOUNT(TN-IDX) TO WS-FS-CHARGE-TOTAL
105200     END-IF.
105300     IF TN-PAY-METHOD(TN-IDX) = "credit_card  "
105400         ADD TN-AMOUNT(TN-IDX) TO WS-FS-CARD-TOTAL
105500     ELSE IF TN-PAY-METHOD(TN-IDX) = "cash         "
105600         ADD TN-AMOUNT(TN-IDX) TO WS-FS-CASH-TOTAL
105700     ELSE IF TN-PAY-METHOD(TN-IDX) = "bank_transfer"
105800         ADD TN-AMOUNT(TN-IDX) TO WS-FS-TRANSFER-TOTAL
105900     END-IF.
106000 305-EXIT.
106100     EXIT.
106200
106300 510-TRAN-BELONGS-TO-HOTEL.
106400     SET LOOKUP-NOT-FOUND TO TRUE.
106500     SET RS-SRCH-IDX TO 1.
106600     SEARCH RS-ROW
106700         AT END
106800             GO TO 510-EXIT
106900         WHEN RS-ID(RS-SRCH-IDX) = TN-RES-ID(TN-IDX)
107000             SET RS-IDX TO RS-SRCH-IDX
107100     END-SEARCH.
107200     IF RS-IDX > RESV-ROWS-LOADED OR RS-IDX = ZERO
107300         GO TO 510-EXIT.
107400     SET RM-SRCH-IDX TO 1.
107500     SEARCH RM-ROW
107600         AT END
107700             GO TO 510-EXIT
107800         WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
107900             SET LOOKUP-FOUND TO TRUE
108000     END-SEARCH.
108100 510-EXIT.
108200     EXIT.
108300
108400 310-TALLY-ONE-ADR.
108500     IF NOT RS-CHECKED-OUT(RS-IDX)
108600         GO TO 310-EXIT.
108700     IF RS-CHECK-OUT(RS-IDX) < WS-PERIOD-START
108800        OR RS-CHECK-OUT(RS-IDX) > WS-PERIOD-END
108900         GO TO 310-EXIT.
109000     CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
109100                           LK-NIGHTS-HOLD.
109200     IF LK-NIGHTS-HOLD > ZERO
109300         ADD 1 TO WS-FS-STAY-COUNT
109400         COMPUTE WS-FS-ADR-SUM ROUNDED = WS-FS-ADR-SUM +
109500             (RS-TOTAL-PRICE(RS-IDX) / LK-NIGHTS-HOLD)
109600     END-IF.
109700 310-EXIT.
109800     EXIT.
109900
110000****** PER-DAY CHECK-IN/OUT COUNTS, OCCUPANCY BY ROOM TYPE ON
110100****** THE END DATE, AVERAGE STAY LENGTH OVER THE PERIOD
110200 400-OCCUPANCY-ANALYSIS.
110300     MOVE "400-OCCUPANCY-ANALYSIS" TO PARA-NAME.
110400     MOVE "OCCUPANCY ANALYSIS REPORT" TO T1-REPORT-NAME.
110500     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
110600
110700     PERFORM 410-TALLY-ONE-STAY THRU 410-EXIT
110800         VARYING RS-IDX FROM 1 BY 1
110900         UNTIL RS-IDX > RESV-ROWS-LOADED.
111000
111100     MOVE ZERO TO TA-ROWS-LOADED.
111200     PERFORM 420-TALLY-TYPE-OCCUPANCY THRU 420-EXIT
111300         VARYING RM-IDX FROM 1 BY 1
111400         UNTIL RM-IDX > ROOM-ROWS-LOADED.
111500
111600     MOVE "CHECK-INS IN PERIOD" TO LL-LABEL.
111700     MOVE WS-OA-CHECKIN-COUNT TO WS-EDIT-COUNT.
111800     MOVE WS-EDIT-COUNT TO LL-VALUE.
111900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
112000     MOVE "CHECK-OUTS IN PERIOD" TO LL-LABEL.
112100     MOVE WS-OA-CHECKOUT-COUNT TO WS-EDIT-COUNT.
112200     MOVE WS-EDIT-COUNT TO LL-VALUE.
112300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
112400
112500     MOVE "OCCUPANCY BY ROOM TYPE (END DATE)" TO LL-LABEL.
112600     MOVE SPACES TO LL-VALUE.
112700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
112800     PERFORM 425-PRINT-ONE-TYPE-PCT THRU 425-EXIT
112900         VARYING TA-IDX FROM 1 BY 1
113000         UNTIL TA-IDX > TA-ROWS-LOADED.
113100
113200     MOVE "SUMMARY:" TO LL-LABEL.
113300     MOVE SPACES TO LL-VALUE.
113400     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
113500     MOVE "  AVERAGE STAY LENGTH NIGHTS" TO LL-LABEL.
113600     IF WS-OA-STAY-COUNT > ZERO
113700         COMPUTE WS-EDIT-RATE2 ROUNDED =
113800             WS-OA-NIGHTS-SUM / WS-OA-STAY-COUNT
113900     ELSE
114000         MOVE ZERO TO WS-EDIT-RATE2
114100     END-IF.
114200     MOVE WS-EDIT-RATE2 TO LL-VALUE.
114300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
114400 400-EXIT.
114500     EXIT.
114600
114700 410-TALLY-ONE-STAY.
114800     IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
114900        OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
115000         GO TO 410-EXIT.
115100     ADD 1 TO WS-OA-CHECKIN-COUNT.
115200     IF RS-CHECK-OUT(RS-IDX) NOT LESS THAN WS-PERIOD-START
115300        AND RS-CHECK-OUT(RS-IDX) NOT GREATER THAN WS-PERIOD-END
115400         ADD 1 TO WS-OA-CHECKOUT-COUNT
115500     END-IF.
115600     CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
115700                           LK-NIGHTS-HOLD.
115800     IF LK-NIGHTS-HOLD > ZERO
115900         ADD 1 TO WS-OA-STAY-COUNT
116000         ADD LK-NIGHTS-HOLD TO WS-OA-NIGHTS-SUM
116100     END-IF.
116200 410-EXIT.
116300     EXIT.
116400
116500 420-TALLY-TYPE-OCCUPANCY.
116600     PERFORM 430-FIND-OR-ADD-TYPE THRU 430-EXIT.
116700     ADD 1 TO TA-RESV-COUNT(WS-LOOKUP-IDX).
116800     IF RM-OCCUPIED(RM-IDX)
116900         ADD 1 TO TA-TOTAL-NIGHTS(WS-LOOKUP-IDX)
117000     END-IF.
117100 420-EXIT.
117200     EXIT.
117300
117400****** TA-RESV-COUNT HOLDS ROOMS-OF-TYPE, TA-TOTAL-NIGHTS HOLDS
117500****** OCCUPIED-OF-TYPE WHEN CALLED FROM 420 ABOVE
117600 430-FIND-OR-ADD-TYPE.
117700     SET LOOKUP-NOT-FOUND TO TRUE.
117800     SET TA-SRCH-IDX TO 1.
117900     SEARCH TA-ROW
118000         AT END
118100             ADD 1 TO TA-ROWS-LOADED
118200             SET TA-IDX TO TA-ROWS-LOADED
118300             MOVE RM-TYPE-NAME(RM-IDX) TO TA-TYPE-NAME(TA-IDX)
118400             MOVE ZERO TO TA-RESV-COUNT(TA-IDX)
118500             MOVE ZERO TO TA-TOTAL-REVENUE(TA-IDX)
118600             MOVE ZERO TO TA-TOTAL-NIGHTS(TA-IDX)
118700             SET WS-LOOKUP-IDX TO TA-IDX
118800         WHEN TA-TYPE-NAME(TA-SRCH-IDX) = RM-TYPE-NAME(RM-IDX)
118900             SET WS-LOOKUP-IDX TO TA-SRCH-IDX
119000     END-SEARCH.
119100 430-EXIT.
119200     EXIT.
119300
119400 425-PRINT-ONE-TYPE-PCT.
119500     STRING "  " DELIMITED BY SIZE
119600            TA-TYPE-NAME(TA-IDX) DELIMITED BY SIZE
119700            INTO LL-LABEL.
119800     IF TA-RESV-COUNT(TA-IDX) > ZERO
119900         COMPUTE WS-EDIT-RATE2 ROUNDED =
120000             TA-TOTAL-NIGHTS(TA-IDX) / TA-RESV-COUNT(TA-IDX) * 100
120100     ELSE
120200         MOVE ZERO TO WS-EDIT-RATE2
120300     END-IF.
120400     MOVE WS-EDIT-RATE2 TO LL-VALUE.
120500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
120600 425-EXIT.
120700     EXIT.
120800
120900****** PER-TYPE RESERVATION COUNT, TOTAL/AVERAGE REVENUE, ADR -
121000****** SORTED DESCENDING BY TOTAL REVENUE, WITH A GRAND TOTAL
121100 500-REVENUE-BY-TYPE.
121200     MOVE "500-REVENUE-BY-TYPE" TO PARA-NAME.
121300     MOVE "REVENUE BY ROOM TYPE REPORT" TO T1-REPORT-NAME.
121400     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
121500
121600     MOVE ZERO TO TA-ROWS-LOADED.
121700     PERFORM 505-ACCUM-ONE-RESV THRU 505-EXIT
121800         VARYING RS-IDX FROM 1 BY 1
121900         UNTIL RS-IDX > RESV-ROWS-LOADED.
122000     PERFORM 515-SORT-TYPE-TABLE THRU 515-EXIT.
122100
122200     PERFORM 520-PRINT-ONE-TYPE THRU 520-EXIT
122300         VARYING TA-IDX FROM 1 BY 1
122400         UNTIL TA-IDX > TA-ROWS-LOADED.
122500
122600     MOVE "SUMMARY:" TO LL-LABEL.
122700     MOVE SPACES TO LL-VALUE.
122800     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
122900     MOVE "  GRAND TOTAL REVENUE" TO LL-LABEL.
123000     MOVE WS-RT-GRAND-TOTAL TO WS-EDIT-MONEY.
123100     MOVE WS-EDIT-MONEY TO LL-VALUE.
123200     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
123300 500-EXIT.
123400     EXIT.
123500
123600 505-ACCUM-ONE-RESV.
123700     IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
123800        OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
123900         GO TO 505-EXIT.
124000     PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
124100     IF LOOKUP-NOT-FOUND
124200         GO TO 505-EXIT.
124300     SET RM-IDX TO WS-LOOKUP-IDX.
124400     PERFORM 430-FIND-OR-ADD-TYPE THRU 430-EXIT.
124500     ADD 1 TO TA-RESV-COUNT(WS-LOOKUP-IDX).
124600     ADD RS-TOTAL-PRICE(RS-IDX) TO TA-TOTAL-REVENUE(WS-LOOKUP-IDX).
124700     ADD RS-TOTAL-PRICE(RS-IDX) TO WS-RT-GRAND-TOTAL.
124800     CALL "DATEDIF" USING RS-CHECK-IN(RS-IDX) RS-CHECK-OUT(RS-IDX)
124900                           LK-NIGHTS-HOLD.
125000     IF LK-NIGHTS-HOLD > ZERO
125100         ADD LK-NIGHTS-HOLD TO TA-TOTAL-NIGHTS(WS-LOOKUP-IDX)
125200     END-IF.
125300 505-EXIT.
125400     EXIT.
125500
125600 357-FIND-ROOM-FOR-RESV.
125700     SET LOOKUP-NOT-FOUND TO TRUE.
125800     SET RM-SRCH-IDX TO 1.
125900     SEARCH RM-ROW
126000         AT END
126100             GO TO 357-EXIT
126200         WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
126300             SET WS-LOOKUP-IDX TO RM-SRCH-IDX
126400             SET LOOKUP-FOUND TO TRUE
126500     END-SEARCH.
126600 357-EXIT.
126700     EXIT.
126800
126900****** SMALL TABLE - A STRAIGHT BUBBLE SORT IS PLENTY
127000 515-SORT-TYPE-TABLE.
127100     IF TA-ROWS-LOADED < 2
127200         GO TO 515-EXIT.
127300     PERFORM 516-SORT-ONE-PASS THRU 516-EXIT
127400         VARYING TA-IDX FROM 1 BY 1
127500         UNTIL TA-IDX > TA-ROWS-LOADED - 1.
127600 515-EXIT.
127700     EXIT.
127800
127900 516-SORT-ONE-PASS.
128000     PERFORM 517-COMPARE-AND-SWAP THRU 517-EXIT
128100         VARYING TA-SRCH-IDX FROM 1 BY 1
128200         UNTIL TA-SRCH-IDX > TA-ROWS-LOADED - 1.
128300 516-EXIT.
128400     EXIT.
128500
128600 517-COMPARE-AND-SWAP.
128700     IF TA-TOTAL-REVENUE(TA-SRCH-IDX) <
128800        TA-TOTAL-REVENUE(TA-SRCH-IDX + 1)
128900         MOVE TA-ROW(TA-SRCH-IDX) TO WS-TA-HOLD-ROW
129000         MOVE TA-ROW(TA-SRCH-IDX + 1) TO TA-ROW(TA-SRCH-IDX)
129100         MOVE WS-TA-HOLD-ROW TO TA-ROW(TA-SRCH-IDX + 1)
129200     END-IF.
129300 517-EXIT.
129400     EXIT.
129500
129600 520-PRINT-ONE-TYPE.
129700     STRING TA-TYPE-NAME(TA-IDX) DELIMITED BY SIZE
129800            INTO LL-LABEL.
129900     MOVE TA-TOTAL-REVENUE(TA-IDX) TO WS-EDIT-MONEY.
130000     MOVE WS-EDIT-MONEY TO LL-VALUE.
130100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
130200     MOVE "  RESERVATIONS" TO LL-LABEL.
130300     MOVE TA-RESV-COUNT(TA-IDX) TO WS-EDIT-COUNT.
130400     MOVE WS-EDIT-COUNT TO LL-VALUE.
130500     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
130600     MOVE "  AVERAGE REVENUE" TO LL-LABEL.
130700     IF TA-RESV-COUNT(TA-IDX) > ZERO
130800         COMPUTE WS-EDIT-MONEY ROUNDED =
130900             TA-TOTAL-REVENUE(TA-IDX) / TA-RESV-COUNT(TA-IDX)
131000     ELSE
131100         MOVE ZERO TO WS-EDIT-MONEY
131200     END-IF.
131300     MOVE WS-EDIT-MONEY TO LL-VALUE.
131400     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
131500     MOVE "  AVERAGE DAILY RATE" TO LL-LABEL.
131600     IF TA-TOTAL-NIGHTS(TA-IDX) > ZERO
131700         COMPUTE WS-EDIT-MONEY ROUNDED =
131800             TA-TOTAL-REVENUE(TA-IDX) / TA-TOTAL-NIGHTS(TA-IDX)
131900     ELSE
132000         MOVE ZERO TO WS-EDIT-MONEY
132100     END-IF.
132200     MOVE WS-EDIT-MONEY TO LL-VALUE.
132300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
132400 520-EXIT.
132500     EXIT.
132600
132700****** PER-GUEST STAY COUNT/TOTAL SPENT, SORTED DESCENDING,
132800****** PLUS LOYALTY AGGREGATES AND AVERAGE REVENUE PER GUEST
132900 600-GUEST-DEMOGRAPHICS.
133000     MOVE "600-GUEST-DEMOGRAPHICS" TO PARA-NAME.
133100     MOVE "GUEST DEMOGRAPHICS REPORT" TO T1-REPORT-NAME.
133200     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
133300
133400     MOVE ZERO TO GA-ROWS-LOADED.
133500     PERFORM 605-ACCUM-ONE-GUEST-STAY THRU 605-EXIT
133600         VARYING RS-IDX FROM 1 BY 1
133700         UNTIL RS-IDX > RESV-ROWS-LOADED.
133800     PERFORM 615-SORT-GUEST-TABLE THRU 615-EXIT.
133900
134000     PERFORM 620-PRINT-ONE-GUEST THRU 620-EXIT
134100         VARYING GA-IDX FROM 1 BY 1
134200         UNTIL GA-IDX > GA-ROWS-LOADED.
134300
134400     PERFORM 625-TALLY-LOYALTY THRU 625-EXIT
134500         VARYING GS-IDX FROM 1 BY 1
134600         UNTIL GS-IDX > GUEST-ROWS-LOADED.
134700
134800     MOVE "SUMMARY:" TO LL-LABEL.
134900     MOVE SPACES TO LL-VALUE.
135000     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
135100     MOVE "  LOYALTY GUEST COUNT" TO LL-LABEL.
135200     MOVE WS-GD-LOYALTY-COUNT TO WS-EDIT-COUNT.
135300     MOVE WS-EDIT-COUNT TO LL-VALUE.
135400     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
135500     MOVE "  AVERAGE LOYALTY POINTS" TO LL-LABEL.
135600     IF WS-GD-LOYALTY-COUNT > ZERO
135700         COMPUTE WS-EDIT-COUNT ROUNDED =
135800             WS-GD-LOYALTY-POINT-SUM / WS-GD-LOYALTY-COUNT
135900     ELSE
136000         MOVE ZERO TO WS-EDIT-COUNT
136100     END-IF.
136200     MOVE WS-EDIT-COUNT TO LL-VALUE.
136300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
136400     MOVE "  TOTAL LOYALTY POINTS" TO LL-LABEL.
136500     MOVE WS-GD-LOYALTY-POINT-SUM TO WS-EDIT-COUNT.
136600     MOVE WS-EDIT-COUNT TO LL-VALUE.
136700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
136800     MOVE "  AVERAGE REVENUE PER GUEST" TO LL-LABEL.
136900     IF GA-ROWS-LOADED > ZERO
137000         COMPUTE WS-EDIT-MONEY ROUNDED =
137100             WS-GD-TOTAL-REVENUE / GA-ROWS-LOADED
137200     ELSE
137300         MOVE ZERO TO WS-EDIT-MONEY
137400     END-IF.
137500     MOVE WS-EDIT-MONEY TO LL-VALUE.
137600     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
137700 600-EXIT.
137800     EXIT.
137900
138000 605-ACCUM-ONE-GUEST-STAY.
138100     IF RS-CHECK-IN(RS-IDX) < WS-PERIOD-START
138200        OR RS-CHECK-IN(RS-IDX) > WS-PERIOD-END
138300         GO TO 605-EXIT.
138400     PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
138500     IF LOOKUP-NOT-FOUND
138600         GO TO 605-EXIT.
138700     PERFORM 610-FIND-OR-ADD-GUEST THRU 610-EXIT.
138800     ADD 1 TO GA-STAY-COUNT(WS-LOOKUP-IDX).
138900     ADD RS-TOTAL-PRICE(RS-IDX) TO GA-TOTAL-SPENT(WS-LOOKUP-IDX).
139000     ADD RS-TOTAL-PRICE(RS-IDX) TO WS-GD-TOTAL-REVENUE.
139100 605-EXIT.
139200     EXIT.
139300
139400 610-FIND-OR-ADD-GUEST.
139500     SET LOOKUP-NOT-FOUND TO TRUE.
139600     SET GA-SRCH-IDX TO 1.
139700     SEARCH GA-ROW
139800         AT END
139900             ADD 1 TO GA-ROWS-LOADED
140000             SET GA-IDX TO GA-ROWS-LOADED
140100             MOVE RS-GUEST-ID(RS-IDX) TO GA-GUEST-ID(GA-IDX)
140200             MOVE ZERO TO GA-STAY-COUNT(GA-IDX)
140300             MOVE ZERO TO GA-TOTAL-SPENT(GA-IDX)
140400             SET WS-LOOKUP-IDX TO GA-IDX
140500         WHEN GA-GUEST-ID(GA-SRCH-IDX) = RS-GUEST-ID(RS-IDX)
140600             SET WS-LOOKUP-IDX TO GA-SRCH-IDX
140700     END-SEARCH.
140800 610-EXIT.
140900     EXIT.
141000
141100 615-SORT-GUEST-TABLE.
141200     IF GA-ROWS-LOADED < 2
141300         GO TO 615-EXIT.
141400     PERFORM 616-SORT-ONE-PASS THRU 616-EXIT
141500         VARYING GA-IDX FROM 1 BY 1
141600         UNTIL GA-IDX > GA-ROWS-LOADED - 1.
141700 615-EXIT.
141800     EXIT.
141900
142000 616-SORT-ONE-PASS.
142100     PERFORM 617-COMPARE-AND-SWAP THRU 617-EXIT
142200         VARYING GA-SRCH-IDX FROM 1 BY 1
142300         UNTIL GA-SRCH-IDX > GA-ROWS-LOADED - 1.
142400 616-EXIT.
142500     EXIT.
142600
142700 617-COMPARE-AND-SWAP.
142800     IF GA-TOTAL-SPENT(GA-SRCH-IDX) <
142900        GA-TOTAL-SPENT(GA-SRCH-IDX + 1)
143000         MOVE GA-ROW(GA-SRCH-IDX) TO WS-GA-HOLD-ROW
143100         MOVE GA-ROW(GA-SRCH-IDX + 1) TO GA-ROW(GA-SRCH-IDX)
143200         MOVE WS-GA-HOLD-ROW TO GA-ROW(GA-SRCH-IDX + 1)
143300     END-IF.
143400 617-EXIT.
143500     EXIT.
143600
143700 620-PRINT-ONE-GUEST.
143800     SET GS-SRCH-IDX TO 1.
143900     SEARCH GS-ROW
144000         AT END
144100             MOVE "UNKNOWN GUEST" TO LL-LABEL
144200         WHEN GS-ID(GS-SRCH-IDX) = GA-GUEST-ID(GA-IDX)
144300             STRING GS-FIRST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
144400                    " " DELIMITED BY SIZE
144500                    GS-LAST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
144600                    INTO LL-LABEL
144700     END-SEARCH.
144800     MOVE GA-TOTAL-SPENT(GA-IDX) TO WS-EDIT-MONEY.
144900     MOVE WS-EDIT-MONEY TO LL-VALUE.
145000     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
145100     MOVE "  STAYS / AVG PER STAY" TO LL-LABEL.
145200     IF GA-STAY-COUNT(GA-IDX) > ZERO
145300         COMPUTE WS-EDIT-MONEY ROUNDED =
145400             GA-TOTAL-SPENT(GA-IDX) / GA-STAY-COUNT(GA-IDX)
145500     ELSE
145600         MOVE ZERO TO WS-EDIT-MONEY
145700     END-IF.
145800     MOVE WS-EDIT-MONEY TO LL-VALUE.
145900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
146000 620-EXIT.
146100     EXIT.
146200
146300 625-TALLY-LOYALTY.
146400     IF GS-LOYALTY-POINTS(GS-IDX) > ZERO
146500         ADD 1 TO WS-GD-LOYALTY-COUNT
146600         ADD GS-LOYALTY-POINTS(GS-IDX) TO
146700             WS-GD-LOYALTY-POINT-SUM
146800     END-IF.
146900 625-EXIT.
147000     EXIT.
147100
147200****** COUNTS/PERCENTAGE PER HOUSEKEEPING STATUS, THEN A DETAIL
147300****** LIST OF ROOMS NOT "CLEAN" ORDERED FLOOR/ROOM
147400 700-HOUSEKEEPING-STATUS.
147500     MOVE "700-HOUSEKEEPING-STATUS" TO PARA-NAME.
147600     MOVE "HOUSEKEEPING STATUS REPORT" TO T1-REPORT-NAME.
147700     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
147800
147900     PERFORM 215-TALLY-HSKP-STATUS THRU 215-EXIT
148000         VARYING HK-IDX FROM 1 BY 1
148100         UNTIL HK-IDX > HSKP-ROWS-LOADED.
148200     MOVE ZERO TO HD-ROWS-LOADED.
148300     PERFORM 705-ACCUM-NOT-CLEAN THRU 705-EXIT
148400         VARYING HK-IDX FROM 1 BY 1
148500         UNTIL HK-IDX > HSKP-ROWS-LOADED.
148600     PERFORM 715-SORT-HSKP-DETAIL THRU 715-EXIT.
148700
148800     PERFORM 230-PRINT-HSKP-STATUS THRU 230-EXIT.
148900
149000     MOVE "  PERCENT CLEAN" TO LL-LABEL.
149100     IF HSKP-ROWS-LOADED > ZERO
149200         COMPUTE WS-EDIT-RATE2 ROUNDED =
149300             WS-DS-HK-CLEAN-COUNT / HSKP-ROWS-LOADED * 100
149400     ELSE
149500         MOVE ZERO TO WS-EDIT-RATE2
149600     END-IF.
149700     MOVE WS-EDIT-RATE2 TO LL-VALUE.
149800     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
149900
150000     MOVE "ROOMS NOT CLEAN (FLOOR/ROOM ORDER)" TO LL-LABEL.
150100     MOVE SPACES TO LL-VALUE.
150200     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
150300     PERFORM 720-PRINT-ONE-DETAIL THRU 720-EXIT
150400         VARYING HD-IDX FROM 1 BY 1
150500         UNTIL HD-IDX > HD-ROWS-LOADED.
150600 700-EXIT.
150700     EXIT.
150800
150900 705-ACCUM-NOT-CLEAN.
151000     IF HK-CLEAN(HK-IDX)
151100         GO TO 705-EXIT.
151200     SET RM-SRCH-IDX TO 1.
151300     SEARCH RM-ROW
151400         AT END
151500             GO TO 705-EXIT
151600         WHEN RM-ID(RM-SRCH-IDX) = HK-ROOM-ID(HK-IDX)
151700             ADD 1 TO HD-ROWS-LOADED
151800             SET HD-IDX TO HD-ROWS-LOADED
151900             MOVE RM-FLOOR-NO(RM-SRCH-IDX) TO HD-FLOOR-NO(HD-IDX)
152000             MOVE RM-NUMBER(RM-SRCH-IDX) TO HD-ROOM-NUMBER(HD-IDX)
152100             MOVE HK-STATUS(HK-IDX) TO HD-STATUS(HD-IDX)
152200     END-SEARCH.
152300 705-EXIT.
152400     EXIT.
152500
152600 715-SORT-HSKP-DETAIL.
152700     IF HD-ROWS-LOADED < 2
152800         GO TO 715-EXIT.
152900     PERFORM 716-SORT-ONE-PASS THRU 716-EXIT
153000         VARYING HD-IDX FROM 1 BY 1
153100         UNTIL HD-IDX > HD-ROWS-LOADED - 1.
153200 715-EXIT.
153300     EXIT.
153400
153500 716-SORT-ONE-PASS.
153600     PERFORM 717-COMPARE-AND-SWAP THRU 717-EXIT
153700         VARYING HD-SRCH-IDX FROM 1 BY 1
153800         UNTIL HD-SRCH-IDX > HD-ROWS-LOADED - 1.
153900 716-EXIT.
154000     EXIT.
154100
154200 717-COMPARE-AND-SWAP.
154300     IF HD-FLOOR-NO(HD-SRCH-IDX) > HD-FLOOR-NO(HD-SRCH-IDX + 1)
154400        OR (HD-FLOOR-NO(HD-SRCH-IDX) = HD-FLOOR-NO(HD-SRCH-IDX + 1)
154500            AND HD-ROOM-NUMBER(HD-SRCH-IDX) >
154600                HD-ROOM-NUMBER(HD-SRCH-IDX + 1))
154700         MOVE HD-ROW(HD-SRCH-IDX) TO WS-HD-HOLD-ROW
154800         MOVE HD-ROW(HD-SRCH-IDX + 1) TO HD-ROW(HD-SRCH-IDX)
154900         MOVE WS-HD-HOLD-ROW TO HD-ROW(HD-SRCH-IDX + 1)
155000     END-IF.
155100 717-EXIT.
155200     EXIT.
155300
155400 720-PRINT-ONE-DETAIL.
155500     STRING "  ROOM " DELIMITED BY SIZE
155600            HD-ROOM-NUMBER(HD-IDX) DELIMITED BY SIZE
155700            " FLOOR " DELIMITED BY SIZE
155800            INTO LL-LABEL.
155900     MOVE HD-STATUS(HD-IDX) TO LL-VALUE.
156000     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
156100 720-EXIT.
156200     EXIT.
156300
156400****** CANCELLED RESERVATIONS BUCKETED BY NOTICE PERIOD.  THE
156500****** MASTER RECORD CARRIES NO SEPARATE CANCEL-DATE FIELD, SO
156600****** NOTICE IS MEASURED AGAINST THE REPORT'S PERIOD END DATE.
156700 800-CANCELLATION-ANALYSIS.
156800     MOVE "800-CANCELLATION-ANALYSIS" TO PARA-NAME.
156900     MOVE "CANCELLATION ANALYSIS REPORT" TO T1-REPORT-NAME.
157000     PERFORM 050-PRINT-TITLE THRU 050-EXIT.
157100
157200     PERFORM 805-TALLY-ONE-CANCEL THRU 805-EXIT
157300         VARYING RS-IDX FROM 1 BY 1
157400         UNTIL RS-IDX > RESV-ROWS-LOADED.
157500
157600     MOVE "LAST-MINUTE (<= 1 DAY NOTICE)" TO LL-LABEL.
157700     MOVE WS-CA-LASTMIN-COUNT TO WS-EDIT-COUNT.
157800     MOVE WS-EDIT-COUNT TO LL-VALUE.
157900     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
158000     MOVE "SHORT NOTICE (2-7 DAYS)" TO LL-LABEL.
158100     MOVE WS-CA-SHORT-COUNT TO WS-EDIT-COUNT.
158200     MOVE WS-EDIT-COUNT TO LL-VALUE.
158300     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
158400     MOVE "LONG NOTICE (> 7 DAYS)" TO LL-LABEL.
158500     MOVE WS-CA-LONG-COUNT TO WS-EDIT-COUNT.
158600     MOVE WS-EDIT-COUNT TO LL-VALUE.
158700     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
158800
158900     MOVE "SUMMARY:" TO LL-LABEL.
159000     MOVE SPACES TO LL-VALUE.
159100     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
159200     MOVE "  CANCELLATION RATE PCT" TO LL-LABEL.
159300     IF WS-CA-BOOKED-COUNT > ZERO
159400         COMPUTE WS-EDIT-RATE2 ROUNDED =
159500             WS-CA-CANCEL-COUNT / WS-CA-BOOKED-COUNT * 100
159600     ELSE
159700         MOVE ZERO TO WS-EDIT-RATE2
159800     END-IF.
159900     MOVE WS-EDIT-RATE2 TO LL-VALUE.
160000     PERFORM 060-PRINT-LABEL-LINE THRU 060-EXIT.
160100 800-EXIT.
160200     EXIT.
160300
160400 805-TALLY-ONE-CANCEL.
160500     IF RS-BOOKING-DATE(RS-IDX) < WS-PERIOD-START
160600        OR RS-BOOKING-DATE(RS-IDX) > WS-PERIOD-END
160700         GO TO 805-EXIT.
160800     ADD 1 TO WS-CA-BOOKED-COUNT.
160900     IF NOT RS-CANCELLED(RS-IDX)
161000         GO TO 805-EXIT.
161100     ADD 1 TO WS-CA-CANCEL-COUNT.
161200     CALL "DATEDIF" USING RS-BOOKING-DATE(RS-IDX) WS-PERIOD-END
161300                           LK-NIGHTS-HOLD.
161400     IF LK-NIGHTS-HOLD NOT GREATER THAN 1
161500         ADD 1 TO WS-CA-LASTMIN-COUNT
161600     ELSE IF LK-NIGHTS-HOLD NOT GREATER THAN 7
161700         ADD 1 TO WS-CA-SHORT-COUNT
161800     ELSE
161900         ADD 1 TO WS-CA-LONG-COUNT
162000     END-IF.
162100 805-EXIT.
162200     EXIT.
162300
162400 900-CLEANUP.
162500     MOVE "900-CLEANUP" TO PARA-NAME.
162600     CLOSE HOTEL-FILE, ROOM-FILE, RESERVATION-FILE, GUEST-FILE,
162700           TRANSACTION-FILE, HOUSEKEEPING-FILE, REPORT-FILE,
162800           SYSOUT.
162900     DISPLAY "******** NORMAL END OF JOB HTLRPTS ********".
163000 900-EXIT.
163100     EXIT.
163200
163300 1000-ABEND-RTN.
163400     WRITE SYSOUT-REC FROM ABEND-REC.
163500     DISPLAY "*** ABNORMAL END OF JOB-HTLRPTS ***" UPON CONSOLE.
163600     DIVIDE ZERO-VAL INTO ONE-VAL.
163700 1000-EXIT.
163800     EXIT.
