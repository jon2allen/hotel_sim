000100******************************************************************
000200*        R E S E R V A T I O N   M A S T E R   R E C O R D       *
000300*                                                                *
000400*    ONE RECORD PER RESERVATION.  WRITTEN BY RESVENG (CALLED BY  *
000500*    EVTPROC) ON CREATE, REWRITTEN IN PLACE ON CHECK-IN, CHECK-  *
000600*    OUT AND CANCEL.  RES-STATUS/RES-PAY-STATUS DRIVE THE LIFE-  *
000700*    CYCLE GUARDS IN RESVENG 200/400/500/600.                    *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    -----------                                                 *
001100*    06/14/91  JRS  ORIGINAL LAYOUT - RESVREC                   *
001200*    09/23/97  AHK  ADDED RES-PAY-STATUS (PARTIAL PAYMENT PLANS) *
001300*    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
001400******************************************************************
001500 01  RESERVATION-MASTER-REC.
001600     05  RES-ID                       PIC 9(06).
001700     05  RES-ROOM-ID                  PIC 9(06).
001800     05  RES-GUEST-ID                 PIC 9(06).
001900     05  RES-CHECK-IN                 PIC X(10).
002000     05  RES-CHECK-OUT                PIC X(10).
002100     05  RES-STATUS                   PIC X(12).
002200         88  RES-CONFIRMED            VALUE "confirmed   ".
002300         88  RES-CHECKED-IN           VALUE "checked_in  ".
002400         88  RES-CHECKED-OUT          VALUE "checked_out ".
002500         88  RES-CANCELLED            VALUE "cancelled   ".
002600     05  RES-TOTAL-PRICE              PIC S9(07)V99.
002700     05  RES-BOOKING-DATE             PIC X(10).
002800     05  RES-PAY-STATUS               PIC X(12).
002900         88  PAY-PENDING              VALUE "pending     ".
003000         88  PAY-PAID                 VALUE "paid        ".
003100         88  PAY-PARTIALLY-PAID       VALUE "partially_pa".
003200         88  PAY-REFUNDED             VALUE "refunded    ".
003300     05  FILLER                       PIC X(04).
