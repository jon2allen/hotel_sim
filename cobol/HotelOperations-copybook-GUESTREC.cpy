000100******************************************************************
000200*             G U E S T   M A S T E R   R E C O R D               *
000300*                                                                *
000400*    ONE RECORD PER GUEST WHO HAS EVER BOOKED.  EVTPROC ADDS A   *
000500*    RECORD WHEN A BOOKING/WALK-IN/GROUP/EXTENDED/LOYALTY EVENT  *
000600*    NAMES A NEW GUEST.  HTLRPTS SUMS GST-LOYALTY-POINTS FOR THE *
000700*    GUEST-DEMOGRAPHICS REPORT.                                  *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    -----------                                                 *
001100*    06/14/91  JRS  ORIGINAL LAYOUT - GUESTREC                   *
001200*    04/30/96  AHK  ADDED VEHICLE FIELDS (VALET REQUEST)         *
001300*    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
001400******************************************************************
001500 01  GUEST-MASTER-REC.
001600     05  GST-ID                       PIC 9(06).
001700     05  GST-FIRST-NAME               PIC X(20).
001800     05  GST-LAST-NAME                PIC X(20).
001900     05  GST-EMAIL                    PIC X(30).
002000     05  GST-PHONE                    PIC X(12).
002100     05  GST-ADDRESS                  PIC X(40).
002200     05  GST-CAR-MAKE                 PIC X(15).
002300     05  GST-CAR-MODEL                PIC X(15).
002400     05  GST-CAR-COLOR                PIC X(10).
002500     05  GST-LOYALTY-POINTS           PIC 9(06).
002600     05  FILLER                       PIC X(04).
