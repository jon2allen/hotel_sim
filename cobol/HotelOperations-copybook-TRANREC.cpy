000100******************************************************************
000200*         T R A N S A C T I O N   M A S T E R   R E C O R D       *
000300*                                                                *
000400*    ONE RECORD PER POSTED TRANSACTION (PAYMENT/REFUND/CHARGE/   *
000500*    ADJUSTMENT).  RESVENG WRITES THE "FINAL PAYMENT FOR STAY"   *
000600*    RECORD ON CHECK-OUT.  TRN-DESC CARRYING THE WORD "room" IS   *
000700*    THE ROOM-VS-ADDITIONAL REVENUE SPLIT USED BY DALYRPT AND    *
000800*    HTLRPTS - DO NOT CHANGE THE WORDING WITHOUT CHECKING BOTH.  *
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    -----------                                                 *
001200*    06/14/91  JRS  ORIGINAL LAYOUT - TRANREC                   *
001300*    05/05/97  AHK  ADDED TRN-PAY-METHOD                         *
001400*    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
001500******************************************************************
001600 01  TRANSACTION-MASTER-REC.
001700     05  TRN-ID                       PIC 9(06).
001800     05  TRN-RES-ID                   PIC 9(06).
001900     05  TRN-AMOUNT                   PIC S9(07)V99.
002000     05  TRN-TYPE                     PIC X(10).
002100         88  TRN-PAYMENT              VALUE "payment   ".
002200         88  TRN-REFUND               VALUE "refund    ".
002300         88  TRN-CHARGE               VALUE "charge    ".
002400         88  TRN-ADJUSTMENT           VALUE "adjustment".
002500     05  TRN-PAY-METHOD               PIC X(13).
002600         88  PAY-CREDIT-CARD          VALUE "credit_card  ".
002700         88  PAY-CASH                 VALUE "cash         ".
002800         88  PAY-BANK-TRANSFER        VALUE "bank_transfer".
002900     05  TRN-DATE                     PIC X(10).
003000     05  TRN-DESC                     PIC X(40).
003100     05  FILLER                       PIC X(04).
