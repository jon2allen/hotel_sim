000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  EVTPROC.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - DAY-LOOP EVENT PROCESSOR,  EV0001
001600*                   CONTROL BREAK ON EVT-DATE.                   EV0002
001700*    02/02/95  AHK  ADDED GROUP AND LOYALTY EVENT HANDLING.       EV0003
001800*    09/23/97  AHK  ADDED SPECIAL-REQUEST FLAT-FEE EVENTS.        EV0004
001900*    11/16/98  PLW  Y2K REVIEW - EVT-DATE AND ALL STORED DATES     EV0005
002000*                   ARE 10-BYTE YYYY-MM-DD TEXT, NO CHANGE.        EV0006
002100*    07/17/07  TGD  EVENT LOG FILE ADDED PER REQUEST 6102.         EV0007
002200*    04/02/11  TGD  BUSY/SLOW DAY LISTS ADDED TO STATISTICS        EV0008
002300*                   REPORT PER REQUEST 7744.                      EV0009
002400******************************************************************
002500*  THIS PROGRAM RUNS THE DAILY EVENT FEED AGAINST THE ROOM,       *
002600*  RESERVATION AND GUEST MASTERS, ONE SIMULATED DAY AT A TIME.    *
002700*  THE THREE MASTERS ARE READ ENTIRELY INTO WORKING-STORAGE       *
002800*  TABLES AT THE START OF THE RUN AND REWRITTEN IN FULL AT        *
002900*  900-CLEANUP - THE SAME KEYED-TABLE TECHNIQUE THIS SHOP USES    *
003000*  ON ANY MASTER SMALL ENOUGH TO HOLD IN CORE.  RESVENG CARRIES   *
003100*  ALL OF THE LIFE-CYCLE RULES; THIS PROGRAM ONLY DRIVES IT.      *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400         ASSIGN TO UT-S-SYSOUT
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT REPORT-FILE
004800         ASSIGN TO UT-S-RPTOUT
004900         ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT EVENT-FILE
005200         ASSIGN TO UT-S-EVENTIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS EFCODE.
005500
005600     SELECT ROOM-FILE
005700         ASSIGN TO UT-S-ROOMIO
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS RMCODE.
006000
006100     SELECT RESERVATION-FILE
006200         ASSIGN TO UT-S-RESVIO
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS RSCODE.
006500
006600     SELECT GUEST-FILE
006700         ASSIGN TO UT-S-GUESTIO
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS GSCODE.
007000
007100     SELECT TRANSACTION-FILE
007200         ASSIGN TO UT-S-TRANOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS TNCODE.
007500
007600     SELECT EVENT-LOG-FILE
007700         ASSIGN TO UT-S-EVLOGOUT
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                      PIC X(132).
008900
009000 FD  REPORT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     DATA RECORD IS REPORT-REC.
009500 01  REPORT-REC                      PIC X(132).
009600
009700****** EVENT FEED, SORTED BY DATE, CONTROL BREAK DRIVES THE DAY LOOP
009800 FD  EVENT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 90 CHARACTERS
010200     DATA RECORD IS EVENT-FILE-REC.
010300 01  EVENT-FILE-REC.
010400     COPY EVNTREC.
010500
010600 FD  ROOM-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 62 CHARACTERS
011000     DATA RECORD IS ROOM-FILE-REC.
011100 01  ROOM-FILE-REC.
011200     COPY ROOMMSTR.
011300
011400 FD  RESERVATION-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 85 CHARACTERS
011800     DATA RECORD IS RESERVATION-FILE-REC.
011900 01  RESERVATION-FILE-REC.
012000     COPY RESVREC.
012100
012200 FD  GUEST-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 178 CHARACTERS
012600     DATA RECORD IS GUEST-FILE-REC.
012700 01  GUEST-FILE-REC.
012800     COPY GUESTREC.
012900
013000****** NEW TRANSACTIONS ARE APPENDED - OPENED EXTEND, NEVER REWRITTEN
013100 FD  TRANSACTION-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 98 CHARACTERS
013500     DATA RECORD IS TRANSACTION-FILE-REC.
013600 01  TRANSACTION-FILE-REC.
013700     COPY TRANREC.
013800
013900 FD  EVENT-LOG-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 132 CHARACTERS
014300     DATA RECORD IS EVENT-LOG-REC.
014400 01  EVENT-LOG-REC                   PIC X(132).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  EFCODE                   PIC X(2).
015000         88  NO-MORE-EVENTS       VALUE "10".
015100     05  RMCODE                   PIC X(2).
015200     05  RSCODE                   PIC X(2).
015300     05  GSCODE                   PIC X(2).
015400     05  TNCODE                   PIC X(2).
015450     05  FILLER                   PIC X(02).
015500
015600 01  WS-SYSOUT-REC.
015700     05  WS-MSG                   PIC X(80).
015800     05  FILLER                   PIC X(52).
015850 01  WS-SYSOUT-REC-R REDEFINES WS-SYSOUT-REC.
015860     05  WS-MSG-PREFIX            PIC X(09).
015870     05  WS-MSG-BODY              PIC X(71).
015880     05  FILLER                   PIC X(52).
015900
016000 77  WS-DATE                      PIC 9(6).
016100
016200****** ROOM TABLE - ENTIRE ROOM-FILE LOADED AND REWRITTEN IN PLACE
016300 01  ROOM-TABLE.
016400     05  RM-ROW OCCURS 500 TIMES
016500                 INDEXED BY RM-IDX RM-SRCH-IDX.
016600         10  RM-ID                PIC 9(06).
016700         10  RM-HOTEL-ID          PIC 9(06).
016800         10  RM-FLOOR-NO          PIC 9(03).
016900         10  RM-NUMBER            PIC X(06).
017000         10  RM-TYPE-NAME         PIC X(12).
017100         10  RM-STATUS            PIC X(12).
017200             88  RM-AVAILABLE     VALUE "available   ".
017300             88  RM-OCCUPIED      VALUE "occupied    ".
017400             88  RM-RESERVED      VALUE "reserved    ".
017500             88  RM-MAINTENANCE   VALUE "maintenance ".
017600         10  RM-PRICE-NIGHT       PIC S9(07)V99.
017700         10  RM-MAX-OCC           PIC 9(02).
017800         10  FILLER               PIC X(06).
017900
018000****** RESERVATION TABLE - ENTIRE RESERVATION-FILE LOADED/REWRITTEN
018100 01  RESV-TABLE.
018200     05  RS-ROW OCCURS 3000 TIMES
018300                 INDEXED BY RS-IDX RS-SRCH-IDX.
018400         10  RS-ID                PIC 9(06).
018500         10  RS-ROOM-ID           PIC 9(06).
018600         10  RS-GUEST-ID          PIC 9(06).
018700         10  RS-CHECK-IN          PIC X(10).
018800         10  RS-CHECK-OUT         PIC X(10).
018900         10  RS-STATUS            PIC X(12).
019000             88  RS-CONFIRMED     VALUE "confirmed   ".
019100             88  RS-CHECKED-IN    VALUE "checked_in  ".
019200             88  RS-CHECKED-OUT   VALUE "checked_out ".
019300             88  RS-CANCELLED     VALUE "cancelled   ".
019400         10  RS-TOTAL-PRICE       PIC S9(07)V99.
019500         10  RS-BOOKING-DATE      PIC X(10).
019600         10  RS-PAY-STATUS        PIC X(12).
019700         10  FILLER               PIC X(04).
019800
019900****** GUEST TABLE - ENTIRE GUEST-FILE LOADED/REWRITTEN
020000 01  GUEST-TABLE.
020100     05  GS-ROW OCCURS 1000 TIMES
020200                 INDEXED BY GS-IDX.
020300         10  GS-ID                PIC 9(06).
020400         10  GS-FIRST-NAME        PIC X(20).
020500         10  GS-LAST-NAME         PIC X(20).
020600         10  GS-EMAIL             PIC X(30).
020700         10  GS-PHONE             PIC X(12).
020800         10  GS-ADDRESS           PIC X(40).
020900         10  GS-CAR-MAKE          PIC X(15).
021000         10  GS-CAR-MODEL         PIC X(15).
021100         10  GS-CAR-COLOR         PIC X(10).
021200         10  GS-LOYALTY-POINTS    PIC 9(06).
021300         10  FILLER               PIC X(04).
021400
021500 01  TABLE-ROW-COUNTS.
021600     05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
021700     05  RESV-ROWS-LOADED         PIC 9(05) COMP.
021800     05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
021900     05  FILLER                   PIC X(04).
022000
022100 01  NEXT-ID-COUNTERS.
022200     05  WS-NEXT-RES-ID           PIC 9(06) COMP.
022300     05  WS-NEXT-GUEST-ID         PIC 9(06) COMP.
022400     05  WS-NEXT-TRN-ID           PIC 9(06) COMP.
022500     05  FILLER                   PIC X(04).
022600
022700****** RESVENG LINKAGE WORK AREA - PASSED BY REFERENCE ON EACH CALL
022800 01  RESVENG-CONTROL-REC.
022900     05  RESVENG-ACTION-SW        PIC X(01).
023000         88  ACTION-CHECK-AVAIL   VALUE "A".
023100         88  ACTION-CREATE        VALUE "C".
023200         88  ACTION-CHECK-IN      VALUE "I".
023300         88  ACTION-CHECK-OUT     VALUE "O".
023400         88  ACTION-CANCEL        VALUE "X".
023500     05  RESVENG-TODAY            PIC X(10).
023600     05  RESVENG-REQ-CHECKIN      PIC X(10).
023700     05  RESVENG-REQ-CHECKOUT     PIC X(10).
023800     05  RESVENG-FINAL-AMOUNT     PIC S9(07)V99.
023900     05  RESVENG-REJECT-SW        PIC X(01).
024000         88  RESVENG-REJECTED     VALUE "Y".
024100         88  RESVENG-ACCEPTED     VALUE "N".
024200     05  RESVENG-REJECT-REASON    PIC X(30).
024250     05  FILLER                   PIC X(04).
024300
024400 01  CALL-ROOM-REC.
024500     05  CR-ROOM-ID               PIC 9(06).
024600     05  CR-ROOM-HOTEL-ID         PIC 9(06).
024700     05  CR-ROOM-FLOOR-NO         PIC 9(03).
024800     05  CR-ROOM-NUMBER           PIC X(06).
024900     05  CR-ROOM-TYPE-NAME        PIC X(12).
025000     05  CR-ROOM-STATUS           PIC X(12).
025100         88  CR-ROOM-AVAILABLE    VALUE "available   ".
025200         88  CR-ROOM-OCCUPIED     VALUE "occupied    ".
025300         88  CR-ROOM-RESERVED     VALUE "reserved    ".
025400         88  CR-ROOM-MAINTENANCE  VALUE "maintenance ".
025500     05  CR-ROOM-PRICE-NIGHT      PIC S9(07)V99.
025600     05  CR-ROOM-MAX-OCC          PIC 9(02).
025700     05  FILLER                   PIC X(06).
025800
025900 01  CALL-RESV-REC.
026000     05  CV-RES-ID                PIC 9(06).
026100     05  CV-RES-ROOM-ID           PIC 9(06).
026200     05  CV-RES-GUEST-ID          PIC 9(06).
026300     05  CV-RES-CHECK-IN          PIC X(10).
026400     05  CV-RES-CHECK-OUT         PIC X(10).
026500     05  CV-RES-STATUS            PIC X(12).
026600         88  CV-RES-CONFIRMED     VALUE "confirmed   ".
026700         88  CV-RES-CHECKED-IN    VALUE "checked_in  ".
026800         88  CV-RES-CHECKED-OUT   VALUE "checked_out ".
026900         88  CV-RES-CANCELLED     VALUE "cancelled   ".
027000     05  CV-RES-TOTAL-PRICE       PIC S9(07)V99.
027100     05  CV-RES-BOOKING-DATE      PIC X(10).
027200     05  CV-RES-PAY-STATUS        PIC X(12).
027300     05  FILLER                   PIC X(04).
027400
027500 01  CALL-TRAN-REC.
027600     05  CT-TRN-ID                PIC 9(06).
027700     05  CT-TRN-RES-ID            PIC 9(06).
027800     05  CT-TRN-AMOUNT            PIC S9(07)V99.
027900     05  CT-TRN-TYPE              PIC X(10).
028000     05  CT-TRN-PAY-METHOD        PIC X(13).
028100     05  CT-TRN-DATE              PIC X(10).
028200     05  CT-TRN-DESC              PIC X(40).
028300     05  FILLER                   PIC X(04).
028400
028500 01  CALL-RETURN-CD               PIC 9(04) COMP.
028600
028700****** DAY-LOOP CONTROL FIELDS
028800 01  WS-CURRENT-DAY               PIC X(10).
028900 01  WS-CURRENT-DAY-R REDEFINES WS-CURRENT-DAY.
029000     05  WS-CD-YEAR               PIC X(04).
029100     05  FILLER                   PIC X(01).
029200     05  WS-CD-MONTH               PIC X(02).
029300     05  FILLER                   PIC X(01).
029400     05  WS-CD-DAY                 PIC X(02).
029500
029600 01  DAY-COUNTERS-AND-SWITCHES.
029700     05  WS-DAY-SEQ                PIC 9(05) COMP.
029800     05  WS-DAY-CHECKINS            PIC 9(05) COMP.
029900     05  WS-DAY-EVENT-COUNT         PIC 9(05) COMP.
030000     05  WS-DAY-REVENUE             PIC S9(09)V99 COMP-3.
030100     05  WS-DAY-OCCUPIED-ROOMS      PIC 9(05) COMP.
030200     05  WS-DAY-OCCUPANCY-RATE      PIC 9(03)V99.
030300     05  FILLER                     PIC X(04).
030400
030500 01  RUN-TOTALS.
030600     05  RUN-DAYS-PROCESSED         PIC 9(05) COMP.
030700     05  RUN-TOTAL-REVENUE          PIC S9(09)V99 COMP-3.
030800     05  RUN-TOTAL-GUESTS           PIC 9(07) COMP.
030900     05  RUN-TOTAL-RESERVATIONS     PIC 9(07) COMP.
031000     05  RUN-SUM-OCCUPANCY-RATE     PIC 9(07)V99 COMP-3.
031100     05  RUN-CANCEL-COUNT           PIC 9(05) COMP.
031200     05  RUN-WALKIN-COUNT           PIC 9(05) COMP.
031300     05  RUN-GROUP-COUNT            PIC 9(05) COMP.
031400     05  RUN-EXTENDED-COUNT         PIC 9(05) COMP.
031500     05  RUN-LOYALTY-COUNT          PIC 9(05) COMP.
031600     05  RUN-SPECIAL-COUNT          PIC 9(05) COMP.
031700     05  RUN-BOOKING-COUNT          PIC 9(05) COMP.
031800     05  FILLER                     PIC X(04).
031900
031920****** PER-DAY AVERAGES, RATES AND PER-GUEST FIGURES FOR THE
031940****** STATISTICS REPORT, COMPUTED ONCE AT RUN END - RE0015
031960 01  RUN-STATS-WORK.
031970     05  WS-AVG-REVENUE             PIC S9(09)V99 COMP-3.
031980     05  WS-AVG-GUESTS              PIC 9(05)V99 COMP-3.
031982     05  WS-AVG-RESERVATIONS        PIC 9(05)V99 COMP-3.
031984     05  WS-RATE-CANCEL             PIC 9(03)V99 COMP-3.
031986     05  WS-RATE-WALKIN             PIC 9(03)V99 COMP-3.
031988     05  WS-RATE-GROUP              PIC 9(03)V99 COMP-3.
031990     05  WS-RATE-EXTENDED           PIC 9(03)V99 COMP-3.
031992     05  WS-RATE-LOYALTY            PIC 9(03)V99 COMP-3.
031994     05  WS-SPECIAL-PER-GUEST       PIC 9(05)V99 COMP-3.
031996     05  FILLER                     PIC X(04).
032000****** EVENT-TYPE COUNT AND REVENUE BREAKDOWN FOR THE STATS REPORT
032100 01  EVENT-TYPE-BREAKDOWN.
032200     05  ETB-ROW OCCURS 7 TIMES
032300                  INDEXED BY ETB-IDX.
032400         10  ETB-NAME             PIC X(16).
032500         10  ETB-COUNT            PIC 9(05) COMP.
032600         10  ETB-REVENUE          PIC S9(09)V99 COMP-3.
032650         10  FILLER               PIC X(04).
032700
032800****** BUSY/SLOW DAY LISTS - DAY SEQUENCE NUMBERS WITHIN THE RUN
032900 01  BUSY-SLOW-DAY-LISTS.
033000     05  BUSY-DAY-ENTRY OCCURS 60 TIMES
033100                        INDEXED BY BUSY-IDX.
033200         10  BUSY-DAY-NO          PIC 9(05) COMP.
033300     05  SLOW-DAY-ENTRY OCCURS 60 TIMES
033400                        INDEXED BY SLOW-IDX.
033500         10  SLOW-DAY-NO          PIC 9(05) COMP.
033600     05  BUSY-DAY-COUNT           PIC 9(03) COMP.
033700     05  SLOW-DAY-COUNT           PIC 9(03) COMP.
033750     05  FILLER                   PIC X(02).
033800
033900 01  WS-GROUP-WORK.
034000     05  WS-GROUP-AVAIL-COUNT     PIC 9(03) COMP.
034100     05  WS-GROUP-LEADER-ID       PIC 9(06) COMP.
034200     05  WS-GROUP-TOTAL-AMOUNT    PIC S9(09)V99 COMP-3.
034300     05  FILLER                   PIC X(04).
034400
034500 01  WS-MISC-WORK.
034600     05  WS-FOUND-ROOM-SW         PIC X(01) VALUE "N".
034700         88  ROOM-WAS-FOUND       VALUE "Y".
034800         88  ROOM-NOT-FOUND       VALUE "N".
034900     05  WS-AVAIL-ROOM-IDX        PIC 9(05) COMP.
035000     05  WS-EVENT-DATE-STRING     PIC X(10).
035100     05  WS-EVENT-TIME-STRING     PIC X(08) VALUE "00:00:00".
035200     05  WS-LOG-LINE              PIC X(132).
035300     05  WS-EVT-AMOUNT            PIC S9(07)V99.
035320     05  WS-EVT-DESC              PIC X(32).
035400     05  FILLER                   PIC X(04).
035500
035600 01  WS-FLAT-FEE-TABLE.
035700     05  WS-FEE-UPGRADE           PIC S9(05)V99 VALUE 50.00.
035800     05  WS-FEE-LATE-CHECKOUT     PIC S9(05)V99 VALUE 25.00.
035900     05  WS-FEE-AMENITIES        PIC S9(05)V99 VALUE 35.00.
036000     05  WS-FEE-ROOM-SERVICE      PIC S9(05)V99 VALUE 45.00.
036050     05  FILLER                   PIC X(04).
036100
036200****** DAYS-IN-MONTH TABLE, NON-LEAP YEAR - USED TO ADD THE FEED'S
036300****** EVT-STAY-NIGHTS ONTO WS-CURRENT-DAY TO GET THE CHECK-OUT
036400****** DATE, NO INTRINSIC FUNCTIONS.
036500 01  DAYS-IN-MONTH-TABLE.
036600     05  DIM-ROW OCCURS 12 TIMES
036700                  INDEXED BY DIM-IDX.
036800         10  DAYS-IN-MO           PIC 9(02).
036850         10  FILLER               PIC X(02).
036900 01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
037000     05  FILLER               PIC 9(02) VALUE 31.
037010     05  FILLER               PIC X(02) VALUE SPACES.
037100     05  FILLER               PIC 9(02) VALUE 28.
037110     05  FILLER               PIC X(02) VALUE SPACES.
037200     05  FILLER               PIC 9(02) VALUE 31.
037210     05  FILLER               PIC X(02) VALUE SPACES.
037300     05  FILLER               PIC 9(02) VALUE 30.
037310     05  FILLER               PIC X(02) VALUE SPACES.
037400     05  FILLER               PIC 9(02) VALUE 31.
037410     05  FILLER               PIC X(02) VALUE SPACES.
037500     05  FILLER               PIC 9(02) VALUE 30.
037510     05  FILLER               PIC X(02) VALUE SPACES.
037600     05  FILLER               PIC 9(02) VALUE 31.
037610     05  FILLER               PIC X(02) VALUE SPACES.
037700     05  FILLER               PIC 9(02) VALUE 31.
037710     05  FILLER               PIC X(02) VALUE SPACES.
037800     05  FILLER               PIC 9(02) VALUE 30.
037810     05  FILLER               PIC X(02) VALUE SPACES.
037900     05  FILLER               PIC 9(02) VALUE 31.
037910     05  FILLER               PIC X(02) VALUE SPACES.
038000     05  FILLER               PIC 9(02) VALUE 30.
038010     05  FILLER               PIC X(02) VALUE SPACES.
038100     05  FILLER               PIC 9(02) VALUE 31.
038110     05  FILLER               PIC X(02) VALUE SPACES.
038200
038300 01  CHECKOUT-CALC-WORK.
038400     05  WS-CO-YEAR               PIC 9(04).
038500     05  WS-CO-MONTH              PIC 9(02).
038600     05  WS-CO-DAY                PIC 9(02).
038700     05  WS-CO-DAYS-THIS-MONTH    PIC 9(02).
038800     05  WS-CO-LEAP-SW            PIC X(01) VALUE "N".
038900         88  CO-IS-LEAP           VALUE "Y".
039000     05  WS-CO-DIV-4              PIC 9(04) COMP.
039100     05  WS-CO-DIV-100            PIC 9(04) COMP.
039200     05  WS-CO-DIV-400            PIC 9(04) COMP.
039300     05  WS-CO-REM-4              PIC 9(04) COMP.
039400     05  WS-CO-REM-100            PIC 9(04) COMP.
039500     05  WS-CO-REM-400            PIC 9(04) COMP.
039600     05  FILLER                  PIC X(04).
039700
039800****** PAGINATED STATISTICS REPORT - PATLIST-STYLE HEADINGS
039900 01  WS-LINES                     PIC 9(03) COMP VALUE 99.
040000 01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.
040100
040200 01  WS-RPT-HEADING-1.
040300     05  FILLER                   PIC X(40) VALUE SPACES.
040400     05  FILLER                   PIC X(32)
040500                  VALUE "SIMULATION STATISTICS REPORT".
040600     05  FILLER                   PIC X(10) VALUE "PAGE ".
040700     05  H1-PAGE-NO               PIC ZZ9.
040800     05  FILLER                   PIC X(47) VALUE SPACES.
040900
041000 01  WS-RPT-DETAIL-LINE.
041100     05  DL-LABEL                 PIC X(40).
041200     05  DL-VALUE                 PIC X(30).
041300     05  FILLER                   PIC X(62).
041350
041360 01  WS-EDIT-DETAIL-COUNT         PIC ZZZZ9.
041400
041500 COPY ABENDREC.
041600
041700 PROCEDURE DIVISION.
041800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041900     PERFORM 100-MAINLINE THRU 100-EXIT
042000         UNTIL NO-MORE-EVENTS.
042100     PERFORM 900-CLEANUP THRU 900-EXIT.
042200     MOVE ZERO TO RETURN-CODE.
042300     GOBACK.
042400
042500 000-HOUSEKEEPING.
042600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042700     DISPLAY "******** BEGIN JOB EVTPROC ********".
042800     ACCEPT WS-DATE FROM DATE.
042900     OPEN INPUT ROOM-FILE.
043000     OPEN INPUT RESERVATION-FILE.
043100     OPEN INPUT GUEST-FILE.
043200     OPEN INPUT EVENT-FILE.
043300     OPEN EXTEND TRANSACTION-FILE.
043400     OPEN OUTPUT EVENT-LOG-FILE.
043500     OPEN OUTPUT REPORT-FILE.
043600     OPEN OUTPUT SYSOUT.
043700
043750     MOVE SPACES TO WS-LOG-LINE.
043800     STRING "Day,Time,Event Type,Description,"  DELIMITED BY SIZE
043850            "Amount,Guest ID,Room,Reservation ID"
043870                 DELIMITED BY SIZE
043900            INTO WS-LOG-LINE.
044000     WRITE EVENT-LOG-REC FROM WS-LOG-LINE.
044100
044200     PERFORM 110-LOAD-ROOM-TABLE THRU 110-EXIT.
044300     PERFORM 120-LOAD-RESV-TABLE THRU 120-EXIT.
044400     PERFORM 130-LOAD-GUEST-TABLE THRU 130-EXIT.
044500     INITIALIZE RUN-TOTALS.
044600     INITIALIZE BUSY-SLOW-DAY-LISTS.
044700     PERFORM 140-INIT-EVENT-BREAKDOWN THRU 140-EXIT.
044800     MOVE ZERO TO WS-DAY-SEQ.
044900
045000     READ EVENT-FILE INTO EVENT-FEED-REC
045100         AT END
045200         MOVE "10" TO EFCODE
045300     END-READ.
045400 000-EXIT.
045500     EXIT.
045600
045700 110-LOAD-ROOM-TABLE.
045800     MOVE "110-LOAD-ROOM-TABLE" TO PARA-NAME.
045900     MOVE ZERO TO ROOM-ROWS-LOADED.
046000     PERFORM 115-LOAD-ONE-ROOM THRU 115-EXIT
046100         UNTIL RMCODE = "10".
046200 110-EXIT.
046300     EXIT.
046400
046500 115-LOAD-ONE-ROOM.
046600     READ ROOM-FILE INTO ROOM-MASTER-REC
046700         AT END
046800         MOVE "10" TO RMCODE
046900         GO TO 115-EXIT
047000     END-READ.
047100     ADD 1 TO ROOM-ROWS-LOADED.
047200     SET RM-IDX TO ROOM-ROWS-LOADED.
047300     MOVE ROOM-ID TO RM-ID(RM-IDX).
047400     MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
047500     MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
047600     MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
047700     MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
047800     MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
047900     MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
048000     MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
048100 115-EXIT.
048200     EXIT.
048300
048400 120-LOAD-RESV-TABLE.
048500     MOVE "120-LOAD-RESV-TABLE" TO PARA-NAME.
048600     MOVE ZERO TO RESV-ROWS-LOADED.
048700     MOVE ZERO TO WS-NEXT-RES-ID.
048800     PERFORM 125-LOAD-ONE-RESV THRU 125-EXIT
048900         UNTIL RSCODE = "10".
049000     ADD 1 TO WS-NEXT-RES-ID.
049100 120-EXIT.
049200     EXIT.
049300
049400 125-LOAD-ONE-RESV.
049500     READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
049600         AT END
049700         MOVE "10" TO RSCODE
049800         GO TO 125-EXIT
049900     END-READ.
050000     ADD 1 TO RESV-ROWS-LOADED.
050100     SET RS-IDX TO RESV-ROWS-LOADED.
050200     MOVE RES-ID TO RS-ID(RS-IDX).
050300     MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
050400     MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
050500     MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
050600     MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
050700     MOVE RES-STATUS TO RS-STATUS(RS-IDX).
050800     MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
050900     MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
051000     MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
051100     IF RES-ID NOT LESS THAN WS-NEXT-RES-ID
051200         MOVE RES-ID TO WS-NEXT-RES-ID.
051300 125-EXIT.
051400     EXIT.
051500
051600 130-LOAD-GUEST-TABLE.
051700     MOVE "130-LOAD-GUEST-TABLE" TO PARA-NAME.
051800     MOVE ZERO TO GUEST-ROWS-LOADED.
051900     MOVE ZERO TO WS-NEXT-GUEST-ID.
052000     PERFORM 135-LOAD-ONE-GUEST THRU 135-EXIT
052100         UNTIL GSCODE = "10".
052200     ADD 1 TO WS-NEXT-GUEST-ID.
052300 130-EXIT.
052400     EXIT.
052500
052600 135-LOAD-ONE-GUEST.
052700     READ GUEST-FILE INTO GUEST-MASTER-REC
052800         AT END
052900         MOVE "10" TO GSCODE
053000         GO TO 135-EXIT
053100     END-READ.
053200     ADD 1 TO GUEST-ROWS-LOADED.
053300     SET GS-IDX TO GUEST-ROWS-LOADED.
053400     MOVE GST-ID TO GS-ID(GS-IDX).
053500     MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
053600     MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
053700     MOVE GST-EMAIL TO GS-EMAIL(GS-IDX).
053800     MOVE GST-PHONE TO GS-PHONE(GS-IDX).
053900     MOVE GST-ADDRESS TO GS-ADDRESS(GS-IDX).
054000     MOVE GST-CAR-MAKE TO GS-CAR-MAKE(GS-IDX).
054100     MOVE GST-CAR-MODEL TO GS-CAR-MODEL(GS-IDX).
054200     MOVE GST-CAR-COLOR TO GS-CAR-COLOR(GS-IDX).
054300     MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
054400     IF GST-ID NOT LESS THAN WS-NEXT-GUEST-ID
054500         MOVE GST-ID TO WS-NEXT-GUEST-ID.
054600 135-EXIT.
054700     EXIT.
054800
054900 140-INIT-EVENT-BREAKDOWN.
055000     MOVE "140-INIT-EVENT-BREAKDOWN" TO PARA-NAME.
055100     MOVE "BOOKING         " TO ETB-NAME(1).
055200     MOVE "WALK-IN         " TO ETB-NAME(2).
055300     MOVE "GROUP           " TO ETB-NAME(3).
055400     MOVE "EXTENDED        " TO ETB-NAME(4).
055500     MOVE "LOYALTY         " TO ETB-NAME(5).
055600     MOVE "SPECIAL         " TO ETB-NAME(6).
055700     MOVE "CANCEL          " TO ETB-NAME(7).
055800     MOVE ZERO TO ETB-COUNT(1) ETB-COUNT(2) ETB-COUNT(3)
055900                  ETB-COUNT(4) ETB-COUNT(5) ETB-COUNT(6)
056000                  ETB-COUNT(7).
056100     MOVE ZERO TO ETB-REVENUE(1) ETB-REVENUE(2) ETB-REVENUE(3)
056200                  ETB-REVENUE(4) ETB-REVENUE(5) ETB-REVENUE(6)
056300                  ETB-REVENUE(7).
056400 140-EXIT.
056500     EXIT.
056600
056700****** ONE PASS = ONE SIMULATED DAY (CONTROL BREAK ON EVT-DATE)
056800 100-MAINLINE.
056900     MOVE "100-MAINLINE" TO PARA-NAME.
057000     MOVE EVT-DATE TO WS-CURRENT-DAY.
057100     ADD 1 TO WS-DAY-SEQ.
057200     MOVE ZERO TO WS-DAY-CHECKINS.
057300     MOVE ZERO TO WS-DAY-EVENT-COUNT.
057400     MOVE ZERO TO WS-DAY-REVENUE.
057500
057600     PERFORM 200-PROCESS-CHECKINS THRU 200-EXIT.
057700     PERFORM 250-PROCESS-CHECKOUTS THRU 250-EXIT.
057800
057900     PERFORM 280-APPLY-ONE-EVENT THRU 280-EXIT
058000         UNTIL NO-MORE-EVENTS OR EVT-DATE NOT = WS-CURRENT-DAY.
058100
058200     PERFORM 600-DAY-STATUS-LINE THRU 600-EXIT.
058300     ADD 1 TO RUN-DAYS-PROCESSED.
058400
058500     IF WS-DAY-CHECKINS NOT LESS THAN 3
058600         ADD 1 TO BUSY-DAY-COUNT
058700         SET BUSY-IDX TO BUSY-DAY-COUNT
058800         MOVE WS-DAY-SEQ TO BUSY-DAY-NO(BUSY-IDX).
058900     IF WS-DAY-EVENT-COUNT NOT GREATER THAN 2
059000         ADD 1 TO SLOW-DAY-COUNT
059100         SET SLOW-IDX TO SLOW-DAY-COUNT
059200         MOVE WS-DAY-SEQ TO SLOW-DAY-NO(SLOW-IDX).
059300 100-EXIT.
059400     EXIT.
059500
059600****** EVERY RESERVATION WITH CHECK-IN = D AND STATUS CONFIRMED
059700 200-PROCESS-CHECKINS.
059800     MOVE "200-PROCESS-CHECKINS" TO PARA-NAME.
059900     SET RS-IDX TO 1.
060000     PERFORM 210-CHECKIN-ONE-RESV THRU 210-EXIT
060100         VARYING RS-IDX FROM 1 BY 1
060200         UNTIL RS-IDX > RESV-ROWS-LOADED.
060300 200-EXIT.
060400     EXIT.
060500
060600 210-CHECKIN-ONE-RESV.
060700     IF RS-CHECK-IN(RS-IDX) = WS-CURRENT-DAY
060800        AND RS-CONFIRMED(RS-IDX)
060900         SET ACTION-CHECK-IN TO TRUE
061000         PERFORM 290-CALL-RESVENG THRU 290-EXIT
061100         ADD 1 TO WS-DAY-CHECKINS
061200         ADD 1 TO RUN-TOTAL-GUESTS
061300     END-IF.
061400 210-EXIT.
061500     EXIT.
061600
061700****** EVERY RESERVATION WITH CHECK-OUT = D AND STATUS CHECKED-IN
061800 250-PROCESS-CHECKOUTS.
061900     MOVE "250-PROCESS-CHECKOUTS" TO PARA-NAME.
062000     PERFORM 260-CHECKOUT-ONE-RESV THRU 260-EXIT
062100         VARYING RS-IDX FROM 1 BY 1
062200         UNTIL RS-IDX > RESV-ROWS-LOADED.
062300 250-EXIT.
062400     EXIT.
062500
062600 260-CHECKOUT-ONE-RESV.
062700     IF RS-CHECK-OUT(RS-IDX) = WS-CURRENT-DAY
062800        AND RS-CHECKED-IN(RS-IDX)
062900         SET ACTION-CHECK-OUT TO TRUE
063000         PERFORM 290-CALL-RESVENG THRU 290-EXIT
063100         ADD RESVENG-FINAL-AMOUNT TO WS-DAY-REVENUE
063200         ADD RESVENG-FINAL-AMOUNT TO RUN-TOTAL-REVENUE
063300         PERFORM 270-WRITE-CHECKOUT-TRANSACTION THRU 270-EXIT
063400     END-IF.
063500 260-EXIT.
063600     EXIT.
063700
063800 270-WRITE-CHECKOUT-TRANSACTION.
063900     ADD 1 TO WS-NEXT-TRN-ID.
064000     MOVE WS-NEXT-TRN-ID TO TRN-ID.
064100     MOVE RS-ID(RS-IDX) TO TRN-RES-ID.
064200     MOVE RESVENG-FINAL-AMOUNT TO TRN-AMOUNT.
064300     SET TRN-PAYMENT TO TRUE.
064400     MOVE "credit_card  " TO TRN-PAY-METHOD.
064500     MOVE WS-CURRENT-DAY TO TRN-DATE.
064600     MOVE "Final payment for stay" TO TRN-DESC.
064700     WRITE TRANSACTION-FILE-REC FROM TRANSACTION-MASTER-REC.
064800 270-EXIT.
064900     EXIT.
065000
065100****** RESVENG CALL HARNESS - MOVES TABLE ROW RS-IDX/RM-IDX OF THE
065200****** RESERVATION'S OWN ROOM IN/OUT OF THE CALL AREAS
065300 290-CALL-RESVENG.
065400     PERFORM 292-FIND-ROOM-BY-ID THRU 292-EXIT.
065500     MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-ID.
065600     MOVE RM-HOTEL-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-HOTEL-ID.
065700     MOVE RM-FLOOR-NO(WS-AVAIL-ROOM-IDX) TO CR-ROOM-FLOOR-NO.
065800     MOVE RM-NUMBER(WS-AVAIL-ROOM-IDX) TO CR-ROOM-NUMBER.
065900     MOVE RM-TYPE-NAME(WS-AVAIL-ROOM-IDX) TO CR-ROOM-TYPE-NAME.
066000     MOVE RM-STATUS(WS-AVAIL-ROOM-IDX) TO CR-ROOM-STATUS.
066100     MOVE RM-PRICE-NIGHT(WS-AVAIL-ROOM-IDX) TO CR-ROOM-PRICE-NIGHT.
066200     MOVE RM-MAX-OCC(WS-AVAIL-ROOM-IDX) TO CR-ROOM-MAX-OCC.
066300
066400     MOVE RS-ID(RS-IDX) TO CV-RES-ID.
066500     MOVE RS-ROOM-ID(RS-IDX) TO CV-RES-ROOM-ID.
066600     MOVE RS-GUEST-ID(RS-IDX) TO CV-RES-GUEST-ID.
066700     MOVE RS-CHECK-IN(RS-IDX) TO CV-RES-CHECK-IN.
066800     MOVE RS-CHECK-OUT(RS-IDX) TO CV-RES-CHECK-OUT.
066900     MOVE RS-STATUS(RS-IDX) TO CV-RES-STATUS.
067000     MOVE RS-TOTAL-PRICE(RS-IDX) TO CV-RES-TOTAL-PRICE.
067100     MOVE RS-BOOKING-DATE(RS-IDX) TO CV-RES-BOOKING-DATE.
067200     MOVE RS-PAY-STATUS(RS-IDX) TO CV-RES-PAY-STATUS.
067300
067400     MOVE WS-CURRENT-DAY TO RESVENG-TODAY.
067500     CALL "RESVENG" USING RESVENG-CONTROL-REC
067600                           CALL-ROOM-REC
067700                           CALL-RESV-REC
067800                           CALL-TRAN-REC
067900                           CALL-RETURN-CD.
068000
068100     MOVE CR-ROOM-STATUS TO RM-STATUS(WS-AVAIL-ROOM-IDX).
068200     MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
068300     MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
068400     MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
068500     MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
068600     MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
068700 290-EXIT.
068800     EXIT.
068900
069000 292-FIND-ROOM-BY-ID.
069100     SET WS-AVAIL-ROOM-IDX TO 1.
069200     SET RM-SRCH-IDX TO 1.
069300     SEARCH RM-ROW
069400         AT END
069500             MOVE "** ROOM ID NOT FOUND FOR RESVENG CALL"
069600                  TO ABEND-REASON
069700             GO TO 1000-ABEND-RTN
069800         WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
069900             SET WS-AVAIL-ROOM-IDX TO RM-SRCH-IDX
070000     END-SEARCH.
070100 292-EXIT.
070200     EXIT.
070300
070400****** APPLY THE NEXT EVENT ON THE CURRENT DAY, THEN READ AHEAD
070500 280-APPLY-ONE-EVENT.
070600     MOVE "280-APPLY-ONE-EVENT" TO PARA-NAME.
070700     ADD 1 TO WS-DAY-EVENT-COUNT.
070800
070900     IF EVT-BOOKING OR EVT-WALK-IN OR EVT-EXTENDED
071000         PERFORM 300-APPLY-BOOKING-EVENT THRU 300-EXIT
071100     ELSE IF EVT-GROUP
071200         PERFORM 350-APPLY-GROUP-EVENT THRU 350-EXIT
071300     ELSE IF EVT-LOYALTY
071400         PERFORM 360-APPLY-LOYALTY-EVENT THRU 360-EXIT
071500     ELSE IF EVT-SPECIAL
071600         PERFORM 400-APPLY-SPECIAL-EVENT THRU 400-EXIT
071700     ELSE IF EVT-CANCEL
071800         PERFORM 450-APPLY-CANCEL-EVENT THRU 450-EXIT
071900     END-IF.
072000
072100     READ EVENT-FILE INTO EVENT-FEED-REC
072200         AT END
072300         MOVE "10" TO EFCODE
072400     END-READ.
072500 280-EXIT.
072600     EXIT.
072700
072800****** PICK THE FIRST AVAILABLE ROOM FOR [EVT-DATE, +NIGHTS)
072900 295-FIND-AVAILABLE-ROOM.
073000     SET ROOM-NOT-FOUND TO TRUE.
073100     SET RM-IDX TO 1.
073200     PERFORM 296-TEST-ONE-ROOM THRU 296-EXIT
073300         VARYING RM-IDX FROM 1 BY 1
073400         UNTIL RM-IDX > ROOM-ROWS-LOADED OR ROOM-WAS-FOUND.
073500 295-EXIT.
073600     EXIT.
073700
073800 296-TEST-ONE-ROOM.
073900     IF NOT RM-AVAILABLE(RM-IDX)
074000         GO TO 296-EXIT.
074100     SET ROOM-WAS-FOUND TO TRUE.
074200     PERFORM 297-TEST-ROOM-OVERLAP THRU 297-EXIT
074300         VARYING RS-SRCH-IDX FROM 1 BY 1
074400         UNTIL RS-SRCH-IDX > RESV-ROWS-LOADED.
074500     IF ROOM-WAS-FOUND
074600         MOVE RM-IDX TO WS-AVAIL-ROOM-IDX
074700     END-IF.
074800 296-EXIT.
074900     EXIT.
075000
075100 297-TEST-ROOM-OVERLAP.
075200     IF RS-ROOM-ID(RS-SRCH-IDX) NOT = RM-ID(RM-IDX)
075300         GO TO 297-EXIT.
075400     IF NOT (RS-CONFIRMED(RS-SRCH-IDX) OR RS-CHECKED-IN(RS-SRCH-IDX))
075500         GO TO 297-EXIT.
075600     IF RS-CHECK-OUT(RS-SRCH-IDX) > WS-CURRENT-DAY
075700        AND RS-CHECK-IN(RS-SRCH-IDX) < WS-EVENT-DATE-STRING
075800         SET ROOM-NOT-FOUND TO TRUE
075900     END-IF.
076000 297-EXIT.
076100     EXIT.
076200
076300****** BOOKING / WALK-IN / EXTENDED - NEW GUEST, ONE RESERVATION
076400 300-APPLY-BOOKING-EVENT.
076500     MOVE "300-APPLY-BOOKING-EVENT" TO PARA-NAME.
076600     PERFORM 310-CALC-CHECKOUT-DATE THRU 310-EXIT.
076700     PERFORM 295-FIND-AVAILABLE-ROOM THRU 295-EXIT.
076800     IF ROOM-NOT-FOUND
076900         GO TO 300-EXIT.
077000
077100     PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
077200     PERFORM 330-CREATE-RESERVATION THRU 330-EXIT.
077300
077400     ADD 1 TO RUN-TOTAL-GUESTS.
077500     ADD 1 TO RUN-TOTAL-RESERVATIONS.
077600     IF EVT-WALK-IN
077700         ADD 1 TO RUN-WALKIN-COUNT
077800         PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
077900     ELSE IF EVT-EXTENDED
078000         ADD 1 TO RUN-EXTENDED-COUNT
078100         PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
078200     ELSE
078300         ADD 1 TO RUN-BOOKING-COUNT
078400         PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT
078500     END-IF.
078600     PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
078700 300-EXIT.
078800     EXIT.
078900
078910****** MUST RUN BEFORE 295 - THE ROOM SEARCH TESTS EVERY ROOM'S
078920****** RESERVATIONS AGAINST THE FULL [WS-CURRENT-DAY, WS-EVENT-
078930****** DATE-STRING) WINDOW, SO THE REAL CHECK-OUT DATE HAS TO BE
078940****** IN HAND FIRST.
079000 310-CALC-CHECKOUT-DATE.
079100     PERFORM 335-ADD-NIGHTS-TO-CHECKOUT THRU 335-EXIT.
079200 310-EXIT.
079300     EXIT.
079400
079500 320-ADD-NEW-GUEST.
079600     ADD 1 TO WS-NEXT-GUEST-ID.
079700     ADD 1 TO GUEST-ROWS-LOADED.
079800     SET GS-IDX TO GUEST-ROWS-LOADED.
079900     MOVE WS-NEXT-GUEST-ID TO GS-ID(GS-IDX).
080000     MOVE EVT-GUEST-FIRST TO GS-FIRST-NAME(GS-IDX).
080100     MOVE EVT-GUEST-LAST TO GS-LAST-NAME(GS-IDX).
080200     MOVE SPACES TO GS-EMAIL(GS-IDX) GS-PHONE(GS-IDX)
080300                    GS-ADDRESS(GS-IDX) GS-CAR-MAKE(GS-IDX)
080400                    GS-CAR-MODEL(GS-IDX) GS-CAR-COLOR(GS-IDX).
080500     MOVE ZERO TO GS-LOYALTY-POINTS(GS-IDX).
080600 320-EXIT.
080700     EXIT.
080800
080900 330-CREATE-RESERVATION.
081000     ADD 1 TO WS-NEXT-RES-ID.
081100     ADD 1 TO RESV-ROWS-LOADED.
081200     SET RS-IDX TO RESV-ROWS-LOADED.
081300     MOVE WS-NEXT-RES-ID TO RS-ID(RS-IDX).
081400     MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO RS-ROOM-ID(RS-IDX).
081500     MOVE GS-ID(GS-IDX) TO RS-GUEST-ID(RS-IDX).
081600
081700     SET ACTION-CREATE TO TRUE.
081800     MOVE WS-CURRENT-DAY TO RESVENG-REQ-CHECKIN.
081900     MOVE WS-EVENT-DATE-STRING TO RESVENG-REQ-CHECKOUT.
082000     MOVE RM-ID(WS-AVAIL-ROOM-IDX) TO CR-ROOM-ID.
082100     MOVE RM-PRICE-NIGHT(WS-AVAIL-ROOM-IDX) TO CR-ROOM-PRICE-NIGHT.
082200     MOVE RM-STATUS(WS-AVAIL-ROOM-IDX) TO CR-ROOM-STATUS.
082300     MOVE RS-ID(RS-IDX) TO CV-RES-ID.
082400
082500     CALL "RESVENG" USING RESVENG-CONTROL-REC
082600                           CALL-ROOM-REC
082700                           CALL-RESV-REC
082800                           CALL-TRAN-REC
082900                           CALL-RETURN-CD.
083000
083100     MOVE CR-ROOM-STATUS TO RM-STATUS(WS-AVAIL-ROOM-IDX).
083200     MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
083300     MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
083400     MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
083500     MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
083600     MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
083700     MOVE WS-CURRENT-DAY TO RS-BOOKING-DATE(RS-IDX).
083800     MOVE RESVENG-FINAL-AMOUNT TO WS-EVT-AMOUNT.
083900 330-EXIT.
084000     EXIT.
084100
084200****** NIGHTS COME FROM THE FEED - WALK-IN 1-3, EXTENDED 7-14,
084300****** STANDARD 1-7 PER THE FEED'S OWN EVT-STAY-NIGHTS VALUE.
084400****** ADDS THE NIGHTS ONTO WS-CURRENT-DAY BY HAND - NO INTRINSIC
084450****** FUNCTIONS - AND FORMATS THE RESULT INTO WS-EVENT-DATE-
084460****** STRING, SO 310 CAN RUN THIS BEFORE THE ROOM SEARCH AND THE
084470****** SEARCH CAN TEST THE FULL [CHECK-IN, CHECK-OUT) WINDOW.
084600 335-ADD-NIGHTS-TO-CHECKOUT.
084700     MOVE WS-CURRENT-DAY(1:4) TO WS-CO-YEAR.
084800     MOVE WS-CURRENT-DAY(6:2) TO WS-CO-MONTH.
084900     MOVE WS-CURRENT-DAY(9:2) TO WS-CO-DAY.
085000     ADD EVT-STAY-NIGHTS TO WS-CO-DAY.
085100     PERFORM 336-LEAP-TEST-FOR-CHECKOUT THRU 336-EXIT.
085200     PERFORM 337-NORMALIZE-CHECKOUT-DAY THRU 337-EXIT.
085300     PERFORM 338-FORMAT-CHECKOUT-DATE THRU 338-EXIT.
085400 335-EXIT.
085500     EXIT.
085600
085700 336-LEAP-TEST-FOR-CHECKOUT.
085800     DIVIDE WS-CO-YEAR BY 4   GIVING WS-CO-DIV-4
085900                              REMAINDER WS-CO-REM-4.
086000     DIVIDE WS-CO-YEAR BY 100 GIVING WS-CO-DIV-100
086100                              REMAINDER WS-CO-REM-100.
086200     DIVIDE WS-CO-YEAR BY 400 GIVING WS-CO-DIV-400
086300                              REMAINDER WS-CO-REM-400.
086400     MOVE "N" TO WS-CO-LEAP-SW.
086500     IF WS-CO-REM-4 = ZERO
086600         IF WS-CO-REM-100 NOT = ZERO OR WS-CO-REM-400 = ZERO
086700             MOVE "Y" TO WS-CO-LEAP-SW
086800         END-IF
086900     END-IF.
087000 336-EXIT.
087100     EXIT.
087200
087300****** NIGHTS ARE NEVER MORE THAN 14, SO AT MOST ONE MONTH CARRY
087400 337-NORMALIZE-CHECKOUT-DAY.
087500     SET DIM-IDX TO WS-CO-MONTH.
087600     MOVE DAYS-IN-MO(DIM-IDX) TO WS-CO-DAYS-THIS-MONTH.
087700     IF WS-CO-MONTH = 2 AND CO-IS-LEAP
087800         ADD 1 TO WS-CO-DAYS-THIS-MONTH.
087900     IF WS-CO-DAY > WS-CO-DAYS-THIS-MONTH
088000         SUBTRACT WS-CO-DAYS-THIS-MONTH FROM WS-CO-DAY
088100         ADD 1 TO WS-CO-MONTH
088200         IF WS-CO-MONTH > 12
088300             MOVE 1 TO WS-CO-MONTH
088400             ADD 1 TO WS-CO-YEAR
088500         END-IF
088600     END-IF.
088700 337-EXIT.
088800     EXIT.
088900
089000 338-FORMAT-CHECKOUT-DATE.
089100     MOVE WS-CO-YEAR TO WS-EVENT-DATE-STRING(1:4).
089200     MOVE "-" TO WS-EVENT-DATE-STRING(5:1).
089300     MOVE WS-CO-MONTH TO WS-EVENT-DATE-STRING(6:2).
089400     MOVE "-" TO WS-EVENT-DATE-STRING(8:1).
089500     MOVE WS-CO-DAY TO WS-EVENT-DATE-STRING(9:2).
089600 338-EXIT.
089700     EXIT.
089800
089900 370-ADD-EVENT-BREAKDOWN.
090000     IF EVT-BOOKING
090100         SET ETB-IDX TO 1
090200     ELSE IF EVT-WALK-IN
090300         SET ETB-IDX TO 2
090400     ELSE IF EVT-GROUP
090500         SET ETB-IDX TO 3
090600     ELSE IF EVT-EXTENDED
090700         SET ETB-IDX TO 4
090800     ELSE IF EVT-LOYALTY
090900         SET ETB-IDX TO 5
091000     ELSE IF EVT-SPECIAL
091100         SET ETB-IDX TO 6
091200     ELSE
091300         SET ETB-IDX TO 7
091400     END-IF.
091500     ADD 1 TO ETB-COUNT(ETB-IDX).
091600     ADD WS-EVT-AMOUNT TO ETB-REVENUE(ETB-IDX).
091700 370-EXIT.
091800     EXIT.
091900
092000****** GROUP NEEDS >= 3 AVAILABLE ROOMS, ONE LEADER GUEST, ONE
092100****** RESERVATION PER ROOM, SAME DATES
092200 350-APPLY-GROUP-EVENT.
092300     MOVE "350-APPLY-GROUP-EVENT" TO PARA-NAME.
092400     IF EVT-ROOM-COUNT < 3
092500         GO TO 350-EXIT.
092600     PERFORM 355-COUNT-AVAILABLE-ROOMS THRU 355-EXIT.
092700     IF WS-GROUP-AVAIL-COUNT < 3
092800         GO TO 350-EXIT.
092900
093000     PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
093100     MOVE GS-ID(GS-IDX) TO WS-GROUP-LEADER-ID.
093200     MOVE ZERO TO WS-GROUP-TOTAL-AMOUNT.
093300
093400     PERFORM 358-BOOK-ONE-GROUP-ROOM THRU 358-EXIT
093500         VARYING RM-IDX FROM 1 BY 1
093600         UNTIL RM-IDX > ROOM-ROWS-LOADED
093700         OR WS-GROUP-AVAIL-COUNT = ZERO.
093800
093900     MOVE WS-GROUP-TOTAL-AMOUNT TO WS-EVT-AMOUNT.
094000     ADD 1 TO RUN-GROUP-COUNT.
094100     PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
094200     PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
094300 350-EXIT.
094400     EXIT.
094500
094600 355-COUNT-AVAILABLE-ROOMS.
094700     MOVE ZERO TO WS-GROUP-AVAIL-COUNT.
094800     PERFORM 356-TALLY-ONE-ROOM THRU 356-EXIT
094900         VARYING RM-IDX FROM 1 BY 1
095000         UNTIL RM-IDX > ROOM-ROWS-LOADED.
095100 355-EXIT.
095200     EXIT.
095300
095400 356-TALLY-ONE-ROOM.
095500     IF RM-AVAILABLE(RM-IDX)
095600         ADD 1 TO WS-GROUP-AVAIL-COUNT.
095700 356-EXIT.
095800     EXIT.
095900
096000 358-BOOK-ONE-GROUP-ROOM.
096100     IF NOT RM-AVAILABLE(RM-IDX)
096200         GO TO 358-EXIT.
096300     MOVE RM-IDX TO WS-AVAIL-ROOM-IDX.
096400
096500     ADD 1 TO WS-NEXT-RES-ID.
096600     ADD 1 TO RESV-ROWS-LOADED.
096700     SET RS-IDX TO RESV-ROWS-LOADED.
096800     MOVE WS-NEXT-RES-ID TO RS-ID(RS-IDX).
096900     MOVE RM-ID(RM-IDX) TO RS-ROOM-ID(RS-IDX).
097000     MOVE WS-GROUP-LEADER-ID TO RS-GUEST-ID(RS-IDX).
097100
097200     SET ACTION-CREATE TO TRUE.
097300     MOVE WS-CURRENT-DAY TO RESVENG-REQ-CHECKIN.
097400     PERFORM 335-ADD-NIGHTS-TO-CHECKOUT THRU 335-EXIT.
097450     MOVE WS-EVENT-DATE-STRING TO RESVENG-REQ-CHECKOUT.
097500     MOVE RM-ID(RM-IDX) TO CR-ROOM-ID.
097600     MOVE RM-PRICE-NIGHT(RM-IDX) TO CR-ROOM-PRICE-NIGHT.
097700     MOVE RM-STATUS(RM-IDX) TO CR-ROOM-STATUS.
097800     MOVE RS-ID(RS-IDX) TO CV-RES-ID.
097900
098000     CALL "RESVENG" USING RESVENG-CONTROL-REC
098100                           CALL-ROOM-REC
098200                           CALL-RESV-REC
098300                           CALL-TRAN-REC
098400                           CALL-RETURN-CD.
098500
098600     MOVE CR-ROOM-STATUS TO RM-STATUS(RM-IDX).
098700     MOVE CV-RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
098800     MOVE CV-RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
098900     MOVE CV-RES-STATUS TO RS-STATUS(RS-IDX).
099000     MOVE CV-RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
099100     MOVE CV-RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
099200     MOVE WS-CURRENT-DAY TO RS-BOOKING-DATE(RS-IDX).
099300     ADD CV-RES-TOTAL-PRICE TO WS-GROUP-TOTAL-AMOUNT.
099400     SUBTRACT 1 FROM WS-GROUP-AVAIL-COUNT.
099500 358-EXIT.
099600     EXIT.
099700
099800****** LOYALTY - AS BOOKING, THEN 10% DISCOUNT ON THE QUOTED AMOUNT
099900 360-APPLY-LOYALTY-EVENT.
100000     MOVE "360-APPLY-LOYALTY-EVENT" TO PARA-NAME.
100100     PERFORM 310-CALC-CHECKOUT-DATE THRU 310-EXIT.
100200     PERFORM 295-FIND-AVAILABLE-ROOM THRU 295-EXIT.
100300     IF ROOM-NOT-FOUND
100400         GO TO 360-EXIT.
100500     PERFORM 320-ADD-NEW-GUEST THRU 320-EXIT.
100600     PERFORM 330-CREATE-RESERVATION THRU 330-EXIT.
100700
100800     COMPUTE RS-TOTAL-PRICE(RS-IDX) ROUNDED =
100900         RS-TOTAL-PRICE(RS-IDX) * 0.90.
101000     COMPUTE WS-EVT-AMOUNT ROUNDED =
101100         RESVENG-FINAL-AMOUNT * 0.90.
101200
101300     ADD 1 TO RUN-TOTAL-GUESTS.
101400     ADD 1 TO RUN-TOTAL-RESERVATIONS.
101500     ADD 1 TO RUN-LOYALTY-COUNT.
101600     PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
101700     PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
101800 360-EXIT.
101900     EXIT.
102000
102100****** SPECIAL - FLAT-FEE EVENT AGAINST A CHECKED-IN RESERVATION
102200 400-APPLY-SPECIAL-EVENT.
102300     MOVE "400-APPLY-SPECIAL-EVENT" TO PARA-NAME.
102400     PERFORM 410-FIND-RESV-BY-ID THRU 410-EXIT.
102500     IF ROOM-NOT-FOUND
102600         GO TO 400-EXIT.
102700     IF NOT RS-CHECKED-IN(RS-IDX)
102800         GO TO 400-EXIT.
102900
103000     IF REQ-UPGRADE
103100         MOVE WS-FEE-UPGRADE TO WS-EVT-AMOUNT
103200     ELSE IF REQ-LATE-CHECKOUT
103300         MOVE WS-FEE-LATE-CHECKOUT TO WS-EVT-AMOUNT
103400     ELSE IF REQ-AMENITIES
103500         MOVE WS-FEE-AMENITIES TO WS-EVT-AMOUNT
103600     ELSE IF REQ-ROOM-SERVICE
103700         MOVE WS-FEE-ROOM-SERVICE TO WS-EVT-AMOUNT
103800     END-IF.
103900
104000     ADD 1 TO RUN-SPECIAL-COUNT.
104100     PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
104200     PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
104300 400-EXIT.
104400     EXIT.
104500
104600 410-FIND-RESV-BY-ID.
104700     SET ROOM-NOT-FOUND TO TRUE.
104800     SET RS-SRCH-IDX TO 1.
104900     SEARCH RS-ROW
105000         AT END
105100             GO TO 410-EXIT
105200         WHEN RS-ID(RS-SRCH-IDX) = EVT-RES-ID
105300             SET RS-IDX TO RS-SRCH-IDX
105400             SET ROOM-WAS-FOUND TO TRUE
105500     END-SEARCH.
105600 410-EXIT.
105700     EXIT.
105800
105900****** CANCEL - CONFIRMED FUTURE RESERVATION (CHECK-IN > D)
106000 450-APPLY-CANCEL-EVENT.
106100     MOVE "450-APPLY-CANCEL-EVENT" TO PARA-NAME.
106200     PERFORM 410-FIND-RESV-BY-ID THRU 410-EXIT.
106300     IF ROOM-NOT-FOUND
106400         GO TO 450-EXIT.
106500     IF NOT RS-CONFIRMED(RS-IDX)
106600         GO TO 450-EXIT.
106700     IF RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-CURRENT-DAY
106800         GO TO 450-EXIT.
106900
107000     SET ACTION-CANCEL TO TRUE.
107100     PERFORM 290-CALL-RESVENG THRU 290-EXIT.
107200     MOVE ZERO TO WS-EVT-AMOUNT.
107300     ADD 1 TO RUN-CANCEL-COUNT.
107400     PERFORM 370-ADD-EVENT-BREAKDOWN THRU 370-EXIT.
107500     PERFORM 500-WRITE-EVENT-LOG THRU 500-EXIT.
107600 450-EXIT.
107700     EXIT.
107800
107900****** ONE COMMA-SEPARATED LINE PER EVENT, OCCURRENCE ORDER.  LOGS
107910****** AGAINST RS-IDX, WHICH EVERY EVENT PATH LEAVES POINTING AT
107920****** THE RESERVATION ROW THE EVENT JUST APPLIED TO - RE0015
108000 500-WRITE-EVENT-LOG.
108100     MOVE "500-WRITE-EVENT-LOG" TO PARA-NAME.
108150     PERFORM 510-SET-EVENT-DESCRIPTION THRU 510-EXIT.
108200     MOVE SPACES TO WS-LOG-LINE.
108300     STRING WS-CURRENT-DAY        DELIMITED BY SIZE
108400            ","                   DELIMITED BY SIZE
108500            WS-EVENT-TIME-STRING  DELIMITED BY SIZE
108600            ","                   DELIMITED BY SIZE
108700            EVT-TYPE              DELIMITED BY SIZE
108750            ","                   DELIMITED BY SIZE
108760            WS-EVT-DESC           DELIMITED BY SIZE
108800            ","                   DELIMITED BY SIZE
108900            WS-EVT-AMOUNT         DELIMITED BY SIZE
108950            ","                   DELIMITED BY SIZE
108960            RS-GUEST-ID(RS-IDX)   DELIMITED BY SIZE
108970            ","                   DELIMITED BY SIZE
108980            RS-ROOM-ID(RS-IDX)    DELIMITED BY SIZE
108990            ","                   DELIMITED BY SIZE
108995            RS-ID(RS-IDX)         DELIMITED BY SIZE
109000            INTO WS-LOG-LINE.
109100     WRITE EVENT-LOG-REC FROM WS-LOG-LINE.
109200 500-EXIT.
109300     EXIT.
109310
109320****** DESCRIPTION TEXT BY EVENT TYPE FOR THE EVENT LOG - RE0015
109330 510-SET-EVENT-DESCRIPTION.
109340     IF EVT-BOOKING
109350         MOVE "New reservation" TO WS-EVT-DESC
109360     ELSE IF EVT-WALK-IN
109370         MOVE "Walk-in booking" TO WS-EVT-DESC
109380     ELSE IF EVT-GROUP
109390         MOVE "Group booking" TO WS-EVT-DESC
109400     ELSE IF EVT-EXTENDED
109410         MOVE "Extended-stay booking" TO WS-EVT-DESC
109420     ELSE IF EVT-LOYALTY
109430         MOVE "Loyalty member booking" TO WS-EVT-DESC
109440     ELSE IF EVT-SPECIAL
109450         PERFORM 520-SET-SPECIAL-DESC THRU 520-EXIT
109460     ELSE IF EVT-CANCEL
109470         MOVE "Reservation cancelled" TO WS-EVT-DESC
109480     END-IF.
109490 510-EXIT.
109500     EXIT.
109510
109520****** ONE-LINE TEXT FOR EACH FLAT-FEE SPECIAL REQUEST - RE0015
109530 520-SET-SPECIAL-DESC.
109540     IF REQ-UPGRADE
109550         MOVE "Special request - upgrade" TO WS-EVT-DESC
109560     ELSE IF REQ-LATE-CHECKOUT
109570         MOVE "Special request - late checkout" TO WS-EVT-DESC
109580     ELSE IF REQ-AMENITIES
109590         MOVE "Special request - amenities" TO WS-EVT-DESC
109600     ELSE IF REQ-ROOM-SERVICE
109610         MOVE "Special request - room service" TO WS-EVT-DESC
109620     END-IF.
109630 520-EXIT.
109640     EXIT.
109700
109800****** DAILY STATUS LINE - OCCUPANCY RATE, DAILY REVENUE, CHECK-INS
109900 600-DAY-STATUS-LINE.
110000     MOVE "600-DAY-STATUS-LINE" TO PARA-NAME.
110100     MOVE ZERO TO WS-DAY-OCCUPIED-ROOMS.
110200     PERFORM 610-COUNT-OCCUPIED THRU 610-EXIT
110300         VARYING RM-IDX FROM 1 BY 1
110400         UNTIL RM-IDX > ROOM-ROWS-LOADED.
110500     IF ROOM-ROWS-LOADED > ZERO
110600         COMPUTE WS-DAY-OCCUPANCY-RATE ROUNDED =
110700             WS-DAY-OCCUPIED-ROOMS / ROOM-ROWS-LOADED * 100
110800     ELSE
110900         MOVE ZERO TO WS-DAY-OCCUPANCY-RATE
111000     END-IF.
111100     ADD WS-DAY-OCCUPANCY-RATE TO RUN-SUM-OCCUPANCY-RATE.
111200
111300     MOVE WS-CURRENT-DAY TO DL-LABEL.
111400     MOVE WS-DAY-OCCUPANCY-RATE TO DL-VALUE.
111500 600-EXIT.
111600     EXIT.
111700
111800 610-COUNT-OCCUPIED.
111900     IF RM-OCCUPIED(RM-IDX) OR RM-RESERVED(RM-IDX)
112000         ADD 1 TO WS-DAY-OCCUPIED-ROOMS.
112100 610-EXIT.
112200     EXIT.
112300
112400 700-CLOSE-FILES.
112500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
112600     CLOSE EVENT-FILE, TRANSACTION-FILE, EVENT-LOG-FILE,
112700           REPORT-FILE, SYSOUT.
112800 700-EXIT.
112900     EXIT.
113000
113100****** REWRITE THE THREE MASTERS IN FULL, PRINT THE STATS REPORT
113200 900-CLEANUP.
113300     MOVE "900-CLEANUP" TO PARA-NAME.
113400     CLOSE ROOM-FILE, RESERVATION-FILE, GUEST-FILE.
113500     OPEN OUTPUT ROOM-FILE.
113600     PERFORM 910-REWRITE-ROOM THRU 910-EXIT
113700         VARYING RM-IDX FROM 1 BY 1
113800         UNTIL RM-IDX > ROOM-ROWS-LOADED.
113900     CLOSE ROOM-FILE.
114000
114100     OPEN OUTPUT RESERVATION-FILE.
114200     PERFORM 920-REWRITE-RESV THRU 920-EXIT
114300         VARYING RS-IDX FROM 1 BY 1
114400         UNTIL RS-IDX > RESV-ROWS-LOADED.
114500     CLOSE RESERVATION-FILE.
114600
114700     OPEN OUTPUT GUEST-FILE.
114800     PERFORM 930-REWRITE-GUEST THRU 930-EXIT
114900         VARYING GS-IDX FROM 1 BY 1
115000         UNTIL GS-IDX > GUEST-ROWS-LOADED.
115100     CLOSE GUEST-FILE.
115200
115300     PERFORM 950-PRINT-STATISTICS-REPORT THRU 950-EXIT.
115400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
115500     DISPLAY "******** NORMAL END OF JOB EVTPROC ********".
115600 900-EXIT.
115700     EXIT.
115800
115900 910-REWRITE-ROOM.
116000     MOVE RM-ID(RM-IDX) TO ROOM-ID.
116100     MOVE RM-HOTEL-ID(RM-IDX) TO ROOM-HOTEL-ID.
116200     MOVE RM-FLOOR-NO(RM-IDX) TO ROOM-FLOOR-NO.
116300     MOVE RM-NUMBER(RM-IDX) TO ROOM-NUMBER.
116400     MOVE RM-TYPE-NAME(RM-IDX) TO ROOM-TYPE-NAME.
116500     MOVE RM-STATUS(RM-IDX) TO ROOM-STATUS.
116600     MOVE RM-PRICE-NIGHT(RM-IDX) TO ROOM-PRICE-NIGHT.
116700     MOVE RM-MAX-OCC(RM-IDX) TO ROOM-MAX-OCC.
116800     WRITE ROOM-FILE-REC FROM ROOM-MASTER-REC.
116900 910-EXIT.
117000     EXIT.
117100
117200 920-REWRITE-RESV.
117300     MOVE RS-ID(RS-IDX) TO RES-ID.
117400     MOVE RS-ROOM-ID(RS-IDX) TO RES-ROOM-ID.
117500     MOVE RS-GUEST-ID(RS-IDX) TO RES-GUEST-ID.
117600     MOVE RS-CHECK-IN(RS-IDX) TO RES-CHECK-IN.
117700     MOVE RS-CHECK-OUT(RS-IDX) TO RES-CHECK-OUT.
117800     MOVE RS-STATUS(RS-IDX) TO RES-STATUS.
117900     MOVE RS-TOTAL-PRICE(RS-IDX) TO RES-TOTAL-PRICE.
118000     MOVE RS-BOOKING-DATE(RS-IDX) TO RES-BOOKING-DATE.
118100     MOVE RS-PAY-STATUS(RS-IDX) TO RES-PAY-STATUS.
118200     WRITE RESERVATION-FILE-REC FROM RESERVATION-MASTER-REC.
118300 920-EXIT.
118400     EXIT.
118500
118600 930-REWRITE-GUEST.
118700     MOVE GS-ID(GS-IDX) TO GST-ID.
118800     MOVE GS-FIRST-NAME(GS-IDX) TO GST-FIRST-NAME.
118900     MOVE GS-LAST-NAME(GS-IDX) TO GST-LAST-NAME.
119000     MOVE GS-EMAIL(GS-IDX) TO GST-EMAIL.
119100     MOVE GS-PHONE(GS-IDX) TO GST-PHONE.
119200     MOVE GS-ADDRESS(GS-IDX) TO GST-ADDRESS.
119300     MOVE GS-CAR-MAKE(GS-IDX) TO GST-CAR-MAKE.
119400     MOVE GS-CAR-MODEL(GS-IDX) TO GST-CAR-MODEL.
119500     MOVE GS-CAR-COLOR(GS-IDX) TO GST-CAR-COLOR.
119600     MOVE GS-LOYALTY-POINTS(GS-IDX) TO GST-LOYALTY-POINTS.
119700     WRITE GUEST-FILE-REC FROM GUEST-MASTER-REC.
119800 930-EXIT.
119900     EXIT.
120000
120100****** RUN TOTALS, PER-DAY AVERAGES, RATES, EVENT BREAKDOWN,
120200****** BUSY/SLOW DAY LISTS - PAGINATED PRINT, PATLIST STYLE
120300 950-PRINT-STATISTICS-REPORT.
120400     MOVE "950-PRINT-STATISTICS-REPORT" TO PARA-NAME.
120450     PERFORM 945-CALC-RUN-STATS THRU 945-EXIT.
120500     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
120600
120700     MOVE "RUN DAYS PROCESSED" TO DL-LABEL.
120800     MOVE RUN-DAYS-PROCESSED TO DL-VALUE.
120900     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
121000
121100     MOVE "TOTAL REVENUE" TO DL-LABEL.
121200     MOVE RUN-TOTAL-REVENUE TO DL-VALUE.
121300     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
121310
121320     MOVE "AVERAGE REVENUE PER DAY" TO DL-LABEL.
121330     MOVE WS-AVG-REVENUE TO DL-VALUE.
121340     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
121400
121500     IF RUN-DAYS-PROCESSED > ZERO
121600         COMPUTE RUN-SUM-OCCUPANCY-RATE ROUNDED =
121700             RUN-SUM-OCCUPANCY-RATE / RUN-DAYS-PROCESSED.
121800     MOVE "AVERAGE OCCUPANCY RATE" TO DL-LABEL.
121900     MOVE RUN-SUM-OCCUPANCY-RATE TO DL-VALUE.
122000     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
122100
122200     MOVE "TOTAL GUESTS" TO DL-LABEL.
122300     MOVE RUN-TOTAL-GUESTS TO DL-VALUE.
122400     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
122410
122420     MOVE "AVERAGE GUESTS PER DAY" TO DL-LABEL.
122430     MOVE WS-AVG-GUESTS TO DL-VALUE.
122440     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
122500
122600     MOVE "TOTAL RESERVATIONS" TO DL-LABEL.
122700     MOVE RUN-TOTAL-RESERVATIONS TO DL-VALUE.
122800     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
122810
122820     MOVE "AVERAGE RESERVATIONS PER DAY" TO DL-LABEL.
122830     MOVE WS-AVG-RESERVATIONS TO DL-VALUE.
122840     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
122900
123000     MOVE "CANCELLATION COUNT" TO DL-LABEL.
123100     MOVE RUN-CANCEL-COUNT TO DL-VALUE.
123200     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123210
123220     MOVE "CANCELLATION RATE PCT" TO DL-LABEL.
123230     MOVE WS-RATE-CANCEL TO DL-VALUE.
123240     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123250
123260     MOVE "WALK-IN RATE PCT" TO DL-LABEL.
123270     MOVE WS-RATE-WALKIN TO DL-VALUE.
123280     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123290
123300     MOVE "GROUP BOOKING RATE PCT" TO DL-LABEL.
123310     MOVE WS-RATE-GROUP TO DL-VALUE.
123320     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123330
123340     MOVE "EXTENDED STAY RATE PCT" TO DL-LABEL.
123350     MOVE WS-RATE-EXTENDED TO DL-VALUE.
123360     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123370
123380     MOVE "LOYALTY BOOKING RATE PCT" TO DL-LABEL.
123390     MOVE WS-RATE-LOYALTY TO DL-VALUE.
123400     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123410
123420     MOVE "SPECIAL REQUESTS PER GUEST" TO DL-LABEL.
123430     MOVE WS-SPECIAL-PER-GUEST TO DL-VALUE.
123440     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
123450
123500     PERFORM 970-PRINT-EVENT-TYPE THRU 970-EXIT
123600         VARYING ETB-IDX FROM 1 BY 1
123700         UNTIL ETB-IDX > 7.
123800
123900     PERFORM 980-PRINT-BUSY-DAYS THRU 980-EXIT
124000         VARYING BUSY-IDX FROM 1 BY 1
124100         UNTIL BUSY-IDX > BUSY-DAY-COUNT.
124200
124300     PERFORM 990-PRINT-SLOW-DAYS THRU 990-EXIT
124400         VARYING SLOW-IDX FROM 1 BY 1
124500         UNTIL SLOW-IDX > SLOW-DAY-COUNT.
124600 950-EXIT.
124700     EXIT.
124750
124760****** RATES, AVERAGES AND PER-GUEST FIGURES FOR 950 - GUARDED
124770****** AGAINST ZERO DIVISORS THE SAME WAY AS THE EXISTING
124780****** AVERAGE-OCCUPANCY-RATE CALCULATION ABOVE - RE0015
124800 945-CALC-RUN-STATS.
124810     IF RUN-DAYS-PROCESSED > ZERO
124820         COMPUTE WS-AVG-REVENUE ROUNDED =
124830             RUN-TOTAL-REVENUE / RUN-DAYS-PROCESSED
124840         COMPUTE WS-AVG-GUESTS ROUNDED =
124850             RUN-TOTAL-GUESTS / RUN-DAYS-PROCESSED
124860         COMPUTE WS-AVG-RESERVATIONS ROUNDED =
124870             RUN-TOTAL-RESERVATIONS / RUN-DAYS-PROCESSED
124880     ELSE
124890         MOVE ZERO TO WS-AVG-REVENUE WS-AVG-GUESTS
124900                      WS-AVG-RESERVATIONS
124910     END-IF.
124920
124930     IF RUN-TOTAL-RESERVATIONS > ZERO
124940         COMPUTE WS-RATE-CANCEL ROUNDED =
124950             RUN-CANCEL-COUNT / RUN-TOTAL-RESERVATIONS * 100
124960         COMPUTE WS-RATE-WALKIN ROUNDED =
124970             RUN-WALKIN-COUNT / RUN-TOTAL-RESERVATIONS * 100
124980         COMPUTE WS-RATE-GROUP ROUNDED =
124990             RUN-GROUP-COUNT / RUN-TOTAL-RESERVATIONS * 100
125000         COMPUTE WS-RATE-EXTENDED ROUNDED =
125010             RUN-EXTENDED-COUNT / RUN-TOTAL-RESERVATIONS * 100
125020         COMPUTE WS-RATE-LOYALTY ROUNDED =
125030             RUN-LOYALTY-COUNT / RUN-TOTAL-RESERVATIONS * 100
125040     ELSE
125050         MOVE ZERO TO WS-RATE-CANCEL WS-RATE-WALKIN
125060                      WS-RATE-GROUP WS-RATE-EXTENDED
125070                      WS-RATE-LOYALTY
125080     END-IF.
125090
125100     IF RUN-TOTAL-GUESTS > ZERO
125110         COMPUTE WS-SPECIAL-PER-GUEST ROUNDED =
125120             RUN-SPECIAL-COUNT / RUN-TOTAL-GUESTS
125130     ELSE
125140         MOVE ZERO TO WS-SPECIAL-PER-GUEST
125150     END-IF.
125160 945-EXIT.
125170     EXIT.
125180
125200 960-PRINT-ONE-LINE.
125300     IF WS-LINES > 55
125400         ADD 1 TO WS-PAGE-NO
125500         MOVE WS-PAGE-NO TO H1-PAGE-NO
125600         WRITE REPORT-REC FROM WS-RPT-HEADING-1
125700             AFTER ADVANCING NEXT-PAGE
125800         MOVE 4 TO WS-LINES
125900     END-IF.
126000     WRITE REPORT-REC FROM WS-RPT-DETAIL-LINE
126100         AFTER ADVANCING 1 LINE.
126200     ADD 1 TO WS-LINES.
126300 960-EXIT.
126400     EXIT.
126500
126600 970-PRINT-EVENT-TYPE.
126700     MOVE ETB-NAME(ETB-IDX) TO DL-LABEL.
126800     MOVE ETB-COUNT(ETB-IDX) TO WS-EDIT-DETAIL-COUNT.
126900     MOVE WS-EDIT-DETAIL-COUNT TO DL-VALUE.
126950     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
126960
126970     STRING ETB-NAME(ETB-IDX) DELIMITED BY SPACE
126980            " REVENUE"        DELIMITED BY SIZE
126990            INTO DL-LABEL.
127000     MOVE ETB-REVENUE(ETB-IDX) TO DL-VALUE.
127050     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
127100 970-EXIT.
127200     EXIT.
127300
127400 980-PRINT-BUSY-DAYS.
127500     MOVE "BUSY DAY" TO DL-LABEL.
127600     MOVE BUSY-DAY-NO(BUSY-IDX) TO WS-EDIT-DETAIL-COUNT.
127700     MOVE WS-EDIT-DETAIL-COUNT TO DL-VALUE.
127800     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
127900 980-EXIT.
128000     EXIT.
128100
128200 990-PRINT-SLOW-DAYS.
128300     MOVE "SLOW DAY" TO DL-LABEL.
128400     MOVE SLOW-DAY-NO(SLOW-IDX) TO WS-EDIT-DETAIL-COUNT.
128500     MOVE WS-EDIT-DETAIL-COUNT TO DL-VALUE.
128600     PERFORM 960-PRINT-ONE-LINE THRU 960-EXIT.
128700 990-EXIT.
128800     EXIT.
128900
129000 1000-ABEND-RTN.
129100     WRITE SYSOUT-REC FROM ABEND-REC.
129200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
129300     DISPLAY "*** ABNORMAL END OF JOB-EVTPROC ***" UPON CONSOLE.
129400     DIVIDE ZERO-VAL INTO ONE-VAL.
