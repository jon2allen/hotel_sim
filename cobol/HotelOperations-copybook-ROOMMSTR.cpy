000100******************************************************************
000200*              R O O M   M A S T E R   R E C O R D                *
000300*                                                                *
000400*    ONE RECORD PER ROOM.  BUILT BY ROOMBLD, MAINTAINED IN       *
000500*    PLACE BY EVTPROC (STATUS CHANGES DRIVEN BY RESVENG) AND BY  *
000600*    PRCUPDT (PRICE CHANGES).  READ INTO A KEYED WORKING-        *
000700*    STORAGE TABLE BY DALYRPT, HTLRPTS AND HTLSTAT.              *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    -----------                                                 *
001100*    06/14/91  JRS  ORIGINAL LAYOUT - ROOMMSTR                   *
001200*    02/02/95  AHK  ADDED ROOM-MAX-OCC (WAS CARRIED IN ROOMTYPE  *
001300*                   ONLY; BOOKING ENGINE NEEDS IT ON THE ROOM)   *
001400*    11/09/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
001500*    07/17/07  TGD  ROOM-STATUS 88-LEVELS ADDED FOR RESVENG      *
001600******************************************************************
001700 01  ROOM-MASTER-REC.
001800     05  ROOM-ID                     PIC 9(06).
001900     05  ROOM-HOTEL-ID                PIC 9(06).
002000     05  ROOM-FLOOR-NO                PIC 9(03).
002100     05  ROOM-NUMBER                  PIC X(06).
002200     05  ROOM-TYPE-NAME               PIC X(12).
002300     05  ROOM-STATUS                  PIC X(12).
002400         88  ROOM-AVAILABLE           VALUE "available   ".
002500         88  ROOM-OCCUPIED            VALUE "occupied    ".
002600         88  ROOM-RESERVED            VALUE "reserved    ".
002700         88  ROOM-MAINTENANCE         VALUE "maintenance ".
002800     05  ROOM-PRICE-NIGHT             PIC S9(07)V99.
002900     05  ROOM-MAX-OCC                 PIC 9(02).
003000     05  FILLER                       PIC X(06).
