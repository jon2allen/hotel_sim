000100******************************************************************
000200*           H O T E L   M A S T E R   R E C O R D               *
000300*                                                                *
000400*    ONE RECORD PER PROPERTY.  LOADED INTO WS-HOTEL-TABLE BY     *
000500*    EVERY JOB THAT NEEDS THE HOTEL NAME, STAR RATING OR THE     *
000600*    FLOOR/ROOM COUNTS A PROPERTY WAS BUILT WITH (ROOMBLD USES   *
000700*    THE COUNTS TO DRIVE THE INVENTORY-BUILD LOOP).              *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    -----------                                                 *
001100*    06/14/91  JRS  ORIGINAL LAYOUT - HOTELREC                   *
001200*    11/02/98  PLW  Y2K - NO 2-DIGIT YEARS IN THIS RECORD, N/C    *
001300*    03/21/06  TGD  ADDED HOTEL-STARS 88-LEVEL RANGE CHECK        *
001400******************************************************************
001500 01  HOTEL-MASTER-REC.
001600     05  HOTEL-ID                   PIC 9(06).
001700     05  HOTEL-NAME                 PIC X(30).
001800     05  HOTEL-ADDRESS               PIC X(40).
001900     05  HOTEL-STARS                PIC 9(01).
002000         88  HOTEL-STARS-VALID       VALUES 1 THRU 5.
002100     05  HOTEL-TOTAL-FLOORS          PIC 9(03).
002200     05  HOTEL-TOTAL-ROOMS           PIC 9(04).
002300     05  FILLER                      PIC X(06).
