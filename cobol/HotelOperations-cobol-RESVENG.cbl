000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  RESVENG.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - PRICING AND RESERVATION    RE0001
001600*                   LIFE-CYCLE ENGINE, CALLED BY EVTPROC.         RE0002
001700*    09/23/97  AHK  ADDED ACTION-CHECK-AVAIL SO THE CALLER CAN     RE0003
001800*                   TEST ONE EXISTING RESERVATION AT A TIME       RE0004
001900*                   WITHOUT DUPLICATING THE OVERLAP RULE.          RE0005
002000*    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  RE0006
002100*                   TEXT COMPARED/PASSED AS-IS, NO CHANGE NEEDED.  RE0007
002200*    03/21/06  TGD  TAX RATE BUMPED TO 10% (WAS 7%) PER FINANCE    RE0008
002300*                   REQUEST 5880.  SEE 100-CALC-PRICE.             RE0009
002340*    09/11/13  RDM  LINKAGE HAD AN EXPLICIT 01 WRAPPER AROUND      RE0010
002350*                   EACH OF THE THREE COPY'D MASTER RECORDS,       RE0011
002360*                   DUPLICATING THE 01-LEVEL NAME THE COPY ITSELF   RE0012
002370*                   SUPPLIES.  DROPPED THE WRAPPERS PER REQUEST     RE0013
002380*                   8420.                                          RE0014
002400******************************************************************
002500*  THIS SUBPROGRAM HOLDS ALL OF THE RESERVATION LIFE-CYCLE        *
002600*  RULES.  EVTPROC (AND ANY FUTURE CALLER) LOADS THE ROOM,        *
002700*  RESERVATION AND TRANSACTION RECORDS IT CARES ABOUT, SETS       *
002800*  RESVENG-ACTION-SW, AND CALLS THIS PROGRAM ONCE PER ACTION.     *
002900*  THIS PROGRAM NEVER OPENS A FILE - THE CALLER OWNS ALL I-O.     *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200 01  WS-CALC-AMOUNT               PIC S9(09)V99 COMP-3.
004300 01  WS-CALC-AMOUNT-R REDEFINES WS-CALC-AMOUNT.
004400     05  FILLER                   PIC X(06).
004500
004600 01  WS-NIGHTS-HOLD                PIC S9(05) COMP.
004700 01  WS-NIGHTS-HOLD-R REDEFINES WS-NIGHTS-HOLD.
004800     05  FILLER                    PIC X(04).
004900
005000 01  WS-LIFECYCLE-SW               PIC X(01) VALUE SPACE.
005100 01  WS-LIFECYCLE-SW-R REDEFINES WS-LIFECYCLE-SW.
005200     05  FILLER                    PIC X(01).
005300
005400 01  COUNTERS-AND-ACCUMULATORS.
005500     05  WS-CALLS-MADE             PIC 9(07) COMP.
005600     05  FILLER                    PIC X(04).
005700
005800 01  WS-TAX-RATE                   PIC 9(01)V999 VALUE 1.100.
005900
006000 LINKAGE SECTION.
006100
006200****** CONTROL RECORD - ACTION SWITCH AND REQUEST/REPLY FIELDS
006300 01  RESVENG-CONTROL-REC.
006400     05  RESVENG-ACTION-SW         PIC X(01).
006500         88  ACTION-CHECK-AVAIL    VALUE "A".
006600         88  ACTION-CREATE         VALUE "C".
006700         88  ACTION-CHECK-IN       VALUE "I".
006800         88  ACTION-CHECK-OUT      VALUE "O".
006900         88  ACTION-CANCEL         VALUE "X".
007000     05  RESVENG-TODAY             PIC X(10).
007100     05  RESVENG-REQ-CHECKIN       PIC X(10).
007200     05  RESVENG-REQ-CHECKOUT      PIC X(10).
007300     05  RESVENG-FINAL-AMOUNT      PIC S9(07)V99.
007400     05  RESVENG-REJECT-SW         PIC X(01).
007500         88  RESVENG-REJECTED      VALUE "Y".
007600         88  RESVENG-ACCEPTED      VALUE "N".
007700     05  RESVENG-REJECT-REASON     PIC X(30).
007750     05  FILLER                    PIC X(04).
007800
007900     COPY ROOMMSTR.
008100
008300     COPY RESVREC.
008400
008600     COPY TRANREC.
008700
008800 01  RETURN-CD                     PIC 9(04) COMP.
008900
009000 PROCEDURE DIVISION USING RESVENG-CONTROL-REC
009100                           ROOM-MASTER-REC
009200                           RESERVATION-MASTER-REC
009300                           TRANSACTION-MASTER-REC
009400                           RETURN-CD.
009500
009600     ADD 1 TO WS-CALLS-MADE.
009700     SET RESVENG-ACCEPTED TO TRUE.
009800     MOVE SPACES TO RESVENG-REJECT-REASON.
009900
010000     IF ACTION-CHECK-AVAIL
010100         PERFORM 200-CHECK-AVAIL THRU 200-EXIT
010200     ELSE IF ACTION-CREATE
010300         PERFORM 300-CREATE-RESV THRU 300-EXIT
010400     ELSE IF ACTION-CHECK-IN
010500         PERFORM 400-CHECK-IN THRU 400-EXIT
010600     ELSE IF ACTION-CHECK-OUT
010700         PERFORM 500-CHECK-OUT THRU 500-EXIT
010800     ELSE IF ACTION-CANCEL
010900         PERFORM 600-CANCEL-RESV THRU 600-EXIT
011000     ELSE
011100         SET RESVENG-REJECTED TO TRUE
011200         MOVE "** UNKNOWN RESVENG ACTION" TO RESVENG-REJECT-REASON.
011300
011400     MOVE ZERO TO RETURN-CD.
011500     GOBACK.
011600
011700****** NIGHTS * NIGHTLY PRICE * 1.10 TAX, ROUNDED HALF-UP
011800 100-CALC-PRICE.
011900     CALL "DATEDIF" USING RESVENG-REQ-CHECKIN
012000                           RESVENG-REQ-CHECKOUT
012100                           WS-NIGHTS-HOLD.
012200     COMPUTE WS-CALC-AMOUNT ROUNDED =
012300         WS-NIGHTS-HOLD * ROOM-PRICE-NIGHT * WS-TAX-RATE.
012400 100-EXIT.
012500     EXIT.
012600
012700****** OVERLAP EXISTS UNLESS EXISTING CHECK-OUT <= REQ CHECK-IN
012800****** OR EXISTING CHECK-IN >= REQ CHECK-OUT.  ONLY CONFIRMED OR
012900****** CHECKED-IN RESERVATIONS BLOCK AVAILABILITY.
013000 200-CHECK-AVAIL.
013100     SET RESVENG-ACCEPTED TO TRUE.
013200     IF NOT ROOM-AVAILABLE
013300         SET RESVENG-REJECTED TO TRUE
013400         MOVE "** ROOM NOT AVAILABLE" TO RESVENG-REJECT-REASON
013500         GO TO 200-EXIT.
013600
013700     IF RES-CONFIRMED OR RES-CHECKED-IN
013800         IF RES-CHECK-OUT > RESVENG-REQ-CHECKIN
013900            AND RES-CHECK-IN < RESVENG-REQ-CHECKOUT
014000             SET RESVENG-REJECTED TO TRUE
014100             MOVE "** DATE OVERLAP" TO RESVENG-REJECT-REASON
014200         END-IF
014300     END-IF.
014400 200-EXIT.
014500     EXIT.
014600
014700****** CREATE: STATUS CONFIRMED, PAY PENDING, ROOM RESERVED
014800 300-CREATE-RESV.
014900     PERFORM 100-CALC-PRICE THRU 100-EXIT.
015000     MOVE RESVENG-REQ-CHECKIN TO RES-CHECK-IN.
015100     MOVE RESVENG-REQ-CHECKOUT TO RES-CHECK-OUT.
015200     MOVE WS-CALC-AMOUNT TO RES-TOTAL-PRICE.
015300     MOVE RESVENG-TODAY TO RES-BOOKING-DATE.
015400     SET RES-CONFIRMED TO TRUE.
015500     SET PAY-PENDING TO TRUE.
015600     SET ROOM-RESERVED TO TRUE.
015700     MOVE WS-CALC-AMOUNT TO RESVENG-FINAL-AMOUNT.
015800 300-EXIT.
015900     EXIT.
016000
016100****** CHECK-IN ONLY FROM CONFIRMED
016200 400-CHECK-IN.
016300     IF NOT RES-CONFIRMED
016400         SET RESVENG-REJECTED TO TRUE
016500         MOVE "** NOT CONFIRMED - CANNOT CHECK-IN" TO
016600              RESVENG-REJECT-REASON
016700         GO TO 400-EXIT.
016800     SET RES-CHECKED-IN TO TRUE.
016900     SET ROOM-OCCUPIED TO TRUE.
017000 400-EXIT.
017100     EXIT.
017200
017300****** CHECK-OUT BLOCKED WHEN ALREADY CHECKED-OUT.  POSTS THE
017400****** FINAL-PAYMENT TRANSACTION FOR THE CALLER TO WRITE.
017500 500-CHECK-OUT.
017600     IF RES-CHECKED-OUT
017700         SET RESVENG-REJECTED TO TRUE
017800         MOVE "** ALREADY CHECKED-OUT" TO RESVENG-REJECT-REASON
017900         GO TO 500-EXIT.
018000
018100     MOVE RES-TOTAL-PRICE TO RESVENG-FINAL-AMOUNT.
018200     SET RES-CHECKED-OUT TO TRUE.
018300     SET PAY-PAID TO TRUE.
018400     SET ROOM-AVAILABLE TO TRUE.
018500
018600     MOVE RES-ID TO TRN-RES-ID.
018700     MOVE RESVENG-FINAL-AMOUNT TO TRN-AMOUNT.
018800     SET TRN-PAYMENT TO TRUE.
018900     MOVE "Final payment for stay" TO TRN-DESC.
019000     MOVE RESVENG-TODAY TO TRN-DATE.
019100 500-EXIT.
019200     EXIT.
019300
019400****** CANCEL BLOCKED WHEN CANCELLED OR CHECKED-IN
019500 600-CANCEL-RESV.
019600     IF RES-CANCELLED OR RES-CHECKED-IN
019700         SET RESVENG-REJECTED TO TRUE
019800         MOVE "** CANNOT CANCEL IN CURRENT STATUS" TO
019900              RESVENG-REJECT-REASON
020000         GO TO 600-EXIT.
020100     SET RES-CANCELLED TO TRUE.
020200     SET ROOM-AVAILABLE TO TRUE.
020300 600-EXIT.
020400     EXIT.
