000100******************************************************************
000200*             A B E N D   M E S S A G E   R E C O R D              *
000300*                                                                *
000400*    SHOP-STANDARD ABEND/DIAGNOSTIC LAYOUT.  EVERY BATCH PROGRAM  *
000500*    IN THIS SYSTEM COPIES THIS MEMBER AND WRITES SYSOUT-REC      *
000600*    FROM ABEND-REC BEFORE FALLING INTO ITS 1000-ABEND-RTN.       *
000700*    ZERO-VAL/ONE-VAL ARE THE FORCED-ABEND DIVISORS - 1000-ABEND- *
000800*    RTN DIVIDES BY ZERO-VAL TO GET THE 0C7 THE OPERATOR WANTS.   *
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    -----------                                                 *
001200*    06/14/91  JRS  ORIGINAL LAYOUT - ABENDREC                   *
001300*    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                    PIC X(20).
001700     05  ABEND-REASON                 PIC X(60).
001800     05  EXPECTED-VAL                 PIC X(20).
001900     05  ACTUAL-VAL                   PIC X(20).
002000     05  FILLER                       PIC X(10).
002100 77  ZERO-VAL                         PIC 9(01) VALUE ZERO.
002200 77  ONE-VAL                          PIC 9(01) VALUE 1.
