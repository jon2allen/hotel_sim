000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  DATEDIF.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - NIGHTS BETWEEN TWO YYYY-    DD0001
001600*                   MM-DD DATES, CALLED FROM RESVENG.             DD0002
001700*    11/16/98  PLW  Y2K REVIEW - DAY-NUMBER MATH USES A FULL 4-    DD0003
001800*                   DIGIT YEAR THROUGHOUT, NO 2-DIGIT YEAR EVER    DD0004
001900*                   TOUCHES THIS PROGRAM.  NO CHANGE REQUIRED.     DD0005
002000******************************************************************
002100*  SMALL CALLED UTILITY.  CONVERTS EACH YYYY-MM-DD LINKAGE DATE   *
002200*  TO A DAY NUMBER (CALENDAR DAYS SINCE AN ARBITRARY FIXED        *
002300*  EPOCH) AND RETURNS THE DIFFERENCE AS LK-NIGHTS.  NO INTRINSIC  *
002400*  FUNCTIONS ARE USED - DATE MATH IS DONE WITH A MONTH-OFFSET     *
002500*  TABLE AND THE STANDARD LEAP-YEAR TEST, SHOP STYLE.             *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800****** CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR
003900 01  MONTH-OFFSET-TABLE.
004000     05  MONTH-OFFSET-ROW OCCURS 12 TIMES
004100                           INDEXED BY MO-IDX.
004200         10  MONTH-OFFSET-DAYS    PIC 9(03).
004250         10  FILLER               PIC X(02).
004300 01  MONTH-OFFSET-VALUES REDEFINES MONTH-OFFSET-TABLE.
004400     05  FILLER               PIC 9(03) VALUE 000.
004410     05  FILLER               PIC X(02) VALUE SPACES.
004500     05  FILLER               PIC 9(03) VALUE 031.
004510     05  FILLER               PIC X(02) VALUE SPACES.
004600     05  FILLER               PIC 9(03) VALUE 059.
004610     05  FILLER               PIC X(02) VALUE SPACES.
004700     05  FILLER               PIC 9(03) VALUE 090.
004710     05  FILLER               PIC X(02) VALUE SPACES.
004800     05  FILLER               PIC 9(03) VALUE 120.
004810     05  FILLER               PIC X(02) VALUE SPACES.
004900     05  FILLER               PIC 9(03) VALUE 151.
004910     05  FILLER               PIC X(02) VALUE SPACES.
005000     05  FILLER               PIC 9(03) VALUE 181.
005010     05  FILLER               PIC X(02) VALUE SPACES.
005100     05  FILLER               PIC 9(03) VALUE 212.
005110     05  FILLER               PIC X(02) VALUE SPACES.
005200     05  FILLER               PIC 9(03) VALUE 243.
005210     05  FILLER               PIC X(02) VALUE SPACES.
005300     05  FILLER               PIC 9(03) VALUE 273.
005310     05  FILLER               PIC X(02) VALUE SPACES.
005400     05  FILLER               PIC 9(03) VALUE 304.
005410     05  FILLER               PIC X(02) VALUE SPACES.
005500     05  FILLER               PIC 9(03) VALUE 334.
005510     05  FILLER               PIC X(02) VALUE SPACES.
005600
005700 01  WS-WORK-DATE.
005800     05  WS-WORK-YEAR         PIC 9(04).
005900     05  FILLER               PIC X(01).
006000     05  WS-WORK-MONTH        PIC 9(02).
006100     05  FILLER               PIC X(01).
006200     05  WS-WORK-DAY          PIC 9(02).
006300 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
006400     05  WS-WD-RAW            PIC X(10).
006500
006600 01  LEAP-YEAR-SW             PIC X(01) VALUE "N".
006700     88  IS-LEAP-YEAR         VALUE "Y".
006800     88  NOT-LEAP-YEAR        VALUE "N".
006900 01  LEAP-YEAR-SW-R REDEFINES LEAP-YEAR-SW.
007000     05  FILLER               PIC X(01).
007100
007200 01  COUNTERS-AND-WORKAREAS.
007300     05  WS-DIV-4             PIC 9(04) COMP.
007400     05  WS-DIV-100           PIC 9(04) COMP.
007500     05  WS-DIV-400           PIC 9(04) COMP.
007600     05  WS-REM-4             PIC 9(04) COMP.
007700     05  WS-REM-100           PIC 9(04) COMP.
007800     05  WS-REM-400           PIC 9(04) COMP.
007900     05  WS-CHECK-IN-DAYNO    PIC S9(09) COMP.
008000     05  WS-CHECK-OUT-DAYNO   PIC S9(09) COMP.
008100     05  FILLER               PIC X(04).
008200
008300 LINKAGE SECTION.
008400 01  LK-CHECK-IN-DATE         PIC X(10).
008500 01  LK-CHECK-OUT-DATE        PIC X(10).
008600 01  LK-NIGHTS                PIC S9(05) COMP.
008700
008800 PROCEDURE DIVISION USING LK-CHECK-IN-DATE
008900                           LK-CHECK-OUT-DATE
009000                           LK-NIGHTS.
009100     MOVE LK-CHECK-IN-DATE TO WS-WD-RAW.
009200     PERFORM 100-CALC-DAY-NUMBER THRU 100-EXIT.
009300     MOVE WS-CHECK-OUT-DAYNO TO WS-CHECK-IN-DAYNO.
009400
009500     MOVE LK-CHECK-OUT-DATE TO WS-WD-RAW.
009600     PERFORM 100-CALC-DAY-NUMBER THRU 100-EXIT.
009700
009800     COMPUTE LK-NIGHTS =
009900         WS-CHECK-OUT-DAYNO - WS-CHECK-IN-DAYNO.
010000     GOBACK.
010100
010200****** DAY NUMBER = YEAR*365 + LEAP DAYS THRU PRIOR YEAR
010300****** + CUMULATIVE MONTH OFFSET + DAY + 1 IF LEAP AND MONTH > 2
010400 100-CALC-DAY-NUMBER.
010500     MOVE WS-WD-RAW(1:4) TO WS-WORK-YEAR.
010600     MOVE WS-WD-RAW(6:2) TO WS-WORK-MONTH.
010700     MOVE WS-WD-RAW(9:2) TO WS-WORK-DAY.
010800
010900     DIVIDE WS-WORK-YEAR BY 4   GIVING WS-DIV-4   REMAINDER WS-REM-4.
011000     DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIV-100 REMAINDER WS-REM-100.
011100     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIV-400 REMAINDER WS-REM-400.
011200
011300     SET NOT-LEAP-YEAR TO TRUE.
011400     IF WS-REM-4 = ZERO
011500         IF WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO
011600             SET IS-LEAP-YEAR TO TRUE
011700         END-IF
011800     END-IF.
011900
012000     SET MO-IDX TO WS-WORK-MONTH.
012100     COMPUTE WS-CHECK-OUT-DAYNO =
012200         (WS-WORK-YEAR * 365) + WS-DIV-4 - WS-DIV-100 + WS-DIV-400
012300         + MONTH-OFFSET-DAYS(MO-IDX) + WS-WORK-DAY.
012400     IF IS-LEAP-YEAR AND WS-WORK-MONTH > 2
012500         ADD 1 TO WS-CHECK-OUT-DAYNO
012600     END-IF.
012700 100-EXIT.
012800     EXIT.
