000100******************************************************************
000200*             E V E N T   F E E D   R E C O R D                   *
000300*                                                                *
000400*    ONE RECORD PER DAILY EVENT, PREPARED AND SORTED BY DATE      *
000500*    AHEAD OF THE RUN.  EVTPROC READS THIS FILE ON THE CONTROL   *
000600*    BREAK FOR EACH SIMULATED DAY AND CALLS RESVENG FOR THE       *
000700*    BOOKING/CANCEL/SPECIAL EVENTS IT DESCRIBES.                  *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    -----------                                                 *
001100*    06/14/91  JRS  ORIGINAL LAYOUT - EVNTREC                    *
001200*    09/23/97  AHK  ADDED EVT-REQUEST-KIND (SPECIAL EVENTS)       *
001300*    11/16/98  PLW  Y2K REVIEW - EVT-DATE IS YYYY-MM-DD TEXT, N/C  *
001400******************************************************************
001500 01  EVENT-FEED-REC.
001600     05  EVT-DATE                     PIC X(10).
001700     05  EVT-TYPE                     PIC X(16).
001800         88  EVT-BOOKING              VALUE "BOOKING         ".
001900         88  EVT-WALK-IN              VALUE "WALK-IN         ".
002000         88  EVT-GROUP                VALUE "GROUP           ".
002100         88  EVT-EXTENDED             VALUE "EXTENDED        ".
002200         88  EVT-LOYALTY              VALUE "LOYALTY         ".
002300         88  EVT-SPECIAL              VALUE "SPECIAL         ".
002400         88  EVT-CANCEL               VALUE "CANCEL          ".
002500     05  EVT-GUEST-FIRST              PIC X(20).
002600     05  EVT-GUEST-LAST               PIC X(20).
002700     05  EVT-STAY-NIGHTS              PIC 9(02).
002800     05  EVT-ROOM-COUNT               PIC 9(01).
002900     05  EVT-REQUEST-KIND             PIC X(14).
003000         88  REQ-UPGRADE              VALUE "UPGRADE       ".
003100         88  REQ-LATE-CHECKOUT        VALUE "LATE-CHECKOUT ".
003200         88  REQ-AMENITIES            VALUE "AMENITIES     ".
003300         88  REQ-ROOM-SERVICE         VALUE "ROOM-SERVICE  ".
003400     05  EVT-RES-ID                   PIC 9(06).
003500     05  FILLER                       PIC X(01).
