000100******************************************************************
000200*           H O U S E K E E P I N G   M A S T E R   R E C O R D   *
000300*                                                                *
000400*    ONE RECORD PER ROOM.  CARRIES THE HOUSEKEEPING STATUS THAT  *
000500*    HTLRPTS'S HOUSEKEEPING STATUS REPORT READS AND BREAKS OUT   *
000600*    BY FLOOR/ROOM FOR EVERY ROOM NOT "clean".                   *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    -----------                                                 *
001000*    06/14/91  JRS  ORIGINAL LAYOUT - HSKPREC                    *
001100*    11/16/98  PLW  Y2K REVIEW - DATES ARE YYYY-MM-DD TEXT, N/C   *
001200******************************************************************
001300 01  HOUSEKEEPING-MASTER-REC.
001400     05  HK-ROOM-ID                   PIC 9(06).
001500     05  HK-STATUS                    PIC X(12).
001600         88  HK-CLEAN                 VALUE "clean       ".
001700         88  HK-DIRTY                 VALUE "dirty       ".
001800         88  HK-IN-PROGRESS           VALUE "in_progress ".
001900     05  HK-LAST-CLEANED              PIC X(10).
002000     05  HK-NOTES                     PIC X(40).
002100     05  FILLER                       PIC X(02).
