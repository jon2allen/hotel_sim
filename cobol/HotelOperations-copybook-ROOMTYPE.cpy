000100******************************************************************
000200*         R O O M   T Y P E   M A S T E R   R E C O R D          *
000300*                                                                *
000400*    ONE RECORD PER ROOM TYPE (STANDARD/DELUXE/SUITE).  ROOMBLD  *
000500*    READS THIS TABLE TO PRICE EVERY ROOM IT BUILDS; PRCUPDT     *
000600*    RE-READS IT WHEN A BY-TYPE PRICE CHANGE IS REQUESTED.       *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    -----------                                                 *
001000*    06/14/91  JRS  ORIGINAL LAYOUT - ROOMTYPE                   *
001100*    08/09/99  PLW  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
001200******************************************************************
001300 01  ROOM-TYPE-MASTER-REC.
001400     05  RT-ID                       PIC 9(06).
001500     05  RT-NAME                     PIC X(12).
001600     05  RT-BASE-PRICE               PIC S9(07)V99.
001700     05  RT-MAX-OCCUPANCY            PIC 9(02).
001800     05  FILLER                      PIC X(05).
