000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  ROOMBLD.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - BUILDS ROOM-FILE FROM THE  *
001600*                   HOTEL HEADER AND THE ROOM-TYPE TABLE.         *
001700*    03/02/94  JRS  ADDED ROOMTYPE-FILE TABLE LOOKUP - PRICE AND   PGM001
001800*                   OCCUPANCY NO LONGER HARD-CODED.               PGM002
001900*    09/23/97  AHK  HOTEL VALIDATION ADDED PER REQUEST 4471.       PGM003
002000*    11/16/98  PLW  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM,     PGM004
002100*                   NO CHANGE REQUIRED.                           PGM005
002200*    07/17/07  TGD  ROOM NUMBER FORMAT CHANGED TO FLOOR + GLOBAL   PGM006
002300*                   SEQUENCE PER REQUEST 6102 (WAS FLOOR+SLOT).    PGM007
002340*    06/30/12  RDM  WS-RNW-SEQ-PART WAS ONLY 3 BYTES AGAINST A 4-  PGM008
002350*                   DIGIT GLOBAL-ROOM-SEQ - DROPPED A DIGIT AND    PGM009
002360*                   DUPLICATED ROOM NUMBERS ON ANY HOTEL OVER 99    PGM010
002370*                   ROOMS.  WIDENED TO 4 BYTES PER REQUEST 8120.    PGM011
002400******************************************************************
002500*  THIS PROGRAM BUILDS THE ROOM INVENTORY FOR ONE HOTEL.  THE     *
002600*  HOTEL-FILE RECORD CARRIES THE FLOOR COUNT AND THE TOTAL ROOM   *
002700*  COUNT FOR THE PROPERTY; ROOMS ARE SPREAD EVENLY ACROSS THE     *
002800*  FLOORS.  ROOM TYPE IS ASSIGNED BY POSITION - SEE 300-ASSIGN-   *
002900*  ROOM-TYPE.  PRICE AND MAX OCCUPANCY ARE COPIED FROM THE        *
003000*  MATCHING ROOMTYPE-FILE ENTRY.                                  *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300         ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT HOTEL-FILE
004700         ASSIGN TO UT-S-HOTELIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS HFCODE.
005000
005100     SELECT ROOMTYPE-FILE
005200         ASSIGN TO UT-S-RTYPEIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS TFCODE.
005500
005600     SELECT ROOM-FILE
005700         ASSIGN TO UT-S-ROOMOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS RFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 132 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC                      PIC X(132).
007000
007100****** HOTEL MASTER - ONE RECORD, READ ONCE PER RUN
007200 FD  HOTEL-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 90 CHARACTERS
007600     DATA RECORD IS HOTEL-FILE-REC.
007700 01  HOTEL-FILE-REC.
007800     COPY HOTELREC.
007900
008000****** ROOM TYPE TABLE - STANDARD / DELUXE / SUITE
008100 FD  ROOMTYPE-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 34 CHARACTERS
008500     DATA RECORD IS ROOMTYPE-FILE-REC.
008600 01  ROOMTYPE-FILE-REC.
008700     COPY ROOMTYPE.
008800
008900****** NEW ROOM INVENTORY - ONE RECORD PER ROOM CREATED
009000 FD  ROOM-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 62 CHARACTERS
009400     DATA RECORD IS ROOM-FILE-REC.
009500 01  ROOM-FILE-REC.
009600     COPY ROOMMSTR.
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  HFCODE                   PIC X(2).
010200         88  NO-MORE-HOTELS       VALUE "10".
010300     05  TFCODE                   PIC X(2).
010400         88  NO-MORE-TYPES        VALUE "10".
010500     05  RFCODE                   PIC X(2).
010600         88  ROOM-WRITE-OK        VALUE "00".
010650     05  FILLER                   PIC X(02).
010700
010800 01  WS-SYSOUT-REC.
010900     05  WS-MSG                   PIC X(80).
011000     05  FILLER                   PIC X(52).
011100
011200 77  WS-DATE                      PIC 9(6).
011300
011400****** ROOM-TYPE TABLE LOADED FROM ROOMTYPE-FILE - 3 ROWS EXPECTED
011500 01  ROOM-TYPE-TABLE.
011600     05  RT-TABLE-ROW OCCURS 10 TIMES
011700                      INDEXED BY RT-IDX.
011800         10  RT-TBL-NAME          PIC X(12).
011900         10  RT-TBL-PRICE         PIC S9(07)V99.
012000         10  RT-TBL-MAX-OCC       PIC 9(02).
012100         10  FILLER               PIC X(04).
012200
012300****** COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP STD
012400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012500     05  RT-ROWS-LOADED           PIC 9(03) COMP.
012600     05  FLOOR-SUB                PIC 9(03) COMP.
012700     05  ROOM-SUB                 PIC 9(04) COMP.
012800     05  GLOBAL-ROOM-SEQ          PIC 9(04) COMP.
012900     05  ROOMS-PER-FLOOR          PIC 9(04) COMP.
013000     05  ROOMS-CREATED            PIC 9(07) COMP.
013100     05  MOD-RESULT-5             PIC 9(04) COMP.
013200     05  MOD-RESULT-3             PIC 9(04) COMP.
013300     05  FILLER                   PIC X(04).
013400
013500 01  HOTEL-VALID-SW               PIC X(01) VALUE "Y".
013600     88  HOTEL-IS-VALID           VALUE "Y".
013700     88  HOTEL-IS-INVALID         VALUE "N".
013800
013900****** DEFAULT ROOM-TYPE VALUES - USED ONLY WHEN ROOMTYPE-FILE IS
014000****** SHORT A ROW FOR A TYPE THE POSITION RULE CALLS FOR
014100 01  ROOM-TYPE-DEFAULTS.
014200     05  DFLT-STANDARD-PRICE      PIC S9(07)V99 VALUE 120.00.
014300     05  DFLT-STANDARD-OCC        PIC 9(02)     VALUE 02.
014400     05  DFLT-DELUXE-PRICE        PIC S9(07)V99 VALUE 180.00.
014500     05  DFLT-DELUXE-OCC          PIC 9(02)     VALUE 03.
014600     05  DFLT-SUITE-PRICE         PIC S9(07)V99 VALUE 300.00.
014700     05  DFLT-SUITE-OCC           PIC 9(02)     VALUE 04.
014800     05  FILLER                   PIC X(04).
014900
015000****** THIS-ROOM WORK AREA - REDEFINED THREE WAYS BELOW
015100 01  WS-THIS-ROOM-TYPE            PIC X(12).
015200 01  WS-THIS-ROOM-TYPE-R REDEFINES WS-THIS-ROOM-TYPE.
015300     05  WS-TYPE-FIRST-CHAR       PIC X(01).
015400     05  FILLER                   PIC X(11).
015500
015600 01  WS-ROOM-NUMBER-WORK          PIC X(06).
015700 01  WS-ROOM-NUMBER-WORK-R REDEFINES WS-ROOM-NUMBER-WORK.
015800     05  WS-RNW-FLOOR-PART        PIC X(02).
015900     05  WS-RNW-SEQ-PART          PIC X(04).
016000
016100 01  WS-FLOOR-DISPLAY-NUM         PIC 9(03).
016200 01  WS-FLOOR-DISPLAY-NUM-R REDEFINES WS-FLOOR-DISPLAY-NUM.
016300     05  FILLER                   PIC 9(01).
016400     05  WS-FLOOR-LOW-2           PIC 9(02).
016500
016600 COPY ABENDREC.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     IF HOTEL-IS-VALID
017100         PERFORM 200-BUILD-FLOORS THRU 200-EXIT
017200             VARYING FLOOR-SUB FROM 1 BY 1
017300             UNTIL FLOOR-SUB > HOTEL-TOTAL-FLOORS.
017400     PERFORM 900-CLEANUP THRU 900-EXIT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB ROOMBLD ********".
018100     ACCEPT WS-DATE FROM DATE.
018200     OPEN INPUT HOTEL-FILE.
018300     OPEN INPUT ROOMTYPE-FILE.
018400     OPEN OUTPUT ROOM-FILE.
018500     OPEN OUTPUT SYSOUT.
018600
018700     READ HOTEL-FILE INTO HOTEL-MASTER-REC
018800         AT END
018900         MOVE "** EMPTY HOTEL-FILE" TO ABEND-REASON
019000         GO TO 1000-ABEND-RTN
019100     END-READ.
019200
019300     PERFORM 100-LOAD-ROOM-TYPES THRU 100-EXIT.
019400     PERFORM 400-HOTEL-VALIDATION THRU 400-EXIT.
019500
019600     IF HOTEL-IS-VALID
019700         COMPUTE ROOMS-PER-FLOOR =
019800             HOTEL-TOTAL-ROOMS / HOTEL-TOTAL-FLOORS.
019900     MOVE ZERO TO GLOBAL-ROOM-SEQ.
020000     MOVE ZERO TO ROOMS-CREATED.
020100 000-EXIT.
020200     EXIT.
020300
020400 100-LOAD-ROOM-TYPES.
020500     MOVE "100-LOAD-ROOM-TYPES" TO PARA-NAME.
020600     MOVE ZERO TO RT-ROWS-LOADED.
020700     READ ROOMTYPE-FILE INTO ROOM-TYPE-MASTER-REC
020800         AT END
020900         MOVE "10" TO TFCODE
021000     END-READ.
021100     PERFORM 150-LOAD-ONE-TYPE THRU 150-EXIT
021200         UNTIL NO-MORE-TYPES.
021300 100-EXIT.
021400     EXIT.
021500
021600 150-LOAD-ONE-TYPE.
021700     MOVE "150-LOAD-ONE-TYPE" TO PARA-NAME.
021800     ADD 1 TO RT-ROWS-LOADED.
021900     SET RT-IDX TO RT-ROWS-LOADED.
022000     MOVE RT-NAME TO RT-TBL-NAME(RT-IDX).
022100     MOVE RT-BASE-PRICE TO RT-TBL-PRICE(RT-IDX).
022200     MOVE RT-MAX-OCCUPANCY TO RT-TBL-MAX-OCC(RT-IDX).
022300     READ ROOMTYPE-FILE INTO ROOM-TYPE-MASTER-REC
022400         AT END
022500         MOVE "10" TO TFCODE
022600     END-READ.
022700 150-EXIT.
022800     EXIT.
022900
023000 200-BUILD-FLOORS.
023100     MOVE "200-BUILD-FLOORS" TO PARA-NAME.
023200     DISPLAY "FLOOR " FLOOR-SUB.
023300     PERFORM 250-BUILD-ROOMS-ON-FLOOR THRU 250-EXIT
023400         VARYING ROOM-SUB FROM 0 BY 1
023500         UNTIL ROOM-SUB NOT LESS THAN ROOMS-PER-FLOOR.
023600 200-EXIT.
023700     EXIT.
023800
023900 250-BUILD-ROOMS-ON-FLOOR.
024000     MOVE "250-BUILD-ROOMS-ON-FLOOR" TO PARA-NAME.
024100     ADD 1 TO GLOBAL-ROOM-SEQ.
024200     PERFORM 300-ASSIGN-ROOM-TYPE THRU 300-EXIT.
024300     PERFORM 320-FORMAT-ROOM-NUMBER THRU 320-EXIT.
024400
024500     MOVE GLOBAL-ROOM-SEQ TO ROOM-ID.
024600     MOVE HOTEL-ID TO ROOM-HOTEL-ID.
024700     MOVE FLOOR-SUB TO ROOM-FLOOR-NO.
024800     MOVE WS-ROOM-NUMBER-WORK TO ROOM-NUMBER.
024900     MOVE WS-THIS-ROOM-TYPE TO ROOM-TYPE-NAME.
025000     SET ROOM-AVAILABLE TO TRUE.
025100
025200     WRITE ROOM-FILE-REC FROM ROOM-MASTER-REC
025300         INVALID KEY
025400             MOVE "** PROBLEM WRITING ROOM-FILE" TO ABEND-REASON
025500             MOVE RFCODE TO EXPECTED-VAL
025600             GO TO 1000-ABEND-RTN
025700     END-WRITE.
025800     ADD 1 TO ROOMS-CREATED.
025900 250-EXIT.
026000     EXIT.
026100
026200****** ROOM-TYPE ASSIGNMENT BY POSITION - I MOD 5 THEN I MOD 3
026300 300-ASSIGN-ROOM-TYPE.
026400     MOVE "300-ASSIGN-ROOM-TYPE" TO PARA-NAME.
026500     DIVIDE ROOM-SUB BY 5 GIVING MOD-RESULT-5
026600                                 REMAINDER MOD-RESULT-5.
026700     IF MOD-RESULT-5 = ZERO
026800         MOVE "Suite       " TO WS-THIS-ROOM-TYPE
026900         MOVE DFLT-SUITE-PRICE TO ROOM-PRICE-NIGHT
027000         MOVE DFLT-SUITE-OCC TO ROOM-MAX-OCC
027100     ELSE
027200         DIVIDE ROOM-SUB BY 3 GIVING MOD-RESULT-3
027300                                     REMAINDER MOD-RESULT-3
027400         IF MOD-RESULT-3 = ZERO
027500             MOVE "Deluxe      " TO WS-THIS-ROOM-TYPE
027600             MOVE DFLT-DELUXE-PRICE TO ROOM-PRICE-NIGHT
027700             MOVE DFLT-DELUXE-OCC TO ROOM-MAX-OCC
027800         ELSE
027900             MOVE "Standard    " TO WS-THIS-ROOM-TYPE
028000             MOVE DFLT-STANDARD-PRICE TO ROOM-PRICE-NIGHT
028100             MOVE DFLT-STANDARD-OCC TO ROOM-MAX-OCC
028200         END-IF
028300     END-IF.
028400     PERFORM 310-LOOKUP-ROOM-TYPE THRU 310-EXIT.
028500 300-EXIT.
028600     EXIT.
028700
028800****** OVERRIDE THE DEFAULT PRICE/OCCUPANCY FROM THE LOADED TABLE
028900****** WHEN THE TYPE NAME IS FOUND - THE DEFAULTS ABOVE ARE A
029000****** FALLBACK ONLY, FOR A SHORT ROOMTYPE-FILE.
029100 310-LOOKUP-ROOM-TYPE.
029200     MOVE "310-LOOKUP-ROOM-TYPE" TO PARA-NAME.
029300     SET RT-IDX TO 1.
029400     SEARCH RT-TABLE-ROW
029500         AT END
029600             GO TO 310-EXIT
029700         WHEN RT-TBL-NAME(RT-IDX) = WS-THIS-ROOM-TYPE
029800             MOVE RT-TBL-PRICE(RT-IDX) TO ROOM-PRICE-NIGHT
029900             MOVE RT-TBL-MAX-OCC(RT-IDX) TO ROOM-MAX-OCC
030000     END-SEARCH.
030100 310-EXIT.
030200     EXIT.
030300
030400****** ROOM NUMBER = LOW-ORDER 2 DIGITS OF THE FLOOR NUMBER
030450****** CONCATENATED WITH THE FULL 4-DIGIT GLOBAL ROOM SEQUENCE -
030480****** SEQ-PART MUST STAY 4 BYTES WIDE OR THE HIGH-ORDER DIGIT
030490****** OF GLOBAL-ROOM-SEQ GETS DROPPED ON THE MOVE (PGM008-011)
030600 320-FORMAT-ROOM-NUMBER.
030700     MOVE "320-FORMAT-ROOM-NUMBER" TO PARA-NAME.
030800     MOVE FLOOR-SUB TO WS-FLOOR-DISPLAY-NUM.
030900     MOVE SPACES TO WS-ROOM-NUMBER-WORK.
031000     MOVE WS-FLOOR-LOW-2 TO WS-RNW-FLOOR-PART.
031100     MOVE GLOBAL-ROOM-SEQ TO WS-RNW-SEQ-PART.
031200 320-EXIT.
031300     EXIT.
031400
031500****** HOTEL NAME NON-BLANK, STARS 1-5, FLOORS > 0, ROOMS > 0
031600 400-HOTEL-VALIDATION.
031700     MOVE "400-HOTEL-VALIDATION" TO PARA-NAME.
031800     SET HOTEL-IS-VALID TO TRUE.
031900     IF HOTEL-NAME = SPACES
032000         SET HOTEL-IS-INVALID TO TRUE
032100         MOVE "** HOTEL NAME IS BLANK" TO WS-MSG
032200         WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
032300     IF NOT HOTEL-STARS-VALID
032400         SET HOTEL-IS-INVALID TO TRUE
032500         MOVE "** HOTEL STARS NOT IN RANGE 1-5" TO WS-MSG
032600         WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
032700     IF HOTEL-TOTAL-FLOORS = ZERO
032800         SET HOTEL-IS-INVALID TO TRUE
032900         MOVE "** HOTEL TOTAL FLOORS IS ZERO" TO WS-MSG
033000         WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
033100     IF HOTEL-TOTAL-ROOMS = ZERO
033200         SET HOTEL-IS-INVALID TO TRUE
033300         MOVE "** HOTEL TOTAL ROOMS IS ZERO" TO WS-MSG
033400         WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
033500 400-EXIT.
033600     EXIT.
033700
033800 700-CLOSE-FILES.
033900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
034000     CLOSE HOTEL-FILE, ROOMTYPE-FILE, ROOM-FILE, SYSOUT.
034100 700-EXIT.
034200     EXIT.
034300
034400 900-CLEANUP.
034500     MOVE "900-CLEANUP" TO PARA-NAME.
034600     MOVE "** ROOMS CREATED **" TO WS-MSG.
034700     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
034800     DISPLAY "** ROOMS CREATED **".
034900     DISPLAY ROOMS-CREATED.
035000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035100     DISPLAY "******** NORMAL END OF JOB ROOMBLD ********".
035200 900-EXIT.
035300     EXIT.
035400
035500 1000-ABEND-RTN.
035600     WRITE SYSOUT-REC FROM ABEND-REC.
035700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035800     DISPLAY "*** ABNORMAL END OF JOB-ROOMBLD ***" UPON CONSOLE.
035900     DIVIDE ZERO-VAL INTO ONE-VAL.
