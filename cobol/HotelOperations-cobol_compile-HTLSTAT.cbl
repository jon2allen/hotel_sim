000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  HTLSTAT.
000600 AUTHOR. JON SAYLES.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 08/12/94.
000900 DATE-COMPILED. 08/12/94.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    08/12/94  JS   ORIGINAL PROGRAM - POINT-IN-TIME STATUS ONLY.  HS0001
001600*    02/02/95  AHK  ADDED TRAILING-N-DAY FINANCIAL SUMMARY BY       HS0002
001700*                   TRANSACTION TYPE.                              HS0003
001800*    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD   HS0004
001900*                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.    HS0005
002000*    04/02/11  TGD  ADDED N-DAY FORWARD FORECAST SECTION PER OPS    HS0006
002100*                   REQUEST 6114.                                  HS0007
002200******************************************************************
002300*  ONE CONTROL CARD DRIVES ALL THREE SECTIONS OF THE HOTEL         *
002400*  REPORTER RUN - POINT-IN-TIME OCCUPANCY STATUS, A TRAILING-N-    *
002500*  DAY FINANCIAL SUMMARY BY TRANSACTION TYPE, AND AN N-DAY         *
002600*  FORWARD FORECAST OF CHECK-INS, CHECK-OUTS AND ROOMS OCCUPIED.   *
002700*  ROOM AND RESERVATION MASTERS ARE LOADED INTO WORKING-STORAGE   *
002800*  TABLES, AS HTLRPTS DOES; TRANSACTION MASTER IS LOADED AND      *
002900*  FILTERED AGAINST THE RESERVATION TABLE SO ONLY THIS HOTEL'S    *
003000*  ACTIVITY IS CARRIED.                                           *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300         ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT CONTROL-CARD-FILE
004700         ASSIGN TO UT-S-CTLCARD
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT HOTEL-FILE
005100         ASSIGN TO UT-S-HOTELIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS HTCODE.
005400
005500     SELECT ROOM-FILE
005600         ASSIGN TO UT-S-ROOMIN
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS RMCODE.
005900
006000     SELECT RESERVATION-FILE
006100         ASSIGN TO UT-S-RESVIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS RSCODE.
006400
006500     SELECT TRANSACTION-FILE
006600         ASSIGN TO UT-S-TRANIN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS TNCODE.
006900
007000     SELECT REPORT-FILE
007100         ASSIGN TO UT-S-RPTOUT
007200         ORGANIZATION IS SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 132 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                      PIC X(132).
008300
008400****** HOTEL ID, AS-OF DATE, TRAILING-DAYS AND FORECAST-DAYS
008500 FD  CONTROL-CARD-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE OMITTED
008800     RECORD CONTAINS 40 CHARACTERS
008900     DATA RECORD IS CONTROL-CARD-REC.
009000 01  CONTROL-CARD-REC.
009100     05  CC-HOTEL-ID                   PIC 9(06).
009200     05  CC-AS-OF-DATE                 PIC X(10).
009300     05  CC-TRAILING-DAYS              PIC 9(03).
009400     05  CC-FORECAST-DAYS              PIC 9(03).
009500     05  FILLER                        PIC X(18).
009600
009700 FD  HOTEL-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 90 CHARACTERS
010100     DATA RECORD IS HOTEL-FILE-REC.
010200 01  HOTEL-FILE-REC.
010300     COPY HOTELREC.
010400
010500 FD  ROOM-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 62 CHARACTERS
010900     DATA RECORD IS ROOM-FILE-REC.
011000 01  ROOM-FILE-REC.
011100     COPY ROOMMSTR.
011200
011300 FD  RESERVATION-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 85 CHARACTERS
011700     DATA RECORD IS RESERVATION-FILE-REC.
011800 01  RESERVATION-FILE-REC.
011900     COPY RESVREC.
012000
012100 FD  TRANSACTION-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 98 CHARACTERS
012500     DATA RECORD IS TRANSACTION-FILE-REC.
012600 01  TRANSACTION-FILE-REC.
012700     COPY TRANREC.
012800
012900 FD  REPORT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 132 CHARACTERS
013300     DATA RECORD IS REPORT-REC.
013400 01  REPORT-REC                       PIC X(132).
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  HTCODE                   PIC X(2).
014000     05  RMCODE                   PIC X(2).
014100     05  RSCODE                   PIC X(2).
014200     05  TNCODE                   PIC X(2).
014300     05  FILLER                   PIC X(8).
014400
014500 77  WS-DATE                      PIC 9(6).
014600 77  WS-HOTEL-FOUND-SW            PIC X(01) VALUE "N".
014700     88  WS-HOTEL-WAS-FOUND       VALUE "Y".
014800 01  WS-HOTEL-SAVE.
014900     05  WS-HOTEL-NAME            PIC X(30).
015000 01  WS-HOTEL-SAVE-R REDEFINES WS-HOTEL-SAVE.
015100     05  FILLER                   PIC X(30).
015200
015300 01  ROOM-TABLE.
015400     05  RM-ROW OCCURS 500 TIMES
015500                 INDEXED BY RM-IDX RM-SRCH-IDX.
015600         10  RM-ID                PIC 9(06).
015700         10  RM-STATUS            PIC X(12).
015800             88  RM-AVAILABLE     VALUE "available   ".
015900             88  RM-OCCUPIED      VALUE "occupied    ".
016000             88  RM-RESERVED      VALUE "reserved    ".
016100             88  RM-MAINTENANCE   VALUE "maintenance ".
016200         10  FILLER               PIC X(04).
016300
016400 01  RESV-TABLE.
016500     05  RS-ROW OCCURS 3000 TIMES
016600                 INDEXED BY RS-IDX RS-SRCH-IDX.
016700         10  RS-ID                PIC 9(06).
016800         10  RS-CHECK-IN          PIC X(10).
016900         10  RS-CHECK-OUT         PIC X(10).
017000         10  RS-STATUS            PIC X(12).
017100             88  RS-CONFIRMED     VALUE "confirmed   ".
017200             88  RS-CHECKED-IN    VALUE "checked_in  ".
017300             88  RS-CHECKED-OUT   VALUE "checked_out ".
017400             88  RS-CANCELLED     VALUE "cancelled   ".
017500         10  RS-TOTAL-PRICE       PIC S9(07)V99.
017600         10  FILLER               PIC X(04).
017700
017800 01  TRAN-TABLE.
017900     05  TN-ROW OCCURS 4000 TIMES
018000                 INDEXED BY TN-IDX TN-SRCH-IDX.
018100         10  TN-AMOUNT            PIC S9(07)V99.
018200         10  TN-TYPE              PIC X(10).
018300             88  TN-PAYMENT       VALUE "payment   ".
018400             88  TN-REFUND        VALUE "refund    ".
018500             88  TN-CHARGE        VALUE "charge    ".
018600             88  TN-ADJUSTMENT    VALUE "adjustment".
018700         10  TN-DATE              PIC X(10).
018800         10  FILLER               PIC X(04).
018900
019000 01  TABLE-ROW-COUNTS.
019100     05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
019200     05  RESV-ROWS-LOADED         PIC 9(05) COMP.
019300     05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
019400     05  FILLER                   PIC X(04).
019500
019600 01  WS-LOOKUP-RESULT.
019700     05  WS-LOOKUP-SW             PIC X(01) VALUE "N".
019800         88  LOOKUP-FOUND         VALUE "Y".
019900         88  LOOKUP-NOT-FOUND     VALUE "N".
020000     05  WS-LOOKUP-IDX            PIC 9(05) COMP.
020100     05  FILLER                   PIC X(04) VALUE SPACES.
020200
020300****** 200-STATUS-RTN COUNTERS
020400 01  STATUS-RTN-COUNTERS.
020500     05  WS-ST-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
020600     05  WS-ST-FUTURE-RESV-COUNT  PIC 9(05) COMP VALUE ZERO.
020700     05  FILLER                   PIC X(04) VALUE SPACES.
020800 01  WS-ST-OCCUPANCY-RATE         PIC 9(03)V99.
020900 01  WS-ST-OCCUPANCY-RATE-R REDEFINES WS-ST-OCCUPANCY-RATE.
021000     05  FILLER                   PIC X(05).
021100
021200****** 300-FINANCIAL-SUMMARY-RTN ACCUMULATORS
021300 01  FINANCIAL-SUMMARY-ACCUMS.
021400     05  WS-FS-PAYMENT-TOTAL      PIC S9(09)V99 COMP-3 VALUE ZERO.
021500     05  WS-FS-PAYMENT-COUNT      PIC 9(05) COMP VALUE ZERO.
021600     05  WS-FS-REFUND-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
021700     05  WS-FS-REFUND-COUNT       PIC 9(05) COMP VALUE ZERO.
021800     05  WS-FS-CHARGE-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
021900     05  WS-FS-CHARGE-COUNT       PIC 9(05) COMP VALUE ZERO.
022000     05  WS-FS-ADJUST-TOTAL       PIC S9(09)V99 COMP-3 VALUE ZERO.
022100     05  WS-FS-ADJUST-COUNT       PIC 9(05) COMP VALUE ZERO.
022200     05  FILLER                   PIC X(04) VALUE SPACES.
022300 01  WS-FS-TOTAL-REVENUE          PIC S9(09)V99 COMP-3 VALUE ZERO.
022400 01  WS-FS-UPCOMING-REVENUE       PIC S9(09)V99 COMP-3 VALUE ZERO.
022500
022600****** 400-FORECAST-RTN COUNTERS AND WORK DATE
022700 01  FORECAST-RTN-COUNTERS.
022800     05  WS-FC-CHECKIN-COUNT      PIC 9(05) COMP VALUE ZERO.
022900     05  WS-FC-CHECKOUT-COUNT     PIC 9(05) COMP VALUE ZERO.
023000     05  WS-FC-OCCUPIED-COUNT     PIC 9(05) COMP VALUE ZERO.
023100     05  FILLER                   PIC X(04) VALUE SPACES.
023200 01  WS-FC-DAY-IDX                PIC 9(03) COMP.
023300
023400****** GENERAL DAY-STEP WORK - SAME IDIOM AS HTLRPTS
023500 01  DAYS-IN-MONTH-TABLE.
023600     05  DIM-ROW OCCURS 12 TIMES
023700                  INDEXED BY DIM-IDX.
023800         10  DAYS-IN-MO           PIC 9(02).
023900 01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
024000     05  FILLER               PIC 9(02) VALUE 31.
024100     05  FILLER               PIC 9(02) VALUE 28.
024200     05  FILLER               PIC 9(02) VALUE 31.
024300     05  FILLER               PIC 9(02) VALUE 30.
024400     05  FILLER               PIC 9(02) VALUE 31.
024500     05  FILLER               PIC 9(02) VALUE 30.
024600     05  FILLER               PIC 9(02) VALUE 31.
024700     05  FILLER               PIC 9(02) VALUE 31.
024800     05  FILLER               PIC 9(02) VALUE 30.
024900     05  FILLER               PIC 9(02) VALUE 31.
025000     05  FILLER               PIC 9(02) VALUE 30.
025100     05  FILLER               PIC 9(02) VALUE 31.
025200
025300 01  STEP-DATE-WORK.
025400     05  WS-SD-YEAR               PIC 9(04).
025500     05  WS-SD-MONTH              PIC 9(02).
025600     05  WS-SD-DAY                PIC 9(02).
025700     05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
025800     05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
025900         88  SD-IS-LEAP           VALUE "Y".
026000     05  WS-SD-DIV-4              PIC 9(04) COMP.
026100     05  WS-SD-DIV-100            PIC 9(04) COMP.
026200     05  WS-SD-DIV-400            PIC 9(04) COMP.
026300     05  WS-SD-REM-4              PIC 9(04) COMP.
026400     05  WS-SD-REM-100            PIC 9(04) COMP.
026500     05  WS-SD-REM-400            PIC 9(04) COMP.
026600     05  WS-SD-STEP-WORK-DATE     PIC X(10).
026700     05  WS-SD-DAYS-BACK          PIC 9(03) COMP.
026800     05  WS-SD-BACK-IDX           PIC 9(03) COMP.
026900     05  FILLER                   PIC X(04) VALUE SPACES.
027000
027100 77  WS-PERIOD-START               PIC X(10).
027200
027300 01  WS-RPT-TITLE-1.
027400     05  FILLER                   PIC X(06) VALUE SPACES.
027500     05  FILLER                   PIC X(30)
027600              VALUE "HOTEL STATUS / SUMMARY / FCST".
027700     05  FILLER                   PIC X(04) VALUE SPACES.
027800     05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
027900     05  T1-HOTEL-ID              PIC 9(06).
028000     05  FILLER                   PIC X(02) VALUE SPACES.
028100     05  FILLER                   PIC X(74) VALUE SPACES.
028200
028300 01  WS-RPT-RULE-LINE              PIC X(132)
028400                  VALUE ALL "=".
028500
028600 01  WS-RPT-LABEL-LINE.
028700     05  LL-LABEL                 PIC X(40).
028800     05  LL-VALUE                 PIC X(40).
028900     05  FILLER                   PIC X(52).
029000
029100 01  WS-FORECAST-LINE.
029200     05  FL-DATE                  PIC X(10).
029300     05  FILLER                   PIC X(03) VALUE SPACES.
029400     05  FL-CHECKINS              PIC X(08).
029500     05  FILLER                   PIC X(03) VALUE SPACES.
029600     05  FL-CHECKOUTS             PIC X(08).
029700     05  FILLER                   PIC X(03) VALUE SPACES.
029800     05  FL-OCCUPIED              PIC X(08).
029900     05  FILLER                   PIC X(89) VALUE SPACES.
030000
030100 01  WS-EDIT-COUNT                PIC ZZZZ9.
030200 01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
030300 01  WS-EDIT-RATE                 PIC ZZ9.99-.
030400
030500 COPY ABENDREC.
030600
030700 PROCEDURE DIVISION.
030800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030900     IF WS-HOTEL-WAS-FOUND
031000         PERFORM 100-MAINLINE THRU 100-EXIT
031100     ELSE
031200         MOVE "** HOTEL ID NOT ON HOTEL-FILE" TO ABEND-REASON
031300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031400     END-IF.
031500     PERFORM 900-CLEANUP THRU 900-EXIT.
031600     MOVE ZERO TO RETURN-CODE.
031700     GOBACK.
031800
031900 000-HOUSEKEEPING.
032000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032100     DISPLAY "******** BEGIN JOB HTLSTAT ********".
032200     ACCEPT WS-DATE FROM DATE.
032300     OPEN INPUT CONTROL-CARD-FILE.
032400     READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
032500         AT END
032600         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
032700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
032800     END-READ.
032900     CLOSE CONTROL-CARD-FILE.
033000
033100     OPEN INPUT HOTEL-FILE.
033200     OPEN INPUT ROOM-FILE.
033300     OPEN INPUT RESERVATION-FILE.
033400     OPEN INPUT TRANSACTION-FILE.
033500     OPEN OUTPUT REPORT-FILE.
033600     OPEN OUTPUT SYSOUT.
033700
033800     PERFORM 180-FIND-HOTEL THRU 180-EXIT.
033900     IF NOT WS-HOTEL-WAS-FOUND
034000         GO TO 000-EXIT.
034100
034200     PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
034300     PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
034400     PERFORM 220-LOAD-TRAN-TABLE THRU 220-EXIT.
034500
034600     MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
034700     PERFORM 120-SUBTRACT-ONE-DAY THRU 120-EXIT
034800         VARYING WS-SD-BACK-IDX FROM 1 BY 1
034900         UNTIL WS-SD-BACK-IDX > CC-TRAILING-DAYS.
035000     MOVE WS-SD-STEP-WORK-DATE TO WS-PERIOD-START.
035100 000-EXIT.
035200     EXIT.
035300
035400 180-FIND-HOTEL.
035500     MOVE "N" TO WS-HOTEL-FOUND-SW.
035600     PERFORM 185-READ-ONE-HOTEL THRU 185-EXIT
035700         UNTIL HTCODE = "10" OR WS-HOTEL-WAS-FOUND.
035800 180-EXIT.
035900     EXIT.
036000
036100 185-READ-ONE-HOTEL.
036200     READ HOTEL-FILE INTO HOTEL-MASTER-REC
036300         AT END
036400         MOVE "10" TO HTCODE
036500         GO TO 185-EXIT
036600     END-READ.
036700     IF HOTEL-ID = CC-HOTEL-ID
036800         MOVE "Y" TO WS-HOTEL-FOUND-SW
036900         MOVE HOTEL-NAME TO WS-HOTEL-NAME
037000     END-IF.
037100 185-EXIT.
037200     EXIT.
037300
037400 200-LOAD-ROOM-TABLE.
037500     MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
037600     MOVE ZERO TO ROOM-ROWS-LOADED.
037700     PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
037800         UNTIL RMCODE = "10".
037900 200-EXIT.
038000     EXIT.
038100
038200 205-LOAD-ONE-ROOM.
038300     READ ROOM-FILE INTO ROOM-MASTER-REC
038400         AT END
038500         MOVE "10" TO RMCODE
038600         GO TO 205-EXIT
038700     END-READ.
038800     IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
038900         GO TO 205-EXIT.
039000     ADD 1 TO ROOM-ROWS-LOADED.
039100     SET RM-IDX TO ROOM-ROWS-LOADED.
039200     MOVE ROOM-ID TO RM-ID(RM-IDX).
039300     MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
039400 205-EXIT.
039500     EXIT.
039600
039700****** RESV-TABLE IS FILTERED TO THIS HOTEL BY LOOKING UP EACH
039800****** RESERVATION'S ROOM AGAINST THE ROOM TABLE JUST LOADED
039900 210-LOAD-RESV-TABLE.
040000     MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
040100     MOVE ZERO TO RESV-ROWS-LOADED.
040200     PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
040300         UNTIL RSCODE = "10".
040400 210-EXIT.
040500     EXIT.
040600
040700 215-LOAD-ONE-RESV.
040800     READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
040900         AT END
041000         MOVE "10" TO RSCODE
041100         GO TO 215-EXIT
041200     END-READ.
041300     PERFORM 216-FIND-ROOM-FOR-RESV THRU 216-EXIT.
041400     IF LOOKUP-NOT-FOUND
041500         GO TO 215-EXIT.
041600     ADD 1 TO RESV-ROWS-LOADED.
041700     SET RS-IDX TO RESV-ROWS-LOADED.
041800     MOVE RES-ID TO RS-ID(RS-IDX).
041900     MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
042000     MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
042100     MOVE RES-STATUS TO RS-STATUS(RS-IDX).
042200     MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
042300 215-EXIT.
042400     EXIT.
042500
042600 216-FIND-ROOM-FOR-RESV.
042700     SET LOOKUP-NOT-FOUND TO TRUE.
042800     SET RM-SRCH-IDX TO 1.
042900     SEARCH RM-ROW
043000         AT END
043100             GO TO 216-EXIT
043200         WHEN RM-ID(RM-SRCH-IDX) = RES-ROOM-ID
043300             SET LOOKUP-FOUND TO TRUE
043400     END-SEARCH.
043500 216-EXIT.
043600     EXIT.
043700
043800****** TRAN-TABLE IS FILTERED TO THIS HOTEL BY LOOKING UP EACH
043900****** TRANSACTION'S RESERVATION AGAINST THE RESV TABLE ABOVE
044000 220-LOAD-TRAN-TABLE.
044100     MOVE "220-LOAD-TRAN-TABLE" TO PARA-NAME.
044200     MOVE ZERO TO TRAN-ROWS-LOADED.
044300     PERFORM 225-LOAD-ONE-TRAN THRU 225-EXIT
044400         UNTIL TNCODE = "10".
044500 220-EXIT.
044600     EXIT.
044700
044800 225-LOAD-ONE-TRAN.
044900     READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
045000         AT END
045100         MOVE "10" TO TNCODE
045200         GO TO 225-EXIT
045300     END-READ.
045400     PERFORM 226-FIND-RESV-FOR-TRAN THRU 226-EXIT.
045500     IF LOOKUP-NOT-FOUND
045600         GO TO 225-EXIT.
045700     ADD 1 TO TRAN-ROWS-LOADED.
045800     SET TN-IDX TO TRAN-ROWS-LOADED.
045900     MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
046000     MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
046100     MOVE TRN-DATE TO TN-DATE(TN-IDX).
046200 225-EXIT.
046300     EXIT.
046400
046500 226-FIND-RESV-FOR-TRAN.
046600     SET LOOKUP-NOT-FOUND TO TRUE.
046700     SET RS-SRCH-IDX TO 1.
046800     SEARCH RS-ROW
046900         AT END
047000             GO TO 226-EXIT
047100         WHEN RS-ID(RS-SRCH-IDX) = TRN-RES-ID
047200             SET LOOKUP-FOUND TO TRUE
047300     END-SEARCH.
047400 226-EXIT.
047500     EXIT.
047600
047700****** ONE-DAY STEPS FORWARD AND BACK - SAME IDIOM AS HTLRPTS
047800 120-SUBTRACT-ONE-DAY.
047900     MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
048000     MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
048100     MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
048200     SUBTRACT 1 FROM WS-SD-DAY.
048300     IF WS-SD-DAY = ZERO
048400         PERFORM 140-LEAP-TEST THRU 140-EXIT
048500         SUBTRACT 1 FROM WS-SD-MONTH
048600         IF WS-SD-MONTH = ZERO
048700             MOVE 12 TO WS-SD-MONTH
048800             SUBTRACT 1 FROM WS-SD-YEAR
048900         END-IF
049000         PERFORM 140-LEAP-TEST THRU 140-EXIT
049100         SET DIM-IDX TO WS-SD-MONTH
049200         MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAY
049300         IF WS-SD-MONTH = 2 AND SD-IS-LEAP
049400             ADD 1 TO WS-SD-DAY
049500         END-IF
049600     END-IF.
049700     MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
049800     MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
049900     MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
050000     MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
050100     MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
050200 120-EXIT.
050300     EXIT.
050400
050500 130-ADD-ONE-DAY-TO-STEP.
050600     MOVE WS-SD-STEP-WORK-DATE(1:4) TO WS-SD-YEAR.
050700     MOVE WS-SD-STEP-WORK-DATE(6:2) TO WS-SD-MONTH.
050800     MOVE WS-SD-STEP-WORK-DATE(9:2) TO WS-SD-DAY.
050900     ADD 1 TO WS-SD-DAY.
051000     PERFORM 140-LEAP-TEST THRU 140-EXIT.
051100     SET DIM-IDX TO WS-SD-MONTH.
051200     MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
051300     IF WS-SD-MONTH = 2 AND SD-IS-LEAP
051400         ADD 1 TO WS-SD-DAYS-THIS-MONTH.
051500     IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
051600         SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
051700         ADD 1 TO WS-SD-MONTH
051800         IF WS-SD-MONTH > 12
051900             MOVE 1 TO WS-SD-MONTH
052000             ADD 1 TO WS-SD-YEAR
052100         END-IF
052200     END-IF.
052300     MOVE WS-SD-YEAR TO WS-SD-STEP-WORK-DATE(1:4).
052400     MOVE "-" TO WS-SD-STEP-WORK-DATE(5:1).
052500     MOVE WS-SD-MONTH TO WS-SD-STEP-WORK-DATE(6:2).
052600     MOVE "-" TO WS-SD-STEP-WORK-DATE(8:1).
052700     MOVE WS-SD-DAY TO WS-SD-STEP-WORK-DATE(9:2).
052800 130-EXIT.
052900     EXIT.
053000
053100 140-LEAP-TEST.
053200     DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
053300                              REMAINDER WS-SD-REM-4.
053400     DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
053500                              REMAINDER WS-SD-REM-100.
053600     DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
053700                              REMAINDER WS-SD-REM-400.
053800     MOVE "N" TO WS-SD-LEAP-SW.
053900     IF WS-SD-REM-4 = ZERO
054000         IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
054100             MOVE "Y" TO WS-SD-LEAP-SW
054200         END-IF
054300     END-IF.
054400 140-EXIT.
054500     EXIT.
054600
054700 100-MAINLINE.
054800     MOVE "100-MAINLINE" TO PARA-NAME.
054900     MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
055000     WRITE REPORT-REC FROM WS-RPT-TITLE-1
055100         AFTER ADVANCING 1 LINE.
055200     WRITE REPORT-REC FROM WS-RPT-RULE-LINE
055300         AFTER ADVANCING 1 LINE.
055400     PERFORM 200-STATUS-RTN THRU 200-EXIT.
055500     PERFORM 300-FINANCIAL-SUMMARY-RTN THRU 300-EXIT.
055600     PERFORM 400-FORECAST-RTN THRU 400-EXIT.
055700 100-EXIT.
055800     EXIT.
055900
056000****** OCCUPIED = ROOMS STATUS OCCUPIED OR RESERVED.  CONFIRMED-
056100****** WITH-FUTURE-CHECK-IN COUNTS RESERVATIONS CONFIRMED AND NOT
056200****** YET DUE IN AS OF CC-AS-OF-DATE.
056300 200-STATUS-RTN.
056400     MOVE "200-STATUS-RTN" TO PARA-NAME.
056500     MOVE ZERO TO WS-ST-OCCUPIED-COUNT, WS-ST-FUTURE-RESV-COUNT.
056600     PERFORM 205-TALLY-ONE-ROOM THRU 205-EXIT
056700         VARYING RM-IDX FROM 1 BY 1
056800         UNTIL RM-IDX > ROOM-ROWS-LOADED.
056900     PERFORM 210-TALLY-ONE-RESV THRU 210-EXIT
057000         VARYING RS-IDX FROM 1 BY 1
057100         UNTIL RS-IDX > RESV-ROWS-LOADED.
057200     IF ROOM-ROWS-LOADED = ZERO
057300         MOVE ZERO TO WS-ST-OCCUPANCY-RATE
057400     ELSE
057500         COMPUTE WS-ST-OCCUPANCY-RATE ROUNDED =
057600             WS-ST-OCCUPIED-COUNT / ROOM-ROWS-LOADED * 100
057700     END-IF.
057800     PERFORM 250-PRINT-STATUS THRU 250-EXIT.
057900 200-EXIT.
058000     EXIT.
058100
058200 205-TALLY-ONE-ROOM.
058300     IF RM-OCCUPIED(RM-IDX) OR RM-RESERVED(RM-IDX)
058400         ADD 1 TO WS-ST-OCCUPIED-COUNT
058500     END-IF.
058600 205-EXIT.
058700     EXIT.
058800
058900 210-TALLY-ONE-RESV.
059000     IF RS-CONFIRMED(RS-IDX)
059100        AND RS-CHECK-IN(RS-IDX) NOT LESS THAN CC-AS-OF-DATE
059200         ADD 1 TO WS-ST-FUTURE-RESV-COUNT
059300     END-IF.
059400 210-EXIT.
059500     EXIT.
059600
059700 250-PRINT-STATUS.
059800     MOVE "STATUS - TOTAL ROOMS" TO LL-LABEL.
059900     MOVE ROOM-ROWS-LOADED TO WS-EDIT-COUNT.
060000     MOVE WS-EDIT-COUNT TO LL-VALUE.
060100     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
060200         AFTER ADVANCING 1 LINE.
060300
060400     MOVE "STATUS - ROOMS OCCUPIED" TO LL-LABEL.
060500     MOVE WS-ST-OCCUPIED-COUNT TO WS-EDIT-COUNT.
060600     MOVE WS-EDIT-COUNT TO LL-VALUE.
060700     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
060800         AFTER ADVANCING 1 LINE.
060900
061000     MOVE "STATUS - ROOMS AVAILABLE" TO LL-LABEL.
061100     COMPUTE WS-EDIT-COUNT =
061200         ROOM-ROWS-LOADED - WS-ST-OCCUPIED-COUNT.
061300     MOVE WS-EDIT-COUNT TO LL-VALUE.
061400     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
061500         AFTER ADVANCING 1 LINE.
061600
061700     MOVE "STATUS - OCCUPANCY RATE PCT" TO LL-LABEL.
061800     MOVE WS-ST-OCCUPANCY-RATE TO WS-EDIT-RATE.
061900     MOVE WS-EDIT-RATE TO LL-VALUE.
062000     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
062100         AFTER ADVANCING 1 LINE.
062200
062300     MOVE "STATUS - CONFIRMED FUTURE CHECK-INS" TO LL-LABEL.
062400     MOVE WS-ST-FUTURE-RESV-COUNT TO WS-EDIT-COUNT.
062500     MOVE WS-EDIT-COUNT TO LL-VALUE.
062600     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
062700         AFTER ADVANCING 1 LINE.
062800 250-EXIT.
062900     EXIT.
063000
063100****** TRAILING CC-TRAILING-DAYS WINDOW (WS-PERIOD-START THRU
063200****** CC-AS-OF-DATE, BOTH INCLUSIVE), GROUPED BY TRN-TYPE, PLUS
063300****** UPCOMING REVENUE FROM CONFIRMED FUTURE RESERVATIONS
063400 300-FINANCIAL-SUMMARY-RTN.
063500     MOVE "300-FINANCIAL-SUMMARY-RTN" TO PARA-NAME.
063600     INITIALIZE FINANCIAL-SUMMARY-ACCUMS.
063700     MOVE ZERO TO WS-FS-TOTAL-REVENUE, WS-FS-UPCOMING-REVENUE.
063800     PERFORM 305-TALLY-ONE-TRAN THRU 305-EXIT
063900         VARYING TN-IDX FROM 1 BY 1
064000         UNTIL TN-IDX > TRAN-ROWS-LOADED.
064100     PERFORM 310-TALLY-ONE-UPCOMING THRU 310-EXIT
064200         VARYING RS-IDX FROM 1 BY 1
064300         UNTIL RS-IDX > RESV-ROWS-LOADED.
064400     COMPUTE WS-FS-TOTAL-REVENUE =
064500         WS-FS-PAYMENT-TOTAL + WS-FS-REFUND-TOTAL +
064600         WS-FS-CHARGE-TOTAL + WS-FS-ADJUST-TOTAL.
064700     PERFORM 350-PRINT-FINANCIAL THRU 350-EXIT.
064800 300-EXIT.
064900     EXIT.
065000
065100 305-TALLY-ONE-TRAN.
065200     IF TN-DATE(TN-IDX) < WS-PERIOD-START
065300        OR TN-DATE(TN-IDX) > CC-AS-OF-DATE
065400         GO TO 305-EXIT.
065500     IF TN-PAYMENT(TN-IDX)
065600         ADD TN-AMOUNT(TN-IDX) TO WS-FS-PAYMENT-TOTAL
065700         ADD 1 TO WS-FS-PAYMENT-COUNT
065800     ELSE IF TN-REFUND(TN-IDX)
065900         ADD TN-AMOUNT(TN-IDX) TO WS-FS-REFUND-TOTAL
066000         ADD 1 TO WS-FS-REFUND-COUNT
066100     ELSE IF TN-CHARGE(TN-IDX)
066200         ADD TN-AMOUNT(TN-IDX) TO WS-FS-CHARGE-TOTAL
066300         ADD 1 TO WS-FS-CHARGE-COUNT
066400     ELSE IF TN-ADJUSTMENT(TN-IDX)
066500         ADD TN-AMOUNT(TN-IDX) TO WS-FS-ADJUST-TOTAL
066600         ADD 1 TO WS-FS-ADJUST-COUNT
066700     END-IF.
066800 305-EXIT.
066900     EXIT.
067000
067100 310-TALLY-ONE-UPCOMING.
067200     IF RS-CONFIRMED(RS-IDX)
067300        AND RS-CHECK-IN(RS-IDX) NOT LESS THAN CC-AS-OF-DATE
067400         ADD RS-TOTAL-PRICE(RS-IDX) TO WS-FS-UPCOMING-REVENUE
067500     END-IF.
067600 310-EXIT.
067700     EXIT.
067800
067900 350-PRINT-FINANCIAL.
068000     MOVE "FINANCIAL - PAYMENT TOTAL" TO LL-LABEL.
068100     MOVE WS-FS-PAYMENT-TOTAL TO WS-EDIT-MONEY.
068200     MOVE WS-EDIT-MONEY TO LL-VALUE.
068300     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
068400         AFTER ADVANCING 1 LINE.
068500
068600     MOVE "FINANCIAL - REFUND TOTAL" TO LL-LABEL.
068700     MOVE WS-FS-REFUND-TOTAL TO WS-EDIT-MONEY.
068800     MOVE WS-EDIT-MONEY TO LL-VALUE.
068900     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
069000         AFTER ADVANCING 1 LINE.
069100
069200     MOVE "FINANCIAL - CHARGE TOTAL" TO LL-LABEL.
069300     MOVE WS-FS-CHARGE-TOTAL TO WS-EDIT-MONEY.
069400     MOVE WS-EDIT-MONEY TO LL-VALUE.
069500     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
069600         AFTER ADVANCING 1 LINE.
069700
069800     MOVE "FINANCIAL - ADJUSTMENT TOTAL" TO LL-LABEL.
069900     MOVE WS-FS-ADJUST-TOTAL TO WS-EDIT-MONEY.
070000     MOVE WS-EDIT-MONEY TO LL-VALUE.
070100     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
070200         AFTER ADVANCING 1 LINE.
070300
070400     MOVE "FINANCIAL - TOTAL REVENUE" TO LL-LABEL.
070500     MOVE WS-FS-TOTAL-REVENUE TO WS-EDIT-MONEY.
070600     MOVE WS-EDIT-MONEY TO LL-VALUE.
070700     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
070800         AFTER ADVANCING 1 LINE.
070900
071000     MOVE "FINANCIAL - UPCOMING REVENUE" TO LL-LABEL.
071100     MOVE WS-FS-UPCOMING-REVENUE TO WS-EDIT-MONEY.
071200     MOVE WS-EDIT-MONEY TO LL-VALUE.
071300     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
071400         AFTER ADVANCING 1 LINE.
071500 350-EXIT.
071600     EXIT.
071700
071800****** ONE LINE PER FORECAST DAY - CHECK-INS/CHECK-OUTS ARE
071900****** CONFIRMED-OR-CHECKED-IN RESERVATIONS DUE IN/OUT THAT DAY;
072000****** OCCUPIED IS CHECKED-IN RESERVATIONS SPANNING THAT DAY
072100 400-FORECAST-RTN.
072200     MOVE "400-FORECAST-RTN" TO PARA-NAME.
072300     MOVE "FORECAST DATE   CHECK-INS  CHECK-OUTS  OCCUPIED"
072400         TO LL-LABEL.
072500     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
072600         AFTER ADVANCING 2 LINES.
072700     MOVE CC-AS-OF-DATE TO WS-SD-STEP-WORK-DATE.
072800     PERFORM 420-FORECAST-ONE-DAY THRU 420-EXIT
072900         VARYING WS-FC-DAY-IDX FROM 1 BY 1
073000         UNTIL WS-FC-DAY-IDX > CC-FORECAST-DAYS.
073100 400-EXIT.
073200     EXIT.
073300
073400 420-FORECAST-ONE-DAY.
073500     PERFORM 130-ADD-ONE-DAY-TO-STEP THRU 130-EXIT.
073600     MOVE ZERO TO WS-FC-CHECKIN-COUNT, WS-FC-CHECKOUT-COUNT,
073700                  WS-FC-OCCUPIED-COUNT.
073800     PERFORM 425-TALLY-ONE-FORECAST-RESV THRU 425-EXIT
073900         VARYING RS-IDX FROM 1 BY 1
074000         UNTIL RS-IDX > RESV-ROWS-LOADED.
074100     MOVE WS-SD-STEP-WORK-DATE TO FL-DATE.
074200     MOVE WS-FC-CHECKIN-COUNT TO WS-EDIT-COUNT.
074300     MOVE WS-EDIT-COUNT TO FL-CHECKINS.
074400     MOVE WS-FC-CHECKOUT-COUNT TO WS-EDIT-COUNT.
074500     MOVE WS-EDIT-COUNT TO FL-CHECKOUTS.
074600     MOVE WS-FC-OCCUPIED-COUNT TO WS-EDIT-COUNT.
074700     MOVE WS-EDIT-COUNT TO FL-OCCUPIED.
074800     WRITE REPORT-REC FROM WS-FORECAST-LINE
074900         AFTER ADVANCING 1 LINE.
075000 420-EXIT.
075100     EXIT.
075200
075300 425-TALLY-ONE-FORECAST-RESV.
075400     IF (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
075500        AND RS-CHECK-IN(RS-IDX) = WS-SD-STEP-WORK-DATE
075600         ADD 1 TO WS-FC-CHECKIN-COUNT
075700     END-IF.
075800     IF (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
075900        AND RS-CHECK-OUT(RS-IDX) = WS-SD-STEP-WORK-DATE
076000         ADD 1 TO WS-FC-CHECKOUT-COUNT
076100     END-IF.
076200     IF RS-CHECKED-IN(RS-IDX)
076300        AND RS-CHECK-IN(RS-IDX) NOT GREATER THAN
076400            WS-SD-STEP-WORK-DATE
076500        AND RS-CHECK-OUT(RS-IDX) > WS-SD-STEP-WORK-DATE
076600         ADD 1 TO WS-FC-OCCUPIED-COUNT
076700     END-IF.
076800 425-EXIT.
076900     EXIT.
077000
077100 900-CLEANUP.
077200     MOVE "900-CLEANUP" TO PARA-NAME.
077300     CLOSE HOTEL-FILE, ROOM-FILE, RESERVATION-FILE,
077400           TRANSACTION-FILE, REPORT-FILE, SYSOUT.
077500     DISPLAY "******** NORMAL END OF JOB HTLSTAT ********".
077600 900-EXIT.
077700     EXIT.
077800
077900 1000-ABEND-RTN.
078000     WRITE SYSOUT-REC FROM ABEND-REC.
078100     DISPLAY "*** ABNORMAL END OF JOB-HTLSTAT ***" UPON CONSOLE.
078200     DIVIDE ZERO-VAL INTO ONE-VAL.
078300 1000-EXIT.
078400     EXIT.
