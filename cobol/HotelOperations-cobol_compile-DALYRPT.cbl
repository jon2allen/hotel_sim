000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  DALYRPT.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - DAILY TRANSACTION REPORT,   DR0001
001600*                   ONE HOTEL, ONE DATE.                          DR0002
001700*    02/02/95  AHK  ADDED DATE-RANGE MODE (CONTROL-CARD CC-MODE    DR0003
001800*                   "R") SO OPS CAN SWEEP A WEEK IN ONE RUN.       DR0004
001900*    09/23/97  AHK  OCCUPIED-ROOM OVERRIDE ADDED - ROOM-STATUS     DR0005
002000*                   ALONE WAS UNDERCOUNTING SAME-DAY TURNS.        DR0006
002100*    11/16/98  PLW  Y2K REVIEW - ALL DATES ARE 10-BYTE YYYY-MM-DD  DR0007
002200*                   TEXT, COMPARED AS STRINGS, NO CHANGE NEEDED.   DR0008
002300*    03/21/06  TGD  TRAILING-7-DAY ADDITIONAL REVENUE AVERAGE      DR0009
002400*                   ADDED TO THE EXPECTED-EOD-REVENUE FIGURE.      DR0010
002500******************************************************************
002600*  PRINTS THE DAILY TRANSACTION REPORT FOR ONE HOTEL.  THE        *
002700*  CONTROL CARD NAMES A SINGLE DATE OR A START/END RANGE; RANGE    *
002800*  MODE REPEATS THE WHOLE REPORT ONCE PER CALENDAR DAY.  ROOM,     *
002900*  RESERVATION, GUEST AND TRANSACTION MASTERS ARE LOADED ONCE      *
003000*  INTO WORKING-STORAGE TABLES (PATSRCH STYLE) AND RE-USED ACROSS  *
003100*  EVERY DATE IN THE RANGE.                                        *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400         ASSIGN TO UT-S-SYSOUT
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT CONTROL-CARD-FILE
004800         ASSIGN TO UT-S-CTLCARD
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT ROOM-FILE
005200         ASSIGN TO UT-S-ROOMIN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS RMCODE.
005500
005600     SELECT RESERVATION-FILE
005700         ASSIGN TO UT-S-RESVIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS RSCODE.
006000
006100     SELECT GUEST-FILE
006200         ASSIGN TO UT-S-GUESTIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS GSCODE.
006500
006600     SELECT TRANSACTION-FILE
006700         ASSIGN TO UT-S-TRANIN
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS TNCODE.
007000
007100     SELECT REPORT-FILE
007200         ASSIGN TO UT-S-RPTOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                      PIC X(132).
008400
008500****** ONE CARD - HOTEL ID, MODE, AND EITHER ONE DATE OR A RANGE
008600 FD  CONTROL-CARD-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 40 CHARACTERS
009000     DATA RECORD IS CONTROL-CARD-REC.
009100 01  CONTROL-CARD-REC.
009200     05  CC-HOTEL-ID                  PIC 9(06).
009300     05  CC-MODE                      PIC X(01).
009400         88  CC-SINGLE-DATE           VALUE "S".
009500         88  CC-DATE-RANGE            VALUE "R".
009600     05  CC-REPORT-DATE               PIC X(10).
009700     05  CC-START-DATE                PIC X(10).
009800     05  CC-END-DATE                  PIC X(10).
009900     05  FILLER                       PIC X(03).
010000
010100 FD  ROOM-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 62 CHARACTERS
010500     DATA RECORD IS ROOM-FILE-REC.
010600 01  ROOM-FILE-REC.
010700     COPY ROOMMSTR.
010800
010900 FD  RESERVATION-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 85 CHARACTERS
011300     DATA RECORD IS RESERVATION-FILE-REC.
011400 01  RESERVATION-FILE-REC.
011500     COPY RESVREC.
011600
011700 FD  GUEST-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 178 CHARACTERS
012100     DATA RECORD IS GUEST-FILE-REC.
012200 01  GUEST-FILE-REC.
012300     COPY GUESTREC.
012400
012500 FD  TRANSACTION-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 98 CHARACTERS
012900     DATA RECORD IS TRANSACTION-FILE-REC.
013000 01  TRANSACTION-FILE-REC.
013100     COPY TRANREC.
013200
013300 FD  REPORT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 132 CHARACTERS
013700     DATA RECORD IS REPORT-REC.
013800 01  REPORT-REC                       PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  RMCODE                   PIC X(2).
014400     05  RSCODE                   PIC X(2).
014500     05  GSCODE                   PIC X(2).
014600     05  TNCODE                   PIC X(2).
014700
014800 01  WS-SYSOUT-REC.
014900     05  WS-MSG                   PIC X(80).
015000     05  FILLER                   PIC X(52).
015100
015200 77  WS-DATE                      PIC 9(6).
015300 77  WS-REPORT-DATE                PIC X(10).
015400 77  WS-ROOM-TOKEN-COUNT           PIC 9(03) COMP.
015500 01  WS-ROOM-TOKEN-COUNT-R REDEFINES WS-ROOM-TOKEN-COUNT.
015600     05  FILLER                    PIC X(02).
015700
015800 01  LK-NIGHTS-HOLD                PIC S9(05) COMP.
015900 01  LK-NIGHTS-HOLD-R REDEFINES LK-NIGHTS-HOLD.
016000     05  FILLER                    PIC X(04).
016100
016200 01  ROOM-TABLE.
016300     05  RM-ROW OCCURS 500 TIMES
016400                 INDEXED BY RM-IDX RM-SRCH-IDX.
016500         10  RM-ID                PIC 9(06).
016600         10  RM-HOTEL-ID          PIC 9(06).
016700         10  RM-FLOOR-NO          PIC 9(03).
016800         10  RM-NUMBER            PIC X(06).
016900         10  RM-TYPE-NAME         PIC X(12).
017000         10  RM-STATUS            PIC X(12).
017100             88  RM-AVAILABLE     VALUE "available   ".
017200             88  RM-OCCUPIED      VALUE "occupied    ".
017300             88  RM-RESERVED      VALUE "reserved    ".
017400             88  RM-MAINTENANCE   VALUE "maintenance ".
017500         10  RM-PRICE-NIGHT       PIC S9(07)V99.
017600         10  RM-MAX-OCC           PIC 9(02).
017700         10  RM-OCC-OVERRIDE-SW   PIC X(01).
017800             88  RM-OVERRIDE-ON   VALUE "Y".
017900         10  RM-RESV-IDX-FOUND    PIC 9(05) COMP.
018000         10  FILLER               PIC X(03).
018100
018200 01  RESV-TABLE.
018300     05  RS-ROW OCCURS 3000 TIMES
018400                 INDEXED BY RS-IDX RS-SRCH-IDX.
018500         10  RS-ID                PIC 9(06).
018600         10  RS-ROOM-ID           PIC 9(06).
018700         10  RS-GUEST-ID          PIC 9(06).
018800         10  RS-CHECK-IN          PIC X(10).
018900         10  RS-CHECK-OUT         PIC X(10).
019000         10  RS-STATUS            PIC X(12).
019100             88  RS-CONFIRMED     VALUE "confirmed   ".
019200             88  RS-CHECKED-IN    VALUE "checked_in  ".
019300             88  RS-CHECKED-OUT   VALUE "checked_out ".
019400             88  RS-CANCELLED     VALUE "cancelled   ".
019500         10  RS-TOTAL-PRICE       PIC S9(07)V99.
019600         10  RS-BOOKING-DATE      PIC X(10).
019700         10  RS-PAY-STATUS        PIC X(12).
019800         10  FILLER               PIC X(04).
019900
020000 01  GUEST-TABLE.
020100     05  GS-ROW OCCURS 1000 TIMES
020200                 INDEXED BY GS-IDX GS-SRCH-IDX.
020300         10  GS-ID                PIC 9(06).
020400         10  GS-FIRST-NAME        PIC X(20).
020500         10  GS-LAST-NAME         PIC X(20).
020600         10  GS-LOYALTY-POINTS    PIC 9(06).
020700         10  FILLER               PIC X(04).
020800
020900 01  TRAN-TABLE.
021000     05  TN-ROW OCCURS 4000 TIMES
021100                 INDEXED BY TN-IDX TN-SRCH-IDX.
021200         10  TN-ID                PIC 9(06).
021300         10  TN-RES-ID            PIC 9(06).
021400         10  TN-AMOUNT            PIC S9(07)V99.
021500         10  TN-TYPE              PIC X(10).
021600             88  TN-PAYMENT       VALUE "payment   ".
021700             88  TN-REFUND        VALUE "refund    ".
021800             88  TN-CHARGE        VALUE "charge    ".
021900         10  TN-DATE              PIC X(10).
022000         10  TN-DESC              PIC X(40).
022100         10  FILLER               PIC X(04).
022200
022300 01  TABLE-ROW-COUNTS.
022400     05  ROOM-ROWS-LOADED         PIC 9(05) COMP.
022500     05  RESV-ROWS-LOADED         PIC 9(05) COMP.
022600     05  GUEST-ROWS-LOADED        PIC 9(05) COMP.
022700     05  TRAN-ROWS-LOADED         PIC 9(05) COMP.
022800     05  FILLER                   PIC X(04).
022900
023000 01  DAILY-COUNT-AREA.
023100     05  WS-TOTAL-ROOMS           PIC 9(04) COMP.
023200     05  WS-OCCUPIED-ROOMS        PIC 9(04) COMP.
023300     05  WS-AVAILABLE-ROOMS       PIC 9(04) COMP.
023400     05  WS-RESERVED-ROOMS        PIC 9(04) COMP.
023500     05  WS-MAINTENANCE-ROOMS     PIC 9(04) COMP.
023600     05  WS-CHECKINS-TODAY        PIC 9(04) COMP.
023700     05  WS-CHECKOUTS-TODAY       PIC 9(04) COMP.
023800     05  WS-NEW-RESVS-TODAY       PIC 9(04) COMP.
023900     05  WS-CANCELS-TODAY         PIC 9(04) COMP.
024000     05  FILLER                   PIC X(04).
024100
024200 01  DAILY-REVENUE-AREA.
024300     05  WS-TOTAL-REVENUE         PIC S9(07)V99.
024400     05  WS-ROOM-REVENUE          PIC S9(07)V99.
024500     05  WS-ADDITIONAL-REVENUE    PIC S9(07)V99.
024600     05  WS-EXPECTED-EOD-REVENUE  PIC S9(07)V99.
024700     05  WS-TRAILING-ADD-SUM      PIC S9(07)V99.
024800     05  WS-TRAILING-ADD-COUNT    PIC 9(05) COMP.
024900     05  WS-TRAILING-ADD-AVG      PIC S9(07)V99.
025000     05  FILLER                   PIC X(04).
025100
025200 01  DAILY-METRICS-AREA.
025300     05  WS-OCCUPANCY-RATE        PIC 9(03)V99.
025400     05  WS-ADR                   PIC S9(07)V99.
025500     05  WS-REVPAR                PIC S9(07)V99.
025600     05  FILLER                   PIC X(04).
025700
025800 01  WS-DAY-DIFF-WORK.
025900     05  WS-DAY-DIFF              PIC S9(05) COMP.
026000     05  FILLER                   PIC X(04).
026100
026200****** SIMPLE +1 DAY STEP FOR RANGE MODE - NIGHTS MAX ONE MONTH
026300****** CARRY SO ONE NORMALIZE PASS IS ENOUGH, SAME AS EVTPROC.
026400 01  DAYS-IN-MONTH-TABLE.
026500     05  DIM-ROW OCCURS 12 TIMES
026600                  INDEXED BY DIM-IDX.
026700         10  DAYS-IN-MO           PIC 9(02).
026800 01  DAYS-IN-MONTH-VALUES REDEFINES DAYS-IN-MONTH-TABLE.
026900     05  FILLER               PIC 9(02) VALUE 31.
027000     05  FILLER               PIC 9(02) VALUE 28.
027100     05  FILLER               PIC 9(02) VALUE 31.
027200     05  FILLER               PIC 9(02) VALUE 30.
027300     05  FILLER               PIC 9(02) VALUE 31.
027400     05  FILLER               PIC 9(02) VALUE 30.
027500     05  FILLER               PIC 9(02) VALUE 31.
027600     05  FILLER               PIC 9(02) VALUE 31.
027700     05  FILLER               PIC 9(02) VALUE 30.
027800     05  FILLER               PIC 9(02) VALUE 31.
027900     05  FILLER               PIC 9(02) VALUE 30.
028000     05  FILLER               PIC 9(02) VALUE 31.
028100
028200 01  STEP-DATE-WORK.
028300     05  WS-SD-YEAR               PIC 9(04).
028400     05  WS-SD-MONTH              PIC 9(02).
028500     05  WS-SD-DAY                PIC 9(02).
028600     05  WS-SD-DAYS-THIS-MONTH    PIC 9(02).
028700     05  WS-SD-LEAP-SW            PIC X(01) VALUE "N".
028800         88  SD-IS-LEAP           VALUE "Y".
028900     05  WS-SD-DIV-4              PIC 9(04) COMP.
029000     05  WS-SD-DIV-100            PIC 9(04) COMP.
029100     05  WS-SD-DIV-400            PIC 9(04) COMP.
029200     05  WS-SD-REM-4              PIC 9(04) COMP.
029300     05  WS-SD-REM-100            PIC 9(04) COMP.
029400     05  WS-SD-REM-400            PIC 9(04) COMP.
029500     05  FILLER                   PIC X(04).
029600
029700 01  WS-ROOM-LOOKUP-RESULT.
029800     05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE "N".
029900         88  LOOKUP-FOUND         VALUE "Y".
030000         88  LOOKUP-NOT-FOUND     VALUE "N".
030100     05  WS-LOOKUP-IDX            PIC 9(05) COMP.
030200     05  FILLER                   PIC X(04).
030300
030400 01  WS-ROOM-DETAIL-STATUS.
030500     05  WS-DETAIL-STATUS-TEXT    PIC X(11).
030600     05  WS-DETAIL-GUEST-NAME     PIC X(40).
030700     05  WS-DETAIL-CHECKIN        PIC X(10).
030800     05  WS-DETAIL-CHECKOUT       PIC X(10).
030900     05  WS-DETAIL-RATE           PIC S9(07)V99.
031000     05  WS-DETAIL-RESV-ID        PIC 9(06).
031100     05  FILLER                   PIC X(04).
031200
031300****** PAGINATED PRINT - PATLIST STYLE
031400 01  WS-LINES                     PIC 9(03) COMP VALUE 99.
031500 01  WS-PAGE-NO                   PIC 9(03) COMP VALUE ZERO.
031600
031700 01  WS-RPT-TITLE-1.
031800     05  FILLER                   PIC X(10) VALUE SPACES.
031900     05  FILLER                   PIC X(30)
032000                  VALUE "DAILY TRANSACTION REPORT".
032100     05  T1-REPORT-DATE           PIC X(10).
032200     05  FILLER                   PIC X(82) VALUE SPACES.
032300
032400 01  WS-RPT-RULE-LINE              PIC X(132)
032500                  VALUE ALL "=".
032600
032700 01  WS-RPT-LABEL-LINE.
032800     05  LL-LABEL                 PIC X(40).
032900     05  LL-VALUE                 PIC X(40).
033000     05  FILLER                   PIC X(52).
033100
033200****** EDIT FIELDS - COMP/COMP-3 AMOUNTS ARE NOT MOVED DIRECTLY
033300****** TO AN ALPHANUMERIC PRINT FIELD IN THIS SHOP'S PROGRAMS
033400 01  WS-EDIT-COUNT                PIC ZZZZ9.
033500 01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
033600 01  WS-EDIT-RATE                 PIC ZZ9.99-.
033700
033800 01  WS-RPT-ROOM-HEADING.
033900     05  RH-TEXT                  PIC X(80).
034000     05  FILLER                   PIC X(52).
034100
034200 COPY ABENDREC.
034300
034400 PROCEDURE DIVISION.
034500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034600     PERFORM 100-MAINLINE THRU 100-EXIT.
034700     PERFORM 900-CLEANUP THRU 900-EXIT.
034800     MOVE ZERO TO RETURN-CODE.
034900     GOBACK.
035000
035100 000-HOUSEKEEPING.
035200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035300     DISPLAY "******** BEGIN JOB DALYRPT ********".
035400     ACCEPT WS-DATE FROM DATE.
035500     OPEN INPUT CONTROL-CARD-FILE.
035600     READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
035700         AT END
035800         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
035900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
036000     END-READ.
036100     CLOSE CONTROL-CARD-FILE.
036200
036300     OPEN INPUT ROOM-FILE.
036400     OPEN INPUT RESERVATION-FILE.
036500     OPEN INPUT GUEST-FILE.
036600     OPEN INPUT TRANSACTION-FILE.
036700     OPEN OUTPUT REPORT-FILE.
036800     OPEN OUTPUT SYSOUT.
036900
037000     PERFORM 200-LOAD-ROOM-TABLE THRU 200-EXIT.
037100     PERFORM 210-LOAD-RESV-TABLE THRU 210-EXIT.
037200     PERFORM 220-LOAD-GUEST-TABLE THRU 220-EXIT.
037300     PERFORM 230-LOAD-TRAN-TABLE THRU 230-EXIT.
037400 000-EXIT.
037500     EXIT.
037600
037700****** ROOM TABLE IS FILTERED TO THE CONTROL CARD'S HOTEL
037800 200-LOAD-ROOM-TABLE.
037900     MOVE "200-LOAD-ROOM-TABLE" TO PARA-NAME.
038000     MOVE ZERO TO ROOM-ROWS-LOADED.
038100     PERFORM 205-LOAD-ONE-ROOM THRU 205-EXIT
038200         UNTIL RMCODE = "10".
038300 200-EXIT.
038400     EXIT.
038500
038600 205-LOAD-ONE-ROOM.
038700     READ ROOM-FILE INTO ROOM-MASTER-REC
038800         AT END
038900         MOVE "10" TO RMCODE
039000         GO TO 205-EXIT
039100     END-READ.
039200     IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
039300         GO TO 205-EXIT.
039400     ADD 1 TO ROOM-ROWS-LOADED.
039500     SET RM-IDX TO ROOM-ROWS-LOADED.
039600     MOVE ROOM-ID TO RM-ID(RM-IDX).
039700     MOVE ROOM-HOTEL-ID TO RM-HOTEL-ID(RM-IDX).
039800     MOVE ROOM-FLOOR-NO TO RM-FLOOR-NO(RM-IDX).
039900     MOVE ROOM-NUMBER TO RM-NUMBER(RM-IDX).
040000     MOVE ROOM-TYPE-NAME TO RM-TYPE-NAME(RM-IDX).
040100     MOVE ROOM-STATUS TO RM-STATUS(RM-IDX).
040200     MOVE ROOM-PRICE-NIGHT TO RM-PRICE-NIGHT(RM-IDX).
040300     MOVE ROOM-MAX-OCC TO RM-MAX-OCC(RM-IDX).
040400     MOVE "N" TO RM-OCC-OVERRIDE-SW(RM-IDX).
040500     MOVE ZERO TO RM-RESV-IDX-FOUND(RM-IDX).
040600 205-EXIT.
040700     EXIT.
040800
040900 210-LOAD-RESV-TABLE.
041000     MOVE "210-LOAD-RESV-TABLE" TO PARA-NAME.
041100     MOVE ZERO TO RESV-ROWS-LOADED.
041200     PERFORM 215-LOAD-ONE-RESV THRU 215-EXIT
041300         UNTIL RSCODE = "10".
041400 210-EXIT.
041500     EXIT.
041600
041700 215-LOAD-ONE-RESV.
041800     READ RESERVATION-FILE INTO RESERVATION-MASTER-REC
041900         AT END
042000         MOVE "10" TO RSCODE
042100         GO TO 215-EXIT
042200     END-READ.
042300     ADD 1 TO RESV-ROWS-LOADED.
042400     SET RS-IDX TO RESV-ROWS-LOADED.
042500     MOVE RES-ID TO RS-ID(RS-IDX).
042600     MOVE RES-ROOM-ID TO RS-ROOM-ID(RS-IDX).
042700     MOVE RES-GUEST-ID TO RS-GUEST-ID(RS-IDX).
042800     MOVE RES-CHECK-IN TO RS-CHECK-IN(RS-IDX).
042900     MOVE RES-CHECK-OUT TO RS-CHECK-OUT(RS-IDX).
043000     MOVE RES-STATUS TO RS-STATUS(RS-IDX).
043100     MOVE RES-TOTAL-PRICE TO RS-TOTAL-PRICE(RS-IDX).
043200     MOVE RES-BOOKING-DATE TO RS-BOOKING-DATE(RS-IDX).
043300     MOVE RES-PAY-STATUS TO RS-PAY-STATUS(RS-IDX).
043400 215-EXIT.
043500     EXIT.
043600
043700 220-LOAD-GUEST-TABLE.
043800     MOVE "220-LOAD-GUEST-TABLE" TO PARA-NAME.
043900     MOVE ZERO TO GUEST-ROWS-LOADED.
044000     PERFORM 225-LOAD-ONE-GUEST THRU 225-EXIT
044100         UNTIL GSCODE = "10".
044200 220-EXIT.
044300     EXIT.
044400
044500 225-LOAD-ONE-GUEST.
044600     READ GUEST-FILE INTO GUEST-MASTER-REC
044700         AT END
044800         MOVE "10" TO GSCODE
044900         GO TO 225-EXIT
045000     END-READ.
045100     ADD 1 TO GUEST-ROWS-LOADED.
045200     SET GS-IDX TO GUEST-ROWS-LOADED.
045300     MOVE GST-ID TO GS-ID(GS-IDX).
045400     MOVE GST-FIRST-NAME TO GS-FIRST-NAME(GS-IDX).
045500     MOVE GST-LAST-NAME TO GS-LAST-NAME(GS-IDX).
045600     MOVE GST-LOYALTY-POINTS TO GS-LOYALTY-POINTS(GS-IDX).
045700 225-EXIT.
045800     EXIT.
045900
046000 230-LOAD-TRAN-TABLE.
046100     MOVE "230-LOAD-TRAN-TABLE" TO PARA-NAME.
046200     MOVE ZERO TO TRAN-ROWS-LOADED.
046300     PERFORM 235-LOAD-ONE-TRAN THRU 235-EXIT
046400         UNTIL TNCODE = "10".
046500 230-EXIT.
046600     EXIT.
046700
046800 235-LOAD-ONE-TRAN.
046900     READ TRANSACTION-FILE INTO TRANSACTION-MASTER-REC
047000         AT END
047100         MOVE "10" TO TNCODE
047200         GO TO 235-EXIT
047300     END-READ.
047400     ADD 1 TO TRAN-ROWS-LOADED.
047500     SET TN-IDX TO TRAN-ROWS-LOADED.
047600     MOVE TRN-ID TO TN-ID(TN-IDX).
047700     MOVE TRN-RES-ID TO TN-RES-ID(TN-IDX).
047800     MOVE TRN-AMOUNT TO TN-AMOUNT(TN-IDX).
047900     MOVE TRN-TYPE TO TN-TYPE(TN-IDX).
048000     MOVE TRN-DATE TO TN-DATE(TN-IDX).
048100     MOVE TRN-DESC TO TN-DESC(TN-IDX).
048200 235-EXIT.
048300     EXIT.
048400
048500****** SINGLE DATE OR A DATE RANGE, ONE FULL REPORT PER DATE
048600 100-MAINLINE.
048700     MOVE "100-MAINLINE" TO PARA-NAME.
048800     IF CC-SINGLE-DATE
048900         MOVE CC-REPORT-DATE TO WS-REPORT-DATE
049000         PERFORM 250-RUN-ONE-DAY THRU 250-EXIT
049100     ELSE
049200         MOVE CC-START-DATE TO WS-REPORT-DATE
049300         PERFORM 250-RUN-ONE-DAY THRU 250-EXIT
049400             UNTIL WS-REPORT-DATE > CC-END-DATE
049500     END-IF.
049600 100-EXIT.
049700     EXIT.
049800
049900 250-RUN-ONE-DAY.
050000     PERFORM 300-COUNT-ROOM-STATUS THRU 300-EXIT.
050100     PERFORM 350-RESOLVE-OCCUPIED-OVERRIDE THRU 350-EXIT.
050200     PERFORM 400-ACTIVITY-COUNTS THRU 400-EXIT.
050300     PERFORM 500-REVENUE-TOTALS THRU 500-EXIT.
050400     PERFORM 550-EXPECTED-EOD-REVENUE THRU 550-EXIT.
050500     PERFORM 600-DERIVED-METRICS THRU 600-EXIT.
050600     PERFORM 700-PRINT-SUMMARY THRU 700-EXIT.
050700     PERFORM 720-PRINT-ACTIVITY THRU 720-EXIT.
050800     PERFORM 740-PRINT-REVENUE THRU 740-EXIT.
050900     PERFORM 760-PRINT-ROOM-DETAIL THRU 760-EXIT
051000         VARYING RM-IDX FROM 1 BY 1
051100         UNTIL RM-IDX > ROOM-ROWS-LOADED.
051200     IF CC-DATE-RANGE
051300         PERFORM 260-ADD-ONE-DAY THRU 260-EXIT
051400     END-IF.
051500 250-EXIT.
051600     EXIT.
051700
051800****** ROOM-STATUS COUNTS FOR THE HOTEL, AS STORED ON THE MASTER
051900 300-COUNT-ROOM-STATUS.
052000     MOVE "300-COUNT-ROOM-STATUS" TO PARA-NAME.
052100     MOVE ROOM-ROWS-LOADED TO WS-TOTAL-ROOMS.
052200     MOVE ZERO TO WS-OCCUPIED-ROOMS WS-AVAILABLE-ROOMS
052300                  WS-RESERVED-ROOMS WS-MAINTENANCE-ROOMS.
052400     PERFORM 305-TALLY-ONE-ROOM THRU 305-EXIT
052500         VARYING RM-IDX FROM 1 BY 1
052600         UNTIL RM-IDX > ROOM-ROWS-LOADED.
052700 300-EXIT.
052800     EXIT.
052900
053000 305-TALLY-ONE-ROOM.
053100     MOVE "N" TO RM-OCC-OVERRIDE-SW(RM-IDX).
053200     IF RM-AVAILABLE(RM-IDX)
053300         ADD 1 TO WS-AVAILABLE-ROOMS
053400     ELSE IF RM-OCCUPIED(RM-IDX)
053500         ADD 1 TO WS-OCCUPIED-ROOMS
053600     ELSE IF RM-RESERVED(RM-IDX)
053700         ADD 1 TO WS-RESERVED-ROOMS
053800     ELSE IF RM-MAINTENANCE(RM-IDX)
053900         ADD 1 TO WS-MAINTENANCE-ROOMS
054000     END-IF.
054100 305-EXIT.
054200     EXIT.
054300
054400****** OCCUPIED COUNT IS OVERRIDDEN BY RESERVATION ACTIVITY -
054500****** A ROOM IS OCCUPIED-TODAY IF A RESERVATION ON IT IS
054600****** CHECKED-IN SPANNING D, OR CHECKED-IN/OUT WITH CHECK-IN OR
054700****** CHECK-OUT EXACTLY D, REGARDLESS OF WHAT ROOM-STATUS HOLDS.
054800 350-RESOLVE-OCCUPIED-OVERRIDE.
054900     MOVE "350-RESOLVE-OCCUPIED-OVERRIDE" TO PARA-NAME.
055000     PERFORM 355-TEST-ONE-RESV-OVERRIDE THRU 355-EXIT
055100         VARYING RS-IDX FROM 1 BY 1
055200         UNTIL RS-IDX > RESV-ROWS-LOADED.
055300     MOVE ZERO TO WS-OCCUPIED-ROOMS.
055400     PERFORM 360-COUNT-OVERRIDE THRU 360-EXIT
055500         VARYING RM-IDX FROM 1 BY 1
055600         UNTIL RM-IDX > ROOM-ROWS-LOADED.
055700 350-EXIT.
055800     EXIT.
055900
056000 355-TEST-ONE-RESV-OVERRIDE.
056100     IF NOT (RS-CHECKED-IN(RS-IDX) OR RS-CHECKED-OUT(RS-IDX))
056200         GO TO 355-EXIT.
056300     PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
056400     IF LOOKUP-NOT-FOUND
056500         GO TO 355-EXIT.
056600
056700     IF RS-CHECKED-IN(RS-IDX)
056800        AND RS-CHECK-IN(RS-IDX) NOT GREATER THAN WS-REPORT-DATE
056900        AND RS-CHECK-OUT(RS-IDX) GREATER THAN WS-REPORT-DATE
057000         MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
057100         MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
057200     ELSE IF RS-CHECK-IN(RS-IDX) = WS-REPORT-DATE
057300         MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
057400         MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
057500     ELSE IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
057600         MOVE "Y" TO RM-OCC-OVERRIDE-SW(WS-LOOKUP-IDX)
057700         MOVE RS-IDX TO RM-RESV-IDX-FOUND(WS-LOOKUP-IDX)
057800     END-IF.
057900 355-EXIT.
058000     EXIT.
058100
058200 357-FIND-ROOM-FOR-RESV.
058300     SET LOOKUP-NOT-FOUND TO TRUE.
058400     SET RM-SRCH-IDX TO 1.
058500     SEARCH RM-ROW
058600         AT END
058700             GO TO 357-EXIT
058800         WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
058900             SET WS-LOOKUP-IDX TO RM-SRCH-IDX
059000             SET LOOKUP-FOUND TO TRUE
059100     END-SEARCH.
059200 357-EXIT.
059300     EXIT.
059400
059500 360-COUNT-OVERRIDE.
059600     IF RM-OVERRIDE-ON(RM-IDX)
059700         ADD 1 TO WS-OCCUPIED-ROOMS.
059800 360-EXIT.
059900     EXIT.
060000
060100****** CHECK-IN / CHECK-OUT / NEW-RESERVATION / CANCEL COUNTS FOR D
060200 400-ACTIVITY-COUNTS.
060300     MOVE "400-ACTIVITY-COUNTS" TO PARA-NAME.
060400     MOVE ZERO TO WS-CHECKINS-TODAY WS-CHECKOUTS-TODAY
060500                  WS-NEW-RESVS-TODAY WS-CANCELS-TODAY.
060600     PERFORM 405-TALLY-ONE-ACTIVITY THRU 405-EXIT
060700         VARYING RS-IDX FROM 1 BY 1
060800         UNTIL RS-IDX > RESV-ROWS-LOADED.
060900 400-EXIT.
061000     EXIT.
061100
061200 405-TALLY-ONE-ACTIVITY.
061300     PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
061400     IF LOOKUP-NOT-FOUND
061500         GO TO 405-EXIT.
061600     IF RS-CHECK-IN(RS-IDX) = WS-REPORT-DATE
061700        AND RS-CHECKED-IN(RS-IDX)
061800         ADD 1 TO WS-CHECKINS-TODAY.
061900     IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
062000        AND RS-CHECKED-OUT(RS-IDX)
062100         ADD 1 TO WS-CHECKOUTS-TODAY.
062200     IF RS-BOOKING-DATE(RS-IDX) = WS-REPORT-DATE
062300        AND (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
062400         ADD 1 TO WS-NEW-RESVS-TODAY.
062500     IF RS-CANCELLED(RS-IDX)
062600        AND RS-BOOKING-DATE(RS-IDX) = WS-REPORT-DATE
062700         ADD 1 TO WS-CANCELS-TODAY.
062800 405-EXIT.
062900     EXIT.
063000
063100****** TOTAL / ROOM / ADDITIONAL REVENUE FOR TRANSACTIONS DATED D
063200****** AGAINST A RESERVATION ON ONE OF THIS HOTEL'S ROOMS
063300 500-REVENUE-TOTALS.
063400     MOVE "500-REVENUE-TOTALS" TO PARA-NAME.
063500     MOVE ZERO TO WS-TOTAL-REVENUE WS-ROOM-REVENUE
063600                  WS-ADDITIONAL-REVENUE.
063700     PERFORM 505-TALLY-ONE-TRAN THRU 505-EXIT
063800         VARYING TN-IDX FROM 1 BY 1
063900         UNTIL TN-IDX > TRAN-ROWS-LOADED.
064000 500-EXIT.
064100     EXIT.
064200
064300 505-TALLY-ONE-TRAN.
064400     IF TN-DATE(TN-IDX) NOT = WS-REPORT-DATE
064500         GO TO 505-EXIT.
064600     PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
064700     IF LOOKUP-NOT-FOUND
064800         GO TO 505-EXIT.
064900
065000     ADD TN-AMOUNT(TN-IDX) TO WS-TOTAL-REVENUE.
065100     MOVE ZERO TO WS-ROOM-TOKEN-COUNT.
065200     INSPECT TN-DESC(TN-IDX) TALLYING WS-ROOM-TOKEN-COUNT
065300         FOR ALL "room".
065400     IF TN-PAYMENT(TN-IDX) AND WS-ROOM-TOKEN-COUNT > ZERO
065500         ADD TN-AMOUNT(TN-IDX) TO WS-ROOM-REVENUE
065600     ELSE IF (TN-PAYMENT(TN-IDX) OR TN-CHARGE(TN-IDX))
065700             AND WS-ROOM-TOKEN-COUNT = ZERO
065800         ADD TN-AMOUNT(TN-IDX) TO WS-ADDITIONAL-REVENUE
065900     END-IF.
066000 505-EXIT.
066100     EXIT.
066200
066300 510-TRAN-BELONGS-TO-HOTEL.
066400     SET LOOKUP-NOT-FOUND TO TRUE.
066500     SET RS-SRCH-IDX TO 1.
066600     SEARCH RS-ROW
066700         AT END
066800             GO TO 510-EXIT
066900         WHEN RS-ID(RS-SRCH-IDX) = TN-RES-ID(TN-IDX)
067000             SET RS-IDX TO RS-SRCH-IDX
067100     END-SEARCH.
067200     IF RS-IDX > RESV-ROWS-LOADED OR RS-IDX = ZERO
067300         GO TO 510-EXIT.
067400     SET RM-SRCH-IDX TO 1.
067500     SEARCH RM-ROW
067600         AT END
067700             GO TO 510-EXIT
067800         WHEN RM-ID(RM-SRCH-IDX) = RS-ROOM-ID(RS-IDX)
067900             SET LOOKUP-FOUND TO TRUE
068000     END-SEARCH.
068100 510-EXIT.
068200     EXIT.
068300
068400****** CONFIRMED/CHECKED-IN RESERVATIONS SPANNING D, PLUS THE
068500****** TRAILING 7-DAY ADDITIONAL-REVENUE AVERAGE
068600 550-EXPECTED-EOD-REVENUE.
068700     MOVE "550-EXPECTED-EOD-REVENUE" TO PARA-NAME.
068800     MOVE ZERO TO WS-EXPECTED-EOD-REVENUE.
068900     PERFORM 555-ADD-ONE-RESV-EXPECTED THRU 555-EXIT
069000         VARYING RS-IDX FROM 1 BY 1
069100         UNTIL RS-IDX > RESV-ROWS-LOADED.
069200
069300     MOVE ZERO TO WS-TRAILING-ADD-SUM WS-TRAILING-ADD-COUNT.
069400     PERFORM 570-TALLY-TRAILING-TRAN THRU 570-EXIT
069500         VARYING TN-IDX FROM 1 BY 1
069600         UNTIL TN-IDX > TRAN-ROWS-LOADED.
069700     IF WS-TRAILING-ADD-COUNT > ZERO
069800         COMPUTE WS-TRAILING-ADD-AVG ROUNDED =
069900             WS-TRAILING-ADD-SUM / WS-TRAILING-ADD-COUNT
070000     ELSE
070100         MOVE ZERO TO WS-TRAILING-ADD-AVG
070200     END-IF.
070300     ADD WS-TRAILING-ADD-AVG TO WS-EXPECTED-EOD-REVENUE.
070400 550-EXIT.
070500     EXIT.
070600
070700 555-ADD-ONE-RESV-EXPECTED.
070800     IF NOT (RS-CONFIRMED(RS-IDX) OR RS-CHECKED-IN(RS-IDX))
070900         GO TO 555-EXIT.
071000     IF RS-CHECK-IN(RS-IDX) GREATER THAN WS-REPORT-DATE
071100         GO TO 555-EXIT.
071200     IF RS-CHECK-OUT(RS-IDX) LESS THAN WS-REPORT-DATE
071300         GO TO 555-EXIT.
071400     PERFORM 357-FIND-ROOM-FOR-RESV THRU 357-EXIT.
071500     IF LOOKUP-NOT-FOUND
071600         GO TO 555-EXIT.
071700
071800     IF RS-CHECK-OUT(RS-IDX) = WS-REPORT-DATE
071900         ADD RS-TOTAL-PRICE(RS-IDX) TO WS-EXPECTED-EOD-REVENUE
072000     ELSE
072100         ADD RM-PRICE-NIGHT(WS-LOOKUP-IDX)
072200             TO WS-EXPECTED-EOD-REVENUE
072300     END-IF.
072400 555-EXIT.
072500     EXIT.
072600
072700 570-TALLY-TRAILING-TRAN.
072800     CALL "DATEDIF" USING TN-DATE(TN-IDX) WS-REPORT-DATE
072900                           LK-NIGHTS-HOLD.
073000     MOVE LK-NIGHTS-HOLD TO WS-DAY-DIFF.
073100     IF WS-DAY-DIFF < ZERO OR WS-DAY-DIFF > 6
073200         GO TO 570-EXIT.
073300     PERFORM 510-TRAN-BELONGS-TO-HOTEL THRU 510-EXIT.
073400     IF LOOKUP-NOT-FOUND
073500         GO TO 570-EXIT.
073600     MOVE ZERO TO WS-ROOM-TOKEN-COUNT.
073700     INSPECT TN-DESC(TN-IDX) TALLYING WS-ROOM-TOKEN-COUNT
073800         FOR ALL "room".
073900     IF (TN-PAYMENT(TN-IDX) OR TN-CHARGE(TN-IDX))
074000        AND WS-ROOM-TOKEN-COUNT = ZERO
074100         ADD TN-AMOUNT(TN-IDX) TO WS-TRAILING-ADD-SUM
074200         ADD 1 TO WS-TRAILING-ADD-COUNT
074300     END-IF.
074400 570-EXIT.
074500     EXIT.
074600
074700****** OCCUPANCY RATE, ADR, REVPAR - DIVISOR ZERO GIVES ZERO
074800 600-DERIVED-METRICS.
074900     MOVE "600-DERIVED-METRICS" TO PARA-NAME.
075000     IF WS-TOTAL-ROOMS > ZERO
075100         COMPUTE WS-OCCUPANCY-RATE ROUNDED =
075200             WS-OCCUPIED-ROOMS / WS-TOTAL-ROOMS * 100
075300     ELSE
075400         MOVE ZERO TO WS-OCCUPANCY-RATE
075500     END-IF.
075600     IF WS-OCCUPIED-ROOMS > ZERO
075700         COMPUTE WS-ADR ROUNDED =
075800             WS-ROOM-REVENUE / WS-OCCUPIED-ROOMS
075900     ELSE
076000         MOVE ZERO TO WS-ADR
076100     END-IF.
076200     IF WS-TOTAL-ROOMS > ZERO
076300         COMPUTE WS-REVPAR ROUNDED =
076400             WS-ROOM-REVENUE / WS-TOTAL-ROOMS
076500     ELSE
076600         MOVE ZERO TO WS-REVPAR
076700     END-IF.
076800 600-EXIT.
076900     EXIT.
077000
077100****** TITLE BLOCK AND SUMMARY SECTION
077200 700-PRINT-SUMMARY.
077300     MOVE "700-PRINT-SUMMARY" TO PARA-NAME.
077400     MOVE 99 TO WS-LINES.
077500     MOVE WS-REPORT-DATE TO T1-REPORT-DATE.
077600     PERFORM 710-PRINT-HEADING-IF-NEEDED THRU 710-EXIT.
077700     WRITE REPORT-REC FROM WS-RPT-TITLE-1
077800         AFTER ADVANCING 1 LINE.
077900     WRITE REPORT-REC FROM WS-RPT-RULE-LINE
078000         AFTER ADVANCING 1 LINE.
078100
078200     MOVE "TOTAL ROOMS" TO LL-LABEL.
078300     MOVE WS-TOTAL-ROOMS TO WS-EDIT-COUNT
078400     MOVE WS-EDIT-COUNT TO LL-VALUE.
078500     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
078600     MOVE "OCCUPIED / AVAILABLE" TO LL-LABEL.
078700     MOVE WS-OCCUPIED-ROOMS TO WS-EDIT-COUNT
078800     MOVE WS-EDIT-COUNT TO LL-VALUE.
078900     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
079000     MOVE WS-AVAILABLE-ROOMS TO WS-EDIT-COUNT
079100     MOVE WS-EDIT-COUNT TO LL-VALUE.
079200     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
079300     MOVE "RESERVED / MAINTENANCE" TO LL-LABEL.
079400     MOVE WS-RESERVED-ROOMS TO WS-EDIT-COUNT
079500     MOVE WS-EDIT-COUNT TO LL-VALUE.
079600     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
079700     MOVE WS-MAINTENANCE-ROOMS TO WS-EDIT-COUNT
079800     MOVE WS-EDIT-COUNT TO LL-VALUE.
079900     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
080000     MOVE "OCCUPANCY RATE PCT" TO LL-LABEL.
080100     MOVE WS-OCCUPANCY-RATE TO WS-EDIT-RATE
080200     MOVE WS-EDIT-RATE TO LL-VALUE.
080300     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
080400     MOVE "ADR" TO LL-LABEL.
080500     MOVE WS-ADR TO WS-EDIT-RATE
080600     MOVE WS-EDIT-RATE TO LL-VALUE.
080700     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
080800     MOVE "REVPAR" TO LL-LABEL.
080900     MOVE WS-REVPAR TO WS-EDIT-RATE
081000     MOVE WS-EDIT-RATE TO LL-VALUE.
081100     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
081200 700-EXIT.
081300     EXIT.
081400
081500 710-PRINT-HEADING-IF-NEEDED.
081600     IF WS-LINES > 50
081700         ADD 1 TO WS-PAGE-NO
081800         MOVE 1 TO WS-LINES
081900     END-IF.
082000 710-EXIT.
082100     EXIT.
082200
082300 715-PRINT-LABEL-LINE.
082400     IF WS-LINES > 55
082500         PERFORM 710-PRINT-HEADING-IF-NEEDED THRU 710-EXIT
082600     END-IF.
082700     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
082800         AFTER ADVANCING 1 LINE.
082900     ADD 1 TO WS-LINES.
083000 715-EXIT.
083100     EXIT.
083200
083300****** ACTIVITY SECTION
083400 720-PRINT-ACTIVITY.
083500     MOVE "720-PRINT-ACTIVITY" TO PARA-NAME.
083600     MOVE "CHECK-INS" TO LL-LABEL.
083700     MOVE WS-CHECKINS-TODAY TO WS-EDIT-COUNT
083800     MOVE WS-EDIT-COUNT TO LL-VALUE.
083900     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
084000     MOVE "CHECK-OUTS" TO LL-LABEL.
084100     MOVE WS-CHECKOUTS-TODAY TO WS-EDIT-COUNT
084200     MOVE WS-EDIT-COUNT TO LL-VALUE.
084300     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
084400     MOVE "NEW RESERVATIONS" TO LL-LABEL.
084500     MOVE WS-NEW-RESVS-TODAY TO WS-EDIT-COUNT
084600     MOVE WS-EDIT-COUNT TO LL-VALUE.
084700     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
084800     MOVE "CANCELLATIONS" TO LL-LABEL.
084900     MOVE WS-CANCELS-TODAY TO WS-EDIT-COUNT
085000     MOVE WS-EDIT-COUNT TO LL-VALUE.
085100     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
085200 720-EXIT.
085300     EXIT.
085400
085500****** REVENUE SECTION
085600 740-PRINT-REVENUE.
085700     MOVE "740-PRINT-REVENUE" TO PARA-NAME.
085800     MOVE "TOTAL REVENUE" TO LL-LABEL.
085900     MOVE WS-TOTAL-REVENUE TO WS-EDIT-MONEY
086000     MOVE WS-EDIT-MONEY TO LL-VALUE.
086100     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
086200     MOVE "  ROOM REVENUE" TO LL-LABEL.
086300     MOVE WS-ROOM-REVENUE TO WS-EDIT-MONEY
086400     MOVE WS-EDIT-MONEY TO LL-VALUE.
086500     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
086600     MOVE "  ADDITIONAL REVENUE" TO LL-LABEL.
086700     MOVE WS-ADDITIONAL-REVENUE TO WS-EDIT-MONEY
086800     MOVE WS-EDIT-MONEY TO LL-VALUE.
086900     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
087000     MOVE "EXPECTED END-OF-DAY REVENUE" TO LL-LABEL.
087100     MOVE WS-EXPECTED-EOD-REVENUE TO WS-EDIT-MONEY
087200     MOVE WS-EDIT-MONEY TO LL-VALUE.
087300     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
087400 740-EXIT.
087500     EXIT.
087600
087700****** ONE DETAIL GROUP PER ROOM - STATUS RESOLUTION ORDER PER
087800****** RULE 6: CHECKED-IN SPANNING D, ELSE RESERVED FOR D, ELSE
087900****** CHECK-IN/OUT ACTIVITY ON D, ELSE THE STORED ROOM STATUS.
088000 760-PRINT-ROOM-DETAIL.
088100     MOVE "760-PRINT-ROOM-DETAIL" TO PARA-NAME.
088200     PERFORM 765-RESOLVE-ROOM-STATUS THRU 765-EXIT.
088300     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
088400
088500     STRING "ROOM " DELIMITED BY SIZE
088600            RM-NUMBER(RM-IDX) DELIMITED BY SIZE
088700            " (" DELIMITED BY SIZE
088800            RM-TYPE-NAME(RM-IDX) DELIMITED BY SIZE
088900            "): " DELIMITED BY SIZE
089000            WS-DETAIL-STATUS-TEXT DELIMITED BY SIZE
089100            INTO RH-TEXT.
089200     WRITE REPORT-REC FROM WS-RPT-ROOM-HEADING
089300         AFTER ADVANCING 1 LINE.
089400     ADD 1 TO WS-LINES.
089500
089600     IF WS-DETAIL-STATUS-TEXT NOT = "available"
089700         MOVE "  GUEST" TO LL-LABEL
089800         MOVE WS-DETAIL-GUEST-NAME TO LL-VALUE
089900         PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
090000         MOVE "  RATE / NIGHT" TO LL-LABEL
090100         MOVE WS-DETAIL-RATE TO WS-EDIT-MONEY
090200         MOVE WS-EDIT-MONEY TO LL-VALUE
090300         PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
090400         MOVE "  STAY DATES" TO LL-LABEL
090500         MOVE WS-DETAIL-CHECKIN TO LL-VALUE
090600         PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
090700         MOVE WS-DETAIL-CHECKOUT TO LL-VALUE
090800         PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT
090900         PERFORM 770-PRINT-ROOM-TRANS THRU 770-EXIT
091000     END-IF.
091100 760-EXIT.
091200     EXIT.
091300
091400 765-RESOLVE-ROOM-STATUS.
091500     MOVE SPACES TO WS-DETAIL-GUEST-NAME.
091600     MOVE SPACES TO WS-DETAIL-CHECKIN WS-DETAIL-CHECKOUT.
091700     MOVE RM-PRICE-NIGHT(RM-IDX) TO WS-DETAIL-RATE.
091800     MOVE ZERO TO WS-DETAIL-RESV-ID.
091900     MOVE "available  " TO WS-DETAIL-STATUS-TEXT.
092000
092100     PERFORM 775-FIND-CHECKED-IN-SPAN THRU 775-EXIT.
092200     IF LOOKUP-FOUND
092300         MOVE "occupied   " TO WS-DETAIL-STATUS-TEXT
092400         PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
092500         GO TO 765-EXIT.
092600
092700     PERFORM 785-FIND-RESERVED-SPAN THRU 785-EXIT.
092800     IF LOOKUP-FOUND
092900         MOVE "reserved   " TO WS-DETAIL-STATUS-TEXT
093000         PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
093100         GO TO 765-EXIT.
093200
093300     PERFORM 790-FIND-TODAY-ACTIVITY THRU 790-EXIT.
093400     IF LOOKUP-FOUND
093500         MOVE "occupied   " TO WS-DETAIL-STATUS-TEXT
093600         PERFORM 780-FILL-DETAIL-FROM-RESV THRU 780-EXIT
093700         MOVE 220.00 TO WS-DETAIL-RATE
093800         GO TO 765-EXIT.
093900
094000     MOVE RM-STATUS(RM-IDX) TO WS-DETAIL-STATUS-TEXT.
094100 765-EXIT.
094200     EXIT.
094300
094400 775-FIND-CHECKED-IN-SPAN.
094500     SET LOOKUP-NOT-FOUND TO TRUE.
094600     SET RS-SRCH-IDX TO 1.
094700     SEARCH RS-ROW
094800         AT END
094900             GO TO 775-EXIT
095000         WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
095100            AND RS-CHECKED-IN(RS-SRCH-IDX)
095200            AND RS-CHECK-IN(RS-SRCH-IDX) NOT GREATER
095300                THAN WS-REPORT-DATE
095400            AND RS-CHECK-OUT(RS-SRCH-IDX) GREATER
095500                THAN WS-REPORT-DATE
095600             SET WS-LOOKUP-IDX TO RS-SRCH-IDX
095700             SET LOOKUP-FOUND TO TRUE
095800     END-SEARCH.
095900 775-EXIT.
096000     EXIT.
096100
096200 785-FIND-RESERVED-SPAN.
096300     SET LOOKUP-NOT-FOUND TO TRUE.
096400     SET RS-SRCH-IDX TO 1.
096500     SEARCH RS-ROW
096600         AT END
096700             GO TO 785-EXIT
096800         WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
096900            AND RS-CONFIRMED(RS-SRCH-IDX)
097000            AND RS-CHECK-IN(RS-SRCH-IDX) NOT GREATER
097100                THAN WS-REPORT-DATE
097200            AND RS-CHECK-OUT(RS-SRCH-IDX) GREATER
097300                THAN WS-REPORT-DATE
097400             SET WS-LOOKUP-IDX TO RS-SRCH-IDX
097500             SET LOOKUP-FOUND TO TRUE
097600     END-SEARCH.
097700 785-EXIT.
097800     EXIT.
097900
098000 790-FIND-TODAY-ACTIVITY.
098100     SET LOOKUP-NOT-FOUND TO TRUE.
098200     SET RS-SRCH-IDX TO 1.
098300     SEARCH RS-ROW
098400         AT END
098500             GO TO 790-EXIT
098600         WHEN RS-ROOM-ID(RS-SRCH-IDX) = RM-ID(RM-IDX)
098700            AND (RS-CHECK-IN(RS-SRCH-IDX) = WS-REPORT-DATE
098800                 OR RS-CHECK-OUT(RS-SRCH-IDX) = WS-REPORT-DATE)
098900             SET WS-LOOKUP-IDX TO RS-SRCH-IDX
099000             SET LOOKUP-FOUND TO TRUE
099100     END-SEARCH.
099200 790-EXIT.
099300     EXIT.
099400
099500 780-FILL-DETAIL-FROM-RESV.
099600     MOVE RS-CHECK-IN(WS-LOOKUP-IDX) TO WS-DETAIL-CHECKIN.
099700     MOVE RS-CHECK-OUT(WS-LOOKUP-IDX) TO WS-DETAIL-CHECKOUT.
099800     MOVE RS-ID(WS-LOOKUP-IDX) TO WS-DETAIL-RESV-ID.
099900     SET GS-SRCH-IDX TO 1.
100000     SEARCH GS-ROW
100100         AT END
100200             MOVE "UNKNOWN GUEST" TO WS-DETAIL-GUEST-NAME
100300         WHEN GS-ID(GS-SRCH-IDX) = RS-GUEST-ID(WS-LOOKUP-IDX)
100400             STRING GS-FIRST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
100500                    " " DELIMITED BY SIZE
100600                    GS-LAST-NAME(GS-SRCH-IDX) DELIMITED BY SIZE
100700                    INTO WS-DETAIL-GUEST-NAME
100800     END-SEARCH.
100900 780-EXIT.
101000     EXIT.
101100
101200****** THIS ROOM'S TRANSACTIONS DATED D, IF ANY WERE FOUND ABOVE
101300 770-PRINT-ROOM-TRANS.
101400     IF WS-DETAIL-RESV-ID = ZERO
101500         GO TO 770-EXIT.
101600     PERFORM 772-PRINT-ONE-TRAN THRU 772-EXIT
101700         VARYING TN-IDX FROM 1 BY 1
101800         UNTIL TN-IDX > TRAN-ROWS-LOADED.
101900 770-EXIT.
102000     EXIT.
102100
102200 772-PRINT-ONE-TRAN.
102300     IF TN-RES-ID(TN-IDX) NOT = WS-DETAIL-RESV-ID
102400         GO TO 772-EXIT.
102500     IF TN-DATE(TN-IDX) NOT = WS-REPORT-DATE
102600         GO TO 772-EXIT.
102700     MOVE TN-DESC(TN-IDX) TO LL-LABEL.
102800     MOVE TN-AMOUNT(TN-IDX) TO WS-EDIT-MONEY
102900     MOVE WS-EDIT-MONEY TO LL-VALUE.
103000     PERFORM 715-PRINT-LABEL-LINE THRU 715-EXIT.
103100 772-EXIT.
103200     EXIT.
103300
103400****** NIGHTS REMAINING IN RANGE MODE NEVER CARRY MORE THAN ONE
103500****** MONTH SINCE THE STEP IS ALWAYS A SINGLE DAY
103600 260-ADD-ONE-DAY.
103700     MOVE WS-REPORT-DATE(1:4) TO WS-SD-YEAR.
103800     MOVE WS-REPORT-DATE(6:2) TO WS-SD-MONTH.
103900     MOVE WS-REPORT-DATE(9:2) TO WS-SD-DAY.
104000     ADD 1 TO WS-SD-DAY.
104100     PERFORM 265-LEAP-TEST-FOR-STEP THRU 265-EXIT.
104200     PERFORM 270-NORMALIZE-STEP-DAY THRU 270-EXIT.
104300     MOVE WS-SD-YEAR TO WS-REPORT-DATE(1:4).
104400     MOVE "-" TO WS-REPORT-DATE(5:1).
104500     MOVE WS-SD-MONTH TO WS-REPORT-DATE(6:2).
104600     MOVE "-" TO WS-REPORT-DATE(8:1).
104700     MOVE WS-SD-DAY TO WS-REPORT-DATE(9:2).
104800 260-EXIT.
104900     EXIT.
105000
105100 265-LEAP-TEST-FOR-STEP.
105200     DIVIDE WS-SD-YEAR BY 4   GIVING WS-SD-DIV-4
105300                              REMAINDER WS-SD-REM-4.
105400     DIVIDE WS-SD-YEAR BY 100 GIVING WS-SD-DIV-100
105500                              REMAINDER WS-SD-REM-100.
105600     DIVIDE WS-SD-YEAR BY 400 GIVING WS-SD-DIV-400
105700                              REMAINDER WS-SD-REM-400.
105800     MOVE "N" TO WS-SD-LEAP-SW.
105900     IF WS-SD-REM-4 = ZERO
106000         IF WS-SD-REM-100 NOT = ZERO OR WS-SD-REM-400 = ZERO
106100             MOVE "Y" TO WS-SD-LEAP-SW
106200         END-IF
106300     END-IF.
106400 265-EXIT.
106500     EXIT.
106600
106700 270-NORMALIZE-STEP-DAY.
106800     SET DIM-IDX TO WS-SD-MONTH.
106900     MOVE DAYS-IN-MO(DIM-IDX) TO WS-SD-DAYS-THIS-MONTH.
107000     IF WS-SD-MONTH = 2 AND SD-IS-LEAP
107100         ADD 1 TO WS-SD-DAYS-THIS-MONTH.
107200     IF WS-SD-DAY > WS-SD-DAYS-THIS-MONTH
107300         SUBTRACT WS-SD-DAYS-THIS-MONTH FROM WS-SD-DAY
107400         ADD 1 TO WS-SD-MONTH
107500         IF WS-SD-MONTH > 12
107600             MOVE 1 TO WS-SD-MONTH
107700             ADD 1 TO WS-SD-YEAR
107800         END-IF
107900     END-IF.
108000 270-EXIT.
108100     EXIT.
108200
108300 900-CLEANUP.
108400     MOVE "900-CLEANUP" TO PARA-NAME.
108500     CLOSE ROOM-FILE, RESERVATION-FILE, GUEST-FILE,
108600           TRANSACTION-FILE, REPORT-FILE, SYSOUT.
108700     DISPLAY "******** NORMAL END OF JOB DALYRPT ********".
108800 900-EXIT.
108900     EXIT.
109000
109100 1000-ABEND-RTN.
109200     WRITE SYSOUT-REC FROM ABEND-REC.
109300     DISPLAY "*** ABNORMAL END OF JOB-DALYRPT ***" UPON CONSOLE.
109400     DIVIDE ZERO-VAL INTO ONE-VAL.
109500 1000-EXIT.
109600     EXIT.
