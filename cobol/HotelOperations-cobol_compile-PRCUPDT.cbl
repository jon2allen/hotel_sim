000100******************************************************************
000200*  IDENTIFICATION DIVISION                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  PRCUPDT.
000600 AUTHOR. JOAN R. SHEA.
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED. 06/14/91.
001000 SECURITY. NON-CONFIDENTIAL.
001100
001200******************************************************************
001300*    CHANGE LOG                                                  *
001400*    -----------                                                 *
001500*    06/14/91  JRS  ORIGINAL PROGRAM - SINGLE ROOM PRICE UPDATE    PU0001
001600*                   ONLY.                                        PU0002
001700*    04/30/96  AHK  ADDED UPDATE-BY-TYPE SO RATE CHANGES CAN BE   PU0003
001800*                   APPLIED TO A WHOLE ROOM TYPE AT ONCE.          PU0004
001900*    11/16/98  PLW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  PU0005
002000*                   NO CHANGE NEEDED.                             PU0006
002100*    03/21/06  TGD  ADDED PERCENTAGE-INCREASE ACTION PER RATE      PU0007
002200*                   COMMITTEE REQUEST 5901.                       PU0008
002300******************************************************************
002400*  ONE CONTROL CARD DRIVES THREE PRICE-MAINTENANCE ACTIONS -       *
002500*  SET THE PRICE OF ONE ROOM, SET THE PRICE OF EVERY ROOM OF A     *
002600*  GIVEN TYPE IN A HOTEL, OR RAISE EVERY ROOM IN A HOTEL BY A      *
002700*  PERCENTAGE.  ROOM-FILE IS SEQUENTIAL, OPENED I-O, AND EACH      *
002800*  MATCHING RECORD IS REWRITTEN IN PLACE AS IT IS READ.            *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100         ASSIGN TO UT-S-SYSOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT CONTROL-CARD-FILE
004500         ASSIGN TO UT-S-CTLCARD
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT ROOM-FILE
004900         ASSIGN TO UT-S-ROOMIO
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS RMCODE.
005200
005300     SELECT REPORT-FILE
005400         ASSIGN TO UT-S-RPTOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 132 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC                      PIC X(132).
006600
006700****** ACTION, HOTEL AND THE FIELDS EACH ACTION NEEDS
006800 FD  CONTROL-CARD-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 40 CHARACTERS
007200     DATA RECORD IS CONTROL-CARD-REC.
007300 01  CONTROL-CARD-REC.
007400     05  CC-ACTION                    PIC 9(01).
007500         88  CC-SINGLE-ROOM           VALUE 1.
007600         88  CC-BY-TYPE               VALUE 2.
007700         88  CC-PCT-INCREASE-ACTION   VALUE 3.
007800     05  CC-HOTEL-ID                  PIC 9(06).
007900     05  CC-ROOM-ID                   PIC 9(06).
008000     05  CC-TYPE-NAME                 PIC X(12).
008100     05  CC-NEW-PRICE                 PIC 9(07)V99.
008200     05  CC-PCT-INCREASE              PIC 9(03)V99.
008300     05  FILLER                       PIC X(03).
008400
008500 FD  ROOM-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 62 CHARACTERS
008900     DATA RECORD IS ROOM-FILE-REC.
009000 01  ROOM-FILE-REC.
009100     COPY ROOMMSTR.
009200
009300 FD  REPORT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     DATA RECORD IS REPORT-REC.
009800 01  REPORT-REC                       PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  FILE-STATUS-CODES.
010300     05  RMCODE                   PIC X(2).
010400     05  FILLER                   PIC X(8).
010500
010600 77  WS-DATE                      PIC 9(6).
010700 01  MORE-ROOM-SW                 PIC X(01) VALUE SPACE.
010800     88  NO-MORE-ROOM-RECS        VALUE "N".
010900     88  MORE-ROOM-RECS           VALUE SPACE.
011000
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05  WS-ROOMS-READ             PIC 9(05) COMP VALUE ZERO.
011300     05  WS-ROOMS-UPDATED          PIC 9(05) COMP VALUE ZERO.
011400     05  WS-SINGLE-ROOM-FOUND-SW   PIC X(01) VALUE "N".
011500         88  WS-SINGLE-ROOM-WAS-FOUND VALUE "Y".
011600     05  FILLER                   PIC X(04) VALUE SPACES.
011700
011800 01  WS-NEW-PRICE-HOLD             PIC S9(07)V99 COMP-3.
011900 01  WS-NEW-PRICE-HOLD-R REDEFINES WS-NEW-PRICE-HOLD.
012000     05  FILLER                    PIC X(06).
012100
012200 01  WS-PCT-FACTOR                 PIC 9(01)V99999 COMP-3.
012300 01  WS-PCT-FACTOR-R REDEFINES WS-PCT-FACTOR.
012400     05  FILLER                    PIC X(03).
012500
012600 01  WS-RPT-TITLE-1.
012700     05  FILLER                   PIC X(06) VALUE SPACES.
012800     05  FILLER                   PIC X(30)
012900              VALUE "PRICE MAINTENANCE RUN REPORT".
013000     05  FILLER                   PIC X(04) VALUE SPACES.
013100     05  FILLER                   PIC X(10) VALUE "HOTEL ID: ".
013200     05  T1-HOTEL-ID              PIC 9(06).
013300     05  FILLER                   PIC X(76) VALUE SPACES.
013400
013500 01  WS-RPT-TITLE-1-R REDEFINES WS-RPT-TITLE-1.
013600     05  FILLER                   PIC X(132).
013700
013800 01  WS-RPT-RULE-LINE              PIC X(132)
013900                  VALUE ALL "=".
014000
014100 01  WS-RPT-LABEL-LINE.
014200     05  LL-LABEL                 PIC X(40).
014300     05  LL-VALUE                 PIC X(40).
014400     05  FILLER                   PIC X(52).
014500
014600 01  WS-EDIT-COUNT                PIC ZZZZ9.
014700 01  WS-EDIT-MONEY                PIC Z,ZZZ,ZZ9.99-.
014800
014900 COPY ABENDREC.
015000
015100 PROCEDURE DIVISION.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT
015400         UNTIL NO-MORE-ROOM-RECS.
015500     PERFORM 800-PRINT-REPORT THRU 800-EXIT.
015600     PERFORM 900-CLEANUP THRU 900-EXIT.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016200     DISPLAY "******** BEGIN JOB PRCUPDT ********".
016300     ACCEPT WS-DATE FROM DATE.
016400     OPEN INPUT CONTROL-CARD-FILE.
016500     READ CONTROL-CARD-FILE INTO CONTROL-CARD-REC
016600         AT END
016700         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
016800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
016900     END-READ.
017000     CLOSE CONTROL-CARD-FILE.
017100
017200     IF CC-PCT-INCREASE-ACTION
017300         COMPUTE WS-PCT-FACTOR ROUNDED =
017400             1 + (CC-PCT-INCREASE / 100)
017500     END-IF.
017600
017700     OPEN I-O ROOM-FILE.
017800     OPEN OUTPUT REPORT-FILE.
017900     OPEN OUTPUT SYSOUT.
018000
018100     READ ROOM-FILE INTO ROOM-MASTER-REC
018200         AT END
018300         MOVE "N" TO MORE-ROOM-SW
018400     END-READ.
018500 000-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     ADD 1 TO WS-ROOMS-READ.
019100     IF CC-SINGLE-ROOM
019200         PERFORM 200-UPDATE-SINGLE-ROOM THRU 200-EXIT
019300     ELSE IF CC-BY-TYPE
019400         PERFORM 300-UPDATE-BY-TYPE THRU 300-EXIT
019500     ELSE IF CC-PCT-INCREASE-ACTION
019600         PERFORM 400-INCREASE-BY-PERCENT THRU 400-EXIT
019700     ELSE
019800         MOVE "** UNKNOWN PRCUPDT ACTION ON CONTROL CARD" TO
019900              ABEND-REASON
020000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
020100     END-IF.
020200
020300     READ ROOM-FILE INTO ROOM-MASTER-REC
020400         AT END
020500         MOVE "N" TO MORE-ROOM-SW
020600     END-READ.
020700 100-EXIT.
020800     EXIT.
020900
021000****** SET-PRICE ON ONE ROOM BY ROOM-ID - NOT FOUND IS NOT AN
021100****** ERROR, JUST A ZERO-UPDATE RUN
021200 200-UPDATE-SINGLE-ROOM.
021300     MOVE "200-UPDATE-SINGLE-ROOM" TO PARA-NAME.
021400     IF ROOM-ID NOT = CC-ROOM-ID
021500         GO TO 200-EXIT.
021600     SET WS-SINGLE-ROOM-WAS-FOUND TO TRUE.
021700     MOVE CC-NEW-PRICE TO WS-NEW-PRICE-HOLD.
021800     MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
021900     REWRITE ROOM-FILE-REC.
022000     ADD 1 TO WS-ROOMS-UPDATED.
022100 200-EXIT.
022200     EXIT.
022300
022400****** SET-PRICE ON EVERY ROOM OF ONE TYPE IN ONE HOTEL
022500 300-UPDATE-BY-TYPE.
022600     MOVE "300-UPDATE-BY-TYPE" TO PARA-NAME.
022700     IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
022800        OR ROOM-TYPE-NAME NOT = CC-TYPE-NAME
022900         GO TO 300-EXIT.
023000     MOVE CC-NEW-PRICE TO WS-NEW-PRICE-HOLD.
023100     MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
023200     REWRITE ROOM-FILE-REC.
023300     ADD 1 TO WS-ROOMS-UPDATED.
023400 300-EXIT.
023500     EXIT.
023600
023700****** RAISE EVERY ROOM IN A HOTEL BY A PERCENTAGE -
023800****** NEW PRICE = OLD PRICE * (1 + PCT / 100), ROUNDED
023900 400-INCREASE-BY-PERCENT.
024000     MOVE "400-INCREASE-BY-PERCENT" TO PARA-NAME.
024100     IF ROOM-HOTEL-ID NOT = CC-HOTEL-ID
024200         GO TO 400-EXIT.
024300     COMPUTE WS-NEW-PRICE-HOLD ROUNDED =
024400         ROOM-PRICE-NIGHT * WS-PCT-FACTOR.
024500     MOVE WS-NEW-PRICE-HOLD TO ROOM-PRICE-NIGHT.
024600     REWRITE ROOM-FILE-REC.
024700     ADD 1 TO WS-ROOMS-UPDATED.
024800 400-EXIT.
024900     EXIT.
025000
025100 800-PRINT-REPORT.
025200     MOVE "800-PRINT-REPORT" TO PARA-NAME.
025300     MOVE CC-HOTEL-ID TO T1-HOTEL-ID.
025400     WRITE REPORT-REC FROM WS-RPT-TITLE-1
025500         AFTER ADVANCING 1 LINE.
025600     WRITE REPORT-REC FROM WS-RPT-RULE-LINE
025700         AFTER ADVANCING 1 LINE.
025800
025900     MOVE "ROOMS READ" TO LL-LABEL.
026000     MOVE WS-ROOMS-READ TO WS-EDIT-COUNT.
026100     MOVE WS-EDIT-COUNT TO LL-VALUE.
026200     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
026300         AFTER ADVANCING 1 LINE.
026400
026500     MOVE "ROOMS UPDATED" TO LL-LABEL.
026600     MOVE WS-ROOMS-UPDATED TO WS-EDIT-COUNT.
026700     MOVE WS-EDIT-COUNT TO LL-VALUE.
026800     WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
026900         AFTER ADVANCING 1 LINE.
027000
027100     IF CC-SINGLE-ROOM AND NOT WS-SINGLE-ROOM-WAS-FOUND
027200         MOVE "RESULT" TO LL-LABEL
027300         MOVE "ROOM NOT FOUND" TO LL-VALUE
027400         WRITE REPORT-REC FROM WS-RPT-LABEL-LINE
027500             AFTER ADVANCING 1 LINE
027600     END-IF.
027700 800-EXIT.
027800     EXIT.
027900
028000 900-CLEANUP.
028100     MOVE "900-CLEANUP" TO PARA-NAME.
028200     CLOSE ROOM-FILE, REPORT-FILE, SYSOUT.
028300     DISPLAY "******** NORMAL END OF JOB PRCUPDT ********".
028400 900-EXIT.
028500     EXIT.
028600
028700 1000-ABEND-RTN.
028800     WRITE SYSOUT-REC FROM ABEND-REC.
028900     DISPLAY "*** ABNORMAL END OF JOB-PRCUPDT ***" UPON CONSOLE.
029000     DIVIDE ZERO-VAL INTO ONE-VAL.
029100 1000-EXIT.
029200     EXIT.
